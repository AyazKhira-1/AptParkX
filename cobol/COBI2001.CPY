000100*****************************************************************         
000200* COBI2001 - CADASTRO DE MORADORES (RESIDENT MASTER) - LEITURA  *         
000300*            LRECL = 128                                        *         
000400*****************************************************************         
000500* REGISTRO MESTRE DE MORADOR.  UM REGISTRO POR MORADOR ATIVO NO *         
000600* CONDOMINIO.  CHAVE PRIMARIA......: RES-ID (RESnnn)            *         
000700* SEQUENCIA DO ARQUIVO...........: ASCENDENTE POR RES-ID        *         
000800*****************************************************************         
000900*                                                                         
001000 01      REG-RESIDENT.                                                    
001100     05  RES-ID              PIC     X(006).                              
001200     05  RES-FIRST-NAME      PIC     X(015).                              
001300     05  RES-LAST-NAME       PIC     X(015).                              
001400     05  RES-CONTACT         PIC     X(010).                              
001500     05  RES-WING            PIC     X(001).                              
001600         88  RES-WING-A              VALUE 'A'.                           
001700         88  RES-WING-B              VALUE 'B'.                           
001800         88  RES-WING-C              VALUE 'C'.                           
001900     05  RES-HOUSE-NO        PIC     9(003).                              
002000     05  RES-SUB-TIER        PIC     X(008).                              
002100         88  RES-TIER-SILVER         VALUE 'SILVER  '.                    
002200         88  RES-TIER-GOLD           VALUE 'GOLD    '.                    
002300         88  RES-TIER-PLATINUM       VALUE 'PLATINUM'.                    
002400     05  RES-SUB-COST        PIC     S9(005)V99.                          
002500     05  RES-SUB-START       PIC     9(008).                              
002600     05  RES-SUB-VALID-UNTIL PIC     9(008).                              
002700     05  RES-VEHICLE-COUNT   PIC     9(002).                              
002800     05  RES-USERNAME        PIC     X(020).                              
002900     05  RES-PASSWORD        PIC     X(020).                              
003000     05  FILLER              PIC     X(005).                              
003100*                                                                         
