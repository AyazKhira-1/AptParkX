000100*****************************************************************         
000200* COBI2020 - OCUPACAO ATUAL DAS VAGAS (CURRENT OCCUPANCY)       *         
000300*            LRECL = 040                                        *         
000400*****************************************************************         
000500* UM REGISTRO POR VAGA OCUPADA.  VAGA 0001-1200 = MORADOR,      *         
000600* VAGA 1201-1350 = CONVIDADO (VISITANTE).  USADO PELO APXPB005  *         
000700* TANTO NA LEITURA DA OCUPACAO ANTIGA QUANTO NA GRAVACAO DA     *         
000800* OCUPACAO NOVA (LOTE DE ESTACIONAMENTO), E TAMBEM PELO         *         
000900* APXPB004 NA REGRAVACAO DO OCUPNOVO QUANDO A BAIXA DE UM       *         
001000* VEICULO ESTACIONADO LIBERA A VAGA (RFC OS-2024-0091).         *         
001100* SEQUENCIA DO ARQUIVO...........: ASCENDENTE POR PKD-SLOT-ID   *         
001200*****************************************************************         
001300*                                                                         
001400 01      REG-PARKED.                                                      
001500     05  PKD-SLOT-ID         PIC     9(004).                              
001600     05  PKD-VEH-NUMBER      PIC     X(010).                              
001700     05  PKD-TIME-IN         PIC     9(014).                              
001800     05  FILLER              PIC     X(012).                              
001900*                                                                         
