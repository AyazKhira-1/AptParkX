000100*****************************************************************         
000200* COBI2010 - CADASTRO DE VEICULOS (VEHICLE REGISTER) - LEITURA  *         
000300*            LRECL = 050                                        *         
000400*****************************************************************         
000500* REGISTRO DE VEICULO CADASTRADO (MORADOR OU CONVIDADO).        *         
000600* CHAVE PRIMARIA.................: VEH-NUMBER (PLACA)           *         
000700* SEQUENCIA DO ARQUIVO...........: ASCENDENTE POR VEH-NUMBER    *         
000800*****************************************************************         
000900*                                                                         
001000 01      REG-VEHICLE.                                                     
001100     05  VEH-NUMBER          PIC     X(010).                              
001200     05  VEH-RES-ID          PIC     X(006).                              
001300     05  VEH-TYPE            PIC     X(009).                              
001400         88  VEH-TIPO-4RODAS         VALUE '4-WHEELER'.                   
001500         88  VEH-TIPO-2RODAS         VALUE '2-WHEELER'.                   
001600     05  VEH-BRAND           PIC     X(012).                              
001700     05  VEH-OWNER-TYPE      PIC     X(008).                              
001800         88  VEH-DONO-MORADOR         VALUE 'RESIDENT'.                   
001900         88  VEH-DONO-CONVIDADO       VALUE 'GUEST   '.                   
002000     05  FILLER              PIC     X(005).                              
002100*                                                                         
