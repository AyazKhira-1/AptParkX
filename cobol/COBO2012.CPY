000100*****************************************************************         
000200* COBO2012 - CADASTRO DE VEICULOS (VEHICLE REGISTER) - GRAVACAO *         
000300*            APOS MOTOR DE ESTACIONAMENTO - CONVIDADO (APXPB005)          
000400*            LRECL = 050                                        *         
000500*****************************************************************         
000600*                                                                         
000700 01      REG-VPRKVEIC.                                                    
000800     05  VPRK-NUMBER          PIC     X(010).                             
000900     05  VPRK-RES-ID          PIC     X(006).                             
001000     05  VPRK-TYPE            PIC     X(009).                             
001100     05  VPRK-BRAND           PIC     X(012).                             
001200     05  VPRK-OWNER-TYPE      PIC     X(008).                             
001300     05  FILLER              PIC     X(005).                              
001400*                                                                         
