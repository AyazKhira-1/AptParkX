000100*****************************************************************         
000200* COBO2004 - CADASTRO DE MORADORES (RESIDENT MASTER) - GRAVACAO *         
000300*            APOS ATUALIZACAO DE FROTA (APXPB004)                         
000400*            LRECL = 128                                        *         
000500*****************************************************************         
000600* REGISTRO MESTRE DE MORADOR APOS ATUALIZACAO DA FROTA DE VEICULOS        
000700* FISICO DE COBI2001, PREFIXO PROPRIO DESTE PROGRAMA DE GRAVACAO*         
000800*****************************************************************         
000900*                                                                         
001000 01      REG-RVCTMASTER.                                                  
001100     05  RVCT-ID              PIC     X(006).                             
001200     05  RVCT-FIRST-NAME      PIC     X(015).                             
001300     05  RVCT-LAST-NAME       PIC     X(015).                             
001400     05  RVCT-CONTACT         PIC     X(010).                             
001500     05  RVCT-WING            PIC     X(001).                             
001600     05  RVCT-HOUSE-NO        PIC     9(003).                             
001700     05  RVCT-SUB-TIER        PIC     X(008).                             
001800     05  RVCT-SUB-COST        PIC     S9(005)V99.                         
001900     05  RVCT-SUB-START       PIC     9(008).                             
002000     05  RVCT-SUB-VALID-UNTIL PIC     9(008).                             
002100     05  RVCT-VEHICLE-COUNT   PIC     9(002).                             
002200     05  RVCT-USERNAME        PIC     X(020).                             
002300     05  RVCT-PASSWORD        PIC     X(020).                             
002400     05  FILLER              PIC     X(005).                              
002500*                                                                         
