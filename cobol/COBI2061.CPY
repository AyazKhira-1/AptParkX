000100*****************************************************************         
000200* COBI2061 - SOLICITACAO DE MANUTENCAO DE MORADOR (MNT-REQ)     *         
000300*            LRECL = 048                                        *         
000400*****************************************************************         
000500* UM REGISTRO POR PEDIDO DE MANUTENCAO CADASTRAL DE MORADOR JA  *         
000600* ADMITIDO.  MNT-ACTION = 'E' EDICAO (ATUALIZA NOME/SOBRENOME/  *         
000700* CONTATO) OU 'D' BAIXA (EXCLUI O MORADOR E SEUS VEICULOS).     *         
000800* SEQUENCIA DO ARQUIVO...........: ASCENDENTE POR MNT-RES-ID    *         
000900*****************************************************************         
001000*                                                                         
001100 01      REG-MNT-REQ.                                                     
001200     05  MNT-RES-ID          PIC     X(006).                              
001300     05  MNT-ACTION          PIC     X(001).                              
001400         88  MNT-EDITA               VALUE 'E'.                           
001500         88  MNT-EXCLUI              VALUE 'D'.                           
001600     05  MNT-FIRST-NAME      PIC     X(015).                              
001700     05  MNT-LAST-NAME       PIC     X(015).                              
001800     05  MNT-CONTACT         PIC     X(010).                              
001900     05  FILLER              PIC     X(001).                              
002000*                                                                         
