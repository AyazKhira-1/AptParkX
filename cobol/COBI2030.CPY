000100*****************************************************************         
000200* COBI2030 - FILA DE ESPERA DE CONVIDADOS (WAITING LIST)        *         
000300*            LRECL = 060                                        *         
000400*****************************************************************         
000500* FILA CIRCULAR LIMITADA A 50 POSICOES, ORDENADA POR CHEGADA    *         
000600* (WL-TIME-ADDED).  USADO PELO APXPB005 (DONO UNICO DO ARQUIVO) *         
000700* E REPASSADO POR REFERENCIA AO SUBPROGRAMA APXSB001.           *         
000800* SEQUENCIA DO ARQUIVO...........: ASCENDENTE POR WL-TIME-ADDED *         
000900*****************************************************************         
001000*                                                                         
001100 01      REG-WAITLIST.                                                    
001200     05  WL-ID               PIC     9(005).                              
001300     05  WL-RES-ID           PIC     X(006).                              
001400     05  WL-VEH-NUMBER       PIC     X(010).                              
001500     05  WL-VEH-BRAND        PIC     X(012).                              
001600     05  WL-VEH-TYPE         PIC     X(009).                              
001700     05  WL-TIME-ADDED       PIC     9(014).                              
001800     05  FILLER              PIC     X(004).                              
001900*                                                                         
