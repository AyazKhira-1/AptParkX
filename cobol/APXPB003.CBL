000100*****************************************************************         
000200 IDENTIFICATION              DIVISION.                                    
000300*****************************************************************         
000400*                                                                         
000500 PROGRAM-ID.                 APXPB003.                                    
000600 AUTHOR.                     S KULKARNI.                                  
000700 INSTALLATION.               APTPARKX RESIDENT SERVICES.                  
000800 DATE-WRITTEN.               14/06/1992.                                  
000900 DATE-COMPILED.                                                           
001000 SECURITY.                   CONFIDENCIAL - USO INTERNO.                  
001100*                                                                         
001200*****************************************************************         
001300* SISTEMA......: APTPARKX - CONTROLE DE ESTACIONAMENTO DE       *         
001400*                CONDOMINIO                                     *         
001500*****************************************************************         
001600* ANALISTA.....: S KULKARNI                                     *         
001700* LINGUAGEM....: COBOL/BATCH                                    *         
001800* PROGRAMADOR..: S KULKARNI                                     *         
001900* DATA.........: 14/06/1992                                     *         
002000*****************************************************************         
002100* OBJETIVO.....: CASAR O CADASTRO DE MORADORES COM O ARQUIVO DE *         
002200*                SOLICITACOES DE UPGRADE DE PLANO, CRITICAR A   *         
002300*                TRANSICAO DE FAIXA E DERIVAR PRECO/VIGENCIA    *         
002400*                DE 6 MESES VIA SUB-ROTINA DE CALENDARIO.       *         
002500*****************************************************************         
002600*                                                                         
002700*****************************************************************         
002800*                     HISTORICO DE ALTERACOES                   *         
002900*****************************************************************         
003000* DATA       PROGRAMADOR      RFC/OS       DESCRICAO                      
003100* ---------- ---------------- ------------ ---------------------          
003200* 14/06/1992 S KULKARNI       OS-1992-0233 VERSAO INICIAL.                
003300* 03/09/1993 S KULKARNI       OS-1993-0071 INCLUIDA TABELA DE             
003400*                             PRECOS/LIMITES DE FROTA POR FAIXA.          
003500* 21/01/1996 A PATIL          OS-1996-0009 ISOLADO CALCULO DE             
003600*                             VIGENCIA EM SUB-ROTINA APXSB002.            
003700* 30/11/1998 A PATIL          OS-1998-0412 REVISAO PARA VIRADA DO         
003800*                             SECULO - AJUSTADA TABELA DE PRECOS          
003900*                             PARA CAMPO DE 4 DIGITOS DE ANO.             
004000* 12/02/2003 A PATIL          OS-2003-0019 PADRONIZADA ROTINA DE          
004100*                             TESTE DE FILE STATUS.                       
004200* 08/07/2011 M FERREIRA       OS-2011-0087 INCLUIDO LOG DE                
004300*                             ACEITE/REJEICAO POR SOLICITACAO.            
004400*****************************************************************         
004500*                                                                         
004600*****************************************************************         
004700 ENVIRONMENT                 DIVISION.                                    
004800*****************************************************************         
004900 CONFIGURATION               SECTION.                                     
005000*****************************************************************         
005100 INPUT-OUTPUT                SECTION.                                     
005200*****************************************************************         
005300 FILE-CONTROL.                                                            
005400*****************************************************************         
005500*                                                                         
005600     SELECT  RESMST   ASSIGN  TO  UT-S-RESMST                             
005700             FILE     STATUS  IS  WS-FS-RESMST.                           
005800*                                                                         
005900     SELECT  RESNOVO  ASSIGN  TO  UT-S-RESNOVO                            
006000             FILE     STATUS  IS  WS-FS-RESNOVO.                          
006100*                                                                         
006200     SELECT  UPGREQ   ASSIGN  TO  UT-S-UPGREQ                             
006300             FILE     STATUS  IS  WS-FS-UPGREQ.                           
006400*                                                                         
006500     SELECT  UPGLOG   ASSIGN  TO  UT-S-UPGLOG                             
006600             FILE     STATUS  IS  WS-FS-UPGLOG.                           
006700*                                                                         
006800*****************************************************************         
006900 DATA                        DIVISION.                                    
007000*****************************************************************         
007100 FILE                        SECTION.                                     
007200*****************************************************************         
007300*                                                                         
007400 FD  RESMST                                                               
007500     RECORDING  MODE      IS  F                                           
007600     LABEL      RECORD    IS  STANDARD                                    
007700     BLOCK      CONTAINS  0   RECORDS.                                    
007800*                                                                         
007900 01      REG-RESMST          PIC     X(128).                              
008000*                                                                         
008100 FD  RESNOVO                                                              
008200     RECORDING  MODE      IS  F                                           
008300     LABEL      RECORD    IS  STANDARD                                    
008400     BLOCK      CONTAINS  0   RECORDS.                                    
008500*                                                                         
008600 01      REG-RESNOVO         PIC     X(128).                              
008700*                                                                         
008800 FD  UPGREQ                                                               
008900     RECORDING  MODE      IS  F                                           
009000     LABEL      RECORD    IS  STANDARD                                    
009100     BLOCK      CONTAINS  0   RECORDS.                                    
009200*                                                                         
009300 01      REG-UPGREQ          PIC     X(023).                              
009400*                                                                         
009500 FD  UPGLOG                                                               
009600     RECORDING  MODE      IS  F                                           
009700     LABEL      RECORD    IS  STANDARD                                    
009800     BLOCK      CONTAINS  0   RECORDS.                                    
009900*                                                                         
010000 01      REG-UPGLOG          PIC     X(132).                              
010100*                                                                         
010200*****************************************************************         
010300 WORKING-STORAGE             SECTION.                                     
010400*****************************************************************         
010500*                                                                         
010600 77      WS-FS-RESMST        PIC     9(002) VALUE ZEROS.                  
010700 77      WS-FS-RESNOVO       PIC     9(002) VALUE ZEROS.                  
010800 77      WS-FS-UPGREQ        PIC     9(002) VALUE ZEROS.                  
010900 77      WS-FS-UPGLOG        PIC     9(002) VALUE ZEROS.                  
011000*                                                                         
011100 77      WS-LID-RESMST       PIC     9(005) COMP VALUE ZERO.              
011200 77      WS-GRV-RESNOVO      PIC     9(005) COMP VALUE ZERO.              
011300 77      WS-LID-UPGREQ       PIC     9(005) COMP VALUE ZERO.              
011400 77      WS-QTD-ACEITOS      PIC     9(005) COMP VALUE ZERO.              
011500 77      WS-QTD-REJEITADOS   PIC     9(005) COMP VALUE ZERO.              
011600 77      WS-SUB-TAB          PIC     9(001) COMP VALUE ZERO.              
011700*                                                                         
011800 77      WS-CHAVE-ALTA       PIC     X(001) VALUE 'N'.                    
011900     88  WS-FIM-RESMST                VALUE 'S'.                          
012000 77      WS-CHAVE-ALTA-REQ   PIC     X(001) VALUE 'N'.                    
012100     88  WS-FIM-UPGREQ                VALUE 'S'.                          
012200*                                                                         
012300 77      WS-UPGRADE-ACEITA   PIC     X(001) VALUE 'S'.                    
012400     88  WS-SOLICITACAO-ACEITA        VALUE 'S'.                          
012500 01      WS-MOTIVO-REJEICAO  PIC     X(030) VALUE SPACES.                 
012600*                                                                         
012700*****************************************************************         
012800* TABELA DE FAIXAS - LIMITE DE FROTA E PRECO SEMESTRAL, MONTADA *         
012900* POR FILLER/REDEFINES NO PADRAO USUAL DA CELULA.               *         
013000*****************************************************************         
013100*                                                                         
013200 01      WS-TAB-FAIXAS-DADOS.                                             
013300     05  FILLER              PIC     X(21)  VALUE                         
013400             'SILVER  0102000000000'.                                     
013500     05  FILLER              PIC     X(21)  VALUE                         
013600             'GOLD    0203000180000'.                                     
013700     05  FILLER              PIC     X(21)  VALUE                         
013800             'PLATINUM0305000300000'.                                     
013900*                                                                         
014000 01      WS-TAB-FAIXAS       REDEFINES WS-TAB-FAIXAS-DADOS.               
014100     05  WS-FAIXA            OCCURS 3 TIMES.                              
014200         10  WS-FX-NOME          PIC X(008).                              
014300         10  WS-FX-LIM-4RODAS    PIC 9(002).                              
014400         10  WS-FX-LIM-2RODAS    PIC 9(002).                              
014500         10  WS-FX-PRECO         PIC 9(007)V99.                           
014600*                                                                         
014700 01      WS-PRECO-NOVO       PIC     S9(005)V99  VALUE ZEROS.             
014800*                                                                         
014900*    VISAO DO NOVO PRECO SEMESTRAL PARA A LINHA DE LOG DE                 
015000*    ACEITE (SEPARA PARTE INTEIRA E CENTAVOS).                            
015100*                                                                         
015200 01      WS-PRECO-NOVO-R    REDEFINES WS-PRECO-NOVO.                      
015300     05  WS-PN-INTEIRO       PIC 9(005).                                  
015400     05  WS-PN-DECIMAL       PIC 9(002).                                  
015500*                                                                         
015600*                                                                         
015700*    VISAO EDITADA DO TOTAL DE UPGRADES ACEITOS PARA A                    
015800*    MENSAGEM DE DIAGNOSTICO NO FECHAMENTO DO BATCH.                      
015900*                                                                         
016000 01      WS-QTD-ACEITOS-EDT PIC     9(005) VALUE ZERO.                    
016100 01      WS-QTD-ACEITOS-R   REDEFINES WS-QTD-ACEITOS-EDT.                 
016200     05  WS-QAE-MILHAR       PIC     9(003).                              
016300     05  WS-QAE-DEZ-UNI      PIC     9(002).                              
016400 01      WS-EDICAO           PIC     ZZ.ZZ9.                              
016500*                                                                         
016600*****************************************************************         
016700*        VARIAVEIS PARA TRATAMENTO DE ABEND                     *         
016800*****************************************************************         
016900*                                                                         
017000 01      WS-ACESSO-ARQ       PIC     X(013) VALUE SPACES.                 
017100 01      WS-DDNAME-ARQ       PIC     X(008) VALUE SPACES.                 
017200 01      WS-FS-ARQ           PIC     9(002) VALUE ZEROS.                  
017300*                                                                         
017400 01      WS-PTO-ERRO         PIC     9(003) VALUE ZEROS.                  
017500*                                                                         
017600*****************************************************************         
017700* LOG DE ACEITE/REJEICAO DE SOLICITACAO DE UPGRADE              *         
017800*****************************************************************         
017900*                                                                         
018000 01      WS-LINHA-LOG.                                                    
018100     05  LOG-RES-ID          PIC     X(006).                              
018200     05  FILLER              PIC     X(002) VALUE SPACES.                 
018300     05  LOG-NOVO-TIER       PIC     X(008).                              
018400     05  FILLER              PIC     X(002) VALUE SPACES.                 
018500     05  LOG-SITUACAO        PIC     X(009).                              
018600     05  FILLER              PIC     X(002) VALUE SPACES.                 
018700     05  LOG-MOTIVO          PIC     X(030).                              
018800     05  FILLER              PIC     X(073) VALUE SPACES.                 
018900*                                                                         
019000     COPY    COBI2001.                                                    
019100     COPY    COBO2003.                                                    
019200     COPY    COBI2062.                                                    
019300*                                                                         
019400     COPY    RUCWSD01.                                                    
019500*                                                                         
019600*****************************************************************         
019700 LINKAGE                     SECTION.                                     
019800*****************************************************************         
019900 PROCEDURE                   DIVISION.                                    
020000*****************************************************************         
020100*                                                                         
020200     PERFORM 0100-00-PROCED-INICIAIS.                                     
020300                                                                          
020400     PERFORM 1000-00-PROCED-PRINCIPAIS                                    
020500       UNTIL WS-FIM-RESMST.                                               
020600                                                                          
020700     PERFORM 3000-00-PROCED-FINAIS.                                       
020800                                                                          
020900     GOBACK.                                                              
021000*                                                                         
021100*****************************************************************         
021200 0100-00-PROCED-INICIAIS     SECTION.                                     
021300*****************************************************************         
021400*                                                                         
021500     OPEN    INPUT   RESMST                                               
021600                      UPGREQ                                              
021700             OUTPUT  RESNOVO                                              
021800                      UPGLOG.                                             
021900                                                                          
022000     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.                       
022100     MOVE    001             TO      WS-PTO-ERRO.                         
022200                                                                          
022300     PERFORM 0200-00-TESTA-FILE-STATUS.                                   
022400                                                                          
022500     PERFORM 0500-00-LEITURA-RESMST.                                      
022600     PERFORM 0600-00-LEITURA-UPGREQ.                                      
022700*                                                                         
022800 0100-99-EXIT.                                                            
022900     EXIT.                                                                
023000*                                                                         
023100*****************************************************************         
023200 0200-00-TESTA-FILE-STATUS   SECTION.                                     
023300*****************************************************************         
023400*                                                                         
023500     PERFORM 0300-00-TESTA-FS-RESMST.                                     
023600     PERFORM 0310-00-TESTA-FS-RESNOVO.                                    
023700     PERFORM 0320-00-TESTA-FS-UPGREQ.                                     
023800     PERFORM 0330-00-TESTA-FS-UPGLOG.                                     
023900*                                                                         
024000 0200-99-EXIT.                                                            
024100     EXIT.                                                                
024200*                                                                         
024300*****************************************************************         
024400 0300-00-TESTA-FS-RESMST     SECTION.                                     
024500*****************************************************************         
024600*                                                                         
024700     IF      WS-FS-RESMST  NOT EQUAL 00 AND 10                            
024800             MOVE 'RESMST'   TO      WS-DDNAME-ARQ                        
024900             MOVE  WS-FS-RESMST                                           
025000                             TO      WS-FS-ARQ                            
025100             PERFORM         0999-00-ABEND-ARQ                            
025200     END-IF.                                                              
025300*                                                                         
025400 0300-99-EXIT.                                                            
025500     EXIT.                                                                
025600*                                                                         
025700*****************************************************************         
025800 0310-00-TESTA-FS-RESNOVO    SECTION.                                     
025900*****************************************************************         
026000*                                                                         
026100     IF      WS-FS-RESNOVO NOT EQUAL 00                                   
026200             MOVE 'RESNOVO'  TO      WS-DDNAME-ARQ                        
026300             MOVE  WS-FS-RESNOVO                                          
026400                             TO      WS-FS-ARQ                            
026500             PERFORM         0999-00-ABEND-ARQ                            
026600     END-IF.                                                              
026700*                                                                         
026800 0310-99-EXIT.                                                            
026900     EXIT.                                                                
027000*                                                                         
027100*****************************************************************         
027200 0320-00-TESTA-FS-UPGREQ     SECTION.                                     
027300*****************************************************************         
027400*                                                                         
027500     IF      WS-FS-UPGREQ  NOT EQUAL 00 AND 10                            
027600             MOVE 'UPGREQ'   TO      WS-DDNAME-ARQ                        
027700             MOVE  WS-FS-UPGREQ                                           
027800                             TO      WS-FS-ARQ                            
027900             PERFORM         0999-00-ABEND-ARQ                            
028000     END-IF.                                                              
028100*                                                                         
028200 0320-99-EXIT.                                                            
028300     EXIT.                                                                
028400*                                                                         
028500*****************************************************************         
028600 0330-00-TESTA-FS-UPGLOG     SECTION.                                     
028700*****************************************************************         
028800*                                                                         
028900     IF      WS-FS-UPGLOG  NOT EQUAL 00                                   
029000             MOVE 'UPGLOG'   TO      WS-DDNAME-ARQ                        
029100             MOVE  WS-FS-UPGLOG                                           
029200                             TO      WS-FS-ARQ                            
029300             PERFORM         0999-00-ABEND-ARQ                            
029400     END-IF.                                                              
029500*                                                                         
029600 0330-99-EXIT.                                                            
029700     EXIT.                                                                
029800*                                                                         
029900*****************************************************************         
030000 0500-00-LEITURA-RESMST      SECTION.                                     
030100*****************************************************************         
030200*                                                                         
030300     READ    RESMST          INTO    REG-RESIDENT.                        
030400                                                                          
030500     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.                       
030600     MOVE    002             TO      WS-PTO-ERRO.                         
030700                                                                          
030800     PERFORM 0300-00-TESTA-FS-RESMST.                                     
030900                                                                          
031000     IF      WS-FS-RESMST    EQUAL   00                                   
031100             ADD 001         TO      WS-LID-RESMST                        
031200     ELSE                                                                 
031300             MOVE 'S'        TO      WS-CHAVE-ALTA                        
031400     END-IF.                                                              
031500*                                                                         
031600 0500-99-EXIT.                                                            
031700     EXIT.                                                                
031800*                                                                         
031900*****************************************************************         
032000 0600-00-LEITURA-UPGREQ      SECTION.                                     
032100*****************************************************************         
032200*                                                                         
032300     READ    UPGREQ          INTO    REG-UPG-REQ.                         
032400                                                                          
032500     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.                       
032600     MOVE    003             TO      WS-PTO-ERRO.                         
032700                                                                          
032800     PERFORM 0320-00-TESTA-FS-UPGREQ.                                     
032900                                                                          
033000     IF      WS-FS-UPGREQ    EQUAL   00                                   
033100             ADD 001         TO      WS-LID-UPGREQ                        
033200     ELSE                                                                 
033300             MOVE 'S'        TO      WS-CHAVE-ALTA-REQ                    
033400     END-IF.                                                              
033500*                                                                         
033600 0600-99-EXIT.                                                            
033700     EXIT.                                                                
033800*                                                                         
033900*****************************************************************         
034000* CASAMENTO RESMST X UPGREQ POR RES-ID - PADRAO ALT-EXC / SMOV, *         
034100* NAO HA INCLUSAO - MORADOR SO E CRIADO PELA ADMISSAO.          *         
034200*****************************************************************         
034300 1000-00-PROCED-PRINCIPAIS   SECTION.                                     
034400*****************************************************************         
034500*                                                                         
034600     IF      WS-FIM-UPGREQ                                                
034700             PERFORM 0750-00-RES-SMOV                                     
034800     ELSE                                                                 
034900         IF  RES-ID          EQUAL   UPG-RES-ID                           
035000             PERFORM 0650-00-RES-ALT-EXC                                  
035100         ELSE                                                             
035200         IF  RES-ID          LESS    UPG-RES-ID                           
035300             PERFORM 0750-00-RES-SMOV                                     
035400         ELSE                                                             
035500             PERFORM 0700-00-UPG-REJEITADO                                
035600         END-IF                                                           
035700         END-IF                                                           
035800     END-IF.                                                              
035900*                                                                         
036000 1000-99-EXIT.                                                            
036100     EXIT.                                                                
036200*                                                                         
036300*****************************************************************         
036400 0650-00-RES-ALT-EXC         SECTION.                                     
036500*****************************************************************         
036600*                                                                         
036700     PERFORM 1200-00-CRITICA-UPGRADE.                                     
036800                                                                          
036900     IF      WS-SOLICITACAO-ACEITA                                        
037000             PERFORM 1300-00-CALCULA-VALIDADE                             
037100             PERFORM 1400-00-GRAVACAO-RESNOVO-UPGRADE                     
037200             PERFORM 1600-00-GRAVACAO-LOG-ACEITO                          
037300             ADD 001         TO      WS-QTD-ACEITOS                       
037400     ELSE                                                                 
037500             PERFORM 1100-00-GRAVACAO-RESNOVO                             
037600             PERFORM 1700-00-GRAVACAO-LOG-REJEITADO                       
037700             ADD 001         TO      WS-QTD-REJEITADOS                    
037800     END-IF.                                                              
037900                                                                          
038000     PERFORM 0500-00-LEITURA-RESMST.                                      
038100     PERFORM 0600-00-LEITURA-UPGREQ.                                      
038200*                                                                         
038300 0650-99-EXIT.                                                            
038400     EXIT.                                                                
038500*                                                                         
038600*****************************************************************         
038700 1200-00-CRITICA-UPGRADE     SECTION.                                     
038800*****************************************************************         
038900*                                                                         
039000     MOVE    'S'             TO      WS-UPGRADE-ACEITA.                   
039100     MOVE    SPACES          TO      WS-MOTIVO-REJEICAO.                  
039200                                                                          
039300     IF      RES-TIER-PLATINUM                                            
039400             MOVE 'N'        TO      WS-UPGRADE-ACEITA                    
039500             MOVE 'MORADOR JA E PLATINUM'                                 
039600                             TO      WS-MOTIVO-REJEICAO                   
039700     ELSE                                                                 
039800     IF      UPG-NOVO-TIER   EQUAL   RES-SUB-TIER                         
039900             MOVE 'N'        TO      WS-UPGRADE-ACEITA                    
040000             MOVE 'FAIXA SOLICITADA E A ATUAL'                            
040100                             TO      WS-MOTIVO-REJEICAO                   
040200     END-IF                                                               
040300     END-IF.                                                              
040400*                                                                         
040500 1200-99-EXIT.                                                            
040600     EXIT.                                                                
040700*                                                                         
040800*****************************************************************         
040900* CALL AO SUBPROGRAMA DE CALENDARIO PARA OBTER A NOVA VIGENCIA  *         
041000* (6 MESES A PARTIR DA DATA DO EVENTO) E BUSCA DO NOVO PRECO NA *         
041100* TABELA DE FAIXAS.                                             *         
041200*****************************************************************         
041300 1300-00-CALCULA-VALIDADE    SECTION.                                     
041400*****************************************************************         
041500*                                                                         
041600     MOVE    'C'             TO      WRD-CODOPE.                          
041700     MOVE    UPG-DATA-EVT    TO      WRD-DATA-INI.                        
041800                                                                          
041900     CALL    'APXSB002'      USING   WRD-GRUPO.                           
042000                                                                          
042100     MOVE    1               TO      WS-SUB-TAB.                          
042200                                                                          
042300     PERFORM 1350-00-BUSCA-PRECO-FAIXA                                    
042400             UNTIL WS-SUB-TAB GREATER 3                                   
042500               OR  WS-FX-NOME(WS-SUB-TAB) EQUAL UPG-NOVO-TIER.            
042600                                                                          
042700     IF      WS-SUB-TAB      GREATER 3                                    
042800             MOVE    ZEROS   TO      WS-PRECO-NOVO                        
042900     ELSE                                                                 
043000             MOVE    WS-FX-PRECO(WS-SUB-TAB)                              
043100                             TO      WS-PRECO-NOVO                        
043200     END-IF.                                                              
043300*                                                                         
043400 1300-99-EXIT.                                                            
043500     EXIT.                                                                
043600*                                                                         
043700*****************************************************************         
043800 1350-00-BUSCA-PRECO-FAIXA   SECTION.                                     
043900*****************************************************************         
044000*                                                                         
044100     IF      WS-FX-NOME(WS-SUB-TAB)  NOT EQUAL UPG-NOVO-TIER              
044200             ADD 001         TO      WS-SUB-TAB                           
044300     END-IF.                                                              
044400*                                                                         
044500 1350-99-EXIT.                                                            
044600     EXIT.                                                                
044700*                                                                         
044800*****************************************************************         
044900 1400-00-GRAVACAO-RESNOVO-UPGRADE SECTION.                                
045000*****************************************************************         
045100*                                                                         
045200     MOVE    SPACES          TO      REG-RUPGMASTER.                      
045300     MOVE    RES-ID          TO      RUPG-ID.                             
045400     MOVE    RES-FIRST-NAME  TO      RUPG-FIRST-NAME.                     
045500     MOVE    RES-LAST-NAME   TO      RUPG-LAST-NAME.                      
045600     MOVE    RES-CONTACT     TO      RUPG-CONTACT.                        
045700     MOVE    RES-WING        TO      RUPG-WING.                           
045800     MOVE    RES-HOUSE-NO    TO      RUPG-HOUSE-NO.                       
045900     MOVE    UPG-NOVO-TIER   TO      RUPG-SUB-TIER.                       
046000     MOVE    WS-PRECO-NOVO   TO      RUPG-SUB-COST.                       
046100     MOVE    UPG-DATA-EVT    TO      RUPG-SUB-START.                      
046200     MOVE    WRD-DATA-FIM    TO      RUPG-SUB-VALID-UNTIL.                
046300     MOVE    RES-VEHICLE-COUNT                                            
046400                             TO      RUPG-VEHICLE-COUNT.                  
046500     MOVE    RES-USERNAME    TO      RUPG-USERNAME.                       
046600     MOVE    RES-PASSWORD    TO      RUPG-PASSWORD.                       
046700                                                                          
046800     WRITE   REG-RESNOVO     FROM    REG-RUPGMASTER.                      
046900                                                                          
047000     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.                       
047100     MOVE    004             TO      WS-PTO-ERRO.                         
047200                                                                          
047300     PERFORM 0310-00-TESTA-FS-RESNOVO.                                    
047400                                                                          
047500     ADD     001             TO      WS-GRV-RESNOVO.                      
047600*                                                                         
047700 1400-99-EXIT.                                                            
047800     EXIT.                                                                
047900*                                                                         
048000*****************************************************************         
048100 0700-00-UPG-REJEITADO       SECTION.                                     
048200*****************************************************************         
048300*                                                                         
048400     MOVE    'MORADOR NAO ENCONTRADO NO CADASTRO'                         
048500                             TO      WS-MOTIVO-REJEICAO.                  
048600                                                                          
048700     PERFORM 1700-00-GRAVACAO-LOG-REJEITADO.                              
048800                                                                          
048900     ADD     001             TO      WS-QTD-REJEITADOS.                   
049000                                                                          
049100     PERFORM 0600-00-LEITURA-UPGREQ.                                      
049200*                                                                         
049300 0700-99-EXIT.                                                            
049400     EXIT.                                                                
049500*                                                                         
049600*****************************************************************         
049700 0750-00-RES-SMOV            SECTION.                                     
049800*****************************************************************         
049900*                                                                         
050000     PERFORM 1100-00-GRAVACAO-RESNOVO.                                    
050100                                                                          
050200     PERFORM 0500-00-LEITURA-RESMST.                                      
050300*                                                                         
050400 0750-99-EXIT.                                                            
050500     EXIT.                                                                
050600*                                                                         
050700*****************************************************************         
050800 1100-00-GRAVACAO-RESNOVO    SECTION.                                     
050900*****************************************************************         
051000*                                                                         
051100     MOVE    SPACES          TO      REG-RUPGMASTER.                      
051200     MOVE    RES-ID          TO      RUPG-ID.                             
051300     MOVE    RES-FIRST-NAME  TO      RUPG-FIRST-NAME.                     
051400     MOVE    RES-LAST-NAME   TO      RUPG-LAST-NAME.                      
051500     MOVE    RES-CONTACT     TO      RUPG-CONTACT.                        
051600     MOVE    RES-WING        TO      RUPG-WING.                           
051700     MOVE    RES-HOUSE-NO    TO      RUPG-HOUSE-NO.                       
051800     MOVE    RES-SUB-TIER    TO      RUPG-SUB-TIER.                       
051900     MOVE    RES-SUB-COST    TO      RUPG-SUB-COST.                       
052000     MOVE    RES-SUB-START   TO      RUPG-SUB-START.                      
052100     MOVE    RES-SUB-VALID-UNTIL                                          
052200                             TO      RUPG-SUB-VALID-UNTIL.                
052300     MOVE    RES-VEHICLE-COUNT                                            
052400                             TO      RUPG-VEHICLE-COUNT.                  
052500     MOVE    RES-USERNAME    TO      RUPG-USERNAME.                       
052600     MOVE    RES-PASSWORD    TO      RUPG-PASSWORD.                       
052700                                                                          
052800     WRITE   REG-RESNOVO     FROM    REG-RUPGMASTER.                      
052900                                                                          
053000     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.                       
053100     MOVE    005             TO      WS-PTO-ERRO.                         
053200                                                                          
053300     PERFORM 0310-00-TESTA-FS-RESNOVO.                                    
053400                                                                          
053500     ADD     001             TO      WS-GRV-RESNOVO.                      
053600*                                                                         
053700 1100-99-EXIT.                                                            
053800     EXIT.                                                                
053900*                                                                         
054000*****************************************************************         
054100 1600-00-GRAVACAO-LOG-ACEITO SECTION.                                     
054200*****************************************************************         
054300*                                                                         
054400     MOVE    SPACES          TO      WS-LINHA-LOG.                        
054500     MOVE    RES-ID          TO      LOG-RES-ID.                          
054600     MOVE    UPG-NOVO-TIER   TO      LOG-NOVO-TIER.                       
054700     MOVE    'ACEITO   '     TO      LOG-SITUACAO.                        
054800     MOVE    SPACES          TO      LOG-MOTIVO.                          
054900                                                                          
055000     WRITE   REG-UPGLOG      FROM    WS-LINHA-LOG.                        
055100                                                                          
055200     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.                       
055300     MOVE    006             TO      WS-PTO-ERRO.                         
055400                                                                          
055500     PERFORM 0330-00-TESTA-FS-UPGLOG.                                     
055600*                                                                         
055700 1600-99-EXIT.                                                            
055800     EXIT.                                                                
055900*                                                                         
056000*****************************************************************         
056100 1700-00-GRAVACAO-LOG-REJEITADO SECTION.                                  
056200*****************************************************************         
056300*                                                                         
056400     MOVE    SPACES          TO      WS-LINHA-LOG.                        
056500     MOVE    UPG-RES-ID      TO      LOG-RES-ID.                          
056600     MOVE    UPG-NOVO-TIER   TO      LOG-NOVO-TIER.                       
056700     MOVE    'REJEITADO'     TO      LOG-SITUACAO.                        
056800     MOVE    WS-MOTIVO-REJEICAO                                           
056900                             TO      LOG-MOTIVO.                          
057000                                                                          
057100     WRITE   REG-UPGLOG      FROM    WS-LINHA-LOG.                        
057200                                                                          
057300     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.                       
057400     MOVE    007             TO      WS-PTO-ERRO.                         
057500                                                                          
057600     PERFORM 0330-00-TESTA-FS-UPGLOG.                                     
057700*                                                                         
057800 1700-99-EXIT.                                                            
057900     EXIT.                                                                
058000*                                                                         
058100*****************************************************************         
058200 3000-00-PROCED-FINAIS       SECTION.                                     
058300*****************************************************************         
058400*                                                                         
058500     CLOSE   RESMST                                                       
058600             RESNOVO                                                      
058700             UPGREQ                                                       
058800             UPGLOG.                                                      
058900                                                                          
059000     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.                       
059100     MOVE    008             TO      WS-PTO-ERRO.                         
059200                                                                          
059300     PERFORM 0200-00-TESTA-FILE-STATUS.                                   
059400                                                                          
059500     PERFORM 3100-00-MONTA-ESTATISTICA.                                   
059600*                                                                         
059700 3000-99-EXIT.                                                            
059800     EXIT.                                                                
059900*                                                                         
060000*****************************************************************         
060100 3100-00-MONTA-ESTATISTICA   SECTION.                                     
060200*****************************************************************         
060300*                                                                         
060400     DISPLAY '******************* APXPB003 ******************'.           
060500     DISPLAY '*                                             *'.           
060600     DISPLAY '*    ESTATISTICA DE PROCESSAMENTO - UPGRADE   *'.           
060700     DISPLAY '*                                             *'.           
060800     DISPLAY '******************* APXPB003 ******************'.           
060900     MOVE    WS-LID-RESMST   TO      WS-EDICAO.                           
061000     DISPLAY '* MORADORES LIDOS......- RESMST...: ' WS-EDICAO             
061100     ' *'.                                                                
061200     MOVE    WS-LID-UPGREQ   TO      WS-EDICAO.                           
061300     DISPLAY '* SOLICITACOES LIDAS...- UPGREQ...: ' WS-EDICAO             
061400     ' *'.                                                                
061500     MOVE    WS-QTD-ACEITOS  TO      WS-EDICAO.                           
061600     DISPLAY '* UPGRADES ACEITOS.................: ' WS-EDICAO            
061700     ' *'.                                                                
061800     MOVE    WS-QTD-ACEITOS  TO      WS-QTD-ACEITOS-EDT.                  
061900                                                                          
062000     DISPLAY '* ACEITOS - CENTENA/DEZ-UNI..............: '                
062100                                                                          
062200             WS-QAE-MILHAR '/' WS-QAE-DEZ-UNI ' *'.                       
062300                                                                          
062400     MOVE    WS-QTD-REJEITADOS                                            
062500                             TO      WS-EDICAO.                           
062600     DISPLAY '* SOLICITACOES REJEITADAS..........: ' WS-EDICAO            
062700     ' *'.                                                                
062800     MOVE    WS-GRV-RESNOVO  TO      WS-EDICAO.                           
062900     DISPLAY '* MORADORES GRAVADOS...- RESNOVO..: ' WS-EDICAO             
063000     ' *'.                                                                
063100     DISPLAY '******************* APXPB003 ******************'.           
063200*                                                                         
063300 3100-99-EXIT.                                                            
063400     EXIT.                                                                
063500*                                                                         
063600*****************************************************************         
063700 0999-00-ABEND-ARQ           SECTION.                                     
063800*****************************************************************         
063900*                                                                         
064000     MOVE    12              TO      RETURN-CODE.                         
064100                                                                          
064200     DISPLAY '******************* APXPB003 ******************'.           
064300     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.           
064400     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '                  
064500     WS-DDNAME-ARQ ' *'.                                                  
064600     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ                  
064700     '             *'.                                                    
064800     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO                
064900     '            *'.                                                     
065000     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.           
065100     DISPLAY '******************* APXPB003 ******************'.           
065200                                                                          
065300     GOBACK.                                                              
065400*                                                                         
065500 0999-99-EXIT.                                                            
065600     EXIT.                                                                
065700*                                                                         
065800*****************************************************************         
065900*                   FIM DO PROGRAMA - APXPB003                  *         
066000*****************************************************************         
