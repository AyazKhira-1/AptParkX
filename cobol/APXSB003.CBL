000100*****************************************************************         
000200* IDENTIFICATION              DIVISION.                                   
000300*****************************************************************         
000400*                                                                         
000500 IDENTIFICATION              DIVISION.                                    
000600*                                                                         
000700 PROGRAM-ID.                 APXSB003.                                    
000800 AUTHOR.                     S KULKARNI.                                  
000900 INSTALLATION.               APTPARKX RESIDENT SERVICES.                  
001000 DATE-WRITTEN.               22/08/1995.                                  
001100 DATE-COMPILED.                                                           
001200 SECURITY.                   CONFIDENCIAL - USO INTERNO.                  
001300*                                                                         
001400*****************************************************************         
001500* SISTEMA......: APTPARKX - CONTROLE DE ESTACIONAMENTO DE                 
001600*                CONDOMINIO                                               
001700*****************************************************************         
001800* ANALISTA.....: S KULKARNI                                               
001900* LINGUAGEM....: COBOL/BATCH                                              
002000* PROGRAMADOR..: S KULKARNI                                               
002100* DATA.........: 22/08/1995                                               
002200*****************************************************************         
002300* OBJETIVO.....: SUB-ROTINA QUE RECEBE OS HORARIOS DE ENTRADA E           
002400*                SAIDA DE UMA VAGA (FORMATO AAAAMMDDHHMMSS) E             
002500*                DEVOLVE O TOTAL DE HORAS DE PERMANENCIA E O              
002600*                VALOR DA TARIFA, JA APLICANDO AS REGRAS DE               
002700*                ISENCAO PARA MORADOR E DE ARREDONDAMENTO DE              
002800*                HORA CHEIA E TARIFA POR TIPO DE VEICULO PARA             
002900*                CONVIDADO. USADA PELOS PROGRAMAS DE BAIXA DE             
003000*                VAGA (APXPB004 E APXPB005).                              
003100*****************************************************************         
003200*                                                                         
003300*****************************************************************         
003400*                     HISTORICO DE ALTERACOES                             
003500*****************************************************************         
003600* DATA       PROGRAMADOR      RFC/OS       DESCRICAO                      
003700* ---------- ---------------- ------------ ---------------------          
003800* 22/08/1995 S KULKARNI       OS-1995-0166 VERSAO INICIAL,                
003900*                             EXTRAIDA DE APXPB004.                       
004000* 30/11/1998 A PATIL          OS-1998-0413 REVISAO PARA VIRADA            
004100*                             DO SECULO - CALCULO DE DIA JULIANO          
004200*                             NAO DEPENDE MAIS DE JANELA DE 2             
004300*                             DIGITOS PARA O ANO.                         
004400* 12/02/2003 A PATIL          OS-2003-0020 PADRONIZADA ROTINA DE          
004500*                             CRITICA DE HORARIO INVALIDO.                
004600* 19/05/2013 M FERREIRA       OS-2013-0058 INCLUIDA TARIFA                
004700*                             DIFERENCIADA PARA VEICULO DE 2              
004800*                             RODAS (ANTES SO' HAVIA 4 RODAS).            
004900*****************************************************************         
005000*                                                                         
005100*****************************************************************         
005200 ENVIRONMENT                 DIVISION.                                    
005300*****************************************************************         
005400 CONFIGURATION               SECTION.                                     
005500*****************************************************************         
005600 DATA                        DIVISION.                                    
005700*****************************************************************         
005800 WORKING-STORAGE             SECTION.                                     
005900*****************************************************************         
006000*                                                                         
006100*    AREAS DE TRABALHO PARA O CALCULO DO DIA JULIANO (ALGORITMO           
006200*    PADRAO DE CONVERSAO DATA GREGORIANA / DIA JULIANO, USADO             
006300*    PARA OBTER A DIFERENCA DE DIAS ENTRE ENTRADA E SAIDA SEM             
006400*    DEPENDER DE TABELA DE MESES OU DE ANO BISSEXTO EM DUPLICATA.         
006500*    OS CAMPOS -PARM SAO REAPROVEITADOS PARA A DATA DE ENTRADA E,         
006600*    EM SEGUIDA, PARA A DATA DE SAIDA (ROTINA CHAMADA 2 VEZES).           
006700*                                                                         
006800 01      WS-AREA-JULIANO.                                                 
006900     05  WS-JL-ANO-PARM      PIC     9(004)       VALUE ZERO.             
007000     05  WS-JL-MES-PARM      PIC     9(002)       VALUE ZERO.             
007100     05  WS-JL-DIA-PARM      PIC     9(002)       VALUE ZERO.             
007200     05  WS-JDN-PARM         PIC     S9(009) COMP VALUE ZERO.             
007300     05  WS-JL-A             PIC     S9(004) COMP VALUE ZERO.             
007400     05  WS-JL-Y2            PIC     S9(009) COMP VALUE ZERO.             
007500     05  WS-JL-M2            PIC     S9(004) COMP VALUE ZERO.             
007600     05  WS-JL-T1            PIC     S9(009) COMP VALUE ZERO.             
007700     05  WS-JL-T2            PIC     S9(009) COMP VALUE ZERO.             
007800     05  WS-JL-T3            PIC     S9(009) COMP VALUE ZERO.             
007900     05  WS-JL-RESTO         PIC     S9(009) COMP VALUE ZERO.             
008000*                                                                         
008100 01      WS-TIME-IN-LOCAL    PIC     9(014)       VALUE ZERO.             
008200*                                                                         
008300 01      WS-TIME-IN-R        REDEFINES WS-TIME-IN-LOCAL.                  
008400     05  WS-TI-ANO           PIC     9(004).                              
008500     05  WS-TI-MES           PIC     9(002).                              
008600     05  WS-TI-DIA           PIC     9(002).                              
008700     05  WS-TI-HORA          PIC     9(002).                              
008800     05  WS-TI-MINUTO        PIC     9(002).                              
008900     05  WS-TI-SEGUNDO       PIC     9(002).                              
009000*                                                                         
009100 01      WS-TIME-OUT-LOCAL   PIC     9(014)       VALUE ZERO.             
009200*                                                                         
009300 01      WS-TIME-OUT-R       REDEFINES WS-TIME-OUT-LOCAL.                 
009400     05  WS-TO-ANO           PIC     9(004).                              
009500     05  WS-TO-MES           PIC     9(002).                              
009600     05  WS-TO-DIA           PIC     9(002).                              
009700     05  WS-TO-HORA          PIC     9(002).                              
009800     05  WS-TO-MINUTO        PIC     9(002).                              
009900     05  WS-TO-SEGUNDO       PIC     9(002).                              
010000*                                                                         
010100 01      WS-AREA-CALCULO.                                                 
010200     05  WS-JDN-ENTRADA      PIC     S9(009) COMP VALUE ZERO.             
010300     05  WS-JDN-SAIDA        PIC     S9(009) COMP VALUE ZERO.             
010400     05  WS-DIF-DIAS         PIC     S9(009) COMP VALUE ZERO.             
010500     05  WS-SEG-DIA-ENTRADA  PIC     S9(009) COMP VALUE ZERO.             
010600     05  WS-SEG-DIA-SAIDA    PIC     S9(009) COMP VALUE ZERO.             
010700     05  WS-SEG-TOTAL        PIC     S9(009) COMP VALUE ZERO.             
010800     05  WS-HORAS-FATURAVEIS PIC     9(005)  COMP VALUE ZERO.             
010900     05  WS-HORAS-RESTO      PIC     9(005)  COMP VALUE ZERO.             
011000     05  WS-VALOR-HORA       PIC     9(005)V99    VALUE ZERO.             
011100*                                                                         
011200 01      WS-VALOR-HORA-R     REDEFINES WS-VALOR-HORA.                     
011300     05  WS-VH-INTEIRO       PIC     9(005).                              
011400     05  WS-VH-DECIMAL       PIC     9(002).                              
011500*                                                                         
011600*****************************************************************         
011700 LINKAGE                     SECTION.                                     
011800*****************************************************************         
011900*                                                                         
012000     COPY    RUCWSC01.                                                    
012100*                                                                         
012200*****************************************************************         
012300 PROCEDURE                   DIVISION USING WRC-GRUPO.                    
012400*****************************************************************         
012500*                                                                         
012600 0000-00-CONTROLE-GERAL      SECTION.                                     
012700*****************************************************************         
012800*                                                                         
012900     MOVE    '0'             TO      WRC-CODRET.                          
013000     MOVE    ZEROS           TO      WRC-TOTAL-HORAS                      
013100                                     WRC-TARIFA.                          
013200*                                                                         
013300     MOVE    WRC-TIME-IN     TO      WS-TIME-IN-LOCAL.                    
013400     MOVE    WRC-TIME-OUT    TO      WS-TIME-OUT-LOCAL.                   
013500*                                                                         
013600     MOVE    WS-TI-ANO       TO      WS-JL-ANO-PARM.                      
013700     MOVE    WS-TI-MES       TO      WS-JL-MES-PARM.                      
013800     MOVE    WS-TI-DIA       TO      WS-JL-DIA-PARM.                      
013900     PERFORM 0100-00-CALCULA-DIA-JULIANO.                                 
014000     MOVE    WS-JDN-PARM     TO      WS-JDN-ENTRADA.                      
014100*                                                                         
014200     MOVE    WS-TO-ANO       TO      WS-JL-ANO-PARM.                      
014300     MOVE    WS-TO-MES       TO      WS-JL-MES-PARM.                      
014400     MOVE    WS-TO-DIA       TO      WS-JL-DIA-PARM.                      
014500     PERFORM 0100-00-CALCULA-DIA-JULIANO.                                 
014600     MOVE    WS-JDN-PARM     TO      WS-JDN-SAIDA.                        
014700*                                                                         
014800     COMPUTE WS-SEG-DIA-ENTRADA =                                         
014900             (WS-TI-HORA * 3600) + (WS-TI-MINUTO * 60)                    
015000                                 +  WS-TI-SEGUNDO.                        
015100*                                                                         
015200     COMPUTE WS-SEG-DIA-SAIDA =                                           
015300             (WS-TO-HORA * 3600) + (WS-TO-MINUTO * 60)                    
015400                                 +  WS-TO-SEGUNDO.                        
015500*                                                                         
015600     COMPUTE WS-DIF-DIAS = WS-JDN-SAIDA - WS-JDN-ENTRADA.                 
015700*                                                                         
015800     COMPUTE WS-SEG-TOTAL =                                               
015900             (WS-DIF-DIAS * 86400) + WS-SEG-DIA-SAIDA                     
016000                                    - WS-SEG-DIA-ENTRADA.                 
016100*                                                                         
016200     IF      WS-SEG-TOTAL    LESS ZERO                                    
016300             MOVE '1'        TO      WRC-CODRET                           
016400     ELSE                                                                 
016500             PERFORM 0200-00-CALCULA-TARIFA                               
016600     END-IF.                                                              
016700*                                                                         
016800 0000-99-EXIT.                                                            
016900     EXIT PROGRAM.                                                        
017000*                                                                         
017100*****************************************************************         
017200* CALCULA O NUMERO DO DIA JULIANO (ALGORITMO DE FLIEGEL E VAN             
017300* FLANDERN) PARA A DATA EM WS-JL-ANO/MES/DIA-PARM, DEVOLVENDO O           
017400* RESULTADO EM WS-JDN-PARM - USADO PARA OBTER A DIFERENCA DE              
017500* DIAS ENTRE DUAS DATAS SEM TABELA DE DIAS POR MES.                       
017600*****************************************************************         
017700 0100-00-CALCULA-DIA-JULIANO SECTION.                                     
017800*****************************************************************         
017900*                                                                         
018000     DIVIDE  14 - WS-JL-MES-PARM     BY      12                           
018100             GIVING  WS-JL-A.                                             
018200*                                                                         
018300     COMPUTE WS-JL-Y2 = WS-JL-ANO-PARM + 4800 - WS-JL-A.                  
018400     COMPUTE WS-JL-M2 = WS-JL-MES-PARM + (12 * WS-JL-A) - 3.              
018500*                                                                         
018600     COMPUTE WS-JL-T1 = (153 * WS-JL-M2) + 2.                             
018700     DIVIDE  WS-JL-T1                BY      5                            
018800             GIVING  WS-JL-T2.                                            
018900*                                                                         
019000     DIVIDE  WS-JL-Y2                BY      4                            
019100             GIVING  WS-JL-T3        REMAINDER  WS-JL-RESTO.              
019200*                                                                         
019300     COMPUTE WS-JDN-PARM =                                                
019400             WS-JL-DIA-PARM + WS-JL-T2 + (365 * WS-JL-Y2)                 
019500                            + WS-JL-T3.                                   
019600*                                                                         
019700     DIVIDE  WS-JL-Y2                BY      100                          
019800             GIVING  WS-JL-T3.                                            
019900     SUBTRACT WS-JL-T3               FROM    WS-JDN-PARM.                 
020000*                                                                         
020100     DIVIDE  WS-JL-Y2                BY      400                          
020200             GIVING  WS-JL-T3.                                            
020300     ADD     WS-JL-T3                TO      WS-JDN-PARM.                 
020400*                                                                         
020500     SUBTRACT 32045                  FROM    WS-JDN-PARM.                 
020600*                                                                         
020700 0100-99-EXIT.                                                            
020800     EXIT.                                                                
020900*                                                                         
021000*****************************************************************         
021100* CALCULA HORAS TOTAIS (2 CASAS DECIMAIS, ARREDONDADO) E, PARA            
021200* VAGA DE CONVIDADO, A TARIFA COM ARREDONDAMENTO PARA HORA                
021300* CHEIA (MINIMO DE 1 HORA) E VALOR POR TIPO DE VEICULO.                   
021400*****************************************************************         
021500 0200-00-CALCULA-TARIFA      SECTION.                                     
021600*****************************************************************         
021700*                                                                         
021800     COMPUTE WRC-TOTAL-HORAS ROUNDED = WS-SEG-TOTAL / 3600.               
021900*                                                                         
022000     IF      WRC-VAGA-MORADOR                                             
022100             MOVE ZEROS      TO      WRC-TARIFA                           
022200     ELSE                                                                 
022300             DIVIDE  WS-SEG-TOTAL    BY      3600                         
022400                     GIVING  WS-HORAS-FATURAVEIS                          
022500                     REMAINDER       WS-HORAS-RESTO                       
022600*                                                                         
022700             IF      WS-HORAS-RESTO  GREATER ZERO                         
022800                     ADD     1       TO      WS-HORAS-FATURAVEIS          
022900             END-IF                                                       
023000*                                                                         
023100             IF      WS-HORAS-FATURAVEIS EQUAL ZERO                       
023200                     MOVE    1       TO      WS-HORAS-FATURAVEIS          
023300             END-IF                                                       
023400*                                                                         
023500             IF      WRC-TIPO-VEICULO EQUAL '4-WHEELER'                   
023600                     MOVE    50.00   TO      WS-VALOR-HORA                
023700             ELSE                                                         
023800                     MOVE    20.00   TO      WS-VALOR-HORA                
023900             END-IF                                                       
024000*                                                                         
024100             COMPUTE WRC-TARIFA ROUNDED =                                 
024200                     WS-HORAS-FATURAVEIS * WS-VALOR-HORA                  
024300     END-IF.                                                              
024400*                                                                         
024500 0200-99-EXIT.                                                            
024600     EXIT.                                                                
