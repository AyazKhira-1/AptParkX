000100*****************************************************************         
000200* RUCWSQ01 - AREA DE LIGACAO (LINKAGE) DO SUBPROGRAMA APXSB001  *         
000300*            FILA DE ESPERA DE CONVIDADOS (GUEST WAITLIST)      *         
000400*****************************************************************         
000500* MESMO ESQUEMA DE ACOPLAMENTO DA ROTINA-PADRAO DE DATAS DO     *         
000600* DEPARTAMENTO (WRD-GRUPO / CODOPE / CODRET) - A TABELA E O     *         
000700* CONTADOR DE ENTRADAS SAO MANTIDOS PELO PROGRAMA CHAMADOR E    *         
000800* MANIPULADOS AQUI POR REFERENCIA.                              *         
000900*****************************************************************         
001000*                                                                         
001100 01      WRQ-GRUPO.                                                       
001200     05  WRQ-CODOPE          PIC     X(001).                              
001300         88  WRQ-OPER-ENFILEIRA       VALUE 'E'.                          
001400         88  WRQ-OPER-DESENFILEIRA    VALUE 'D'.                          
001500     05  WRQ-CODRET          PIC     X(001).                              
001600         88  WRQ-RET-OK               VALUE '0'.                          
001700         88  WRQ-RET-FILA-CHEIA       VALUE '1'.                          
001800         88  WRQ-RET-FILA-VAZIA       VALUE '2'.                          
001900     05  WRQ-QTDE-FILA       PIC     9(002) COMP.                         
002000     05  WRQ-ULTIMO-ID       PIC     9(005) COMP.                         
002100     05  WRQ-ITEM.                                                        
002200         10  WRQ-I-WL-ID         PIC 9(005).                              
002300         10  WRQ-I-RES-ID        PIC X(006).                              
002400         10  WRQ-I-VEH-NUMBER    PIC X(010).                              
002500         10  WRQ-I-VEH-BRAND     PIC X(012).                              
002600         10  WRQ-I-VEH-TYPE      PIC X(009).                              
002700         10  WRQ-I-TIME-ADDED    PIC 9(014).                              
002800     05  WRQ-TABELA OCCURS 50 TIMES.                                      
002900         10  WRQ-T-WL-ID         PIC 9(005).                              
003000         10  WRQ-T-RES-ID        PIC X(006).                              
003100         10  WRQ-T-VEH-NUMBER    PIC X(010).                              
003200         10  WRQ-T-VEH-BRAND     PIC X(012).                              
003300         10  WRQ-T-VEH-TYPE      PIC X(009).                              
003400         10  WRQ-T-TIME-ADDED    PIC 9(014).                              
003500*                                                                         
