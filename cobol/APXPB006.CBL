000100************************************************************************  
000200 IDENTIFICATION              DIVISION.                                    
000300************************************************************************  
000400*                                                                         
000500 PROGRAM-ID.                 APXPB006.                                    
000600 AUTHOR.                     R DESHMUKH.                                  
000700 INSTALLATION.               APTPARKX RESIDENT SERVICES.                  
000800 DATE-WRITTEN.               18/07/1994.                                  
000900 DATE-COMPILED.                                                           
001000 SECURITY.                   CONFIDENCIAL - USO INTERNO.                  
001100*                                                                         
001200************************************************************************  
001300* SISTEMA......: APTPARKX - CONTROLE DE ESTACIONAMENTO DE       *         
001400*                CONDOMINIO                                     *         
001500************************************************************************  
001600* ANALISTA.....: R DESHMUKH                                     *         
001700* LINGUAGEM....: COBOL/BATCH                                    *         
001800* PROGRAMADOR..: R DESHMUKH                                     *         
001900* DATA.........: 18/07/1994                                     *         
002000************************************************************************  
002100* OBJETIVO.....: EMITIR O RELATORIO DE DISPONIBILIDADE DE VAGAS *         
002200*                A PARTIR DA OCUPACAO CORRENTE, POR TORRE (MORA-*         
002300*                DOR) E DO TOTAL DE VAGAS DE CONVIDADO, COM OS  *         
002400*                TOTAIS DE VAGAS OCUPADAS E DISPONIVEIS.        *         
002500************************************************************************  
002600*                                                                         
002700************************************************************************  
002800*                     HISTORICO DE ALTERACOES                   *         
002900************************************************************************  
003000* DATA       PROGRAMADOR      RFC/OS       DESCRICAO                      
003100* ---------- ---------------- ------------ ---------------------          
003200* 18/07/1994 R DESHMUKH       OS-1994-0052 VERSAO INICIAL - RELATORIO     
003300*                             DE DISPONIBILIDADE POR TORRE E DE           
003400*                             VAGAS DE CONVIDADO.                         
003500* 03/06/1996 S KULKARNI       OS-1996-0071 INCLUIDA LINHA DE TOTAL        
003600*                             GERAL DE VAGAS DE MORADOR (1200).           
003700* 30/11/1998 A PATIL          OS-1998-0413 REVISAO PARA VIRADA DO         
003800*                             SECULO - JANELA DE SECULO NA DATA           
003900*                             DE EMISSAO DO RELATORIO.                    
004000* 14/09/2005 A PATIL          OS-2005-0184 PADRONIZADA ROTINA DE          
004100*                             TESTE DE FILE STATUS.                       
004200* 19/05/2013 M FERREIRA       OS-2013-0058 AJUSTE DE LAYOUT PARA          
004300*                             ALINHAMENTO COM OS DEMAIS RELATORIOS        
004400*                             DO SUBSISTEMA DE ESTACIONAMENTO.            
004500************************************************************************  
004600*                                                                         
004700************************************************************************  
004800 ENVIRONMENT                 DIVISION.                                    
004900************************************************************************  
005000 CONFIGURATION               SECTION.                                     
005100************************************************************************  
005200 INPUT-OUTPUT                SECTION.                                     
005300************************************************************************  
005400 FILE-CONTROL.                                                            
005500************************************************************************  
005600*                                                                         
005700     SELECT  RESMST   ASSIGN  TO  UT-S-RESMST                             
005800             FILE     STATUS  IS  WS-FS-RESMST.                           
005900*                                                                         
006000     SELECT  VEHMST   ASSIGN  TO  UT-S-VEHMST                             
006100             FILE     STATUS  IS  WS-FS-VEHMST.                           
006200*                                                                         
006300     SELECT  OCUPMST  ASSIGN  TO  UT-S-OCUPMST                            
006400             FILE     STATUS  IS  WS-FS-OCUPMST.                          
006500*                                                                         
006600     SELECT  DISPRPT  ASSIGN  TO  UT-S-DISPRPT                            
006700             FILE     STATUS  IS  WS-FS-DISPRPT.                          
006800*                                                                         
006900************************************************************************  
007000 DATA                        DIVISION.                                    
007100************************************************************************  
007200 FILE                        SECTION.                                     
007300************************************************************************  
007400*                                                                         
007500 FD  RESMST                                                               
007600     RECORDING  MODE      IS  F                                           
007700     LABEL      RECORD    IS  STANDARD                                    
007800     BLOCK      CONTAINS  0   RECORDS.                                    
007900*                                                                         
008000 01      REG-RESMST          PIC     X(128).                              
008100*                                                                         
008200 FD  VEHMST                                                               
008300     RECORDING  MODE      IS  F                                           
008400     LABEL      RECORD    IS  STANDARD                                    
008500     BLOCK      CONTAINS  0   RECORDS.                                    
008600*                                                                         
008700 01      REG-VEHMST          PIC     X(050).                              
008800*                                                                         
008900 FD  OCUPMST                                                              
009000     RECORDING  MODE      IS  F                                           
009100     LABEL      RECORD    IS  STANDARD                                    
009200     BLOCK      CONTAINS  0   RECORDS.                                    
009300*                                                                         
009400 01      REG-OCUPMST         PIC     X(040).                              
009500*                                                                         
009600 FD  DISPRPT                                                              
009700     RECORDING  MODE      IS  F                                           
009800     LABEL      RECORD    IS  STANDARD                                    
009900     BLOCK      CONTAINS  0   RECORDS.                                    
010000*                                                                         
010100 01      REG-DISPRPT         PIC     X(132).                              
010200*                                                                         
010300************************************************************************  
010400 WORKING-STORAGE             SECTION.                                     
010500************************************************************************  
010600*                                                                         
010700 77      WS-FS-RESMST        PIC     9(002) VALUE ZEROS.                  
010800 77      WS-FS-VEHMST        PIC     9(002) VALUE ZEROS.                  
010900 77      WS-FS-OCUPMST       PIC     9(002) VALUE ZEROS.                  
011000 77      WS-FS-DISPRPT       PIC     9(002) VALUE ZEROS.                  
011100*                                                                         
011200 77      WS-LID-RESMST       PIC     9(005) COMP VALUE ZERO.              
011300 77      WS-LID-VEHMST       PIC     9(005) COMP VALUE ZERO.              
011400 77      WS-LID-OCUPMST      PIC     9(005) COMP VALUE ZERO.              
011500 77      WS-GRV-DISPRPT      PIC     9(005) COMP VALUE ZERO.              
011600*                                                                         
011700 77      WS-QTDE-RESIDENTES  PIC     9(003) COMP VALUE ZERO.              
011800 77      WS-QTDE-VEICULOS    PIC     9(003) COMP VALUE ZERO.              
011900 77      WS-SUB-RES          PIC     9(003) COMP VALUE ZERO.              
012000 77      WS-SUB-VEH          PIC     9(003) COMP VALUE ZERO.              
012100 77      WS-SUB-ALA          PIC     9(001) COMP VALUE ZERO.              
012200*                                                                         
012300 77      WS-ACHOU-RES        PIC     X(001) VALUE 'N'.                    
012400     88  WS-RESIDENTE-ENCONTRADO      VALUE 'S'.                          
012500 77      WS-ACHOU-VEH        PIC     X(001) VALUE 'N'.                    
012600     88  WS-VEICULO-ENCONTRADO        VALUE 'S'.                          
012700 77      WS-ACHOU-ALA        PIC     X(001) VALUE 'N'.                    
012800     88  WS-ALA-ENCONTRADA            VALUE 'S'.                          
012900*                                                                         
013000 77      WS-TORRE-VAGA       PIC     X(001) VALUE SPACES.                 
013100*                                                                         
013200************************************************************************  
013300* TABELA DE MORADORES EM MEMORIA - SOMENTE ID E TORRE, SUFICIENTE*        
013400* PARA A LOCALIZACAO DA TORRE DE CADA VAGA OCUPADA (VIDE 0530).  *        
013500************************************************************************  
013600*                                                                         
013700 01      WS-TAB-RESIDENTES.                                               
013800     05  WS-TR-LINHA         OCCURS 150 TIMES.                            
013900         10  WS-TR-ID            PIC X(006).                              
014000         10  WS-TR-WING          PIC X(001).                              
014100*                                                                         
014200************************************************************************  
014300* TABELA DE VEICULOS EM MEMORIA - SOMENTE PLACA E ID DO MORADOR, *        
014400* USADA PARA LIGAR A VAGA OCUPADA (PKD-VEH-NUMBER) AO MORADOR    *        
014500* PROPRIETARIO E, DAI, A TORRE (VIDE 0530/0531/0532).            *        
014600************************************************************************  
014700*                                                                         
014800 01      WS-TAB-VEICULOS.                                                 
014900     05  WS-TV-LINHA         OCCURS 500 TIMES.                            
015000         10  WS-TV-NUMBER        PIC X(010).                              
015100         10  WS-TV-RES-ID        PIC X(006).                              
015200*                                                                         
015300************************************************************************  
015400* CODIGOS DE TORRE VALIDOS (A/B/C) DESDOBRADOS EM TABELA PARA A  *        
015500* MONTAGEM DA LINHA DE DETALHE POR TORRE (VIDE 1200-00).         *        
015600************************************************************************  
015700*                                                                         
015800 01      WS-TORRE-CODIGOS    PIC     X(003) VALUE 'ABC'.                  
015900 01      WS-TORRE-CODIGOS-R  REDEFINES WS-TORRE-CODIGOS.                  
016000     05  WS-TC-LETRA         OCCURS 3 TIMES PIC X(001).                   
016100*                                                                         
016200************************************************************************  
016300* CONTADORES DE VAGA OCUPADA POR TORRE (1=A, 2=B, 3=C) E DE VAGA *        
016400* DE CONVIDADO, ACUMULADOS NA CARGA DA OCUPACAO (VIDE 0520).     *        
016500************************************************************************  
016600*                                                                         
016700 01      WS-TAB-OCUPADAS-ALA.                                             
016800     05  WS-OA-LINHA         OCCURS 3 TIMES PIC 9(003) COMP VALUE ZERO.   
016900*                                                                         
017000 77      WS-CAPACIDADE-ALA   PIC     9(003) COMP VALUE 400.               
017100 77      WS-CAPACIDADE-TOTAL PIC     9(004) COMP VALUE 1200.              
017200 77      WS-CAPACIDADE-CONV  PIC     9(003) COMP VALUE 150.               
017300*                                                                         
017400 77      WS-QTDE-OCUP-MORAD  PIC     9(004) COMP VALUE ZERO.              
017500 77      WS-QTDE-OCUP-CONV   PIC     9(003) COMP VALUE ZERO.              
017600 77      WS-QTDE-DISP-ALA    PIC     9(003) COMP VALUE ZERO.              
017700 77      WS-QTDE-DISP-TOTAL  PIC     9(004) COMP VALUE ZERO.              
017800 77      WS-QTDE-DISP-CONV   PIC     9(003) COMP VALUE ZERO.              
017900*                                                                         
018000************************************************************************  
018100* DATA DE REFERENCIA DO RELATORIO E AREA DE EDICAO PARA A        *        
018200* MENSAGEM DE CONFERENCIA DA OCUPACAO TOTAL DE MORADOR (VIDE     *        
018300* 3100-00-MONTA-ESTATISTICA - DEZ/CENTENA/UNIDADE DESDOBRADOS).  *        
018400************************************************************************  
018500*                                                                         
018600 01      WS-DATA-SISTEMA     PIC     9(006).                              
018700 01      WS-DATA-SISTEMA-R   REDEFINES WS-DATA-SISTEMA.                   
018800     05  WS-DSA-ANO-2D           PIC 9(002).                              
018900     05  WS-DSA-MES              PIC 9(002).                              
019000     05  WS-DSA-DIA              PIC 9(002).                              
019100*                                                                         
019200 01      WS-QTDE-OCUP-EDT    PIC     9(004) VALUE ZERO.                   
019300 01      WS-QTDE-OCUP-EDT-R  REDEFINES WS-QTDE-OCUP-EDT.                  
019400     05  WS-QOE-MILHAR           PIC 9(001).                              
019500     05  WS-QOE-CENTENA          PIC 9(001).                              
019600     05  WS-QOE-DEZENA           PIC 9(001).                              
019700     05  WS-QOE-UNIDADE          PIC 9(001).                              
019800*                                                                         
019900 01      WS-EDICAO-DATA      PIC     X(010) VALUE '99/99/9999'.           
020000 01      WS-EDICAO-DATA-R    REDEFINES WS-EDICAO-DATA.                    
020100     05  WS-EDT-DIA              PIC 9(002).                              
020200     05  FILLER                  PIC X(001).                              
020300     05  WS-EDT-MES              PIC 9(002).                              
020400     05  FILLER                  PIC X(001).                              
020500     05  WS-EDT-ANO              PIC 9(004).                              
020600*                                                                         
020700************************************************************************  
020800*        VARIAVEIS PARA TRATAMENTO DE ABEND                     *         
020900************************************************************************  
021000*                                                                         
021100 01      WS-ACESSO-ARQ       PIC     X(013) VALUE SPACES.                 
021200 01      WS-DDNAME-ARQ       PIC     X(008) VALUE SPACES.                 
021300 01      WS-FS-ARQ           PIC     9(002) VALUE ZEROS.                  
021400*                                                                         
021500 01      WS-PTO-ERRO         PIC     9(003) VALUE ZEROS.                  
021600*                                                                         
021700************************************************************************  
021800*    LAY-OUT LINHA           1 - TITULO E DATA DE EMISSAO        *        
021900************************************************************************  
022000*                                                                         
022100 01      CAB1.                                                            
022200     03  FILLER              PIC     X(001) VALUE '1'.                    
022300     03  FILLER              PIC     X(010) VALUE 'APTPARKX'.             
022400     03  FILLER              PIC     X(040) VALUE SPACES.                 
022500     03  FILLER              PIC     X(042) VALUE                         
022600        'RELATORIO DE DISPONIBILIDADE DE VAGAS'.                          
022700     03  FILLER              PIC     X(019) VALUE SPACES.                 
022800     03  FILLER              PIC     X(009) VALUE 'DATA...: '.            
022900     03  CAB1-DATA           PIC     X(010) VALUE '99/99/9999'.           
023000*                                                                         
023100************************************************************************  
023200*    LAY-OUT LINHA           2 - CABECALHO DE COLUNAS - MORADOR  *        
023300************************************************************************  
023400*                                                                         
023500 01      CAB2.                                                            
023600     03  FILLER              PIC     X(002) VALUE SPACES.                 
023700     03  FILLER              PIC     X(015) VALUE 'TORRE'.                
023800     03  FILLER              PIC     X(015) VALUE 'CAPACIDADE'.           
023900     03  FILLER              PIC     X(015) VALUE 'OCUPADAS'.             
024000     03  FILLER              PIC     X(015) VALUE 'DISPONIVEIS'.          
024100*                                                                         
024200 01      CAB3.                                                            
024300     03  FILLER              PIC     X(001) VALUE SPACES.                 
024400     03  FILLER              PIC     X(131) VALUE ALL '-'.                
024500*                                                                         
024600************************************************************************  
024700*    LAY-OUT DETALHE - VAGAS DE MORADOR POR TORRE                *        
024800************************************************************************  
024900*                                                                         
025000 01      DETALHE-ALA.                                                     
025100     03  FILLER              PIC     X(002) VALUE SPACES.                 
025200     03  FILLER              PIC     X(006) VALUE 'TORRE '.               
025300     03  DET-ALA-LETRA       PIC     X(001) VALUE SPACES.                 
025400     03  FILLER              PIC     X(008) VALUE SPACES.                 
025500     03  DET-ALA-CAPAC       PIC     ZZ9.                                 
025600     03  FILLER              PIC     X(010) VALUE SPACES.                 
025700     03  DET-ALA-OCUP        PIC     ZZ9.                                 
025800     03  FILLER              PIC     X(010) VALUE SPACES.                 
025900     03  DET-ALA-DISP        PIC     ZZ9.                                 
026000*                                                                         
026100************************************************************************  
026200*    LAY-OUT LINHA DE TOTAL GERAL DE VAGAS DE MORADOR            *        
026300************************************************************************  
026400*                                                                         
026500 01      DETALHE-TOTAL.                                                   
026600     03  FILLER              PIC     X(002) VALUE SPACES.                 
026700     03  FILLER              PIC     X(015) VALUE 'TOTAL'.                
026800     03  DET-TOT-CAPAC       PIC     Z,ZZ9.                               
026900     03  FILLER              PIC     X(010) VALUE SPACES.                 
027000     03  DET-TOT-OCUP        PIC     Z,ZZ9.                               
027100     03  FILLER              PIC     X(010) VALUE SPACES.                 
027200     03  DET-TOT-DISP        PIC     Z,ZZ9.                               
027300*                                                                         
027400************************************************************************  
027500*    LAY-OUT CABECALHO E DETALHE - VAGAS DE CONVIDADO            *        
027600************************************************************************  
027700*                                                                         
027800 01      CAB4.                                                            
027900     03  FILLER              PIC     X(001) VALUE SPACES.                 
028000     03  FILLER              PIC     X(037) VALUE                         
028100        'DISPONIBILIDADE DE VAGAS DE CONVIDADO'.                          
028200*                                                                         
028300 01      CAB5.                                                            
028400     03  FILLER              PIC     X(002) VALUE SPACES.                 
028500     03  FILLER              PIC     X(015) VALUE 'TOT.VAGAS CONV'.       
028600     03  FILLER              PIC     X(015) VALUE 'CAPACIDADE'.           
028700     03  FILLER              PIC     X(015) VALUE 'OCUPADAS'.             
028800     03  FILLER              PIC     X(015) VALUE 'DISPONIVEIS'.          
028900*                                                                         
029000 01      DETALHE-CONV.                                                    
029100     03  FILLER              PIC     X(002) VALUE SPACES.                 
029200     03  FILLER              PIC     X(015) VALUE SPACES.                 
029300     03  DET-CONV-CAPAC      PIC     ZZ9.                                 
029400     03  FILLER              PIC     X(013) VALUE SPACES.                 
029500     03  DET-CONV-OCUP       PIC     ZZ9.                                 
029600     03  FILLER              PIC     X(013) VALUE SPACES.                 
029700     03  DET-CONV-DISP       PIC     ZZ9.                                 
029800*                                                                         
029900************************************************************************  
030000*    LAY-OUT ESPACOS E RODAPE                                    *        
030100************************************************************************  
030200*                                                                         
030300 01      ESPACOS.                                                         
030400     03  FILLER              PIC     X(132) VALUE SPACES.                 
030500*                                                                         
030600 01      RODAPE.                                                          
030700     03  FILLER              PIC     X(001) VALUE SPACES.                 
030800     03  FILLER              PIC     X(024) VALUE                         
030900        'FIM DO RELATORIO - APXPB006'.                                    
031000*                                                                         
031100     COPY    COBI2001.                                                    
031200     COPY    COBI2010.                                                    
031300     COPY    COBI2020.                                                    
031400*                                                                         
031500************************************************************************  
031600 LINKAGE                     SECTION.                                     
031700************************************************************************  
031800 PROCEDURE                   DIVISION.                                    
031900************************************************************************  
032000*                                                                         
032100     PERFORM 0100-00-PROCED-INICIAIS.                                     
032200*                                                                         
032300     PERFORM 3000-00-PROCED-FINAIS.                                       
032400*                                                                         
032500     GOBACK.                                                              
032600*                                                                         
032700************************************************************************  
032800 0100-00-PROCED-INICIAIS     SECTION.                                     
032900************************************************************************  
033000*                                                                         
033100     OPEN    INPUT   RESMST                                               
033200                      VEHMST                                              
033300                      OCUPMST                                             
033400             OUTPUT  DISPRPT.                                             
033500*                                                                         
033600     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.                       
033700     MOVE    001             TO      WS-PTO-ERRO.                         
033800*                                                                         
033900     PERFORM 0200-00-TESTA-FILE-STATUS.                                   
034000*                                                                         
034100     ACCEPT  WS-DATA-SISTEMA FROM    DATE.                                
034200     IF      WS-DSA-ANO-2D   LESS    50                                   
034300             MOVE 2000       TO      WS-EDT-ANO                           
034400     ELSE                                                                 
034500             MOVE 1900       TO      WS-EDT-ANO                           
034600     END-IF.                                                              
034700     ADD     WS-DSA-ANO-2D   TO      WS-EDT-ANO.                          
034800     MOVE    WS-DSA-MES      TO      WS-EDT-MES.                          
034900     MOVE    WS-DSA-DIA      TO      WS-EDT-DIA.                          
035000*                                                                         
035100     PERFORM 0500-00-CARGA-RESIDENTES                                     
035200             UNTIL WS-FS-RESMST EQUAL 10.                                 
035300*                                                                         
035400     PERFORM 0510-00-CARGA-VEICULOS                                       
035500             UNTIL WS-FS-VEHMST EQUAL 10.                                 
035600*                                                                         
035700     PERFORM 0520-00-CARGA-OCUPACAO                                       
035800             UNTIL WS-FS-OCUPMST EQUAL 10.                                
035900*                                                                         
036000 0100-99-EXIT.                                                            
036100     EXIT.                                                                
036200************************************************************************  
036300 0200-00-TESTA-FILE-STATUS   SECTION.                                     
036400************************************************************************  
036500*                                                                         
036600     PERFORM 0300-00-TESTA-FS-RESMST.                                     
036700     PERFORM 0305-00-TESTA-FS-VEHMST.                                     
036800     PERFORM 0310-00-TESTA-FS-OCUPMST.                                    
036900     PERFORM 0315-00-TESTA-FS-DISPRPT.                                    
037000*                                                                         
037100 0200-99-EXIT.                                                            
037200     EXIT.                                                                
037300************************************************************************  
037400 0300-00-TESTA-FS-RESMST     SECTION.                                     
037500************************************************************************  
037600*                                                                         
037700     IF      WS-FS-RESMST  NOT EQUAL 00 AND 10                            
037800             MOVE 'RESMST'  TO      WS-DDNAME-ARQ                         
037900             MOVE  WS-FS-RESMST                                           
038000                             TO      WS-FS-ARQ                            
038100             PERFORM         0999-00-ABEND-ARQ                            
038200     END-IF.                                                              
038300*                                                                         
038400 0300-99-EXIT.                                                            
038500     EXIT.                                                                
038600************************************************************************  
038700 0305-00-TESTA-FS-VEHMST     SECTION.                                     
038800************************************************************************  
038900*                                                                         
039000     IF      WS-FS-VEHMST  NOT EQUAL 00 AND 10                            
039100             MOVE 'VEHMST'  TO      WS-DDNAME-ARQ                         
039200             MOVE  WS-FS-VEHMST                                           
039300                             TO      WS-FS-ARQ                            
039400             PERFORM         0999-00-ABEND-ARQ                            
039500     END-IF.                                                              
039600*                                                                         
039700 0305-99-EXIT.                                                            
039800     EXIT.                                                                
039900************************************************************************  
040000 0310-00-TESTA-FS-OCUPMST    SECTION.                                     
040100************************************************************************  
040200*                                                                         
040300     IF      WS-FS-OCUPMST NOT EQUAL 00 AND 10                            
040400             MOVE 'OCUPMST' TO      WS-DDNAME-ARQ                         
040500             MOVE  WS-FS-OCUPMST                                          
040600                             TO      WS-FS-ARQ                            
040700             PERFORM         0999-00-ABEND-ARQ                            
040800     END-IF.                                                              
040900*                                                                         
041000 0310-99-EXIT.                                                            
041100     EXIT.                                                                
041200************************************************************************  
041300 0315-00-TESTA-FS-DISPRPT    SECTION.                                     
041400************************************************************************  
041500*                                                                         
041600     IF      WS-FS-DISPRPT NOT EQUAL 00                                   
041700             MOVE 'DISPRPT' TO      WS-DDNAME-ARQ                         
041800             MOVE  WS-FS-DISPRPT                                          
041900                             TO      WS-FS-ARQ                            
042000             PERFORM         0999-00-ABEND-ARQ                            
042100     END-IF.                                                              
042200*                                                                         
042300 0315-99-EXIT.                                                            
042400     EXIT.                                                                
042500************************************************************************  
042600* CARGA DO CADASTRO DE MORADORES - SOMENTE ID E TORRE FICAM      *        
042700* RETIDOS EM MEMORIA (VIDE WS-TAB-RESIDENTES).                   *        
042800************************************************************************  
042900 0500-00-CARGA-RESIDENTES    SECTION.                                     
043000************************************************************************  
043100*                                                                         
043200     READ    RESMST          INTO    REG-RESIDENT.                        
043300*                                                                         
043400     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.                       
043500     MOVE    002             TO      WS-PTO-ERRO.                         
043600*                                                                         
043700     PERFORM 0300-00-TESTA-FS-RESMST.                                     
043800*                                                                         
043900     IF      WS-FS-RESMST    EQUAL   00                                   
044000             ADD 001         TO      WS-QTDE-RESIDENTES                   
044100             ADD 001         TO      WS-LID-RESMST                        
044200             MOVE RES-ID     TO   WS-TR-ID(WS-QTDE-RESIDENTES)            
044300             MOVE RES-WING   TO   WS-TR-WING(WS-QTDE-RESIDENTES)          
044400     END-IF.                                                              
044500*                                                                         
044600 0500-99-EXIT.                                                            
044700     EXIT.                                                                
044800************************************************************************  
044900* CARGA DO CADASTRO DE VEICULOS - SOMENTE PLACA E ID DO          *        
045000* MORADOR PROPRIETARIO FICAM RETIDOS EM MEMORIA.                 *        
045100************************************************************************  
045200 0510-00-CARGA-VEICULOS      SECTION.                                     
045300************************************************************************  
045400*                                                                         
045500     READ    VEHMST          INTO    REG-VEHICLE.                         
045600*                                                                         
045700     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.                       
045800     MOVE    003             TO      WS-PTO-ERRO.                         
045900*                                                                         
046000     PERFORM 0305-00-TESTA-FS-VEHMST.                                     
046100*                                                                         
046200     IF      WS-FS-VEHMST    EQUAL   00                                   
046300             ADD 001         TO      WS-QTDE-VEICULOS                     
046400             ADD 001         TO      WS-LID-VEHMST                        
046500             MOVE VEH-NUMBER TO   WS-TV-NUMBER(WS-QTDE-VEICULOS)          
046600             MOVE VEH-RES-ID TO   WS-TV-RES-ID(WS-QTDE-VEICULOS)          
046700     END-IF.                                                              
046800*                                                                         
046900 0510-99-EXIT.                                                            
047000     EXIT.                                                                
047100************************************************************************  
047200* CARGA DA OCUPACAO CORRENTE.  VAGA 1-1200 (MORADOR): ACHA O     *        
047300* VEICULO OCUPANTE, O MORADOR DONO E ACUMULA NA TORRE (0521).    *        
047400* VAGA 1201-1350 (CONVIDADO): ACUMULA SO O TOTAL DE CONVIDADO.   *        
047500************************************************************************  
047600 0520-00-CARGA-OCUPACAO      SECTION.                                     
047700************************************************************************  
047800*                                                                         
047900     READ    OCUPMST         INTO    REG-PARKED.                          
048000*                                                                         
048100     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.                       
048200     MOVE    004             TO      WS-PTO-ERRO.                         
048300*                                                                         
048400     PERFORM 0310-00-TESTA-FS-OCUPMST.                                    
048500*                                                                         
048600     IF      WS-FS-OCUPMST   EQUAL   00                                   
048700             ADD 001         TO      WS-LID-OCUPMST                       
048800             IF      PKD-SLOT-ID LESS OR EQUAL 1200                       
048900                     ADD 001 TO      WS-QTDE-OCUP-MORAD                   
049000                     PERFORM 0521-00-DESCOBRE-TORRE-VAGA                  
049100             ELSE                                                         
049200                     ADD 001 TO      WS-QTDE-OCUP-CONV                    
049300             END-IF                                                       
049400     END-IF.                                                              
049500*                                                                         
049600 0520-99-EXIT.                                                            
049700     EXIT.                                                                
049800************************************************************************  
049900* LOCALIZA O VEICULO OCUPANTE PELA PLACA E O MORADOR DONO PELO   *        
050000* ID DO VEICULO, PARA ACUMULAR A VAGA NA CONTAGEM DA TORRE.      *        
050100************************************************************************  
050200 0521-00-DESCOBRE-TORRE-VAGA SECTION.                                     
050300************************************************************************  
050400*                                                                         
050500     MOVE    'N'             TO      WS-ACHOU-VEH.                        
050600     MOVE    1               TO      WS-SUB-VEH.                          
050700*                                                                         
050800     PERFORM 0522-00-BUSCA-VEICULO-POR-PLACA                              
050900             UNTIL WS-SUB-VEH GREATER WS-QTDE-VEICULOS                    
051000               OR  WS-VEICULO-ENCONTRADO.                                 
051100*                                                                         
051200     IF      WS-VEICULO-ENCONTRADO                                        
051300             MOVE    'N'     TO      WS-ACHOU-RES                         
051400             MOVE    1       TO      WS-SUB-RES                           
051500             PERFORM 0523-00-BUSCA-RESIDENTE-POR-ID                       
051600               UNTIL WS-SUB-RES GREATER WS-QTDE-RESIDENTES                
051700                 OR  WS-RESIDENTE-ENCONTRADO                              
051800             IF      WS-RESIDENTE-ENCONTRADO                              
051900                     MOVE    'N'  TO      WS-ACHOU-ALA                    
052000                     MOVE    1    TO      WS-SUB-ALA                      
052100                     PERFORM 0524-00-BUSCA-INDICE-DA-ALA                  
052200                       UNTIL WS-SUB-ALA GREATER 3                         
052300                         OR  WS-ALA-ENCONTRADA                            
052400                     IF      WS-ALA-ENCONTRADA                            
052500                             ADD 001 TO WS-OA-LINHA(WS-SUB-ALA)           
052600                     END-IF                                               
052700             END-IF                                                       
052800     END-IF.                                                              
052900*                                                                         
053000 0521-99-EXIT.                                                            
053100     EXIT.                                                                
053200************************************************************************  
053300 0522-00-BUSCA-VEICULO-POR-PLACA SECTION.                                 
053400************************************************************************  
053500*                                                                         
053600     IF      WS-TV-NUMBER(WS-SUB-VEH) EQUAL PKD-VEH-NUMBER                
053700             MOVE 'S'        TO      WS-ACHOU-VEH                         
053800     ELSE                                                                 
053900             ADD 001         TO      WS-SUB-VEH                           
054000     END-IF.                                                              
054100*                                                                         
054200 0522-99-EXIT.                                                            
054300     EXIT.                                                                
054400************************************************************************  
054500 0523-00-BUSCA-RESIDENTE-POR-ID SECTION.                                  
054600************************************************************************  
054700*                                                                         
054800     IF      WS-TR-ID(WS-SUB-RES) EQUAL WS-TV-RES-ID(WS-SUB-VEH)          
054900             MOVE 'S'        TO      WS-ACHOU-RES                         
055000             MOVE WS-TR-WING(WS-SUB-RES)                                  
055100                             TO      WS-TORRE-VAGA                        
055200     ELSE                                                                 
055300             ADD 001         TO      WS-SUB-RES                           
055400     END-IF.                                                              
055500*                                                                         
055600 0523-99-EXIT.                                                            
055700     EXIT.                                                                
055800************************************************************************  
055900 0524-00-BUSCA-INDICE-DA-ALA SECTION.                                     
056000************************************************************************  
056100*                                                                         
056200     IF      WS-TC-LETRA(WS-SUB-ALA) EQUAL WS-TORRE-VAGA                  
056300             MOVE 'S'        TO      WS-ACHOU-ALA                         
056400     ELSE                                                                 
056500             ADD 001         TO      WS-SUB-ALA                           
056600     END-IF.                                                              
056700*                                                                         
056800 0524-99-EXIT.                                                            
056900     EXIT.                                                                
057000************************************************************************  
057100* MONTA E GRAVA O CABECALHO DO RELATORIO - TITULO, DATA E O      *        
057200* CABECALHO DE COLUNAS DA SECAO DE VAGAS DE MORADOR.             *        
057300************************************************************************  
057400 1000-00-GRAVACAO-CABECALHO  SECTION.                                     
057500************************************************************************  
057600*                                                                         
057700     MOVE    WS-EDICAO-DATA   TO      CAB1-DATA.                          
057800*                                                                         
057900     WRITE   REG-DISPRPT     FROM    CAB1.                                
058000     WRITE   REG-DISPRPT     FROM    ESPACOS.                             
058100     WRITE   REG-DISPRPT     FROM    CAB2.                                
058200     WRITE   REG-DISPRPT     FROM    CAB3.                                
058300*                                                                         
058400     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.                       
058500     MOVE    005             TO      WS-PTO-ERRO.                         
058600*                                                                         
058700     PERFORM 0315-00-TESTA-FS-DISPRPT.                                    
058800*                                                                         
058900     ADD     004             TO      WS-GRV-DISPRPT.                      
059000*                                                                         
059100 1000-99-EXIT.                                                            
059200     EXIT.                                                                
059300************************************************************************  
059400* GRAVA UMA LINHA DE DETALHE POR TORRE (A/B/C) - CHAMADA TRES    *        
059500* VEZES PELO 3000-00-PROCED-FINAIS, UMA POR INDICE DA TABELA.    *        
059600************************************************************************  
059700 1200-00-GRAVACAO-DETALHE-ALA SECTION.                                    
059800************************************************************************  
059900*                                                                         
060000     MOVE    WS-TC-LETRA(WS-SUB-ALA)                                      
060100                             TO      DET-ALA-LETRA.                       
060200     MOVE    WS-CAPACIDADE-ALA                                            
060300                             TO      DET-ALA-CAPAC.                       
060400     MOVE    WS-OA-LINHA(WS-SUB-ALA)                                      
060500                             TO      DET-ALA-OCUP.                        
060600*                                                                         
060700     SUBTRACT WS-OA-LINHA(WS-SUB-ALA) FROM WS-CAPACIDADE-ALA              
060800                             GIVING   WS-QTDE-DISP-ALA.                   
060900     MOVE    WS-QTDE-DISP-ALA                                             
061000                             TO      DET-ALA-DISP.                        
061100*                                                                         
061200     WRITE   REG-DISPRPT     FROM    DETALHE-ALA.                         
061300*                                                                         
061400     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.                       
061500     MOVE    006             TO      WS-PTO-ERRO.                         
061600*                                                                         
061700     PERFORM 0315-00-TESTA-FS-DISPRPT.                                    
061800*                                                                         
061900     ADD     001             TO      WS-GRV-DISPRPT.                      
062000     ADD     001             TO      WS-SUB-ALA.                          
062100*                                                                         
062200 1200-99-EXIT.                                                            
062300     EXIT.                                                                
062400************************************************************************  
062500* GRAVA A LINHA DE TOTAL GERAL DE VAGAS DE MORADOR (1200).       *        
062600************************************************************************  
062700 1300-00-GRAVACAO-TOTAL-RESIDENTE SECTION.                                
062800************************************************************************  
062900*                                                                         
063000     MOVE    WS-CAPACIDADE-TOTAL                                          
063100                             TO      DET-TOT-CAPAC.                       
063200     MOVE    WS-QTDE-OCUP-MORAD                                           
063300                             TO      DET-TOT-OCUP.                        
063400*                                                                         
063500     SUBTRACT WS-QTDE-OCUP-MORAD FROM WS-CAPACIDADE-TOTAL                 
063600                             GIVING   WS-QTDE-DISP-TOTAL.                 
063700     MOVE    WS-QTDE-DISP-TOTAL                                           
063800                             TO      DET-TOT-DISP.                        
063900*                                                                         
064000     WRITE   REG-DISPRPT     FROM    ESPACOS.                             
064100     WRITE   REG-DISPRPT     FROM    DETALHE-TOTAL.                       
064200*                                                                         
064300     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.                       
064400     MOVE    007             TO      WS-PTO-ERRO.                         
064500*                                                                         
064600     PERFORM 0315-00-TESTA-FS-DISPRPT.                                    
064700*                                                                         
064800     ADD     002             TO      WS-GRV-DISPRPT.                      
064900*                                                                         
065000 1300-99-EXIT.                                                            
065100     EXIT.                                                                
065200************************************************************************  
065300* GRAVA A SECAO DE VAGAS DE CONVIDADO - CABECALHO E UMA UNICA    *        
065400* LINHA DE DETALHE (CAPACIDADE/OCUPADAS/DISPONIVEIS).            *        
065500************************************************************************  
065600 1400-00-GRAVACAO-TOTAL-GUEST SECTION.                                    
065700************************************************************************  
065800*                                                                         
065900     MOVE    WS-CAPACIDADE-CONV                                           
066000                             TO      DET-CONV-CAPAC.                      
066100     MOVE    WS-QTDE-OCUP-CONV                                            
066200                             TO      DET-CONV-OCUP.                       
066300*                                                                         
066400     SUBTRACT WS-QTDE-OCUP-CONV FROM WS-CAPACIDADE-CONV                   
066500                             GIVING   WS-QTDE-DISP-CONV.                  
066600     MOVE    WS-QTDE-DISP-CONV                                            
066700                             TO      DET-CONV-DISP.                       
066800*                                                                         
066900     WRITE   REG-DISPRPT     FROM    ESPACOS.                             
067000     WRITE   REG-DISPRPT     FROM    CAB4.                                
067100     WRITE   REG-DISPRPT     FROM    CAB5.                                
067200     WRITE   REG-DISPRPT     FROM    DETALHE-CONV.                        
067300*                                                                         
067400     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.                       
067500     MOVE    008             TO      WS-PTO-ERRO.                         
067600*                                                                         
067700     PERFORM 0315-00-TESTA-FS-DISPRPT.                                    
067800*                                                                         
067900     ADD     004             TO      WS-GRV-DISPRPT.                      
068000*                                                                         
068100 1400-99-EXIT.                                                            
068200     EXIT.                                                                
068300************************************************************************  
068400* GRAVA O RODAPE DE ENCERRAMENTO DO RELATORIO.                   *        
068500************************************************************************  
068600 1500-00-GRAVACAO-RODAPE     SECTION.                                     
068700************************************************************************  
068800*                                                                         
068900     WRITE   REG-DISPRPT     FROM    ESPACOS.                             
069000     WRITE   REG-DISPRPT     FROM    RODAPE.                              
069100*                                                                         
069200     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.                       
069300     MOVE    009             TO      WS-PTO-ERRO.                         
069400*                                                                         
069500     PERFORM 0315-00-TESTA-FS-DISPRPT.                                    
069600*                                                                         
069700     ADD     002             TO      WS-GRV-DISPRPT.                      
069800*                                                                         
069900 1500-99-EXIT.                                                            
070000     EXIT.                                                                
070100************************************************************************  
070200 3000-00-PROCED-FINAIS       SECTION.                                     
070300************************************************************************  
070400*                                                                         
070500     PERFORM 1000-00-GRAVACAO-CABECALHO.                                  
070600*                                                                         
070700     MOVE    1               TO      WS-SUB-ALA.                          
070800     PERFORM 1200-00-GRAVACAO-DETALHE-ALA                                 
070900             UNTIL WS-SUB-ALA GREATER 3.                                  
071000*                                                                         
071100     PERFORM 1300-00-GRAVACAO-TOTAL-RESIDENTE.                            
071200*                                                                         
071300     PERFORM 1400-00-GRAVACAO-TOTAL-GUEST.                                
071400*                                                                         
071500     PERFORM 1500-00-GRAVACAO-RODAPE.                                     
071600*                                                                         
071700     CLOSE   RESMST                                                       
071800             VEHMST                                                       
071900             OCUPMST                                                      
072000             DISPRPT.                                                     
072100*                                                                         
072200     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.                       
072300     MOVE    010             TO      WS-PTO-ERRO.                         
072400*                                                                         
072500     PERFORM 0200-00-TESTA-FILE-STATUS.                                   
072600*                                                                         
072700     PERFORM 3100-00-MONTA-ESTATISTICA.                                   
072800*                                                                         
072900 3000-99-EXIT.                                                            
073000     EXIT.                                                                
073100************************************************************************  
073200* ESTATISTICA DE PROCESSAMENTO - INCLUI UMA CONFERENCIA DA       *        
073300* OCUPACAO TOTAL DE MORADOR DIGITO A DIGITO (WS-QTDE-OCUP-EDT-R).*        
073400************************************************************************  
073500 3100-00-MONTA-ESTATISTICA   SECTION.                                     
073600************************************************************************  
073700*                                                                         
073800     MOVE    WS-QTDE-OCUP-MORAD                                           
073900                             TO      WS-QTDE-OCUP-EDT.                    
074000*                                                                         
074100     DISPLAY '******************* APXPB006 ******************'.           
074200     DISPLAY '*                                             *'.           
074300     DISPLAY '*        ESTATISTICA DE PROCESSAMENTO         *'.           
074400     DISPLAY '*                                             *'.           
074500     DISPLAY '******************* APXPB006 ******************'.           
074600     DISPLAY '*                                             *'.           
074700     DISPLAY '* MORADORES CARREGADOS......: ' WS-QTDE-RESIDENTES.         
074800     DISPLAY '* VEICULOS CARREGADOS.......: ' WS-QTDE-VEICULOS.           
074900     DISPLAY '* VAGAS DE MORADOR LIDAS....: ' WS-LID-OCUPMST.             
075000     DISPLAY '* VAGAS DE MORADOR OCUPADAS.: ' WS-QTDE-OCUP-MORAD.         
075100     DISPLAY '* VAGAS DE CONVIDADO OCUP...: ' WS-QTDE-OCUP-CONV.          
075200     DISPLAY '* LINHAS GRAVADAS - DISPRPT.: ' WS-GRV-DISPRPT.             
075300     DISPLAY '*                                             *'.           
075400     DISPLAY 'APXPB006 - OCUPACAO MORADOR - MIL/CEN/DEZ/UNI: '            
075500             WS-QOE-MILHAR '/' WS-QOE-CENTENA '/'                         
075600             WS-QOE-DEZENA '/' WS-QOE-UNIDADE.                            
075700     DISPLAY '******************* APXPB006 ******************'.           
075800*                                                                         
075900 3100-99-EXIT.                                                            
076000     EXIT.                                                                
076100************************************************************************  
076200 0999-00-ABEND-ARQ           SECTION.                                     
076300************************************************************************  
076400*                                                                         
076500     MOVE    12              TO      RETURN-CODE.                         
076600*                                                                         
076700     DISPLAY '******************* APXPB006 ******************'.           
076800     DISPLAY '*                                             *'.           
076900     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.           
077000     DISPLAY '*                                             *'.           
077100     DISPLAY '******************* APXPB006 ******************'.           
077200     DISPLAY '*                                             *'.           
077300     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '                  
077400             WS-DDNAME-ARQ ' *'.                                          
077500     DISPLAY '*                                             *'.           
077600     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ                  
077700             '             *'.                                            
077800     DISPLAY '*                                             *'.           
077900     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO                
078000             '            *'.                                             
078100     DISPLAY '*                                             *'.           
078200     DISPLAY '******************* APXPB006 ******************'.           
078300     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.           
078400     DISPLAY '******************* APXPB006 ******************'.           
078500*                                                                         
078600     GOBACK.                                                              
078700*                                                                         
078800 0999-99-EXIT.                                                            
078900     EXIT.                                                                
079000************************************************************************  
079100*                   FIM DO PROGRAMA - APXPB006                  *         
079200************************************************************************  
