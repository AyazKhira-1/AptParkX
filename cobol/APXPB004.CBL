000100*****************************************************************         
000200 IDENTIFICATION              DIVISION.                                    
000300*****************************************************************         
000400*                                                                         
000500 PROGRAM-ID.                 APXPB004.                                    
000600 AUTHOR.                     S KULKARNI.                                  
000700 INSTALLATION.               APTPARKX RESIDENT SERVICES.                  
000800 DATE-WRITTEN.               09/11/1992.                                  
000900 DATE-COMPILED.                                                           
001000 SECURITY.                   CONFIDENCIAL - USO INTERNO.                  
001100*                                                                         
001200*****************************************************************         
001300* SISTEMA......: APTPARKX - CONTROLE DE ESTACIONAMENTO DE       *         
001400*                CONDOMINIO                                     *         
001500*****************************************************************         
001600* ANALISTA.....: S KULKARNI                                     *         
001700* LINGUAGEM....: COBOL/BATCH                                    *         
001800* PROGRAMADOR..: S KULKARNI                                     *         
001900* DATA.........: 09/11/1992                                     *         
002000*****************************************************************         
002100* OBJETIVO.....: VALIDAR SOLICITACOES DE CADASTRO E BAIXA DE    *         
002200*                VEICULO DE MORADOR, MANTENDO O CONTADOR DE     *         
002300*                FROTA NO CADASTRO DE MORADORES E ARQUIVANDO A  *         
002400*                PERMANENCIA QUANDO O VEICULO BAIXADO ESTIVER   *         
002500*                ESTACIONADO NO MOMENTO DA BAIXA.               *         
002600*****************************************************************         
002700*                                                                         
002800*****************************************************************         
002900*                     HISTORICO DE ALTERACOES                   *         
003000*****************************************************************         
003100* DATA       PROGRAMADOR      RFC/OS       DESCRICAO                      
003200* ---------- ---------------- ------------ ---------------------          
003300* 09/11/1992 S KULKARNI       OS-1992-0401 VERSAO INICIAL.                
003400* 14/03/1994 R DESHMUKH       OS-1994-0028 INCLUIDA CRITICA DE            
003500*                             UNICIDADE DE PLACA NO LOTE TODO.            
003600* 22/08/1995 S KULKARNI       OS-1995-0166 INCLUIDA BAIXA DE              
003700*                             VEICULO ESTACIONADO COM ARQUIVA-            
003800*                             MENTO DE PERMANENCIA (APXSB003).            
003900* 30/11/1998 A PATIL          OS-1998-0413 REVISAO PARA VIRADA DO         
004000*                             SECULO - JANELA DE SECULO NA DATA           
004100*                             DE REFERENCIA DA BAIXA.                     
004200* 12/02/2003 A PATIL          OS-2003-0020 PADRONIZADA ROTINA DE          
004300*                             TESTE DE FILE STATUS.                       
004400* 19/05/2013 M FERREIRA       OS-2013-0058 INCLUIDO ARQUIVO DE            
004500*                             OCORRENCIAS PARA REJEICOES.                 
004600* 06/03/2024 P NARAYANAN      OS-2024-0091 BAIXA DE VEICULO               
004700*                             ESTACIONADO PASSA A GRAVAR O                
004800*                             OCUPNOVO SEM A VAGA LIBERADA, EM            
004900*                             VEZ DE DEIXAR REGISTRO ORFAO NO             
005000*                             ARQUIVO DE OCUPACAO ATE O PROXIMO           
005100*                             LOTE DO APXPB005.                           
005200*****************************************************************         
005300*                                                                         
005400*****************************************************************         
005500 ENVIRONMENT                 DIVISION.                                    
005600*****************************************************************         
005700 CONFIGURATION               SECTION.                                     
005800*****************************************************************         
005900 INPUT-OUTPUT                SECTION.                                     
006000*****************************************************************         
006100 FILE-CONTROL.                                                            
006200*****************************************************************         
006300*                                                                         
006400     SELECT  RESMST   ASSIGN  TO  UT-S-RESMST                             
006500             FILE     STATUS  IS  WS-FS-RESMST.                           
006600*                                                                         
006700     SELECT  RESNOVO  ASSIGN  TO  UT-S-RESNOVO                            
006800             FILE     STATUS  IS  WS-FS-RESNOVO.                          
006900*                                                                         
007000     SELECT  VEHMST   ASSIGN  TO  UT-S-VEHMST                             
007100             FILE     STATUS  IS  WS-FS-VEHMST.                           
007200*                                                                         
007300     SELECT  VEHNOVO  ASSIGN  TO  UT-S-VEHNOVO                            
007400             FILE     STATUS  IS  WS-FS-VEHNOVO.                          
007500*                                                                         
007600     SELECT  OCUPMST  ASSIGN  TO  UT-S-OCUPMST                            
007700             FILE     STATUS  IS  WS-FS-OCUPMST.                          
007800*                                                                         
007900     SELECT  OCUPNOVO ASSIGN  TO  UT-S-OCUPNOVO                           
008000             FILE     STATUS  IS  WS-FS-OCUPNOVO.                         
008100*                                                                         
008200     SELECT  VRQREQ   ASSIGN  TO  UT-S-VRQREQ                             
008300             FILE     STATUS  IS  WS-FS-VRQREQ.                           
008400*                                                                         
008500     SELECT  HISTMST  ASSIGN  TO  UT-S-HISTMST                            
008600             FILE     STATUS  IS  WS-FS-HISTMST.                          
008700*                                                                         
008800     SELECT  VEHLOG   ASSIGN  TO  UT-S-VEHLOG                             
008900             FILE     STATUS  IS  WS-FS-VEHLOG.                           
009000*                                                                         
009100*****************************************************************         
009200 DATA                        DIVISION.                                    
009300*****************************************************************         
009400 FILE                        SECTION.                                     
009500*****************************************************************         
009600*                                                                         
009700 FD  RESMST                                                               
009800     RECORDING  MODE      IS  F                                           
009900     LABEL      RECORD    IS  STANDARD                                    
010000     BLOCK      CONTAINS  0   RECORDS.                                    
010100*                                                                         
010200 01      REG-RESMST          PIC     X(128).                              
010300*                                                                         
010400 FD  RESNOVO                                                              
010500     RECORDING  MODE      IS  F                                           
010600     LABEL      RECORD    IS  STANDARD                                    
010700     BLOCK      CONTAINS  0   RECORDS.                                    
010800*                                                                         
010900 01      REG-RESNOVO         PIC     X(128).                              
011000*                                                                         
011100 FD  VEHMST                                                               
011200     RECORDING  MODE      IS  F                                           
011300     LABEL      RECORD    IS  STANDARD                                    
011400     BLOCK      CONTAINS  0   RECORDS.                                    
011500*                                                                         
011600 01      REG-VEHMST          PIC     X(050).                              
011700*                                                                         
011800 FD  VEHNOVO                                                              
011900     RECORDING  MODE      IS  F                                           
012000     LABEL      RECORD    IS  STANDARD                                    
012100     BLOCK      CONTAINS  0   RECORDS.                                    
012200*                                                                         
012300 01      REG-VEHNOVO         PIC     X(050).                              
012400*                                                                         
012500 FD  OCUPMST                                                              
012600     RECORDING  MODE      IS  F                                           
012700     LABEL      RECORD    IS  STANDARD                                    
012800     BLOCK      CONTAINS  0   RECORDS.                                    
012900*                                                                         
013000 01      REG-OCUPMST         PIC     X(040).                              
013100*                                                                         
013200 FD  OCUPNOVO                                                             
013300     RECORDING  MODE      IS  F                                           
013400     LABEL      RECORD    IS  STANDARD                                    
013500     BLOCK      CONTAINS  0   RECORDS.                                    
013600*                                                                         
013700 01      REG-OCUPNOVO        PIC     X(040).                              
013800*                                                                         
013900 FD  VRQREQ                                                               
014000     RECORDING  MODE      IS  F                                           
014100     LABEL      RECORD    IS  STANDARD                                    
014200     BLOCK      CONTAINS  0   RECORDS.                                    
014300*                                                                         
014400 01      REG-VRQREQ          PIC     X(040).                              
014500*                                                                         
014600 FD  HISTMST                                                              
014700     RECORDING  MODE      IS  F                                           
014800     LABEL      RECORD    IS  STANDARD                                    
014900     BLOCK      CONTAINS  0   RECORDS.                                    
015000*                                                                         
015100 01      REG-HISTMST         PIC     X(098).                              
015200*                                                                         
015300 FD  VEHLOG                                                               
015400     RECORDING  MODE      IS  F                                           
015500     LABEL      RECORD    IS  STANDARD                                    
015600     BLOCK      CONTAINS  0   RECORDS.                                    
015700*                                                                         
015800 01      REG-VEHLOG          PIC     X(132).                              
015900*                                                                         
016000*****************************************************************         
016100 WORKING-STORAGE             SECTION.                                     
016200*****************************************************************         
016300*                                                                         
016400 77      WS-FS-RESMST        PIC     9(002) VALUE ZEROS.                  
016500 77      WS-FS-RESNOVO       PIC     9(002) VALUE ZEROS.                  
016600 77      WS-FS-VEHMST        PIC     9(002) VALUE ZEROS.                  
016700 77      WS-FS-VEHNOVO       PIC     9(002) VALUE ZEROS.                  
016800 77      WS-FS-OCUPMST       PIC     9(002) VALUE ZEROS.                  
016900 77      WS-FS-OCUPNOVO      PIC     9(002) VALUE ZEROS.                  
017000 77      WS-FS-VRQREQ        PIC     9(002) VALUE ZEROS.                  
017100 77      WS-FS-HISTMST       PIC     9(002) VALUE ZEROS.                  
017200 77      WS-FS-VEHLOG        PIC     9(002) VALUE ZEROS.                  
017300*                                                                         
017400 77      WS-LID-RESMST       PIC     9(005) COMP VALUE ZERO.              
017500 77      WS-LID-VEHMST       PIC     9(005) COMP VALUE ZERO.              
017600 77      WS-LID-OCUPMST      PIC     9(005) COMP VALUE ZERO.              
017700 77      WS-LID-VRQREQ       PIC     9(005) COMP VALUE ZERO.              
017800 77      WS-GRV-RESNOVO      PIC     9(005) COMP VALUE ZERO.              
017900 77      WS-GRV-VEHNOVO      PIC     9(005) COMP VALUE ZERO.              
018000 77      WS-GRV-OCUPNOVO     PIC     9(005) COMP VALUE ZERO.              
018100 77      WS-GRV-HISTMST      PIC     9(005) COMP VALUE ZERO.              
018200 77      WS-QTD-ACEITOS      PIC     9(005) COMP VALUE ZERO.              
018300 77      WS-QTD-REJEITADOS   PIC     9(005) COMP VALUE ZERO.              
018400*                                                                         
018500 77      WS-QTDE-RESIDENTES  PIC     9(003) COMP VALUE ZERO.              
018600 77      WS-QTDE-VEICULOS    PIC     9(003) COMP VALUE ZERO.              
018700 77      WS-QTDE-OCUPACAO    PIC     9(004) COMP VALUE ZERO.              
018800 77      WS-SUB-RES          PIC     9(003) COMP VALUE ZERO.              
018900 77      WS-SUB-VEH          PIC     9(003) COMP VALUE ZERO.              
019000 77      WS-SUB-OCU          PIC     9(004) COMP VALUE ZERO.              
019100 77      WS-SUB-FAIXA        PIC     9(001) COMP VALUE ZERO.              
019200*                                                                         
019300 77      WS-CHAVE-ALTA       PIC     X(001) VALUE 'N'.                    
019400     88  WS-FIM-VRQREQ                VALUE 'S'.                          
019500*                                                                         
019600 77      WS-SOLIC-ACEITA     PIC     X(001) VALUE 'S'.                    
019700     88  WS-SOLICITACAO-ACEITA        VALUE 'S'.                          
019800 01      WS-MOTIVO-REJEICAO  PIC     X(030) VALUE SPACES.                 
019900*                                                                         
020000 77      WS-ACHOU-RES        PIC     X(001) VALUE 'N'.                    
020100     88  WS-RESIDENTE-ENCONTRADO      VALUE 'S'.                          
020200 77      WS-ACHOU-VEH        PIC     X(001) VALUE 'N'.                    
020300     88  WS-VEICULO-ENCONTRADO        VALUE 'S'.                          
020400 77      WS-ACHOU-DUPL       PIC     X(001) VALUE 'N'.                    
020500     88  WS-PLACA-DUPLICADA           VALUE 'S'.                          
020600 77      WS-ACHOU-OCUPADA    PIC     X(001) VALUE 'N'.                    
020700     88  WS-VEICULO-ESTACIONADO       VALUE 'S'.                          
020800 77      WS-QTDE-FROTA-TIPO  PIC     9(003) COMP VALUE ZERO.              
020900*                                                                         
021000*****************************************************************         
021100* TABELA DE FAIXAS - LIMITE DE FROTA POR TIPO DE VEICULO.       *         
021200*****************************************************************         
021300*                                                                         
021400 01      WS-TAB-FAIXAS-DADOS.                                             
021500     05  FILLER              PIC     X(12)  VALUE                         
021600             'SILVER  0102'.                                              
021700     05  FILLER              PIC     X(12)  VALUE                         
021800             'GOLD    0203'.                                              
021900     05  FILLER              PIC     X(12)  VALUE                         
022000             'PLATINUM0305'.                                              
022100*                                                                         
022200 01      WS-TAB-FAIXAS       REDEFINES WS-TAB-FAIXAS-DADOS.               
022300     05  WS-FAIXA            OCCURS 3 TIMES.                              
022400         10  WS-FX-NOME          PIC X(008).                              
022500         10  WS-FX-LIM-4RODAS    PIC 9(002).                              
022600         10  WS-FX-LIM-2RODAS    PIC 9(002).                              
022700*                                                                         
022800*****************************************************************         
022900* TABELA DE MORADORES EM MEMORIA - CARREGADA A PARTIR DO        *         
023000* RESMST, ATUALIZADA COM O CONTADOR DE FROTA CORRENTE E         *         
023100* REGRAVADA NO RESNOVO NO ENCERRAMENTO DO PROGRAMA.             *         
023200*****************************************************************         
023300*                                                                         
023400 01      WS-TAB-RESIDENTES.                                               
023500     05  WS-TR-LINHA         OCCURS 150 TIMES.                            
023600         10  WS-TR-ID            PIC X(006).                              
023700         10  WS-TR-FIRST-NAME    PIC X(015).                              
023800         10  WS-TR-LAST-NAME     PIC X(015).                              
023900         10  WS-TR-CONTACT       PIC X(010).                              
024000         10  WS-TR-WING          PIC X(001).                              
024100         10  WS-TR-HOUSE-NO      PIC 9(003).                              
024200         10  WS-TR-SUB-TIER      PIC X(008).                              
024300         10  WS-TR-SUB-COST      PIC S9(005)V99.                          
024400         10  WS-TR-SUB-START     PIC 9(008).                              
024500         10  WS-TR-SUB-VALID     PIC 9(008).                              
024600         10  WS-TR-VEHICLE-CNT   PIC 9(002).                              
024700         10  WS-TR-USERNAME      PIC X(020).                              
024800         10  WS-TR-PASSWORD      PIC X(020).                              
024900*                                                                         
025000*****************************************************************         
025100* TABELA DE VEICULOS EM MEMORIA - CARREGADA A PARTIR DO VEHMST, *         
025200* ATUALIZADA COM AS INCLUSOES/BAIXAS DO LOTE E REGRAVADA NO     *         
025300* VEHNOVO (SOMENTE AS LINHAS ATIVAS) NO ENCERRAMENTO.           *         
025400*****************************************************************         
025500*                                                                         
025600 01      WS-TAB-VEICULOS.                                                 
025700     05  WS-TV-LINHA         OCCURS 500 TIMES.                            
025800         10  WS-TV-NUMBER        PIC X(010).                              
025900         10  WS-TV-RES-ID        PIC X(006).                              
026000         10  WS-TV-TYPE          PIC X(009).                              
026100         10  WS-TV-BRAND         PIC X(012).                              
026200         10  WS-TV-OWNER-TYPE    PIC X(008).                              
026300         10  WS-TV-ATIVO         PIC X(001).                              
026400             88  WS-TV-VEICULO-ATIVO      VALUE 'S'.                      
026500*                                                                         
026600*****************************************************************         
026700* TABELA DE OCUPACAO EM MEMORIA - CARREGADA DO OCUPMST, USADA   *         
026800* PARA PESQUISA DE VAGA OCUPADA NA CRITICA DE BAIXA E REGRAVADA *         
026900* NO OCUPNOVO NO ENCERRAMENTO (SO AS VAGAS AINDA ATIVAS) - A    *         
027000* BAIXA DE VEICULO ESTACIONADO DESATIVA A VAGA AQUI PARA QUE O  *         
027100* ARQUIVO DE OCUPACAO NAO FIQUE COM REGISTRO ORFAO.  RFC        *         
027200* OS-2024-0091.                                                 *         
027300*****************************************************************         
027400*                                                                         
027500 01      WS-TAB-OCUPACAO.                                                 
027600     05  WS-TO-LINHA         OCCURS 1350 TIMES.                           
027700         10  WS-TO-SLOT-ID       PIC 9(004).                              
027800         10  WS-TO-VEH-NUMBER    PIC X(010).                              
027900         10  WS-TO-TIME-IN       PIC 9(014).                              
028000         10  WS-TO-ATIVA         PIC X(001) VALUE 'S'.                    
028100             88  WS-TO-VAGA-ATIVA         VALUE 'S'.                      
028200*                                                                         
028300*****************************************************************         
028400* DATA/HORA DE REFERENCIA DO LOTE - USADA COMO HORARIO DE SAIDA *         
028500* QUANDO A BAIXA DE CADASTRO PEGA O VEICULO AINDA ESTACIONADO.  *         
028600*****************************************************************         
028700*                                                                         
028800 01      WS-DATA-SISTEMA     PIC     9(006).                              
028900 01      WS-DATA-SISTEMA-R   REDEFINES WS-DATA-SISTEMA.                   
029000     05  WS-DSA-ANO-2D           PIC 9(002).                              
029100     05  WS-DSA-MES              PIC 9(002).                              
029200     05  WS-DSA-DIA              PIC 9(002).                              
029300*                                                                         
029400 01      WS-HORA-SISTEMA     PIC     9(008).                              
029500 01      WS-HORA-SISTEMA-R   REDEFINES WS-HORA-SISTEMA.                   
029600     05  WS-HSA-HORA             PIC 9(002).                              
029700     05  WS-HSA-MINUTO           PIC 9(002).                              
029800     05  WS-HSA-SEGUNDO          PIC 9(002).                              
029900     05  WS-HSA-CENTESIMO        PIC 9(002).                              
030000*                                                                         
030100 01      WS-TIME-OUT-REF     PIC     9(014).                              
030200 01      WS-TIME-OUT-REF-R   REDEFINES WS-TIME-OUT-REF.                   
030300     05  WS-TOR-ANO              PIC 9(004).                              
030400     05  WS-TOR-MES              PIC 9(002).                              
030500     05  WS-TOR-DIA              PIC 9(002).                              
030600     05  WS-TOR-HORA             PIC 9(002).                              
030700     05  WS-TOR-MINUTO           PIC 9(002).                              
030800     05  WS-TOR-SEGUNDO          PIC 9(002).                              
030900*                                                                         
031000 77      WS-PROX-HIST-ID     PIC     9(006) COMP VALUE ZERO.              
031100*                                                                         
031200 01      WS-EDICAO           PIC     ZZ.ZZ9.                              
031300*                                                                         
031400*****************************************************************         
031500*        VARIAVEIS PARA TRATAMENTO DE ABEND                     *         
031600*****************************************************************         
031700*                                                                         
031800 01      WS-ACESSO-ARQ       PIC     X(013) VALUE SPACES.                 
031900 01      WS-DDNAME-ARQ       PIC     X(008) VALUE SPACES.                 
032000 01      WS-FS-ARQ           PIC     9(002) VALUE ZEROS.                  
032100*                                                                         
032200 01      WS-PTO-ERRO         PIC     9(003) VALUE ZEROS.                  
032300*                                                                         
032400*****************************************************************         
032500* LOG DE ACEITE/REJEICAO DE SOLICITACAO DE VEICULO              *         
032600*****************************************************************         
032700*                                                                         
032800 01      WS-LINHA-LOG.                                                    
032900     05  LOG-RES-ID          PIC     X(006).                              
033000     05  FILLER              PIC     X(002) VALUE SPACES.                 
033100     05  LOG-VEH-NUMBER      PIC     X(010).                              
033200     05  FILLER              PIC     X(002) VALUE SPACES.                 
033300     05  LOG-ACAO            PIC     X(008).                              
033400     05  FILLER              PIC     X(002) VALUE SPACES.                 
033500     05  LOG-SITUACAO        PIC     X(009).                              
033600     05  FILLER              PIC     X(002) VALUE SPACES.                 
033700     05  LOG-MOTIVO          PIC     X(030).                              
033800     05  FILLER              PIC     X(063) VALUE SPACES.                 
033900*                                                                         
034000     COPY    COBI2001.                                                    
034100     COPY    COBO2004.                                                    
034200     COPY    COBI2010.                                                    
034300     COPY    COBO2011.                                                    
034400     COPY    COBI2020.                                                    
034500     COPY    COBI2040.                                                    
034600     COPY    COBI2063.                                                    
034700*                                                                         
034800     COPY    RUCWSC01.                                                    
034900*                                                                         
035000*****************************************************************         
035100 LINKAGE                     SECTION.                                     
035200*****************************************************************         
035300 PROCEDURE                   DIVISION.                                    
035400*****************************************************************         
035500*                                                                         
035600     PERFORM 0100-00-PROCED-INICIAIS.                                     
035700                                                                          
035800     PERFORM 1000-00-PROCED-PRINCIPAIS                                    
035900       UNTIL WS-FIM-VRQREQ.                                               
036000                                                                          
036100     PERFORM 3000-00-PROCED-FINAIS.                                       
036200                                                                          
036300     GOBACK.                                                              
036400*                                                                         
036500*****************************************************************         
036600 0100-00-PROCED-INICIAIS     SECTION.                                     
036700*****************************************************************         
036800*                                                                         
036900     OPEN    INPUT   RESMST                                               
037000                      VEHMST                                              
037100                      OCUPMST                                             
037200                      VRQREQ                                              
037300             OUTPUT  RESNOVO                                              
037400                      VEHNOVO                                             
037500                      HISTMST                                             
037600                      VEHLOG                                              
037700                      OCUPNOVO.                                           
037800                                                                          
037900     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.                       
038000     MOVE    001             TO      WS-PTO-ERRO.                         
038100                                                                          
038200     PERFORM 0200-00-TESTA-FILE-STATUS.                                   
038300                                                                          
038400     ACCEPT  WS-DATA-SISTEMA FROM    DATE.                                
038500     ACCEPT  WS-HORA-SISTEMA FROM    TIME.                                
038600                                                                          
038700     IF      WS-DSA-ANO-2D   LESS    50                                   
038800             MOVE 2000       TO      WS-TOR-ANO                           
038900     ELSE                                                                 
039000             MOVE 1900       TO      WS-TOR-ANO                           
039100     END-IF.                                                              
039200     ADD     WS-DSA-ANO-2D   TO      WS-TOR-ANO.                          
039300     MOVE    WS-DSA-MES      TO      WS-TOR-MES.                          
039400     MOVE    WS-DSA-DIA      TO      WS-TOR-DIA.                          
039500     MOVE    WS-HSA-HORA     TO      WS-TOR-HORA.                         
039600     MOVE    WS-HSA-MINUTO   TO      WS-TOR-MINUTO.                       
039700     MOVE    WS-HSA-SEGUNDO  TO      WS-TOR-SEGUNDO.                      
039800                                                                          
039900     PERFORM 0400-00-CARGA-RESIDENTES                                     
040000             UNTIL WS-FS-RESMST EQUAL 10.                                 
040100                                                                          
040200     PERFORM 0410-00-CARGA-VEICULOS                                       
040300             UNTIL WS-FS-VEHMST EQUAL 10.                                 
040400                                                                          
040500     PERFORM 0420-00-CARGA-OCUPACAO                                       
040600             UNTIL WS-FS-OCUPMST EQUAL 10.                                
040700                                                                          
040800     PERFORM 0600-00-LEITURA-VRQREQ.                                      
040900*                                                                         
041000 0100-99-EXIT.                                                            
041100     EXIT.                                                                
041200*                                                                         
041300*****************************************************************         
041400 0200-00-TESTA-FILE-STATUS   SECTION.                                     
041500*****************************************************************         
041600*                                                                         
041700     PERFORM 0300-00-TESTA-FS-RESMST.                                     
041800     PERFORM 0310-00-TESTA-FS-VEHMST.                                     
041900     PERFORM 0320-00-TESTA-FS-OCUPMST.                                    
042000     PERFORM 0325-00-TESTA-FS-OCUPNOVO.                                   
042100     PERFORM 0330-00-TESTA-FS-VRQREQ.                                     
042200     PERFORM 0340-00-TESTA-FS-RESNOVO.                                    
042300     PERFORM 0350-00-TESTA-FS-VEHNOVO.                                    
042400     PERFORM 0360-00-TESTA-FS-HISTMST.                                    
042500     PERFORM 0370-00-TESTA-FS-VEHLOG.                                     
042600*                                                                         
042700 0200-99-EXIT.                                                            
042800     EXIT.                                                                
042900*                                                                         
043000*****************************************************************         
043100 0300-00-TESTA-FS-RESMST     SECTION.                                     
043200*****************************************************************         
043300*                                                                         
043400     IF      WS-FS-RESMST  NOT EQUAL 00 AND 10                            
043500             MOVE 'RESMST'   TO      WS-DDNAME-ARQ                        
043600             MOVE  WS-FS-RESMST                                           
043700                             TO      WS-FS-ARQ                            
043800             PERFORM         0999-00-ABEND-ARQ                            
043900     END-IF.                                                              
044000*                                                                         
044100 0300-99-EXIT.                                                            
044200     EXIT.                                                                
044300*                                                                         
044400*****************************************************************         
044500 0310-00-TESTA-FS-VEHMST     SECTION.                                     
044600*****************************************************************         
044700*                                                                         
044800     IF      WS-FS-VEHMST  NOT EQUAL 00 AND 10                            
044900             MOVE 'VEHMST'   TO      WS-DDNAME-ARQ                        
045000             MOVE  WS-FS-VEHMST                                           
045100                             TO      WS-FS-ARQ                            
045200             PERFORM         0999-00-ABEND-ARQ                            
045300     END-IF.                                                              
045400*                                                                         
045500 0310-99-EXIT.                                                            
045600     EXIT.                                                                
045700*                                                                         
045800*****************************************************************         
045900 0320-00-TESTA-FS-OCUPMST    SECTION.                                     
046000*****************************************************************         
046100*                                                                         
046200     IF      WS-FS-OCUPMST NOT EQUAL 00 AND 10                            
046300             MOVE 'OCUPMST'  TO      WS-DDNAME-ARQ                        
046400             MOVE  WS-FS-OCUPMST                                          
046500                             TO      WS-FS-ARQ                            
046600             PERFORM         0999-00-ABEND-ARQ                            
046700     END-IF.                                                              
046800*                                                                         
046900 0320-99-EXIT.                                                            
047000     EXIT.                                                                
047100*                                                                         
047200*****************************************************************         
047300 0325-00-TESTA-FS-OCUPNOVO   SECTION.                                     
047400*****************************************************************         
047500*                                                                         
047600     IF      WS-FS-OCUPNOVO NOT EQUAL 00                                  
047700             MOVE 'OCUPNOVO' TO      WS-DDNAME-ARQ                        
047800             MOVE  WS-FS-OCUPNOVO                                         
047900                             TO      WS-FS-ARQ                            
048000             PERFORM         0999-00-ABEND-ARQ                            
048100     END-IF.                                                              
048200*                                                                         
048300 0325-99-EXIT.                                                            
048400     EXIT.                                                                
048500*                                                                         
048600*****************************************************************         
048700 0330-00-TESTA-FS-VRQREQ     SECTION.                                     
048800*****************************************************************         
048900*                                                                         
049000     IF      WS-FS-VRQREQ  NOT EQUAL 00 AND 10                            
049100             MOVE 'VRQREQ'   TO      WS-DDNAME-ARQ                        
049200             MOVE  WS-FS-VRQREQ                                           
049300                             TO      WS-FS-ARQ                            
049400             PERFORM         0999-00-ABEND-ARQ                            
049500     END-IF.                                                              
049600*                                                                         
049700 0330-99-EXIT.                                                            
049800     EXIT.                                                                
049900*                                                                         
050000*****************************************************************         
050100 0340-00-TESTA-FS-RESNOVO    SECTION.                                     
050200*****************************************************************         
050300*                                                                         
050400     IF      WS-FS-RESNOVO NOT EQUAL 00                                   
050500             MOVE 'RESNOVO'  TO      WS-DDNAME-ARQ                        
050600             MOVE  WS-FS-RESNOVO                                          
050700                             TO      WS-FS-ARQ                            
050800             PERFORM         0999-00-ABEND-ARQ                            
050900     END-IF.                                                              
051000*                                                                         
051100 0340-99-EXIT.                                                            
051200     EXIT.                                                                
051300*                                                                         
051400*****************************************************************         
051500 0350-00-TESTA-FS-VEHNOVO    SECTION.                                     
051600*****************************************************************         
051700*                                                                         
051800     IF      WS-FS-VEHNOVO NOT EQUAL 00                                   
051900             MOVE 'VEHNOVO'  TO      WS-DDNAME-ARQ                        
052000             MOVE  WS-FS-VEHNOVO                                          
052100                             TO      WS-FS-ARQ                            
052200             PERFORM         0999-00-ABEND-ARQ                            
052300     END-IF.                                                              
052400*                                                                         
052500 0350-99-EXIT.                                                            
052600     EXIT.                                                                
052700*                                                                         
052800*****************************************************************         
052900 0360-00-TESTA-FS-HISTMST    SECTION.                                     
053000*****************************************************************         
053100*                                                                         
053200     IF      WS-FS-HISTMST NOT EQUAL 00                                   
053300             MOVE 'HISTMST'  TO      WS-DDNAME-ARQ                        
053400             MOVE  WS-FS-HISTMST                                          
053500                             TO      WS-FS-ARQ                            
053600             PERFORM         0999-00-ABEND-ARQ                            
053700     END-IF.                                                              
053800*                                                                         
053900 0360-99-EXIT.                                                            
054000     EXIT.                                                                
054100*                                                                         
054200*****************************************************************         
054300 0370-00-TESTA-FS-VEHLOG     SECTION.                                     
054400*****************************************************************         
054500*                                                                         
054600     IF      WS-FS-VEHLOG  NOT EQUAL 00                                   
054700             MOVE 'VEHLOG'   TO      WS-DDNAME-ARQ                        
054800             MOVE  WS-FS-VEHLOG                                           
054900                             TO      WS-FS-ARQ                            
055000             PERFORM         0999-00-ABEND-ARQ                            
055100     END-IF.                                                              
055200*                                                                         
055300 0370-99-EXIT.                                                            
055400     EXIT.                                                                
055500*                                                                         
055600*****************************************************************         
055700 0400-00-CARGA-RESIDENTES    SECTION.                                     
055800*****************************************************************         
055900*                                                                         
056000     READ    RESMST          INTO    REG-RESIDENT.                        
056100                                                                          
056200     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.                       
056300     MOVE    002             TO      WS-PTO-ERRO.                         
056400                                                                          
056500     PERFORM 0300-00-TESTA-FS-RESMST.                                     
056600                                                                          
056700     IF      WS-FS-RESMST    EQUAL   00                                   
056800             ADD 001         TO      WS-QTDE-RESIDENTES                   
056900             ADD 001         TO      WS-LID-RESMST                        
057000             MOVE RES-ID     TO   WS-TR-ID(WS-QTDE-RESIDENTES)            
057100             MOVE RES-FIRST-NAME                                          
057200                       TO   WS-TR-FIRST-NAME(WS-QTDE-RESIDENTES)          
057300             MOVE RES-LAST-NAME                                           
057400                       TO   WS-TR-LAST-NAME(WS-QTDE-RESIDENTES)           
057500             MOVE RES-CONTACT                                             
057600                       TO   WS-TR-CONTACT(WS-QTDE-RESIDENTES)             
057700             MOVE RES-WING   TO   WS-TR-WING(WS-QTDE-RESIDENTES)          
057800             MOVE RES-HOUSE-NO                                            
057900                       TO   WS-TR-HOUSE-NO(WS-QTDE-RESIDENTES)            
058000             MOVE RES-SUB-TIER                                            
058100                       TO   WS-TR-SUB-TIER(WS-QTDE-RESIDENTES)            
058200             MOVE RES-SUB-COST                                            
058300                       TO   WS-TR-SUB-COST(WS-QTDE-RESIDENTES)            
058400             MOVE RES-SUB-START                                           
058500                       TO   WS-TR-SUB-START(WS-QTDE-RESIDENTES)           
058600             MOVE RES-SUB-VALID-UNTIL                                     
058700                       TO   WS-TR-SUB-VALID(WS-QTDE-RESIDENTES)           
058800             MOVE RES-VEHICLE-COUNT                                       
058900                       TO   WS-TR-VEHICLE-CNT(WS-QTDE-RESIDENTES)         
059000             MOVE RES-USERNAME                                            
059100                       TO   WS-TR-USERNAME(WS-QTDE-RESIDENTES)            
059200             MOVE RES-PASSWORD                                            
059300                       TO   WS-TR-PASSWORD(WS-QTDE-RESIDENTES)            
059400     END-IF.                                                              
059500*                                                                         
059600 0400-99-EXIT.                                                            
059700     EXIT.                                                                
059800*                                                                         
059900*****************************************************************         
060000 0410-00-CARGA-VEICULOS      SECTION.                                     
060100*****************************************************************         
060200*                                                                         
060300     READ    VEHMST          INTO    REG-VEHICLE.                         
060400                                                                          
060500     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.                       
060600     MOVE    003             TO      WS-PTO-ERRO.                         
060700                                                                          
060800     PERFORM 0310-00-TESTA-FS-VEHMST.                                     
060900                                                                          
061000     IF      WS-FS-VEHMST    EQUAL   00                                   
061100             ADD 001         TO      WS-QTDE-VEICULOS                     
061200             ADD 001         TO      WS-LID-VEHMST                        
061300             MOVE VEH-NUMBER TO   WS-TV-NUMBER(WS-QTDE-VEICULOS)          
061400             MOVE VEH-RES-ID TO   WS-TV-RES-ID(WS-QTDE-VEICULOS)          
061500             MOVE VEH-TYPE   TO   WS-TV-TYPE(WS-QTDE-VEICULOS)            
061600             MOVE VEH-BRAND  TO   WS-TV-BRAND(WS-QTDE-VEICULOS)           
061700             MOVE VEH-OWNER-TYPE                                          
061800                       TO   WS-TV-OWNER-TYPE(WS-QTDE-VEICULOS)            
061900             MOVE 'S'        TO   WS-TV-ATIVO(WS-QTDE-VEICULOS)           
062000     END-IF.                                                              
062100*                                                                         
062200 0410-99-EXIT.                                                            
062300     EXIT.                                                                
062400*                                                                         
062500*****************************************************************         
062600 0420-00-CARGA-OCUPACAO      SECTION.                                     
062700*****************************************************************         
062800*                                                                         
062900     READ    OCUPMST         INTO    REG-PARKED.                          
063000                                                                          
063100     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.                       
063200     MOVE    004             TO      WS-PTO-ERRO.                         
063300                                                                          
063400     PERFORM 0320-00-TESTA-FS-OCUPMST.                                    
063500                                                                          
063600     IF      WS-FS-OCUPMST   EQUAL   00                                   
063700             ADD 001         TO      WS-QTDE-OCUPACAO                     
063800             ADD 001         TO      WS-LID-OCUPMST                       
063900             MOVE PKD-SLOT-ID                                             
064000                       TO   WS-TO-SLOT-ID(WS-QTDE-OCUPACAO)               
064100             MOVE PKD-VEH-NUMBER                                          
064200                       TO   WS-TO-VEH-NUMBER(WS-QTDE-OCUPACAO)            
064300             MOVE PKD-TIME-IN                                             
064400                       TO   WS-TO-TIME-IN(WS-QTDE-OCUPACAO)               
064500     END-IF.                                                              
064600*                                                                         
064700 0420-99-EXIT.                                                            
064800     EXIT.                                                                
064900*                                                                         
065000*****************************************************************         
065100 0600-00-LEITURA-VRQREQ      SECTION.                                     
065200*****************************************************************         
065300*                                                                         
065400     READ    VRQREQ          INTO    REG-VRQ-REQ.                         
065500                                                                          
065600     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.                       
065700     MOVE    005             TO      WS-PTO-ERRO.                         
065800                                                                          
065900     PERFORM 0330-00-TESTA-FS-VRQREQ.                                     
066000                                                                          
066100     IF      WS-FS-VRQREQ    EQUAL   00                                   
066200             ADD 001         TO      WS-LID-VRQREQ                        
066300     ELSE                                                                 
066400             MOVE 'S'        TO      WS-CHAVE-ALTA                        
066500     END-IF.                                                              
066600*                                                                         
066700 0600-99-EXIT.                                                            
066800     EXIT.                                                                
066900*                                                                         
067000*****************************************************************         
067100 1000-00-PROCED-PRINCIPAIS   SECTION.                                     
067200*****************************************************************         
067300*                                                                         
067400     IF      VRQ-INCLUI                                                   
067500             PERFORM 1200-00-CRITICA-CADASTRO                             
067600     ELSE                                                                 
067700             PERFORM 1450-00-CRITICA-BAIXA                                
067800     END-IF.                                                              
067900                                                                          
068000     IF      WS-SOLICITACAO-ACEITA                                        
068100             ADD 001         TO      WS-QTD-ACEITOS                       
068200     ELSE                                                                 
068300             PERFORM 1500-00-GRAVACAO-OCORRENCIA                          
068400             ADD 001         TO      WS-QTD-REJEITADOS                    
068500     END-IF.                                                              
068600                                                                          
068700     PERFORM 0600-00-LEITURA-VRQREQ.                                      
068800*                                                                         
068900 1000-99-EXIT.                                                            
069000     EXIT.                                                                
069100*                                                                         
069200*****************************************************************         
069300* CRITICA DE INCLUSAO - FORMATO DE PLACA, UNICIDADE, MORADOR    *         
069400* EXISTENTE, LIMITE DE FROTA POR FAIXA E TIPO DE VEICULO.       *         
069500*****************************************************************         
069600 1200-00-CRITICA-CADASTRO    SECTION.                                     
069700*****************************************************************         
069800*                                                                         
069900     MOVE    'S'             TO      WS-SOLIC-ACEITA.                     
070000     MOVE    SPACES          TO      WS-MOTIVO-REJEICAO.                  
070100                                                                          
070200     IF      VRQ-VEH-NUMBER(1:2)      NOT ALPHABETIC                      
070300        OR   VRQ-VEH-NUMBER(3:2)      NOT NUMERIC                         
070400        OR   VRQ-VEH-NUMBER(5:2)      NOT ALPHABETIC                      
070500        OR   VRQ-VEH-NUMBER(7:4)      NOT NUMERIC                         
070600             MOVE 'N'        TO      WS-SOLIC-ACEITA                      
070700             MOVE 'FORMATO DE PLACA INVALIDO'                             
070800                             TO      WS-MOTIVO-REJEICAO                   
070900     END-IF.                                                              
071000                                                                          
071100     IF      WS-SOLICITACAO-ACEITA                                        
071200             MOVE 'N'        TO      WS-ACHOU-DUPL                        
071300             MOVE 1          TO      WS-SUB-VEH                           
071400             PERFORM 1210-00-VERIFICA-PLACA-DUPL                          
071500               UNTIL WS-SUB-VEH GREATER WS-QTDE-VEICULOS                  
071600             IF      WS-PLACA-DUPLICADA                                   
071700                     MOVE 'N' TO     WS-SOLIC-ACEITA                      
071800                     MOVE 'PLACA JA CADASTRADA'                           
071900                             TO      WS-MOTIVO-REJEICAO                   
072000             END-IF                                                       
072100     END-IF.                                                              
072200                                                                          
072300     IF      WS-SOLICITACAO-ACEITA                                        
072400             MOVE 'N'        TO      WS-ACHOU-RES                         
072500             MOVE 1          TO      WS-SUB-RES                           
072600             PERFORM 1220-00-VERIFICA-RESIDENTE                           
072700               UNTIL WS-SUB-RES GREATER WS-QTDE-RESIDENTES                
072800               OR WS-RESIDENTE-ENCONTRADO                                 
072900             IF      NOT WS-RESIDENTE-ENCONTRADO                          
073000                     MOVE 'N' TO     WS-SOLIC-ACEITA                      
073100                     MOVE 'MORADOR NAO ENCONTRADO'                        
073200                             TO      WS-MOTIVO-REJEICAO                   
073300             END-IF                                                       
073400     END-IF.                                                              
073500                                                                          
073600     IF      WS-SOLICITACAO-ACEITA                                        
073700             PERFORM 1230-00-CRITICA-LIMITE-FROTA                         
073800             IF      NOT WS-SOLICITACAO-ACEITA                            
073900                     CONTINUE                                             
074000             ELSE                                                         
074100                     PERFORM 1400-00-GRAVACAO-VEHSEL                      
074200             END-IF                                                       
074300     END-IF.                                                              
074400*                                                                         
074500 1200-99-EXIT.                                                            
074600     EXIT.                                                                
074700*                                                                         
074800*****************************************************************         
074900 1210-00-VERIFICA-PLACA-DUPL SECTION.                                     
075000*****************************************************************         
075100*                                                                         
075200     IF      WS-TV-VEICULO-ATIVO(WS-SUB-VEH)                              
075300       AND   WS-TV-NUMBER(WS-SUB-VEH)  EQUAL VRQ-VEH-NUMBER               
075400             MOVE 'S'        TO      WS-ACHOU-DUPL                        
075500     END-IF.                                                              
075600                                                                          
075700     ADD     001             TO      WS-SUB-VEH.                          
075800*                                                                         
075900 1210-99-EXIT.                                                            
076000     EXIT.                                                                
076100*                                                                         
076200*****************************************************************         
076300 1220-00-VERIFICA-RESIDENTE  SECTION.                                     
076400*****************************************************************         
076500*                                                                         
076600     IF      WS-TR-ID(WS-SUB-RES)  EQUAL VRQ-RES-ID                       
076700             MOVE 'S'        TO      WS-ACHOU-RES                         
076800     ELSE                                                                 
076900             ADD 001         TO      WS-SUB-RES                           
077000     END-IF.                                                              
077100*                                                                         
077200 1220-99-EXIT.                                                            
077300     EXIT.                                                                
077400*                                                                         
077500*****************************************************************         
077600 1230-00-CRITICA-LIMITE-FROTA SECTION.                                    
077700*****************************************************************         
077800*                                                                         
077900     MOVE    ZERO            TO      WS-QTDE-FROTA-TIPO.                  
078000     MOVE    1               TO      WS-SUB-VEH.                          
078100                                                                          
078200     PERFORM 1235-00-CONTA-FROTA-TIPO                                     
078300             UNTIL WS-SUB-VEH GREATER WS-QTDE-VEICULOS.                   
078400                                                                          
078500     MOVE    1               TO      WS-SUB-FAIXA.                        
078600                                                                          
078700     PERFORM 1236-00-BUSCA-FAIXA                                          
078800             UNTIL WS-SUB-FAIXA GREATER 3                                 
078900               OR  WS-FX-NOME(WS-SUB-FAIXA)                               
079000                             EQUAL WS-TR-SUB-TIER(WS-SUB-RES).            
079100                                                                          
079200     IF      VRQ-VEH-TYPE(1:1) EQUAL '4'                                  
079300         IF  WS-QTDE-FROTA-TIPO GREATER OR EQUAL                          
079400                             WS-FX-LIM-4RODAS(WS-SUB-FAIXA)               
079500             MOVE 'N'        TO      WS-SOLIC-ACEITA                      
079600             MOVE 'LIMITE DE FROTA (4 RODAS) EXCEDIDO'                    
079700                             TO      WS-MOTIVO-REJEICAO                   
079800         END-IF                                                           
079900     ELSE                                                                 
080000         IF  WS-QTDE-FROTA-TIPO GREATER OR EQUAL                          
080100                             WS-FX-LIM-2RODAS(WS-SUB-FAIXA)               
080200             MOVE 'N'        TO      WS-SOLIC-ACEITA                      
080300             MOVE 'LIMITE DE FROTA (2 RODAS) EXCEDIDO'                    
080400                             TO      WS-MOTIVO-REJEICAO                   
080500         END-IF                                                           
080600     END-IF.                                                              
080700*                                                                         
080800 1230-99-EXIT.                                                            
080900     EXIT.                                                                
081000*                                                                         
081100*****************************************************************         
081200 1235-00-CONTA-FROTA-TIPO    SECTION.                                     
081300*****************************************************************         
081400*                                                                         
081500     IF      WS-TV-VEICULO-ATIVO(WS-SUB-VEH)                              
081600       AND   WS-TV-RES-ID(WS-SUB-VEH) EQUAL VRQ-RES-ID                    
081700       AND   WS-TV-TYPE(WS-SUB-VEH)   EQUAL VRQ-VEH-TYPE                  
081800       AND   WS-TV-OWNER-TYPE(WS-SUB-VEH) EQUAL 'RESIDENT'                
081900             ADD 001         TO      WS-QTDE-FROTA-TIPO                   
082000     END-IF.                                                              
082100                                                                          
082200     ADD     001             TO      WS-SUB-VEH.                          
082300*                                                                         
082400 1235-99-EXIT.                                                            
082500     EXIT.                                                                
082600*                                                                         
082700*****************************************************************         
082800 1236-00-BUSCA-FAIXA         SECTION.                                     
082900*****************************************************************         
083000*                                                                         
083100     IF      WS-FX-NOME(WS-SUB-FAIXA) NOT EQUAL                           
083200                             WS-TR-SUB-TIER(WS-SUB-RES)                   
083300             ADD 001         TO      WS-SUB-FAIXA                         
083400     END-IF.                                                              
083500*                                                                         
083600 1236-99-EXIT.                                                            
083700     EXIT.                                                                
083800*                                                                         
083900*****************************************************************         
084000 1400-00-GRAVACAO-VEHSEL     SECTION.                                     
084100*****************************************************************         
084200*                                                                         
084300     ADD     001             TO      WS-QTDE-VEICULOS.                    
084400     MOVE    VRQ-VEH-NUMBER  TO   WS-TV-NUMBER(WS-QTDE-VEICULOS).         
084500     MOVE    VRQ-RES-ID      TO   WS-TV-RES-ID(WS-QTDE-VEICULOS).         
084600     MOVE    VRQ-VEH-TYPE    TO   WS-TV-TYPE(WS-QTDE-VEICULOS).           
084700     MOVE    VRQ-VEH-BRAND   TO   WS-TV-BRAND(WS-QTDE-VEICULOS).          
084800     MOVE    'RESIDENT'      TO                                           
084900                             WS-TV-OWNER-TYPE(WS-QTDE-VEICULOS).          
085000     MOVE    'S'             TO   WS-TV-ATIVO(WS-QTDE-VEICULOS).          
085100                                                                          
085200     ADD     001             TO                                           
085300                             WS-TR-VEHICLE-CNT(WS-SUB-RES).               
085400*                                                                         
085500 1400-99-EXIT.                                                            
085600     EXIT.                                                                
085700*                                                                         
085800*****************************************************************         
085900* CRITICA DE BAIXA - VEICULO DEVE EXISTIR E PERTENCER AO        *         
086000* MORADOR INFORMADO; SE ESTIVER ESTACIONADO, ARQUIVA A          *         
086100* PERMANENCIA VIA APXSB003 ANTES DE ELIMINAR O CADASTRO.        *         
086200*****************************************************************         
086300 1450-00-CRITICA-BAIXA       SECTION.                                     
086400*****************************************************************         
086500*                                                                         
086600     MOVE    'S'             TO      WS-SOLIC-ACEITA.                     
086700     MOVE    SPACES          TO      WS-MOTIVO-REJEICAO.                  
086800     MOVE    'N'             TO      WS-ACHOU-VEH.                        
086900     MOVE    1               TO      WS-SUB-VEH.                          
087000                                                                          
087100     PERFORM 1460-00-VERIFICA-VEICULO-BAIXA                               
087200             UNTIL WS-SUB-VEH GREATER WS-QTDE-VEICULOS.                   
087300                                                                          
087400     IF      NOT WS-VEICULO-ENCONTRADO                                    
087500             MOVE 'N'        TO      WS-SOLIC-ACEITA                      
087600             MOVE 'VEICULO NAO CADASTRADO PARA O MORADOR'                 
087700                             TO      WS-MOTIVO-REJEICAO                   
087800     ELSE                                                                 
087900             SUBTRACT 001    FROM    WS-SUB-VEH                           
088000             MOVE 'N'        TO      WS-ACHOU-OCUPADA                     
088100             MOVE 1          TO      WS-SUB-OCU                           
088200             PERFORM 1470-00-VERIFICA-VEICULO-ESTAC                       
088300               UNTIL WS-SUB-OCU GREATER WS-QTDE-OCUPACAO                  
088400               OR WS-VEICULO-ESTACIONADO                                  
088500             IF      WS-VEICULO-ESTACIONADO                               
088600                     PERFORM 1480-00-ARQUIVA-PERMANENCIA                  
088700             END-IF                                                       
088800             MOVE 'N'        TO      WS-TV-ATIVO(WS-SUB-VEH)              
088900             IF      WS-TV-OWNER-TYPE(WS-SUB-VEH) EQUAL                   
089000                             'RESIDENT'                                   
089100                     MOVE 1  TO      WS-SUB-RES                           
089200                     PERFORM 1220-00-VERIFICA-RESIDENTE                   
089300                       UNTIL WS-SUB-RES GREATER                           
089400                             WS-QTDE-RESIDENTES                           
089500                       OR WS-RESIDENTE-ENCONTRADO                         
089600                     IF      WS-RESIDENTE-ENCONTRADO                      
089700                             SUBTRACT 001 FROM                            
089800                             WS-TR-VEHICLE-CNT(WS-SUB-RES)                
089900                     END-IF                                               
090000             END-IF                                                       
090100     END-IF.                                                              
090200*                                                                         
090300 1450-99-EXIT.                                                            
090400     EXIT.                                                                
090500*                                                                         
090600*****************************************************************         
090700 1460-00-VERIFICA-VEICULO-BAIXA SECTION.                                  
090800*****************************************************************         
090900*                                                                         
091000     IF      WS-TV-VEICULO-ATIVO(WS-SUB-VEH)                              
091100       AND   WS-TV-NUMBER(WS-SUB-VEH) EQUAL VRQ-VEH-NUMBER                
091200       AND   WS-TV-RES-ID(WS-SUB-VEH) EQUAL VRQ-RES-ID                    
091300             MOVE 'S'        TO      WS-ACHOU-VEH                         
091400     ELSE                                                                 
091500             ADD 001         TO      WS-SUB-VEH                           
091600     END-IF.                                                              
091700*                                                                         
091800 1460-99-EXIT.                                                            
091900     EXIT.                                                                
092000*                                                                         
092100*****************************************************************         
092200 1470-00-VERIFICA-VEICULO-ESTAC SECTION.                                  
092300*****************************************************************         
092400*                                                                         
092500     IF      WS-TO-VEH-NUMBER(WS-SUB-OCU) EQUAL VRQ-VEH-NUMBER            
092600             MOVE 'S'        TO      WS-ACHOU-OCUPADA                     
092700     ELSE                                                                 
092800             ADD 001         TO      WS-SUB-OCU                           
092900     END-IF.                                                              
093000*                                                                         
093100 1470-99-EXIT.                                                            
093200     EXIT.                                                                
093300*                                                                         
093400*****************************************************************         
093500 1480-00-ARQUIVA-PERMANENCIA SECTION.                                     
093600*****************************************************************         
093700*                                                                         
093800     MOVE    'C'             TO      WRC-CODOPE.                          
093900     IF      WS-TO-SLOT-ID(WS-SUB-OCU) LESS OR EQUAL 1200                 
094000             MOVE 'M'        TO      WRC-TIPO-VAGA                        
094100     ELSE                                                                 
094200             MOVE 'G'        TO      WRC-TIPO-VAGA                        
094300     END-IF.                                                              
094400     MOVE    VRQ-VEH-TYPE    TO      WRC-TIPO-VEICULO.                    
094500     MOVE    WS-TO-TIME-IN(WS-SUB-OCU)                                    
094600                             TO      WRC-TIME-IN.                         
094700     MOVE    WS-TIME-OUT-REF TO      WRC-TIME-OUT.                        
094800                                                                          
094900     CALL    'APXSB003'      USING   WRC-GRUPO.                           
095000                                                                          
095100     ADD     001             TO      WS-PROX-HIST-ID.                     
095200                                                                          
095300     MOVE    SPACES          TO      REG-HISTORY.                         
095400     MOVE    WS-PROX-HIST-ID TO      HIS-RECORD-ID.                       
095500     MOVE    WS-TO-SLOT-ID(WS-SUB-OCU)                                    
095600                             TO      HIS-SLOT-ID.                         
095700     MOVE    VRQ-VEH-NUMBER  TO      HIS-VEH-NUMBER.                      
095800     MOVE    VRQ-RES-ID      TO      HIS-RES-ID.                          
095900     MOVE    VRQ-VEH-BRAND   TO      HIS-VEH-BRAND.                       
096000     MOVE    VRQ-VEH-TYPE    TO      HIS-VEH-TYPE.                        
096100     MOVE    WS-TO-TIME-IN(WS-SUB-OCU)                                    
096200                             TO      HIS-TIME-IN.                         
096300     MOVE    WS-TIME-OUT-REF TO      HIS-TIME-OUT.                        
096400     MOVE    WRC-TOTAL-HORAS TO      HIS-TOTAL-HOURS.                     
096500     MOVE    WRC-TARIFA      TO      HIS-CHARGE.                          
096600                                                                          
096700     WRITE   REG-HISTMST     FROM    REG-HISTORY.                         
096800                                                                          
096900     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.                       
097000     MOVE    006             TO      WS-PTO-ERRO.                         
097100                                                                          
097200     PERFORM 0360-00-TESTA-FS-HISTMST.                                    
097300*                                                                         
097400     ADD     001             TO      WS-GRV-HISTMST.                      
097500*                                                                         
097600*    VAGA LIBERADA - NAO SAI MAIS NO OCUPNOVO GRAVADO NO                  
097700*    ENCERRAMENTO (VIDE 3030-00-GRAVACAO-OCUPNOVO).                       
097800     MOVE    'N'             TO      WS-TO-ATIVA(WS-SUB-OCU).             
097900*                                                                         
098000 1480-99-EXIT.                                                            
098100     EXIT.                                                                
098200*                                                                         
098300*****************************************************************         
098400 1500-00-GRAVACAO-OCORRENCIA SECTION.                                     
098500*****************************************************************         
098600*                                                                         
098700     MOVE    SPACES          TO      WS-LINHA-LOG.                        
098800     MOVE    VRQ-RES-ID      TO      LOG-RES-ID.                          
098900     MOVE    VRQ-VEH-NUMBER  TO      LOG-VEH-NUMBER.                      
099000     IF      VRQ-INCLUI                                                   
099100             MOVE 'INCLUSAO' TO      LOG-ACAO                             
099200     ELSE                                                                 
099300             MOVE 'BAIXA   ' TO      LOG-ACAO                             
099400     END-IF.                                                              
099500     MOVE    'REJEITADO'     TO      LOG-SITUACAO.                        
099600     MOVE    WS-MOTIVO-REJEICAO                                           
099700                             TO      LOG-MOTIVO.                          
099800                                                                          
099900     WRITE   REG-VEHLOG      FROM    WS-LINHA-LOG.                        
100000                                                                          
100100     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.                       
100200     MOVE    007             TO      WS-PTO-ERRO.                         
100300                                                                          
100400     PERFORM 0370-00-TESTA-FS-VEHLOG.                                     
100500*                                                                         
100600 1500-99-EXIT.                                                            
100700     EXIT.                                                                
100800*                                                                         
100900*****************************************************************         
101000* DESCARGA DAS TABELAS EM MEMORIA PARA OS ARQUIVOS DE SAIDA.    *         
101100*****************************************************************         
101200 3000-00-PROCED-FINAIS       SECTION.                                     
101300*****************************************************************         
101400*                                                                         
101500     MOVE    1               TO      WS-SUB-RES.                          
101600                                                                          
101700     PERFORM 3010-00-GRAVACAO-RESNOVO                                     
101800             UNTIL WS-SUB-RES GREATER WS-QTDE-RESIDENTES.                 
101900                                                                          
102000     MOVE    1               TO      WS-SUB-VEH.                          
102100                                                                          
102200     PERFORM 3020-00-GRAVACAO-VEHNOVO                                     
102300             UNTIL WS-SUB-VEH GREATER WS-QTDE-VEICULOS.                   
102400*                                                                         
102500     MOVE    1               TO      WS-SUB-OCU.                          
102600*                                                                         
102700     PERFORM 3030-00-GRAVACAO-OCUPNOVO                                    
102800             UNTIL WS-SUB-OCU GREATER WS-QTDE-OCUPACAO.                   
102900*                                                                         
103000     CLOSE   RESMST                                                       
103100             VEHMST                                                       
103200             OCUPMST                                                      
103300             OCUPNOVO                                                     
103400             VRQREQ                                                       
103500             RESNOVO                                                      
103600             VEHNOVO                                                      
103700             HISTMST                                                      
103800             VEHLOG.                                                      
103900                                                                          
104000     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.                       
104100     MOVE    008             TO      WS-PTO-ERRO.                         
104200                                                                          
104300     PERFORM 0200-00-TESTA-FILE-STATUS.                                   
104400                                                                          
104500     PERFORM 3100-00-MONTA-ESTATISTICA.                                   
104600*                                                                         
104700 3000-99-EXIT.                                                            
104800     EXIT.                                                                
104900*                                                                         
105000*****************************************************************         
105100 3010-00-GRAVACAO-RESNOVO    SECTION.                                     
105200*****************************************************************         
105300*                                                                         
105400     MOVE    SPACES          TO      REG-RVCTMASTER.                      
105500     MOVE    WS-TR-ID(WS-SUB-RES)      TO      RVCT-ID.                   
105600     MOVE    WS-TR-FIRST-NAME(WS-SUB-RES)                                 
105700                             TO      RVCT-FIRST-NAME.                     
105800     MOVE    WS-TR-LAST-NAME(WS-SUB-RES)                                  
105900                             TO      RVCT-LAST-NAME.                      
106000     MOVE    WS-TR-CONTACT(WS-SUB-RES) TO      RVCT-CONTACT.              
106100     MOVE    WS-TR-WING(WS-SUB-RES)    TO      RVCT-WING.                 
106200     MOVE    WS-TR-HOUSE-NO(WS-SUB-RES) TO     RVCT-HOUSE-NO.             
106300     MOVE    WS-TR-SUB-TIER(WS-SUB-RES) TO     RVCT-SUB-TIER.             
106400     MOVE    WS-TR-SUB-COST(WS-SUB-RES) TO     RVCT-SUB-COST.             
106500     MOVE    WS-TR-SUB-START(WS-SUB-RES) TO    RVCT-SUB-START.            
106600     MOVE    WS-TR-SUB-VALID(WS-SUB-RES) TO                               
106700                             RVCT-SUB-VALID-UNTIL.                        
106800     MOVE    WS-TR-VEHICLE-CNT(WS-SUB-RES) TO                             
106900                             RVCT-VEHICLE-COUNT.                          
107000     MOVE    WS-TR-USERNAME(WS-SUB-RES) TO     RVCT-USERNAME.             
107100     MOVE    WS-TR-PASSWORD(WS-SUB-RES) TO     RVCT-PASSWORD.             
107200                                                                          
107300     WRITE   REG-RESNOVO     FROM    REG-RVCTMASTER.                      
107400                                                                          
107500     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.                       
107600     MOVE    009             TO      WS-PTO-ERRO.                         
107700                                                                          
107800     PERFORM 0340-00-TESTA-FS-RESNOVO.                                    
107900                                                                          
108000     ADD     001             TO      WS-GRV-RESNOVO.                      
108100     ADD     001             TO      WS-SUB-RES.                          
108200*                                                                         
108300 3010-99-EXIT.                                                            
108400     EXIT.                                                                
108500*                                                                         
108600*****************************************************************         
108700 3020-00-GRAVACAO-VEHNOVO    SECTION.                                     
108800*****************************************************************         
108900*                                                                         
109000     IF      WS-TV-VEICULO-ATIVO(WS-SUB-VEH)                              
109100             MOVE SPACES     TO      REG-VREGVEIC                         
109200             MOVE WS-TV-NUMBER(WS-SUB-VEH)     TO VREG-NUMBER             
109300             MOVE WS-TV-RES-ID(WS-SUB-VEH)      TO VREG-RES-ID            
109400             MOVE WS-TV-TYPE(WS-SUB-VEH)        TO VREG-TYPE              
109500             MOVE WS-TV-BRAND(WS-SUB-VEH)       TO VREG-BRAND             
109600             MOVE WS-TV-OWNER-TYPE(WS-SUB-VEH)  TO                        
109700                             VREG-OWNER-TYPE                              
109800             WRITE   REG-VEHNOVO     FROM    REG-VREGVEIC                 
109900             MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ                
110000             MOVE    010             TO      WS-PTO-ERRO                  
110100             PERFORM 0350-00-TESTA-FS-VEHNOVO                             
110200             ADD     001     TO      WS-GRV-VEHNOVO                       
110300     END-IF.                                                              
110400                                                                          
110500     ADD     001             TO      WS-SUB-VEH.                          
110600*                                                                         
110700 3020-99-EXIT.                                                            
110800     EXIT.                                                                
110900*                                                                         
111000*****************************************************************         
111100 3030-00-GRAVACAO-OCUPNOVO   SECTION.                                     
111200*****************************************************************         
111300*                                                                         
111400     IF      WS-TO-VAGA-ATIVA(WS-SUB-OCU)                                 
111500             MOVE SPACES     TO      REG-PARKED                           
111600             MOVE WS-TO-SLOT-ID(WS-SUB-OCU)     TO PKD-SLOT-ID            
111700             MOVE WS-TO-VEH-NUMBER(WS-SUB-OCU)  TO PKD-VEH-NUMBER         
111800             MOVE WS-TO-TIME-IN(WS-SUB-OCU)     TO PKD-TIME-IN            
111900             WRITE   REG-OCUPNOVO    FROM    REG-PARKED                   
112000             MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ                
112100             MOVE    011             TO      WS-PTO-ERRO                  
112200             PERFORM 0325-00-TESTA-FS-OCUPNOVO                            
112300             ADD     001     TO      WS-GRV-OCUPNOVO                      
112400     END-IF.                                                              
112500*                                                                         
112600     ADD     001             TO      WS-SUB-OCU.                          
112700*                                                                         
112800 3030-99-EXIT.                                                            
112900     EXIT.                                                                
113000*                                                                         
113100*****************************************************************         
113200 3100-00-MONTA-ESTATISTICA   SECTION.                                     
113300*****************************************************************         
113400*                                                                         
113500     DISPLAY '******************* APXPB004 ******************'.           
113600     DISPLAY '*                                             *'.           
113700     DISPLAY '*     ESTATISTICA DE PROCESSAMENTO - VEICULO  *'.           
113800     DISPLAY '*                                             *'.           
113900     DISPLAY '******************* APXPB004 ******************'.           
114000     MOVE    WS-LID-VRQREQ   TO      WS-EDICAO.                           
114100     DISPLAY '* SOLICITACOES LIDAS...- VRQREQ...: ' WS-EDICAO             
114200     ' *'.                                                                
114300     MOVE    WS-QTD-ACEITOS  TO      WS-EDICAO.                           
114400     DISPLAY '* SOLICITACOES ACEITAS.............: ' WS-EDICAO            
114500     ' *'.                                                                
114600     MOVE    WS-QTD-REJEITADOS                                            
114700                             TO      WS-EDICAO.                           
114800     DISPLAY '* SOLICITACOES REJEITADAS..........: ' WS-EDICAO            
114900     ' *'.                                                                
115000     MOVE    WS-GRV-VEHNOVO  TO      WS-EDICAO.                           
115100     DISPLAY '* VEICULOS GRAVADOS....- VEHNOVO..: ' WS-EDICAO             
115200     ' *'.                                                                
115300     MOVE    WS-GRV-HISTMST  TO      WS-EDICAO.                           
115400     DISPLAY '* PERMANENCIAS ARQUIVADAS..........: ' WS-EDICAO            
115500     ' *'.                                                                
115600     DISPLAY '******************* APXPB004 ******************'.           
115700*                                                                         
115800 3100-99-EXIT.                                                            
115900     EXIT.                                                                
116000*                                                                         
116100*****************************************************************         
116200 0999-00-ABEND-ARQ           SECTION.                                     
116300*****************************************************************         
116400*                                                                         
116500     MOVE    12              TO      RETURN-CODE.                         
116600                                                                          
116700     DISPLAY '******************* APXPB004 ******************'.           
116800     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.           
116900     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '                  
117000     WS-DDNAME-ARQ ' *'.                                                  
117100     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ                  
117200     '             *'.                                                    
117300     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO                
117400     '            *'.                                                     
117500     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.           
117600     DISPLAY '******************* APXPB004 ******************'.           
117700                                                                          
117800     GOBACK.                                                              
117900*                                                                         
118000 0999-99-EXIT.                                                            
118100     EXIT.                                                                
118200*                                                                         
118300*****************************************************************         
118400*                   FIM DO PROGRAMA - APXPB004                  *         
118500*****************************************************************         
