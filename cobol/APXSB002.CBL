000100*****************************************************************         
000200* IDENTIFICATION              DIVISION.                                   
000300*****************************************************************         
000400*                                                                         
000500 IDENTIFICATION              DIVISION.                                    
000600*                                                                         
000700 PROGRAM-ID.                 APXSB002.                                    
000800 AUTHOR.                     A PATIL.                                     
000900 INSTALLATION.               APTPARKX RESIDENT SERVICES.                  
001000 DATE-WRITTEN.               21/01/1996.                                  
001100 DATE-COMPILED.                                                           
001200 SECURITY.                   CONFIDENCIAL - USO INTERNO.                  
001300*                                                                         
001400*****************************************************************         
001500* SISTEMA......: APTPARKX - CONTROLE DE ESTACIONAMENTO DE                 
001600*                CONDOMINIO                                               
001700*****************************************************************         
001800* ANALISTA.....: A PATIL                                                  
001900* LINGUAGEM....: COBOL/BATCH                                              
002000* PROGRAMADOR..: A PATIL                                                  
002100* DATA.........: 21/01/1996                                               
002200*****************************************************************         
002300* OBJETIVO.....: SUB-ROTINA DE CALENDARIO QUE RECEBE UMA DATA             
002400*                DE INICIO DE VIGENCIA (AAAAMMDD) E DEVOLVE A             
002500*                DATA FIM SOMANDO 6 MESES CORRIDOS, AJUSTANDO             
002600*                PARA O ULTIMO DIA DO MES QUANDO O MES DESTINO            
002700*                FOR MAIS CURTO QUE O DIA DE ORIGEM (REGRA DE             
002800*                VIGENCIA DE UPGRADE DE PLANO). ISOLADA DO                
002900*                PROGRAMA APXPB003 PARA REUTILIZACAO FUTURA.              
003000*****************************************************************         
003100*                                                                         
003200*****************************************************************         
003300*                     HISTORICO DE ALTERACOES                             
003400*****************************************************************         
003500* DATA       PROGRAMADOR      RFC/OS       DESCRICAO                      
003600* ---------- ---------------- ------------ ---------------------          
003700* 21/01/1996 A PATIL          OS-1996-0009 VERSAO INICIAL,                
003800*                             EXTRAIDA DE APXPB003.                       
003900* 14/05/1997 A PATIL          OS-1997-0088 CORRIGIDO CALCULO DE           
004000*                             ANO BISSEXTO PARA FEVEREIRO.                
004100* 30/11/1998 A PATIL          OS-1998-0412 REVISAO PARA VIRADA            
004200*                             DO SECULO - VALIDACAO DO SECULO NA          
004300*                             DATA DE ENTRADA (JANELA DE SECULO).         
004400* 09/03/2004 M FERREIRA       OS-2004-0027 INCLUIDA CRITICA DE            
004500*                             MES/DIA INVALIDO NA DATA DE ENTRADA.        
004600* 17/08/2012 M FERREIRA       OS-2012-0055 PADRONIZADO CODIGO DE          
004700*                             RETORNO PARA O PADRAO DO SETOR.             
004800*****************************************************************         
004900*                                                                         
005000*****************************************************************         
005100 ENVIRONMENT                 DIVISION.                                    
005200*****************************************************************         
005300 CONFIGURATION               SECTION.                                     
005400*****************************************************************         
005500 DATA                        DIVISION.                                    
005600*****************************************************************         
005700 WORKING-STORAGE             SECTION.                                     
005800*****************************************************************         
005900*                                                                         
006000 01      WS-AREA-TRABALHO.                                                
006100     05  WS-NOVO-MES         PIC     9(003) COMP VALUE ZERO.              
006200     05  WS-NOVO-ANO         PIC     9(004) COMP VALUE ZERO.              
006300     05  WS-ULT-DIA-MES      PIC     9(002) COMP VALUE ZERO.              
006400     05  WS-SUB-MES          PIC     9(002) COMP VALUE ZERO.              
006500     05  WS-RESTO-4          PIC     9(002) COMP VALUE ZERO.              
006600     05  WS-RESTO-100        PIC     9(003) COMP VALUE ZERO.              
006700     05  WS-RESTO-400        PIC     9(003) COMP VALUE ZERO.              
006800     05  WS-QUOCIENTE        PIC     9(006) COMP VALUE ZERO.              
006900     05  WS-ANO-EDT          PIC     9(004) COMP VALUE ZERO.              
007000     05  WS-ANO-BISSEXTO     PIC     X(001) VALUE 'N'.                    
007100         88  WS-EH-BISSEXTO          VALUE 'S'.                           
007200     05  FILLER              PIC     X(009) VALUE SPACES.                 
007300*                                                                         
007400*    VISAO DO ANO DESTINO PARA CRITICA DE JANELA DE SECULO                
007500*    (REGISTRO OS-1998-0412 - VIRADA DO SECULO).                          
007600*                                                                         
007700 01      WS-ANO-EDT-R        REDEFINES WS-ANO-EDT.                        
007800     05  WS-AE-SECULO        PIC     9(002).                              
007900     05  WS-AE-ANO-CURTO     PIC     9(002).                              
008000*                                                                         
008100*    AREA DE RASTREIO PARA IMPRESSAO DE DIAGNOSTICO DA VIGENCIA           
008200*    CALCULADA (MM/DD) - APOIO DE SUPORTE EM PRODUCAO.                    
008300*                                                                         
008400 01      WS-TRACE-VIGENCIA.                                               
008500     05  WS-TRV-MES          PIC     9(002) VALUE ZERO.                   
008600     05  WS-TRV-DIA          PIC     9(002) VALUE ZERO.                   
008700 01      WS-TRACE-VIGENCIA-R REDEFINES WS-TRACE-VIGENCIA.                 
008800     05  WS-TRV-CHAVE        PIC     X(004).                              
008900*                                                                         
009000*    TABELA DE DIAS POR MES (FEVEREIRO ASSUME 28 - AJUSTADO               
009100*    A PARTE PARA ANO BISSEXTO NO CALCULO ABAIXO).                        
009200*                                                                         
009300 01      WS-TAB-DIAS-MES-DADOS.                                           
009400     05  FILLER              PIC     9(002) VALUE 31.                     
009500     05  FILLER              PIC     9(002) VALUE 28.                     
009600     05  FILLER              PIC     9(002) VALUE 31.                     
009700     05  FILLER              PIC     9(002) VALUE 30.                     
009800     05  FILLER              PIC     9(002) VALUE 31.                     
009900     05  FILLER              PIC     9(002) VALUE 30.                     
010000     05  FILLER              PIC     9(002) VALUE 31.                     
010100     05  FILLER              PIC     9(002) VALUE 31.                     
010200     05  FILLER              PIC     9(002) VALUE 30.                     
010300     05  FILLER              PIC     9(002) VALUE 31.                     
010400     05  FILLER              PIC     9(002) VALUE 30.                     
010500     05  FILLER              PIC     9(002) VALUE 31.                     
010600*                                                                         
010700 01      WS-TAB-DIAS-MES     REDEFINES WS-TAB-DIAS-MES-DADOS.             
010800     05  WS-DIAS-MES         PIC     9(002)  OCCURS 12 TIMES.             
010900*                                                                         
011000*****************************************************************         
011100 LINKAGE                     SECTION.                                     
011200*****************************************************************         
011300*                                                                         
011400     COPY    RUCWSD01.                                                    
011500*                                                                         
011600*****************************************************************         
011700 PROCEDURE                   DIVISION USING WRD-GRUPO.                    
011800*****************************************************************         
011900*                                                                         
012000 0000-00-CONTROLE-GERAL      SECTION.                                     
012100*****************************************************************         
012200*                                                                         
012300     MOVE    '0'             TO      WRD-CODRET.                          
012400*                                                                         
012500     IF      WRD-INI-MM      LESS 01 OR GREATER 12                        
012600             OR WRD-INI-DD   LESS 01 OR GREATER 31                        
012700             MOVE '1'        TO      WRD-CODRET                           
012800     ELSE                                                                 
012900             PERFORM 0100-00-CALCULA-VIGENCIA                             
013000     END-IF.                                                              
013100*                                                                         
013200 0000-99-EXIT.                                                            
013300     EXIT PROGRAM.                                                        
013400*                                                                         
013500*****************************************************************         
013600* SOMA 6 MESES DE CALENDARIO A DATA DE INICIO, AJUSTANDO O ANO            
013700* QUANDO O MES ULTRAPASSAR DEZEMBRO E O DIA QUANDO O MES                  
013800* DESTINO FOR MAIS CURTO QUE O DIA DE ORIGEM.                             
013900*****************************************************************         
014000 0100-00-CALCULA-VIGENCIA    SECTION.                                     
014100*****************************************************************         
014200*                                                                         
014300     COMPUTE WS-NOVO-MES     = WRD-INI-MM + 6.                            
014400*                                                                         
014500     IF      WS-NOVO-MES     GREATER 12                                   
014600             SUBTRACT 12     FROM    WS-NOVO-MES                          
014700             ADD     1,      WRD-INI-AAAA    GIVING  WS-NOVO-ANO          
014800*                                                                         
014900     ELSE                                                                 
015000             MOVE    WRD-INI-AAAA    TO      WS-NOVO-ANO                  
015100     END-IF.                                                              
015200*                                                                         
015300     MOVE    WS-NOVO-ANO     TO      WS-ANO-EDT.                          
015400     IF      WS-AE-SECULO    LESS    19                                   
015500             OR WS-AE-SECULO GREATER 20                                   
015600             DISPLAY 'APXSB002 - ALERTA - SECULO FORA DA '                
015700                     'JANELA ESPERADA: ' WS-ANO-EDT                       
015800     END-IF.                                                              
015900*                                                                         
016000     PERFORM 0110-00-VERIFICA-BISSEXTO.                                   
016100*                                                                         
016200     MOVE    WS-NOVO-MES     TO      WS-SUB-MES.                          
016300     MOVE    WS-DIAS-MES(WS-SUB-MES) TO WS-ULT-DIA-MES.                   
016400*                                                                         
016500     IF      WS-SUB-MES      EQUAL   02                                   
016600             AND WS-EH-BISSEXTO                                           
016700             MOVE 29         TO      WS-ULT-DIA-MES                       
016800     END-IF.                                                              
016900*                                                                         
017000     MOVE    WS-NOVO-ANO     TO      WRD-FIM-AAAA.                        
017100     MOVE    WS-NOVO-MES     TO      WRD-FIM-MM.                          
017200*                                                                         
017300     IF      WRD-INI-DD      GREATER WS-ULT-DIA-MES                       
017400             MOVE WS-ULT-DIA-MES     TO      WRD-FIM-DD                   
017500     ELSE                                                                 
017600             MOVE WRD-INI-DD         TO      WRD-FIM-DD                   
017700     END-IF.                                                              
017800*                                                                         
017900     MOVE    WRD-FIM-MM      TO      WS-TRV-MES.                          
018000     MOVE    WRD-FIM-DD      TO      WS-TRV-DIA.                          
018100     DISPLAY 'APXSB002 - VIGENCIA CALCULADA - MM/DD: '                    
018200             WS-TRV-CHAVE.                                                
018300*                                                                         
018400 0100-99-EXIT.                                                            
018500     EXIT.                                                                
018600*                                                                         
018700*****************************************************************         
018800* VERIFICA SE O ANO DESTINO E' BISSEXTO (DIVISIVEL POR 4, E               
018900* SE FOR SECULO SO' BISSEXTO QUANDO DIVISIVEL POR 400).                   
019000*****************************************************************         
019100 0110-00-VERIFICA-BISSEXTO   SECTION.                                     
019200*****************************************************************         
019300*                                                                         
019400     MOVE    'N'             TO      WS-ANO-BISSEXTO.                     
019500*                                                                         
019600     DIVIDE  WS-NOVO-ANO     BY      4                                    
019700             GIVING  WS-QUOCIENTE                                         
019800             REMAINDER       WS-RESTO-4.                                  
019900*                                                                         
020000     IF      WS-RESTO-4      EQUAL   ZERO                                 
020100             DIVIDE  WS-NOVO-ANO     BY      100                          
020200                     GIVING  WS-QUOCIENTE                                 
020300                     REMAINDER       WS-RESTO-100                         
020400             IF      WS-RESTO-100    EQUAL   ZERO                         
020500                     DIVIDE  WS-NOVO-ANO     BY      400                  
020600                             GIVING  WS-QUOCIENTE                         
020700                             REMAINDER       WS-RESTO-400                 
020800                     IF      WS-RESTO-400    EQUAL   ZERO                 
020900                             MOVE 'S'    TO WS-ANO-BISSEXTO               
021000                     END-IF                                               
021100             ELSE                                                         
021200                     MOVE 'S'            TO WS-ANO-BISSEXTO               
021300             END-IF                                                       
021400     END-IF.                                                              
021500*                                                                         
021600 0110-99-EXIT.                                                            
021700     EXIT.                                                                
