000100*****************************************************************         
000200* COBI2062 - SOLICITACAO DE UPGRADE DE PLANO (UPG-REQ)          *         
000300*            LRECL = 023                                        *         
000400*****************************************************************         
000500* UM REGISTRO POR PEDIDO DE TROCA DE PLANO DE ASSINATURA.       *         
000600* UPG-DATA-EVT E A DATA DO PEDIDO, USADA COMO INICIO DE         *         
000700* VIGENCIA DO NOVO PLANO.                                       *         
000800* SEQUENCIA DO ARQUIVO...........: ASCENDENTE POR UPG-RES-ID    *         
000900*****************************************************************         
001000*                                                                         
001100 01      REG-UPG-REQ.                                                     
001200     05  UPG-RES-ID          PIC     X(006).                              
001300     05  UPG-NOVO-TIER       PIC     X(008).                              
001400     05  UPG-DATA-EVT        PIC     9(008).                              
001500     05  FILLER              PIC     X(001).                              
001600*                                                                         
