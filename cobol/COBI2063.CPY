000100*****************************************************************         
000200* COBI2063 - SOLICITACAO DE CADASTRO/BAIXA DE VEICULO (VRQ-REQ) *         
000300*            LRECL = 040                                        *         
000400*****************************************************************         
000500* UM REGISTRO POR PEDIDO DE CADASTRO OU BAIXA DE VEICULO.       *         
000600* VRQ-ACTION = 'A' INCLUSAO OU 'D' BAIXA.  PARA BAIXA, SOMENTE  *         
000700* VRQ-RES-ID E VRQ-VEH-NUMBER SAO SIGNIFICATIVOS.               *         
000800* SEQUENCIA DO ARQUIVO...........: ORDEM DE CHEGADA DO LOTE     *         
000900*****************************************************************         
001000*                                                                         
001100 01      REG-VRQ-REQ.                                                     
001200     05  VRQ-RES-ID          PIC     X(006).                              
001300     05  VRQ-ACTION          PIC     X(001).                              
001400         88  VRQ-INCLUI              VALUE 'A'.                           
001500         88  VRQ-EXCLUI              VALUE 'D'.                           
001600     05  VRQ-VEH-NUMBER      PIC     X(010).                              
001700     05  VRQ-VEH-TYPE        PIC     X(009).                              
001800     05  VRQ-VEH-BRAND       PIC     X(012).                              
001900     05  FILLER              PIC     X(002).                              
002000*                                                                         
