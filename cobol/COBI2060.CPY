000100*****************************************************************         
000200* COBI2060 - SOLICITACAO DE ADMISSAO DE MORADOR (ADM-REQ)       *         
000300*            LRECL = 042                                        *         
000400*****************************************************************         
000500* UM REGISTRO POR PEDIDO DE ADMISSAO DE MORADOR NOVO.  O MOTOR  *         
000600* DE ADMISSAO (APXPB001) EXIGE SOMENTE NOME/SOBRENOME, CONTATO  *         
000700* E A ALA PRETENDIDA - O RESTANTE DO CADASTRO (ID, CASA, LOGIN) *         
000800* E DERIVADO PELO PROPRIO PROGRAMA NA CARGA DO PEDIDO.          *         
000900* SEQUENCIA DO ARQUIVO...........: ORDEM DE CHEGADA DO LOTE     *         
001000*****************************************************************         
001100*                                                                         
001200 01      REG-ADM-REQ.                                                     
001300     05  ADM-FIRST-NAME      PIC     X(015).                              
001400     05  ADM-LAST-NAME       PIC     X(015).                              
001500     05  ADM-CONTACT         PIC     X(010).                              
001600     05  ADM-WING            PIC     X(001).                              
001700     05  FILLER              PIC     X(001).                              
001800*                                                                         
