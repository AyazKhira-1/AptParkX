000100*****************************************************************         
000200* COBO2011 - CADASTRO DE VEICULOS (VEHICLE REGISTER) - GRAVACAO *         
000300*            APOS VALIDACAO DE CADASTRO/BAIXA DE VEICULO (APXPB004        
000400*            LRECL = 050                                        *         
000500*****************************************************************         
000600*                                                                         
000700 01      REG-VREGVEIC.                                                    
000800     05  VREG-NUMBER          PIC     X(010).                             
000900     05  VREG-RES-ID          PIC     X(006).                             
001000     05  VREG-TYPE            PIC     X(009).                             
001100     05  VREG-BRAND           PIC     X(012).                             
001200     05  VREG-OWNER-TYPE      PIC     X(008).                             
001300     05  FILLER              PIC     X(005).                              
001400*                                                                         
