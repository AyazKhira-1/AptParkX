000100*****************************************************************         
000200* COBO2003 - CADASTRO DE MORADORES (RESIDENT MASTER) - GRAVACAO *         
000300*            APOS UPGRADE DE PLANO (APXPB003)                             
000400*            LRECL = 128                                        *         
000500*****************************************************************         
000600* REGISTRO MESTRE DE MORADOR APOS UPGRADE DE PLANO.  MESMO LAYOUT         
000700* FISICO DE COBI2001, PREFIXO PROPRIO DESTE PROGRAMA DE GRAVACAO*         
000800*****************************************************************         
000900*                                                                         
001000 01      REG-RUPGMASTER.                                                  
001100     05  RUPG-ID              PIC     X(006).                             
001200     05  RUPG-FIRST-NAME      PIC     X(015).                             
001300     05  RUPG-LAST-NAME       PIC     X(015).                             
001400     05  RUPG-CONTACT         PIC     X(010).                             
001500     05  RUPG-WING            PIC     X(001).                             
001600     05  RUPG-HOUSE-NO        PIC     9(003).                             
001700     05  RUPG-SUB-TIER        PIC     X(008).                             
001800     05  RUPG-SUB-COST        PIC     S9(005)V99.                         
001900     05  RUPG-SUB-START       PIC     9(008).                             
002000     05  RUPG-SUB-VALID-UNTIL PIC     9(008).                             
002100     05  RUPG-VEHICLE-COUNT   PIC     9(002).                             
002200     05  RUPG-USERNAME        PIC     X(020).                             
002300     05  RUPG-PASSWORD        PIC     X(020).                             
002400     05  FILLER              PIC     X(005).                              
002500*                                                                         
