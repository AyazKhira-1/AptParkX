000100*****************************************************************         
000200* COBO2010 - CADASTRO DE VEICULOS (VEHICLE REGISTER) - GRAVACAO *         
000300*            APOS MANUTENCAO DE MORADOR - EXCLUSAO DE VEICULOS (AP        
000400*            LRECL = 050                                        *         
000500*****************************************************************         
000600*                                                                         
000700 01      REG-VMNTVEIC.                                                    
000800     05  VMNT-NUMBER          PIC     X(010).                             
000900     05  VMNT-RES-ID          PIC     X(006).                             
001000     05  VMNT-TYPE            PIC     X(009).                             
001100     05  VMNT-BRAND           PIC     X(012).                             
001200     05  VMNT-OWNER-TYPE      PIC     X(008).                             
001300     05  FILLER              PIC     X(005).                              
001400*                                                                         
