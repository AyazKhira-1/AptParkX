000100*****************************************************************         
000200* COBO2002 - CADASTRO DE MORADORES (RESIDENT MASTER) - GRAVACAO *         
000300*            APOS MANUTENCAO DE MORADOR (APXPB002)                        
000400*            LRECL = 128                                        *         
000500*****************************************************************         
000600* REGISTRO MESTRE DE MORADOR APOS MANUTENCAO.  MESMO LAYOUT   *           
000700* FISICO DE COBI2001, PREFIXO PROPRIO DESTE PROGRAMA DE GRAVACAO*         
000800*****************************************************************         
000900*                                                                         
001000 01      REG-RMNTMASTER.                                                  
001100     05  RMNT-ID              PIC     X(006).                             
001200     05  RMNT-FIRST-NAME      PIC     X(015).                             
001300     05  RMNT-LAST-NAME       PIC     X(015).                             
001400     05  RMNT-CONTACT         PIC     X(010).                             
001500     05  RMNT-WING            PIC     X(001).                             
001600     05  RMNT-HOUSE-NO        PIC     9(003).                             
001700     05  RMNT-SUB-TIER        PIC     X(008).                             
001800     05  RMNT-SUB-COST        PIC     S9(005)V99.                         
001900     05  RMNT-SUB-START       PIC     9(008).                             
002000     05  RMNT-SUB-VALID-UNTIL PIC     9(008).                             
002100     05  RMNT-VEHICLE-COUNT   PIC     9(002).                             
002200     05  RMNT-USERNAME        PIC     X(020).                             
002300     05  RMNT-PASSWORD        PIC     X(020).                             
002400     05  FILLER              PIC     X(005).                              
002500*                                                                         
