000100*****************************************************************         
000200 IDENTIFICATION              DIVISION.                                    
000300*****************************************************************         
000400*                                                                         
000500 PROGRAM-ID.                 APXPB001.                                    
000600 AUTHOR.                     R DESHMUKH.                                  
000700 INSTALLATION.               APTPARKX RESIDENT SERVICES.                  
000800 DATE-WRITTEN.               11/03/1991.                                  
000900 DATE-COMPILED.                                                           
001000 SECURITY.                   CONFIDENCIAL - USO INTERNO.                  
001100*                                                                         
001200*****************************************************************         
001300* SISTEMA......: APTPARKX - CONTROLE DE ESTACIONAMENTO DE       *         
001400*                CONDOMINIO                                     *         
001500*****************************************************************         
001600* ANALISTA.....: R DESHMUKH                                     *         
001700* LINGUAGEM....: COBOL/BATCH                                    *         
001800* PROGRAMADOR..: R DESHMUKH                                     *         
001900* DATA.........: 11/03/1991                                     *         
002000*****************************************************************         
002100* OBJETIVO.....: A  PARTIR  DO  CADASTRO  DE  MORADORES  E DAS  *         
002200*                SOLICITACOES  DE  ADMISSAO,  VALIDAR LIMITES   *         
002300*                DE CAPACIDADE, DERIVAR MATRICULA/USUARIO/SENHA *         
002400*                E GERAR O CADASTRO DE MORADORES ATUALIZADO.    *         
002500*****************************************************************         
002600*                                                                         
002700*****************************************************************         
002800*                     HISTORICO DE ALTERACOES                   *         
002900*****************************************************************         
003000* DATA       PROGRAMADOR      RFC/OS       DESCRICAO             A        
003100* ---------- ---------------- ------------ --------------------- A        
003200* 11/03/1991 R DESHMUKH       OS-1991-0142 VERSAO INICIAL.       A        
003300* 02/09/1991 R DESHMUKH       OS-1991-0301 INCLUIDA CRITICA DE   A        
003400*                             LIMITE POR ALA (50 MORADORES).     A        
003500* 14/01/1993 S KULKARNI       OS-1993-0022 CORRIGIDA DERIVACAO   A        
003600*                             DE SENHA - ULTIMOS 4 DIGITOS DO    A        
003700*                             CONTATO EM VEZ DOS 4 PRIMEIROS.    A        
003800* 23/06/1995 S KULKARNI       OS-1995-0187 INCLUIDO LOG DE       A        
003900*                             ACEITE/REJEICAO POR SOLICITACAO.   A        
004000* 30/11/1998 A PATIL          OS-1998-0410 REVISAO PARA VIRADA   A        
004100*                             DO SECULO - DATAS PERMANECEM COM   A        
004200*                             8 DIGITOS (AAAAMMDD), NENHUM       A        
004300*                             IMPACTO NESTE PROGRAMA.            A        
004400* 19/07/2001 A PATIL          OS-2001-0056 PADRONIZADA ROTINA    A        
004500*                             DE TESTE DE FILE STATUS CONFORME   A        
004600*                             NOVO PADRAO DA CELULA DE SUPORTE.  A        
004700* 08/03/2006 M FERREIRA       OS-2006-0093 CORRIGIDO CALCULO DO  A        
004800*                             NUMERO DA CASA - CONTAGEM DEVE     A        
004900*                             CONSIDERAR SOMENTE A ALA DO NOVO   A        
005000*                             MORADOR.                           A        
005100*****************************************************************         
005200*                                                                         
005300*****************************************************************         
005400 ENVIRONMENT                 DIVISION.                                    
005500*****************************************************************         
005600 CONFIGURATION               SECTION.                                     
005700*****************************************************************         
005800 INPUT-OUTPUT                SECTION.                                     
005900*****************************************************************         
006000 FILE-CONTROL.                                                            
006100*****************************************************************         
006200* INPUT..: RESMST  - CADASTRO DE MORADORES        - LRECL = 128 *         
006300*****************************************************************         
006400*                                                                         
006500     SELECT  RESMST   ASSIGN  TO  UT-S-RESMST                             
006600             FILE     STATUS  IS  WS-FS-RESMST.                           
006700*                                                                         
006800*****************************************************************         
006900* OUTPUT.: RESNOVO - CADASTRO DE MORADORES ATUALIZADO - LR = 128*         
007000*****************************************************************         
007100*                                                                         
007200     SELECT  RESNOVO  ASSIGN  TO  UT-S-RESNOVO                            
007300             FILE     STATUS  IS  WS-FS-RESNOVO.                          
007400*                                                                         
007500*****************************************************************         
007600* INPUT..: ADMREQ  - SOLICITACOES DE ADMISSAO      - LRECL = 042*         
007700*****************************************************************         
007800*                                                                         
007900     SELECT  ADMREQ   ASSIGN  TO  UT-S-ADMREQ                             
008000             FILE     STATUS  IS  WS-FS-ADMREQ.                           
008100*                                                                         
008200*****************************************************************         
008300* OUTPUT.: ADMLOG  - LOG DE ACEITE/REJEICAO        - IMPRESSAO  *         
008400*****************************************************************         
008500*                                                                         
008600     SELECT  ADMLOG   ASSIGN  TO  UT-S-ADMLOG                             
008700             FILE     STATUS  IS  WS-FS-ADMLOG.                           
008800*                                                                         
008900*****************************************************************         
009000 DATA                        DIVISION.                                    
009100*****************************************************************         
009200 FILE                        SECTION.                                     
009300*****************************************************************         
009400*                                                                         
009500 FD  RESMST                                                               
009600     RECORDING  MODE      IS  F                                           
009700     LABEL      RECORD    IS  STANDARD                                    
009800     BLOCK      CONTAINS  0   RECORDS.                                    
009900*                                                                         
010000 01      REG-RESMST          PIC     X(128).                              
010100*                                                                         
010200 FD  RESNOVO                                                              
010300     RECORDING  MODE      IS  F                                           
010400     LABEL      RECORD    IS  STANDARD                                    
010500     BLOCK      CONTAINS  0   RECORDS.                                    
010600*                                                                         
010700 01      REG-RESNOVO         PIC     X(128).                              
010800*                                                                         
010900 FD  ADMREQ                                                               
011000     RECORDING  MODE      IS  F                                           
011100     LABEL      RECORD    IS  STANDARD                                    
011200     BLOCK      CONTAINS  0   RECORDS.                                    
011300*                                                                         
011400 01      REG-ADMREQ          PIC     X(042).                              
011500*                                                                         
011600 FD  ADMLOG                                                               
011700     RECORDING  MODE      IS  F                                           
011800     LABEL      RECORD    IS  STANDARD                                    
011900     BLOCK      CONTAINS  0   RECORDS.                                    
012000*                                                                         
012100 01      REG-ADMLOG          PIC     X(132).                              
012200*                                                                         
012300*****************************************************************         
012400 WORKING-STORAGE             SECTION.                                     
012500*****************************************************************         
012600*                                                                         
012700 77      WS-FS-RESMST        PIC     9(002)  VALUE ZEROS.                 
012800 77      WS-FS-RESNOVO       PIC     9(002)  VALUE ZEROS.                 
012900 77      WS-FS-ADMREQ        PIC     9(002)  VALUE ZEROS.                 
013000 77      WS-FS-ADMLOG        PIC     9(002)  VALUE ZEROS.                 
013100*                                                                         
013200 77      WS-LID-RESMST       PIC     9(005)  COMP VALUE ZERO.             
013300 77      WS-GRV-RESNOVO      PIC     9(005)  COMP VALUE ZERO.             
013400 77      WS-LID-ADMREQ       PIC     9(005)  COMP VALUE ZERO.             
013500 77      WS-QTD-ACEITOS      PIC     9(005)  COMP VALUE ZERO.             
013600 77      WS-QTD-REJEITADOS   PIC     9(005)  COMP VALUE ZERO.             
013700*                                                                         
013800 77      WS-QTDE-MORADORES   PIC     9(003)  COMP VALUE ZERO.             
013900 77      WS-QTDE-ALA-A       PIC     9(002)  COMP VALUE ZERO.             
014000 77      WS-QTDE-ALA-B       PIC     9(002)  COMP VALUE ZERO.             
014100 77      WS-QTDE-ALA-C       PIC     9(002)  COMP VALUE ZERO.             
014200 77      WS-MAX-SUFIXO       PIC     9(003)  COMP VALUE ZERO.             
014300 77      WS-SUB-CONTATO      PIC     9(003)  COMP VALUE ZERO.             
014400 77      WS-QTDE-ALA-ATUAL   PIC     9(002)  COMP VALUE ZERO.             
014500*                                                                         
014600*    NUMERO DA CASA EDITADO SEM ZERO A ESQUERDA, PARA COMPOSICAO          
014700*    DE USUARIO/SENHA (REGRA "IDENTIFIER / CREDENTIAL DERIVATION"         
014800*    - O NUMERO NAO PODE SER PRECEDIDO DE ZERO NA MATRICULA).             
014900*    WS-QTDE-ALA-ATUAL E COMP E NAO PODE SER OPERANDO DE STRING;          
015000*    A EDICAO ABAIXO PRODUZ O CAMPO DISPLAY EFETIVAMENTE USADO.           
015100 01      WS-QTDE-ALA-EDT     PIC     Z9.                                  
015200 01      WS-QTDE-ALA-EDT-R   REDEFINES WS-QTDE-ALA-EDT.                   
015300     05  WS-QAE-DEZENA       PIC     X(001).                              
015400     05  WS-QAE-UNIDADE      PIC     X(001).                              
015500*                                                                         
015600 77      WS-CONTATO-DUPL     PIC     X(001)  VALUE 'N'.                   
015700     88  WS-CONTATO-E-DUPLICADO      VALUE 'S'.                           
015800 77      WS-CONTATO-VALIDO   PIC     X(001)  VALUE 'S'.                   
015900     88  WS-CONTATO-E-VALIDO         VALUE 'S'.                           
016000 77      WS-REQ-ACEITA       PIC     X(001)  VALUE 'S'.                   
016100     88  WS-SOLICITACAO-ACEITA       VALUE 'S'.                           
016200 77      WS-MOTIVO-REJEICAO  PIC     X(030)  VALUE SPACES.                
016300*                                                                         
016400 01      WS-RES-ID-ATUAL     PIC     X(006).                              
016500 01      WS-RES-ID-R         REDEFINES WS-RES-ID-ATUAL.                   
016600     05  WS-RID-PREFIXO      PIC     X(003).                              
016700     05  WS-RID-SUFIXO       PIC     9(003).                              
016800*                                                                         
016900 01      WS-CONTATO-ATUAL    PIC     X(010).                              
017000 01      WS-CONTATO-R        REDEFINES WS-CONTATO-ATUAL.                  
017100     05  WS-CTT-PREFIXO      PIC     X(006).                              
017200     05  WS-CTT-ULTIMO-4     PIC     X(004).                              
017300*                                                                         
017400 01      WS-NOVO-RES-ID.                                                  
017500     05  WS-NRI-PREFIXO      PIC     X(003) VALUE 'RES'.                  
017600     05  WS-NRI-SUFIXO       PIC     9(003).                              
017700*                                                                         
017800 01      WS-TAB-CONTATOS-AREA.                                            
017900     05  WS-TAB-CONTATOS    OCCURS 150 TIMES                              
018000                            PIC     X(010).                               
018100     05  FILLER              PIC     X(001) VALUE SPACE.                  
018200*                                                                         
018300 01      WS-PRIMEIRO-NOME-MIN PIC    X(015)  VALUE SPACES.                
018400*                                                                         
018500 01      WS-EDICAO           PIC     ZZ.ZZ9.                              
018600*                                                                         
018700*****************************************************************         
018800*        VARIAVEIS PARA TRATAMENTO DE ABEND                     *         
018900*****************************************************************         
019000*                                                                         
019100 01      WS-ACESSO-ARQ       PIC     X(013) VALUE SPACES.                 
019200 01      WS-DDNAME-ARQ       PIC     X(008) VALUE SPACES.                 
019300 01      WS-FS-ARQ           PIC     9(002) VALUE ZEROS.                  
019400*                                                                         
019500 01      WS-PTO-ERRO         PIC     9(003) VALUE ZEROS.                  
019600*                                                                         
019700*****************************************************************         
019800* LOG DE ACEITE/REJEICAO DE SOLICITACAO DE ADMISSAO              *        
019900*****************************************************************         
020000*                                                                         
020100 01      WS-LINHA-LOG.                                                    
020200     05  LOG-RES-ID          PIC     X(006).                              
020300     05  FILLER              PIC     X(002) VALUE SPACES.                 
020400     05  LOG-NOME            PIC     X(015).                              
020500     05  FILLER              PIC     X(002) VALUE SPACES.                 
020600     05  LOG-ALA             PIC     X(001).                              
020700     05  FILLER              PIC     X(002) VALUE SPACES.                 
020800     05  LOG-SITUACAO        PIC     X(009).                              
020900     05  FILLER              PIC     X(002) VALUE SPACES.                 
021000     05  LOG-MOTIVO          PIC     X(030).                              
021100     05  FILLER              PIC     X(063) VALUE SPACES.                 
021200*                                                                         
021300*****************************************************************         
021400* INPUT..: RESMST  - CADASTRO DE MORADORES         - LRECL = 128*         
021500*****************************************************************         
021600*                                                                         
021700     COPY    COBI2001.                                                    
021800*                                                                         
021900*****************************************************************         
022000* OUTPUT.: RESNOVO (PASSA-THRU) E ADMITIDOS - LRECL = 128       *         
022100*****************************************************************         
022200*                                                                         
022300     COPY    COBO2001.                                                    
022400*                                                                         
022500*****************************************************************         
022600* INPUT..: ADMREQ  - SOLICITACOES DE ADMISSAO      - LRECL = 042*         
022700*****************************************************************         
022800*                                                                         
022900     COPY    COBI2060.                                                    
023000*                                                                         
023100*****************************************************************         
023200 LINKAGE                     SECTION.                                     
023300*****************************************************************         
023400 PROCEDURE                   DIVISION.                                    
023500*****************************************************************         
023600*                                                                         
023700     PERFORM 0100-00-PROCED-INICIAIS.                                     
023800                                                                          
023900     PERFORM 1000-00-PROCED-PRINCIPAIS                                    
024000       UNTIL WS-FS-RESMST   EQUAL 10.                                     
024100                                                                          
024200     PERFORM 1200-00-PROCED-ADMISSOES                                     
024300       UNTIL WS-FS-ADMREQ   EQUAL 10.                                     
024400                                                                          
024500     PERFORM 3000-00-PROCED-FINAIS.                                       
024600                                                                          
024700     GOBACK.                                                              
024800*                                                                         
024900*****************************************************************         
025000 0100-00-PROCED-INICIAIS     SECTION.                                     
025100*****************************************************************         
025200*                                                                         
025300     OPEN    INPUT   RESMST                                               
025400                      ADMREQ                                              
025500             OUTPUT  RESNOVO                                              
025600                      ADMLOG.                                             
025700                                                                          
025800     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.                       
025900     MOVE    001             TO      WS-PTO-ERRO.                         
026000                                                                          
026100     PERFORM 0200-00-TESTA-FILE-STATUS.                                   
026200                                                                          
026300     PERFORM 0500-00-LEITURA-RESMST.                                      
026400     PERFORM 0600-00-LEITURA-ADMREQ.                                      
026500*                                                                         
026600 0100-99-EXIT.                                                            
026700     EXIT.                                                                
026800*                                                                         
026900*****************************************************************         
027000 0200-00-TESTA-FILE-STATUS   SECTION.                                     
027100*****************************************************************         
027200*                                                                         
027300     PERFORM 0300-00-TESTA-FS-RESMST.                                     
027400     PERFORM 0310-00-TESTA-FS-RESNOVO.                                    
027500     PERFORM 0320-00-TESTA-FS-ADMREQ.                                     
027600     PERFORM 0330-00-TESTA-FS-ADMLOG.                                     
027700*                                                                         
027800 0200-99-EXIT.                                                            
027900     EXIT.                                                                
028000*                                                                         
028100*****************************************************************         
028200 0300-00-TESTA-FS-RESMST     SECTION.                                     
028300*****************************************************************         
028400*                                                                         
028500     IF      WS-FS-RESMST  NOT EQUAL 00 AND 10                            
028600             MOVE 'RESMST'   TO      WS-DDNAME-ARQ                        
028700             MOVE  WS-FS-RESMST                                           
028800                             TO      WS-FS-ARQ                            
028900             PERFORM         0999-00-ABEND-ARQ                            
029000     END-IF.                                                              
029100*                                                                         
029200 0300-99-EXIT.                                                            
029300     EXIT.                                                                
029400*                                                                         
029500*****************************************************************         
029600 0310-00-TESTA-FS-RESNOVO    SECTION.                                     
029700*****************************************************************         
029800*                                                                         
029900     IF      WS-FS-RESNOVO NOT EQUAL 00                                   
030000             MOVE 'RESNOVO'  TO      WS-DDNAME-ARQ                        
030100             MOVE  WS-FS-RESNOVO                                          
030200                             TO      WS-FS-ARQ                            
030300             PERFORM         0999-00-ABEND-ARQ                            
030400     END-IF.                                                              
030500*                                                                         
030600 0310-99-EXIT.                                                            
030700     EXIT.                                                                
030800*                                                                         
030900*****************************************************************         
031000 0320-00-TESTA-FS-ADMREQ     SECTION.                                     
031100*****************************************************************         
031200*                                                                         
031300     IF      WS-FS-ADMREQ  NOT EQUAL 00 AND 10                            
031400             MOVE 'ADMREQ'   TO      WS-DDNAME-ARQ                        
031500             MOVE  WS-FS-ADMREQ                                           
031600                             TO      WS-FS-ARQ                            
031700             PERFORM         0999-00-ABEND-ARQ                            
031800     END-IF.                                                              
031900*                                                                         
032000 0320-99-EXIT.                                                            
032100     EXIT.                                                                
032200*                                                                         
032300*****************************************************************         
032400 0330-00-TESTA-FS-ADMLOG     SECTION.                                     
032500*****************************************************************         
032600*                                                                         
032700     IF      WS-FS-ADMLOG  NOT EQUAL 00                                   
032800             MOVE 'ADMLOG'   TO      WS-DDNAME-ARQ                        
032900             MOVE  WS-FS-ADMLOG                                           
033000                             TO      WS-FS-ARQ                            
033100             PERFORM         0999-00-ABEND-ARQ                            
033200     END-IF.                                                              
033300*                                                                         
033400 0330-99-EXIT.                                                            
033500     EXIT.                                                                
033600*                                                                         
033700*****************************************************************         
033800 0500-00-LEITURA-RESMST      SECTION.                                     
033900*****************************************************************         
034000*                                                                         
034100     READ    RESMST          INTO    REG-RESIDENT.                        
034200                                                                          
034300     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.                       
034400     MOVE    002             TO      WS-PTO-ERRO.                         
034500                                                                          
034600     PERFORM 0300-00-TESTA-FS-RESMST.                                     
034700                                                                          
034800     IF      WS-FS-RESMST    EQUAL   00                                   
034900             ADD 001         TO      WS-LID-RESMST                        
035000     END-IF.                                                              
035100*                                                                         
035200 0500-99-EXIT.                                                            
035300     EXIT.                                                                
035400*                                                                         
035500*****************************************************************         
035600 0600-00-LEITURA-ADMREQ      SECTION.                                     
035700*****************************************************************         
035800*                                                                         
035900     READ    ADMREQ          INTO    REG-ADM-REQ.                         
036000                                                                          
036100     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.                       
036200     MOVE    003             TO      WS-PTO-ERRO.                         
036300                                                                          
036400     PERFORM 0320-00-TESTA-FS-ADMREQ.                                     
036500                                                                          
036600     IF      WS-FS-ADMREQ    EQUAL   00                                   
036700             ADD 001         TO      WS-LID-ADMREQ                        
036800     END-IF.                                                              
036900*                                                                         
037000 0600-99-EXIT.                                                            
037100     EXIT.                                                                
037200*                                                                         
037300*****************************************************************         
037400* PASSO 1 - COPIA O CADASTRO ATUAL PARA O NOVO CADASTRO,        *         
037500* ACUMULANDO O MAIOR SUFIXO DE MATRICULA USADO, A QUANTIDADE DE *         
037600* MORADORES POR ALA E A TABELA DE CONTATOS JA CADASTRADOS       *         
037700* (USADA NA CRITICA DE UNICIDADE DE TELEFONE DAS ADMISSOES).    *         
037800*****************************************************************         
037900 1000-00-PROCED-PRINCIPAIS   SECTION.                                     
038000*****************************************************************         
038100*                                                                         
038200     MOVE    RES-ID          TO      WS-RES-ID-ATUAL.                     
038300                                                                          
038400     IF      WS-RID-SUFIXO   GREATER WS-MAX-SUFIXO                        
038500             MOVE WS-RID-SUFIXO                                           
038600                             TO      WS-MAX-SUFIXO                        
038700     END-IF.                                                              
038800                                                                          
038900     ADD     001             TO      WS-QTDE-MORADORES.                   
039000                                                                          
039100     IF      RES-WING        EQUAL   'A'                                  
039200             ADD 001         TO      WS-QTDE-ALA-A                        
039300     END-IF.                                                              
039400     IF      RES-WING        EQUAL   'B'                                  
039500             ADD 001         TO      WS-QTDE-ALA-B                        
039600     END-IF.                                                              
039700     IF      RES-WING        EQUAL   'C'                                  
039800             ADD 001         TO      WS-QTDE-ALA-C                        
039900     END-IF.                                                              
040000                                                                          
040100     IF      WS-QTDE-MORADORES NOT GREATER 150                            
040200             ADD 001         TO      WS-SUB-CONTATO                       
040300             MOVE RES-CONTACT                                             
040400                             TO      WS-TAB-CONTATOS                      
040500                                     (WS-SUB-CONTATO)                     
040600     END-IF.                                                              
040700                                                                          
040800     MOVE    SPACES          TO      REG-RADMMASTER.                      
040900     MOVE    RES-ID          TO      RADM-ID.                             
041000     MOVE    RES-FIRST-NAME  TO      RADM-FIRST-NAME.                     
041100     MOVE    RES-LAST-NAME   TO      RADM-LAST-NAME.                      
041200     MOVE    RES-CONTACT     TO      RADM-CONTACT.                        
041300     MOVE    RES-WING        TO      RADM-WING.                           
041400     MOVE    RES-HOUSE-NO    TO      RADM-HOUSE-NO.                       
041500     MOVE    RES-SUB-TIER    TO      RADM-SUB-TIER.                       
041600     MOVE    RES-SUB-COST    TO      RADM-SUB-COST.                       
041700     MOVE    RES-SUB-START   TO      RADM-SUB-START.                      
041800     MOVE    RES-SUB-VALID-UNTIL                                          
041900                             TO      RADM-SUB-VALID-UNTIL.                
042000     MOVE    RES-VEHICLE-COUNT                                            
042100                             TO      RADM-VEHICLE-COUNT.                  
042200     MOVE    RES-USERNAME    TO      RADM-USERNAME.                       
042300     MOVE    RES-PASSWORD    TO      RADM-PASSWORD.                       
042400                                                                          
042500     PERFORM 1100-00-GRAVACAO-RESNOVO.                                    
042600                                                                          
042700     PERFORM 0500-00-LEITURA-RESMST.                                      
042800*                                                                         
042900 1000-99-EXIT.                                                            
043000     EXIT.                                                                
043100*                                                                         
043200*****************************************************************         
043300 1100-00-GRAVACAO-RESNOVO    SECTION.                                     
043400*****************************************************************         
043500*                                                                         
043600     WRITE   REG-RESNOVO     FROM    REG-RADMMASTER.                      
043700                                                                          
043800     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.                       
043900     MOVE    004             TO      WS-PTO-ERRO.                         
044000                                                                          
044100     PERFORM 0310-00-TESTA-FS-RESNOVO.                                    
044200                                                                          
044300     ADD     001             TO      WS-GRV-RESNOVO.                      
044400*                                                                         
044500 1100-99-EXIT.                                                            
044600     EXIT.                                                                
044700*                                                                         
044800*****************************************************************         
044900* PASSO 2 - PROCESSA CADA SOLICITACAO DE ADMISSAO, APLICANDO AS *         
045000* CRITICAS DE CAPACIDADE E AS FORMULAS DE DERIVACAO DE          *         
045100* MATRICULA/CASA/USUARIO/SENHA, GRAVANDO O NOVO MORADOR NO      AP        
045200* FINAL DO CADASTRO ATUALIZADO.                                 *         
045300*****************************************************************         
045400 1200-00-PROCED-ADMISSOES    SECTION.                                     
045500*****************************************************************         
045600*                                                                         
045700     MOVE    'S'             TO      WS-REQ-ACEITA.                       
045800     MOVE    SPACES          TO      WS-MOTIVO-REJEICAO.                  
045900                                                                          
046000     PERFORM 1300-00-CRITICA-ADMISSAO.                                    
046100                                                                          
046200     IF      WS-SOLICITACAO-ACEITA                                        
046300             PERFORM 1400-00-DERIVA-CREDENCIAIS                           
046400             PERFORM 1500-00-GRAVACAO-RESNOVO-ADMITIDO                    
046500             PERFORM 1600-00-GRAVACAO-LOG-ACEITO                          
046600             ADD 001         TO      WS-QTD-ACEITOS                       
046700     ELSE                                                                 
046800             PERFORM 1700-00-GRAVACAO-LOG-REJEITADO                       
046900             ADD 001         TO      WS-QTD-REJEITADOS                    
047000     END-IF.                                                              
047100                                                                          
047200     PERFORM 0600-00-LEITURA-ADMREQ.                                      
047300*                                                                         
047400 1200-99-EXIT.                                                            
047500     EXIT.                                                                
047600*                                                                         
047700*****************************************************************         
047800 1300-00-CRITICA-ADMISSAO    SECTION.                                     
047900*****************************************************************         
048000*                                                                         
048100     IF      WS-QTDE-MORADORES NOT LESS 150                               
048200             MOVE 'N'        TO      WS-REQ-ACEITA                        
048300             MOVE 'CONDOMINIO NO LIMITE DE 150 MORADORES'                 
048400                             TO      WS-MOTIVO-REJEICAO                   
048500     END-IF.                                                              
048600                                                                          
048700     IF      ADM-WING        EQUAL   'A'                                  
048800             MOVE WS-QTDE-ALA-A TO WS-QTDE-ALA-ATUAL                      
048900     ELSE                                                                 
049000     IF      ADM-WING        EQUAL   'B'                                  
049100             MOVE WS-QTDE-ALA-B TO WS-QTDE-ALA-ATUAL                      
049200     ELSE                                                                 
049300     IF      ADM-WING        EQUAL   'C'                                  
049400             MOVE WS-QTDE-ALA-C TO WS-QTDE-ALA-ATUAL                      
049500     ELSE                                                                 
049600             MOVE 'N'        TO      WS-REQ-ACEITA                        
049700             MOVE 'ALA INVALIDA'                                          
049800                             TO      WS-MOTIVO-REJEICAO                   
049900             MOVE 99         TO      WS-QTDE-ALA-ATUAL                    
050000     END-IF                                                               
050100     END-IF                                                               
050200     END-IF.                                                              
050300                                                                          
050400     IF      WS-SOLICITACAO-ACEITA                                        
050500         AND WS-QTDE-ALA-ATUAL NOT LESS 50                                
050600             MOVE 'N'        TO      WS-REQ-ACEITA                        
050700             MOVE 'ALA NO LIMITE DE 50 MORADORES'                         
050800                             TO      WS-MOTIVO-REJEICAO                   
050900     END-IF.                                                              
051000                                                                          
051100     IF      WS-SOLICITACAO-ACEITA                                        
051200             MOVE 'N'        TO      WS-CONTATO-VALIDO                    
051300             IF  ADM-CONTACT(1:1) GREATER OR EQUAL '6'                    
051400             AND ADM-CONTACT   NUMERIC                                    
051500                 MOVE 'S'    TO      WS-CONTATO-VALIDO                    
051600             END-IF                                                       
051700             IF  NOT WS-CONTATO-E-VALIDO                                  
051800                 MOVE 'N'    TO      WS-REQ-ACEITA                        
051900                 MOVE 'TELEFONE EM FORMATO INVALIDO'                      
052000                             TO      WS-MOTIVO-REJEICAO                   
052100             END-IF                                                       
052200     END-IF.                                                              
052300                                                                          
052400     IF      WS-SOLICITACAO-ACEITA                                        
052500             MOVE 'N'        TO      WS-CONTATO-DUPL                      
052600             MOVE 1          TO      WS-SUB-CONTATO                       
052700             PERFORM 1350-00-VERIFICA-CONTATO-DUPL                        
052800                     UNTIL WS-SUB-CONTATO GREATER                         
052900                     WS-QTDE-MORADORES                                    
053000             IF  WS-CONTATO-E-DUPLICADO                                   
053100                 MOVE 'N'    TO      WS-REQ-ACEITA                        
053200                 MOVE 'TELEFONE JA CADASTRADO'                            
053300                             TO      WS-MOTIVO-REJEICAO                   
053400             END-IF                                                       
053500     END-IF.                                                              
053600*                                                                         
053700 1300-99-EXIT.                                                            
053800     EXIT.                                                                
053900*****************************************************************         
054000 1350-00-VERIFICA-CONTATO-DUPL SECTION.                                   
054100*****************************************************************         
054200*                                                                         
054300     IF      WS-TAB-CONTATOS(WS-SUB-CONTATO)                              
054400                             EQUAL   ADM-CONTACT                          
054500             MOVE 'S'        TO      WS-CONTATO-DUPL                      
054600     END-IF.                                                              
054700                                                                          
054800     ADD     001             TO      WS-SUB-CONTATO.                      
054900*                                                                         
055000 1350-99-EXIT.                                                            
055100     EXIT.                                                                
055200*                                                                         
055300*****************************************************************         
055400* DERIVACAO DE MATRICULA, CASA, USUARIO E SENHA - VER REGRAS DE AP        
055500* NEGOCIO "IDENTIFIER / CREDENTIAL DERIVATION".                  A        
055600*****************************************************************         
055700 1400-00-DERIVA-CREDENCIAIS  SECTION.                                     
055800*****************************************************************         
055900*                                                                         
056000     ADD     001             TO      WS-MAX-SUFIXO.                       
056100     MOVE    WS-MAX-SUFIXO   TO      WS-NRI-SUFIXO.                       
056200                                                                          
056300     ADD     001             TO      WS-QTDE-ALA-ATUAL.                   
056400                                                                          
056500     MOVE    SPACES          TO      WS-PRIMEIRO-NOME-MIN.                
056600     MOVE    ADM-FIRST-NAME  TO      WS-PRIMEIRO-NOME-MIN.                
056700     INSPECT WS-PRIMEIRO-NOME-MIN                                         
056800             CONVERTING                                                   
056900             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                 
057000             TO                                                           
057100             'abcdefghijklmnopqrstuvwxyz'.                                
057200                                                                          
057300     MOVE    ADM-CONTACT     TO      WS-CONTATO-ATUAL.                    
057400                                                                          
057500     ADD     001             TO      WS-QTDE-MORADORES.                   
057600                                                                          
057700     IF      ADM-WING        EQUAL   'A'                                  
057800             ADD 001         TO      WS-QTDE-ALA-A                        
057900     END-IF.                                                              
058000     IF      ADM-WING        EQUAL   'B'                                  
058100             ADD 001         TO      WS-QTDE-ALA-B                        
058200     END-IF.                                                              
058300     IF      ADM-WING        EQUAL   'C'                                  
058400             ADD 001         TO      WS-QTDE-ALA-C                        
058500     END-IF.                                                              
058600*                                                                         
058700 1400-99-EXIT.                                                            
058800     EXIT.                                                                
058900*                                                                         
059000*****************************************************************         
059100 1500-00-GRAVACAO-RESNOVO-ADMITIDO SECTION.                               
059200*****************************************************************         
059300*                                                                         
059400     MOVE    SPACES          TO      REG-RADMMASTER.                      
059500     MOVE    WS-NOVO-RES-ID  TO      RADM-ID.                             
059600     MOVE    ADM-FIRST-NAME  TO      RADM-FIRST-NAME.                     
059700     MOVE    ADM-LAST-NAME   TO      RADM-LAST-NAME.                      
059800     MOVE    ADM-CONTACT     TO      RADM-CONTACT.                        
059900     MOVE    ADM-WING        TO      RADM-WING.                           
060000     MOVE    WS-QTDE-ALA-ATUAL                                            
060100                             TO      RADM-HOUSE-NO.                       
060200     MOVE    'SILVER  '      TO      RADM-SUB-TIER.                       
060300     MOVE    ZERO            TO      RADM-SUB-COST.                       
060400     MOVE    ZERO            TO      RADM-SUB-START.                      
060500     MOVE    ZERO            TO      RADM-SUB-VALID-UNTIL.                
060600     MOVE    ZERO            TO      RADM-VEHICLE-COUNT.                  
060700                                                                          
060800     MOVE    WS-QTDE-ALA-ATUAL       TO      WS-QTDE-ALA-EDT.             
060900*                                                                         
061000     IF      WS-QTDE-ALA-ATUAL      LESS    10                            
061100             STRING  WS-PRIMEIRO-NOME-MIN    DELIMITED BY SPACE           
061200                     WS-QAE-UNIDADE          DELIMITED BY SIZE            
061300                     INTO    RADM-USERNAME                                
061400     ELSE                                                                 
061500             STRING  WS-PRIMEIRO-NOME-MIN    DELIMITED BY SPACE           
061600                     WS-QTDE-ALA-EDT         DELIMITED BY SIZE            
061700                     INTO    RADM-USERNAME                                
061800     END-IF.                                                              
061900*                                                                         
062000     IF      WS-QTDE-ALA-ATUAL      LESS    10                            
062100             STRING  WS-CTT-ULTIMO-4         DELIMITED BY SIZE            
062200                     '@'                     DELIMITED BY SIZE            
062300                     ADM-WING                DELIMITED BY SIZE            
062400                     '#'                     DELIMITED BY SIZE            
062500                     WS-QAE-UNIDADE          DELIMITED BY SIZE            
062600                     INTO    RADM-PASSWORD                                
062700     ELSE                                                                 
062800             STRING  WS-CTT-ULTIMO-4         DELIMITED BY SIZE            
062900                     '@'                     DELIMITED BY SIZE            
063000                     ADM-WING                DELIMITED BY SIZE            
063100                     '#'                     DELIMITED BY SIZE            
063200                     WS-QTDE-ALA-EDT         DELIMITED BY SIZE            
063300                     INTO    RADM-PASSWORD                                
063400     END-IF.                                                              
063500                                                                          
063600     IF      WS-QTDE-MORADORES NOT GREATER 150                            
063700             ADD 001         TO      WS-SUB-CONTATO                       
063800             MOVE ADM-CONTACT                                             
063900                             TO      WS-TAB-CONTATOS                      
064000                                     (WS-SUB-CONTATO)                     
064100     END-IF.                                                              
064200                                                                          
064300     PERFORM 1100-00-GRAVACAO-RESNOVO.                                    
064400*                                                                         
064500 1500-99-EXIT.                                                            
064600     EXIT.                                                                
064700*                                                                         
064800*****************************************************************         
064900 1600-00-GRAVACAO-LOG-ACEITO SECTION.                                     
065000*****************************************************************         
065100*                                                                         
065200     MOVE    SPACES          TO      WS-LINHA-LOG.                        
065300     MOVE    WS-NOVO-RES-ID  TO      LOG-RES-ID.                          
065400     MOVE    ADM-FIRST-NAME  TO      LOG-NOME.                            
065500     MOVE    ADM-WING        TO      LOG-ALA.                             
065600     MOVE    'ACEITO   '     TO      LOG-SITUACAO.                        
065700     MOVE    SPACES          TO      LOG-MOTIVO.                          
065800                                                                          
065900     WRITE   REG-ADMLOG      FROM    WS-LINHA-LOG.                        
066000                                                                          
066100     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.                       
066200     MOVE    005             TO      WS-PTO-ERRO.                         
066300                                                                          
066400     PERFORM 0330-00-TESTA-FS-ADMLOG.                                     
066500*                                                                         
066600 1600-99-EXIT.                                                            
066700     EXIT.                                                                
066800*                                                                         
066900*****************************************************************         
067000 1700-00-GRAVACAO-LOG-REJEITADO SECTION.                                  
067100*****************************************************************         
067200*                                                                         
067300     MOVE    SPACES          TO      WS-LINHA-LOG.                        
067400     MOVE    SPACES          TO      LOG-RES-ID.                          
067500     MOVE    ADM-FIRST-NAME  TO      LOG-NOME.                            
067600     MOVE    ADM-WING        TO      LOG-ALA.                             
067700     MOVE    'REJEITADO'     TO      LOG-SITUACAO.                        
067800     MOVE    WS-MOTIVO-REJEICAO                                           
067900                             TO      LOG-MOTIVO.                          
068000                                                                          
068100     WRITE   REG-ADMLOG      FROM    WS-LINHA-LOG.                        
068200                                                                          
068300     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.                       
068400     MOVE    006             TO      WS-PTO-ERRO.                         
068500                                                                          
068600     PERFORM 0330-00-TESTA-FS-ADMLOG.                                     
068700*                                                                         
068800 1700-99-EXIT.                                                            
068900     EXIT.                                                                
069000*                                                                         
069100*****************************************************************         
069200 3000-00-PROCED-FINAIS       SECTION.                                     
069300*****************************************************************         
069400*                                                                         
069500     CLOSE   RESMST                                                       
069600             RESNOVO                                                      
069700             ADMREQ                                                       
069800             ADMLOG.                                                      
069900                                                                          
070000     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.                       
070100     MOVE    007             TO      WS-PTO-ERRO.                         
070200                                                                          
070300     PERFORM 0200-00-TESTA-FILE-STATUS.                                   
070400                                                                          
070500     PERFORM 3100-00-MONTA-ESTATISTICA.                                   
070600*                                                                         
070700 3000-99-EXIT.                                                            
070800     EXIT.                                                                
070900*                                                                         
071000*****************************************************************         
071100 3100-00-MONTA-ESTATISTICA   SECTION.                                     
071200*****************************************************************         
071300*                                                                         
071400     DISPLAY '******************* APXPB001 ******************'.           
071500     DISPLAY '*                                             *'.           
071600     DISPLAY '*      ESTATISTICA DE PROCESSAMENTO - ADM     *'.           
071700     DISPLAY '*                                             *'.           
071800     DISPLAY '******************* APXPB001 ******************'.           
071900     DISPLAY '*                                             *'.           
072000     MOVE    WS-LID-RESMST   TO      WS-EDICAO.                           
072100     DISPLAY '* MORADORES LIDOS......- RESMST...: ' WS-EDICAO             
072200     ' *'.                                                                
072300     MOVE    WS-LID-ADMREQ   TO      WS-EDICAO.                           
072400     DISPLAY '* SOLICITACOES LIDAS...- ADMREQ...: ' WS-EDICAO             
072500     ' *'.                                                                
072600     MOVE    WS-QTD-ACEITOS  TO      WS-EDICAO.                           
072700     DISPLAY '* SOLICITACOES ACEITAS.............: ' WS-EDICAO            
072800     ' *'.                                                                
072900     MOVE    WS-QTD-REJEITADOS                                            
073000                             TO      WS-EDICAO.                           
073100     DISPLAY '* SOLICITACOES REJEITADAS..........: ' WS-EDICAO            
073200     ' *'.                                                                
073300     MOVE    WS-GRV-RESNOVO  TO      WS-EDICAO.                           
073400     DISPLAY '* MORADORES GRAVADOS...- RESNOVO..: ' WS-EDICAO             
073500     ' *'.                                                                
073600     DISPLAY '*                                             *'.           
073700     DISPLAY '******************* APXPB001 ******************'.           
073800*                                                                         
073900 3100-99-EXIT.                                                            
074000     EXIT.                                                                
074100*                                                                         
074200*****************************************************************         
074300 0999-00-ABEND-ARQ           SECTION.                                     
074400*****************************************************************         
074500*                                                                         
074600     MOVE    12              TO      RETURN-CODE.                         
074700                                                                          
074800     DISPLAY '******************* APXPB001 ******************'.           
074900     DISPLAY '*                                             *'.           
075000     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.           
075100     DISPLAY '*                                             *'.           
075200     DISPLAY '******************* APXPB001 ******************'.           
075300     DISPLAY '*                                             *'.           
075400     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '                  
075500     WS-DDNAME-ARQ ' *'.                                                  
075600     DISPLAY '*                                             *'.           
075700     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ                  
075800     '             *'.                                                    
075900     DISPLAY '*                                             *'.           
076000     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO                
076100     '            *'.                                                     
076200     DISPLAY '*                                             *'.           
076300     DISPLAY '******************* APXPB001 ******************'.           
076400     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.           
076500     DISPLAY '******************* APXPB001 ******************'.           
076600                                                                          
076700     GOBACK.                                                              
076800*                                                                         
076900 0999-99-EXIT.                                                            
077000     EXIT.                                                                
077100*                                                                         
077200*****************************************************************         
077300*                   FIM DO PROGRAMA - APXPB001                  *         
077400*****************************************************************         
