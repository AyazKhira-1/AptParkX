000100*****************************************************************         
000200* RUCWSC01 - AREA DE LIGACAO (LINKAGE) DO SUBPROGRAMA APXSB003  *         
000300*            CALCULO DE PERMANENCIA E TARIFA (REMOCAO DE VAGA)  *         
000400*****************************************************************         
000500* RECEBE HORARIO DE ENTRADA/SAIDA, TIPO DE VAGA (M=MORADOR,     *         
000600* G=CONVIDADO) E TIPO DE VEICULO; DEVOLVE HORAS TOTAIS E VALOR  *         
000700* DA TARIFA, JA COM AS REGRAS DE ARREDONDAMENTO APLICADAS.      *         
000800*****************************************************************         
000900*                                                                         
001000 01      WRC-GRUPO.                                                       
001100     05  WRC-CODOPE          PIC     X(001).                              
001200         88  WRC-OPER-CALCULA         VALUE 'C'.                          
001300     05  WRC-CODRET          PIC     X(001).                              
001400         88  WRC-RET-OK               VALUE '0'.                          
001500         88  WRC-RET-SAIDA-INVALIDA    VALUE '1'.                         
001600     05  WRC-TIPO-VAGA       PIC     X(001).                              
001700         88  WRC-VAGA-MORADOR         VALUE 'M'.                          
001800         88  WRC-VAGA-CONVIDADO       VALUE 'G'.                          
001900     05  WRC-TIPO-VEICULO    PIC     X(009).                              
002000     05  WRC-TIME-IN         PIC     9(014).                              
002100     05  WRC-TIME-OUT        PIC     9(014).                              
002200     05  WRC-TOTAL-HORAS     PIC     S9(005)V99.                          
002300     05  WRC-TARIFA          PIC     S9(007)V99.                          
002400*                                                                         
