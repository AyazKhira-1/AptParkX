000100************************************************************************  
000200 IDENTIFICATION              DIVISION.                                    
000300************************************************************************  
000400*                                                                         
000500 PROGRAM-ID.                 APXPB007.                                    
000600 AUTHOR.                     S KULKARNI.                                  
000700 INSTALLATION.               APTPARKX RESIDENT SERVICES.                  
000800 DATE-WRITTEN.               22/09/1994.                                  
000900 DATE-COMPILED.                                                           
001000 SECURITY.                   CONFIDENCIAL - USO INTERNO.                  
001100*                                                                         
001200************************************************************************  
001300* SISTEMA......: APTPARKX - CONTROLE DE ESTACIONAMENTO DE       *         
001400*                CONDOMINIO                                     *         
001500************************************************************************  
001600* ANALISTA.....: S KULKARNI                                     *         
001700* LINGUAGEM....: COBOL/BATCH                                    *         
001800* PROGRAMADOR..: S KULKARNI                                     *         
001900* DATA.........: 22/09/1994                                     *         
002000************************************************************************  
002100* OBJETIVO.....: EMITIR O RELATORIO DE HISTORICO DE ESTACIONA-  *         
002200*                MENTO A PARTIR DO ARQUIVO DE HISTORICO DO DIA, *         
002300*                DA SAIDA MAIS RECENTE PARA A MAIS ANTIGA, COM  *         
002400*                O NOME DO MORADOR, HORAS E VALOR COBRADO.      *         
002500************************************************************************  
002600*                                                                         
002700************************************************************************  
002800*                     HISTORICO DE ALTERACOES                   *         
002900************************************************************************  
003000* DATA       PROGRAMADOR      RFC/OS       DESCRICAO                      
003100* ---------- ---------------- ------------ ---------------------          
003200* 22/09/1994 S KULKARNI       OS-1994-0067 VERSAO INICIAL - RELATORIO     
003300*                             DE HISTORICO, SAIDA MAIS RECENTE            
003400*                             PRIMEIRO.                                   
003500* 14/04/1997 R DESHMUKH       OS-1997-0029 INCLUIDO CONTROLE DE PAGINA    
003600*                             E QUEBRA DE CABECALHO A CADA 50             
003700*                             LINHAS DE DETALHE.                          
003800* 30/11/1998 A PATIL          OS-1998-0414 REVISAO PARA VIRADA DO         
003900*                             SECULO - JANELA DE SECULO NA DATA           
004000*                             DE EMISSAO DO RELATORIO.                    
004100* 08/08/2001 A PATIL          OS-2001-0102 INCLUIDO LIMITE DE CARGA DA    
004200*                             TABELA DE HISTORICO (5000 LINHAS)           
004300*                             COM AVISO SE O ARQUIVO EXCEDER.             
004400* 14/09/2005 A PATIL          OS-2005-0184 PADRONIZADA ROTINA DE          
004500*                             TESTE DE FILE STATUS.                       
004600* 19/05/2013 M FERREIRA       OS-2013-0058 AJUSTE DE LAYOUT PARA          
004700*                             ALINHAMENTO COM OS DEMAIS RELATORIOS        
004800*                             DO SUBSISTEMA DE ESTACIONAMENTO.            
004900************************************************************************  
005000*                                                                         
005100************************************************************************  
005200 ENVIRONMENT                 DIVISION.                                    
005300************************************************************************  
005400 CONFIGURATION               SECTION.                                     
005500************************************************************************  
005600 INPUT-OUTPUT                SECTION.                                     
005700************************************************************************  
005800 FILE-CONTROL.                                                            
005900************************************************************************  
006000*                                                                         
006100     SELECT  RESMST   ASSIGN  TO  UT-S-RESMST                             
006200             FILE     STATUS  IS  WS-FS-RESMST.                           
006300*                                                                         
006400     SELECT  HISTMST  ASSIGN  TO  UT-S-HISTMST                            
006500             FILE     STATUS  IS  WS-FS-HISTMST.                          
006600*                                                                         
006700     SELECT  HISTRPT  ASSIGN  TO  UT-S-HISTRPT                            
006800             FILE     STATUS  IS  WS-FS-HISTRPT.                          
006900*                                                                         
007000************************************************************************  
007100 DATA                        DIVISION.                                    
007200************************************************************************  
007300 FILE                        SECTION.                                     
007400************************************************************************  
007500*                                                                         
007600 FD  RESMST                                                               
007700     RECORDING  MODE      IS  F                                           
007800     LABEL      RECORD    IS  STANDARD                                    
007900     BLOCK      CONTAINS  0   RECORDS.                                    
008000*                                                                         
008100 01      REG-RESMST          PIC     X(128).                              
008200*                                                                         
008300 FD  HISTMST                                                              
008400     RECORDING  MODE      IS  F                                           
008500     LABEL      RECORD    IS  STANDARD                                    
008600     BLOCK      CONTAINS  0   RECORDS.                                    
008700*                                                                         
008800 01      REG-HISTMST         PIC     X(098).                              
008900*                                                                         
009000 FD  HISTRPT                                                              
009100     RECORDING  MODE      IS  F                                           
009200     LABEL      RECORD    IS  STANDARD                                    
009300     BLOCK      CONTAINS  0   RECORDS.                                    
009400*                                                                         
009500 01      REG-HISTRPT         PIC     X(180).                              
009600*                                                                         
009700************************************************************************  
009800 WORKING-STORAGE             SECTION.                                     
009900************************************************************************  
010000*                                                                         
010100 77      WS-FS-RESMST        PIC     9(002) VALUE ZEROS.                  
010200 77      WS-FS-HISTMST       PIC     9(002) VALUE ZEROS.                  
010300 77      WS-FS-HISTRPT       PIC     9(002) VALUE ZEROS.                  
010400*                                                                         
010500 77      WS-LID-RESMST       PIC     9(005) COMP VALUE ZERO.              
010600 77      WS-LID-HISTMST      PIC     9(005) COMP VALUE ZERO.              
010700 77      WS-GRV-HISTRPT      PIC     9(005) COMP VALUE ZERO.              
010800*                                                                         
010900 77      WS-QTDE-RESIDENTES  PIC     9(003) COMP VALUE ZERO.              
011000 77      WS-QTDE-HISTORICO   PIC     9(004) COMP VALUE ZERO.              
011100 77      WS-CAPACIDADE-HIST  PIC     9(004) COMP VALUE 5000.              
011200*                                                                         
011300 77      WS-SUB-RES          PIC     9(003) COMP VALUE ZERO.              
011400 77      WS-SUB-HIST         PIC     9(004) COMP VALUE ZERO.              
011500 77      WS-SR-NUMERO        PIC     9(004) COMP VALUE ZERO.              
011600 77      WS-LINHAS           PIC     9(003) COMP VALUE 99.                
011700 77      WS-PAGI             PIC     9(003) COMP VALUE ZERO.              
011800*                                                                         
011900 77      WS-ACHOU-RES        PIC     X(001) VALUE 'N'.                    
012000     88  WS-RESIDENTE-ENCONTRADO      VALUE 'S'.                          
012100 77      WS-TABELA-HIST-CHEIA        PIC X(001) VALUE 'N'.                
012200     88  WS-TABELA-HIST-JA-AVISADA   VALUE 'S'.                           
012300*                                                                         
012400 77      WS-NOME-MORADOR     PIC     X(020) VALUE SPACES.                 
012500 77      WS-TIPO-VAGA        PIC     X(010) VALUE SPACES.                 
012600*                                                                         
012700************************************************************************  
012800* TABELA DE MORADORES EM MEMORIA - ID E NOME COMPLETO MONTADO NA *        
012900* CARGA (VIDE 0500), USADA PARA A COLUNA OWNER NAME DO RELATORIO*         
013000* (VIDE 1250).  QUANDO O ID NAO E ACHADO, GRAVA-SE 'N/A'.       *         
013100************************************************************************  
013200*                                                                         
013300 01      WS-TAB-RESIDENTES.                                               
013400     05  WS-TR-LINHA         OCCURS 150 TIMES.                            
013500         10  WS-TR-ID            PIC X(006).                              
013600         10  WS-TR-NOME          PIC X(020).                              
013700*                                                                         
013800************************************************************************  
013900* TABELA DE HISTORICO DO DIA - CARREGADA POR INTEIRO NA MEMORIA  *        
014000* (VIDE 0510), LIMITE DE 5000 LINHAS (INSTALACAO - VIDE WS-      *        
014100* CAPACIDADE-HIST), E PERCORRIDA DE TRAS PARA FRENTE (VIDE 3000)*         
014200* PARA QUE A SAIDA MAIS RECENTE APARECA PRIMEIRO NO RELATORIO.   *        
014300************************************************************************  
014400*                                                                         
014500 01      WS-TAB-HISTORICO.                                                
014600     05  WS-TH-LINHA         OCCURS 5000 TIMES.                           
014700         10  WS-TH-SLOT-ID       PIC 9(004).                              
014800         10  WS-TH-VEH-NUMBER    PIC X(010).                              
014900         10  WS-TH-RES-ID        PIC X(006).                              
015000         10  WS-TH-VEH-BRAND     PIC X(012).                              
015100         10  WS-TH-VEH-TYPE      PIC X(009).                              
015200         10  WS-TH-TIME-IN       PIC 9(014).                              
015300         10  WS-TH-TIME-OUT      PIC 9(014).                              
015400         10  WS-TH-TOTAL-HOURS   PIC S9(005)V99.                          
015500         10  WS-TH-CHARGE        PIC S9(007)V99.                          
015600*                                                                         
015700************************************************************************  
015800* DATA DE REFERENCIA DO RELATORIO (CABECALHO) - JANELA DE SECULO *        
015900* MONTADA EM 0100 A PARTIR DO SYSDATE (VIDE 03/1998 NO HISTORICO *        
016000* DE ALTERACOES).                                                *        
016100************************************************************************  
016200*                                                                         
016300 01      WS-DATA-SISTEMA     PIC     9(006).                              
016400 01      WS-DATA-SISTEMA-R   REDEFINES WS-DATA-SISTEMA.                   
016500     05  WS-DSA-ANO-2D           PIC 9(002).                              
016600     05  WS-DSA-MES              PIC 9(002).                              
016700     05  WS-DSA-DIA              PIC 9(002).                              
016800*                                                                         
016900 01      WS-EDICAO-DATA      PIC     X(010) VALUE '99/99/9999'.           
017000 01      WS-EDICAO-DATA-R    REDEFINES WS-EDICAO-DATA.                    
017100     05  WS-EDT-DIA              PIC 9(002).                              
017200     05  FILLER                  PIC X(001).                              
017300     05  WS-EDT-MES              PIC 9(002).                              
017400     05  FILLER                  PIC X(001).                              
017500     05  WS-EDT-ANO              PIC 9(004).                              
017600*                                                                         
017700************************************************************************  
017800* AREA DE QUEBRA DE DATA/HORA (AAAAMMDDHHMMSS) USADA PELO 1250-  *        
017900* 00-EDITA-DATA-HORA PARA MONTAR AS COLUNAS TIME IN E TIME OUT,  *        
018000* CHAMADA UMA VEZ PARA CADA COLUNA (VIDE 1200).                  *        
018100************************************************************************  
018200*                                                                         
018300 01      WS-TIME-QUEBRA      PIC     9(014) VALUE ZERO.                   
018400 01      WS-TIME-QUEBRA-R    REDEFINES WS-TIME-QUEBRA.                    
018500     05  WS-TMQ-ANO              PIC 9(004).                              
018600     05  WS-TMQ-MES              PIC 9(002).                              
018700     05  WS-TMQ-DIA              PIC 9(002).                              
018800     05  WS-TMQ-HORA             PIC 9(002).                              
018900     05  WS-TMQ-MINUTO           PIC 9(002).                              
019000     05  WS-TMQ-SEGUNDO          PIC 9(002).                              
019100*                                                                         
019200 01      WS-TIME-EDT.                                                     
019300     05  WS-TME-ANO          PIC 9(004).                                  
019400     05  FILLER              PIC X(001) VALUE '-'.                        
019500     05  WS-TME-MES          PIC 9(002).                                  
019600     05  FILLER              PIC X(001) VALUE '-'.                        
019700     05  WS-TME-DIA          PIC 9(002).                                  
019800     05  FILLER              PIC X(001) VALUE SPACE.                      
019900     05  WS-TME-HORA         PIC 9(002).                                  
020000     05  FILLER              PIC X(001) VALUE ':'.                        
020100     05  WS-TME-MINUTO       PIC 9(002).                                  
020200     05  FILLER              PIC X(001) VALUE ':'.                        
020300     05  WS-TME-SEGUNDO      PIC 9(002).                                  
020400*                                                                         
020500************************************************************************  
020600* AREA DE CONFERENCIA DIGITO A DIGITO DA QUANTIDADE DE LINHAS DE *        
020700* HISTORICO CARREGADAS (VIDE 3100-00-MONTA-ESTATISTICA).         *        
020800************************************************************************  
020900*                                                                         
021000 01      WS-QTDE-HIST-EDT    PIC     9(004) VALUE ZERO.                   
021100 01      WS-QTDE-HIST-EDT-R  REDEFINES WS-QTDE-HIST-EDT.                  
021200     05  WS-QHE-MILHAR           PIC 9(001).                              
021300     05  WS-QHE-CENTENA          PIC 9(001).                              
021400     05  WS-QHE-DEZENA           PIC 9(001).                              
021500     05  WS-QHE-UNIDADE          PIC 9(001).                              
021600*                                                                         
021700************************************************************************  
021800*        VARIAVEIS PARA TRATAMENTO DE ABEND                     *         
021900************************************************************************  
022000*                                                                         
022100 01      WS-ACESSO-ARQ       PIC     X(013) VALUE SPACES.                 
022200 01      WS-DDNAME-ARQ       PIC     X(008) VALUE SPACES.                 
022300 01      WS-FS-ARQ           PIC     9(002) VALUE ZEROS.                  
022400*                                                                         
022500 01      WS-PTO-ERRO         PIC     9(003) VALUE ZEROS.                  
022600*                                                                         
022700************************************************************************  
022800*    LAY-OUT LINHA           1 - TITULO E DATA DE EMISSAO        *        
022900************************************************************************  
023000*                                                                         
023100 01      CAB1.                                                            
023200     03  FILLER              PIC     X(001) VALUE '1'.                    
023300     03  FILLER              PIC     X(010) VALUE 'APTPARKX'.             
023400     03  FILLER              PIC     X(042) VALUE SPACES.                 
023500     03  FILLER              PIC     X(040) VALUE                         
023600        'RELATORIO DE HISTORICO DE ESTACIONAMENTO'.                       
023700     03  FILLER              PIC     X(028) VALUE SPACES.                 
023800     03  FILLER              PIC     X(009) VALUE 'DATA...: '.            
023900     03  CAB1-DATA           PIC     X(010) VALUE '99/99/9999'.           
024000*                                                                         
024100************************************************************************  
024200*    LAY-OUT LINHA           2 - NUMERO DE PAGINA                *        
024300************************************************************************  
024400*                                                                         
024500 01      CAB2.                                                            
024600     03  FILLER              PIC     X(001) VALUE SPACES.                 
024700     03  FILLER              PIC     X(160) VALUE SPACES.                 
024800     03  FILLER              PIC     X(009) VALUE 'PAGINA.: '.            
024900     03  CAB2-PAGINA         PIC     ZZ9.                                 
025000*                                                                         
025100 01      CAB3.                                                            
025200     03  FILLER              PIC     X(001) VALUE SPACES.                 
025300     03  FILLER              PIC     X(178) VALUE ALL '-'.                
025400*                                                                         
025500************************************************************************  
025600*    LAY-OUT LINHA           4 - CABECALHO DE COLUNAS            *        
025700************************************************************************  
025800*                                                                         
025900 01      CAB4.                                                            
026000     03  FILLER              PIC     X(001) VALUE SPACES.                 
026100     03  FILLER              PIC     X(004) VALUE 'SR. '.                 
026200     03  FILLER              PIC     X(003) VALUE SPACES.                 
026300     03  FILLER              PIC     X(020) VALUE 'OWNER NAME'.           
026400     03  FILLER              PIC     X(003) VALUE SPACES.                 
026500     03  FILLER              PIC     X(008) VALUE 'SLOT ID'.              
026600     03  FILLER              PIC     X(003) VALUE SPACES.                 
026700     03  FILLER              PIC     X(015) VALUE 'VEHICLE NO.'.          
026800     03  FILLER              PIC     X(003) VALUE SPACES.                 
026900     03  FILLER              PIC     X(012) VALUE 'BRAND'.                
027000     03  FILLER              PIC     X(003) VALUE SPACES.                 
027100     03  FILLER              PIC     X(012) VALUE 'TYPE'.                 
027200     03  FILLER              PIC     X(003) VALUE SPACES.                 
027300     03  FILLER              PIC     X(010) VALUE 'PARK TYPE'.            
027400     03  FILLER              PIC     X(003) VALUE SPACES.                 
027500     03  FILLER              PIC     X(022) VALUE 'TIME IN'.              
027600     03  FILLER              PIC     X(003) VALUE SPACES.                 
027700     03  FILLER              PIC     X(022) VALUE 'TIME OUT'.             
027800     03  FILLER              PIC     X(003) VALUE SPACES.                 
027900     03  FILLER              PIC     X(010) VALUE 'TOTAL HRS'.            
028000     03  FILLER              PIC     X(003) VALUE SPACES.                 
028100     03  FILLER              PIC     X(012) VALUE 'CHARGE(RS.)'.          
028200*                                                                         
028300************************************************************************  
028400*    LAY-OUT DETALHE - UMA LINHA POR REGISTRO DE HISTORICO        *       
028500************************************************************************  
028600*                                                                         
028700 01      DETALHE.                                                         
028800     03  FILLER              PIC     X(001) VALUE SPACES.                 
028900     03  DET-SR              PIC     ZZZ9.                                
029000     03  FILLER              PIC     X(003) VALUE ' | '.                  
029100     03  DET-OWNER           PIC     X(020).                              
029200     03  FILLER              PIC     X(003) VALUE ' | '.                  
029300     03  DET-SLOT            PIC     Z(007)9.                             
029400     03  FILLER              PIC     X(003) VALUE ' | '.                  
029500     03  DET-VEH-NUM         PIC     X(015).                              
029600     03  FILLER              PIC     X(003) VALUE ' | '.                  
029700     03  DET-BRAND           PIC     X(012).                              
029800     03  FILLER              PIC     X(003) VALUE ' | '.                  
029900     03  DET-TYPE            PIC     X(012).                              
030000     03  FILLER              PIC     X(003) VALUE ' | '.                  
030100     03  DET-PARK-TYPE       PIC     X(010).                              
030200     03  FILLER              PIC     X(003) VALUE ' | '.                  
030300     03  DET-TIME-IN         PIC     X(022).                              
030400     03  FILLER              PIC     X(003) VALUE ' | '.                  
030500     03  DET-TIME-OUT        PIC     X(022).                              
030600     03  FILLER              PIC     X(003) VALUE ' | '.                  
030700     03  DET-TOTAL-HRS       PIC     Z(006)9.99.                          
030800     03  FILLER              PIC     X(003) VALUE ' | '.                  
030900     03  DET-CHARGE          PIC     Z,ZZZ,ZZ9.99.                        
031000*                                                                         
031100************************************************************************  
031200*    LAY-OUT ESPACOS E RODAPE                                    *        
031300************************************************************************  
031400*                                                                         
031500 01      ESPACOS.                                                         
031600     03  FILLER              PIC     X(180) VALUE SPACES.                 
031700*                                                                         
031800 01      RODAPE.                                                          
031900     03  FILLER              PIC     X(001) VALUE SPACES.                 
032000     03  FILLER              PIC     X(024) VALUE                         
032100        'FIM DO RELATORIO - APXPB007'.                                    
032200*                                                                         
032300     COPY    COBI2001.                                                    
032400     COPY    COBI2040.                                                    
032500*                                                                         
032600************************************************************************  
032700 LINKAGE                     SECTION.                                     
032800************************************************************************  
032900 PROCEDURE                   DIVISION.                                    
033000************************************************************************  
033100*                                                                         
033200     PERFORM 0100-00-PROCED-INICIAIS.                                     
033300*                                                                         
033400     PERFORM 3000-00-PROCED-FINAIS.                                       
033500*                                                                         
033600     GOBACK.                                                              
033700*                                                                         
033800************************************************************************  
033900 0100-00-PROCED-INICIAIS     SECTION.                                     
034000************************************************************************  
034100*                                                                         
034200     OPEN    INPUT   RESMST                                               
034300                      HISTMST                                             
034400             OUTPUT  HISTRPT.                                             
034500*                                                                         
034600     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.                       
034700     MOVE    001             TO      WS-PTO-ERRO.                         
034800*                                                                         
034900     PERFORM 0200-00-TESTA-FILE-STATUS.                                   
035000*                                                                         
035100     ACCEPT  WS-DATA-SISTEMA FROM    DATE.                                
035200     IF      WS-DSA-ANO-2D   LESS    50                                   
035300             MOVE 2000       TO      WS-EDT-ANO                           
035400     ELSE                                                                 
035500             MOVE 1900       TO      WS-EDT-ANO                           
035600     END-IF.                                                              
035700     ADD     WS-DSA-ANO-2D   TO      WS-EDT-ANO.                          
035800     MOVE    WS-DSA-MES      TO      WS-EDT-MES.                          
035900     MOVE    WS-DSA-DIA      TO      WS-EDT-DIA.                          
036000*                                                                         
036100     PERFORM 0500-00-CARGA-RESIDENTES                                     
036200             UNTIL WS-FS-RESMST EQUAL 10.                                 
036300*                                                                         
036400     PERFORM 0510-00-CARGA-HISTORICO                                      
036500             UNTIL WS-FS-HISTMST EQUAL 10.                                
036600*                                                                         
036700 0100-99-EXIT.                                                            
036800     EXIT.                                                                
036900************************************************************************  
037000 0200-00-TESTA-FILE-STATUS   SECTION.                                     
037100************************************************************************  
037200*                                                                         
037300     PERFORM 0300-00-TESTA-FS-RESMST.                                     
037400     PERFORM 0305-00-TESTA-FS-HISTMST.                                    
037500     PERFORM 0310-00-TESTA-FS-HISTRPT.                                    
037600*                                                                         
037700 0200-99-EXIT.                                                            
037800     EXIT.                                                                
037900************************************************************************  
038000 0300-00-TESTA-FS-RESMST     SECTION.                                     
038100************************************************************************  
038200*                                                                         
038300     IF      WS-FS-RESMST  NOT EQUAL 00 AND 10                            
038400             MOVE 'RESMST'  TO      WS-DDNAME-ARQ                         
038500             MOVE  WS-FS-RESMST                                           
038600                             TO      WS-FS-ARQ                            
038700             PERFORM         0999-00-ABEND-ARQ                            
038800     END-IF.                                                              
038900*                                                                         
039000 0300-99-EXIT.                                                            
039100     EXIT.                                                                
039200************************************************************************  
039300 0305-00-TESTA-FS-HISTMST    SECTION.                                     
039400************************************************************************  
039500*                                                                         
039600     IF      WS-FS-HISTMST NOT EQUAL 00 AND 10                            
039700             MOVE 'HISTMST' TO      WS-DDNAME-ARQ                         
039800             MOVE  WS-FS-HISTMST                                          
039900                             TO      WS-FS-ARQ                            
040000             PERFORM         0999-00-ABEND-ARQ                            
040100     END-IF.                                                              
040200*                                                                         
040300 0305-99-EXIT.                                                            
040400     EXIT.                                                                
040500************************************************************************  
040600 0310-00-TESTA-FS-HISTRPT    SECTION.                                     
040700************************************************************************  
040800*                                                                         
040900     IF      WS-FS-HISTRPT NOT EQUAL 00                                   
041000             MOVE 'HISTRPT' TO      WS-DDNAME-ARQ                         
041100             MOVE  WS-FS-HISTRPT                                          
041200                             TO      WS-FS-ARQ                            
041300             PERFORM         0999-00-ABEND-ARQ                            
041400     END-IF.                                                              
041500*                                                                         
041600 0310-99-EXIT.                                                            
041700     EXIT.                                                                
041800************************************************************************  
041900* CARGA DO CADASTRO DE MORADORES - ID E NOME COMPLETO (PRIMEIRO  *        
042000* NOME + SOBRENOME) MONTADO PELA STRING, PARA A COLUNA OWNER     *        
042100* NAME DO RELATORIO DE HISTORICO (VIDE 1250).                    *        
042200************************************************************************  
042300 0500-00-CARGA-RESIDENTES    SECTION.                                     
042400************************************************************************  
042500*                                                                         
042600     READ    RESMST          INTO    REG-RESIDENT.                        
042700*                                                                         
042800     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.                       
042900     MOVE    002             TO      WS-PTO-ERRO.                         
043000*                                                                         
043100     PERFORM 0300-00-TESTA-FS-RESMST.                                     
043200*                                                                         
043300     IF      WS-FS-RESMST    EQUAL   00                                   
043400             ADD 001         TO      WS-QTDE-RESIDENTES                   
043500             ADD 001         TO      WS-LID-RESMST                        
043600             MOVE RES-ID     TO   WS-TR-ID(WS-QTDE-RESIDENTES)            
043700             STRING  RES-FIRST-NAME  DELIMITED BY SPACE                   
043800                     ' '             DELIMITED BY SIZE                    
043900                     RES-LAST-NAME   DELIMITED BY SPACE                   
044000                     INTO WS-TR-NOME(WS-QTDE-RESIDENTES)                  
044100     END-IF.                                                              
044200*                                                                         
044300 0500-99-EXIT.                                                            
044400     EXIT.                                                                
044500************************************************************************  
044600* CARGA DO ARQUIVO DE HISTORICO DO DIA POR INTEIRO NA MEMORIA.   *        
044700* SE A TABELA (5000 LINHAS - VIDE WS-CAPACIDADE-HIST) JA ESTIVER*         
044800* CHEIA, O REGISTRO E LIDO E CONTADO MAS NAO GUARDADO, E O FATO *         
044900* E AVISADO UMA UNICA VEZ (VIDE 3100-00-MONTA-ESTATISTICA).     *         
045000************************************************************************  
045100 0510-00-CARGA-HISTORICO     SECTION.                                     
045200************************************************************************  
045300*                                                                         
045400     READ    HISTMST         INTO    REG-HISTORY.                         
045500*                                                                         
045600     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.                       
045700     MOVE    003             TO      WS-PTO-ERRO.                         
045800*                                                                         
045900     PERFORM 0305-00-TESTA-FS-HISTMST.                                    
046000*                                                                         
046100     IF      WS-FS-HISTMST   EQUAL   00                                   
046200             ADD 001         TO      WS-LID-HISTMST                       
046300             IF      WS-QTDE-HISTORICO   LESS    WS-CAPACIDADE-HIST       
046400                     ADD 001 TO      WS-QTDE-HISTORICO                    
046500                     MOVE HIS-SLOT-ID                                     
046600                             TO      WS-TH-SLOT-ID(WS-QTDE-HISTORICO)     
046700                     MOVE HIS-VEH-NUMBER                                  
046800                             TO      WS-TH-VEH-NUMBER(WS-QTDE-HISTORICO)  
046900                     MOVE HIS-RES-ID                                      
047000                             TO      WS-TH-RES-ID(WS-QTDE-HISTORICO)      
047100                     MOVE HIS-VEH-BRAND                                   
047200                             TO      WS-TH-VEH-BRAND(WS-QTDE-HISTORICO)   
047300                     MOVE HIS-VEH-TYPE                                    
047400                             TO      WS-TH-VEH-TYPE(WS-QTDE-HISTORICO)    
047500                     MOVE HIS-TIME-IN                                     
047600                             TO      WS-TH-TIME-IN(WS-QTDE-HISTORICO)     
047700                     MOVE HIS-TIME-OUT                                    
047800                             TO      WS-TH-TIME-OUT(WS-QTDE-HISTORICO)    
047900                     MOVE HIS-TOTAL-HOURS                                 
048000                             TO      WS-TH-TOTAL-HOURS(WS-QTDE-HISTORICO) 
048100                     MOVE HIS-CHARGE                                      
048200                             TO      WS-TH-CHARGE(WS-QTDE-HISTORICO)      
048300             ELSE                                                         
048400                     IF      NOT WS-TABELA-HIST-JA-AVISADA                
048500                             MOVE 'S' TO WS-TABELA-HIST-CHEIA             
048600                             DISPLAY '* AVISO APXPB007 -'                 
048700                             DISPLAY '* TABELA DE HISTORICO CHEIA'        
048800                             DISPLAY '* REGISTROS EXCEDENTES'             
048900                             DISPLAY '* IGNORADOS *'                      
049000                     END-IF                                               
049100             END-IF                                                       
049200     END-IF.                                                              
049300*                                                                         
049400 0510-99-EXIT.                                                            
049500     EXIT.                                                                
049600************************************************************************  
049700* MONTA E GRAVA O CABECALHO DO RELATORIO - TITULO, DATA, PAGINA  *        
049800* E O CABECALHO DE COLUNAS.  CHAMADA A CADA QUEBRA DE PAGINA.    *        
049900************************************************************************  
050000 1000-00-GRAVACAO-CABECALHO  SECTION.                                     
050100************************************************************************  
050200*                                                                         
050300     ADD     001             TO      WS-PAGI.                             
050400*                                                                         
050500     MOVE    WS-EDICAO-DATA   TO      CAB1-DATA.                          
050600     MOVE    WS-PAGI          TO      CAB2-PAGINA.                        
050700*                                                                         
050800     WRITE   REG-HISTRPT     FROM    CAB1.                                
050900     WRITE   REG-HISTRPT     FROM    CAB2.                                
051000     WRITE   REG-HISTRPT     FROM    CAB3.                                
051100     WRITE   REG-HISTRPT     FROM    CAB4.                                
051200     WRITE   REG-HISTRPT     FROM    CAB3.                                
051300*                                                                         
051400     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.                       
051500     MOVE    004             TO      WS-PTO-ERRO.                         
051600*                                                                         
051700     PERFORM 0310-00-TESTA-FS-HISTRPT.                                    
051800*                                                                         
051900     ADD     005             TO      WS-GRV-HISTRPT.                      
052000     MOVE    005             TO      WS-LINHAS.                           
052100*                                                                         
052200 1000-99-EXIT.                                                            
052300     EXIT.                                                                
052400************************************************************************  
052500* LOCALIZA O NOME DO MORADOR PELO ID GRAVADO NO HISTORICO.  SE   *        
052600* O MORADOR NAO FOR MAIS ENCONTRADO NO CADASTRO (EX-MORADOR),    *        
052700* A COLUNA OWNER NAME RECEBE 'N/A' (VIDE 1200).                  *        
052800************************************************************************  
052900 1100-00-BUSCA-NOME-MORADOR  SECTION.                                     
053000************************************************************************  
053100*                                                                         
053200     MOVE    'N'             TO      WS-ACHOU-RES.                        
053300     MOVE    1               TO      WS-SUB-RES.                          
053400*                                                                         
053500     PERFORM 1150-00-COMPARA-ID-MORADOR                                   
053600             UNTIL WS-SUB-RES GREATER WS-QTDE-RESIDENTES                  
053700               OR  WS-RESIDENTE-ENCONTRADO.                               
053800*                                                                         
053900     IF      WS-RESIDENTE-ENCONTRADO                                      
054000             MOVE WS-TR-NOME(WS-SUB-RES)                                  
054100                             TO      WS-NOME-MORADOR                      
054200     ELSE                                                                 
054300             MOVE 'N/A'      TO      WS-NOME-MORADOR                      
054400     END-IF.                                                              
054500*                                                                         
054600 1100-99-EXIT.                                                            
054700     EXIT.                                                                
054800************************************************************************  
054900 1150-00-COMPARA-ID-MORADOR  SECTION.                                     
055000************************************************************************  
055100*                                                                         
055200     IF      WS-TR-ID(WS-SUB-RES) EQUAL WS-TH-RES-ID(WS-SUB-HIST)         
055300             MOVE 'S'        TO      WS-ACHOU-RES                         
055400     ELSE                                                                 
055500             ADD 001         TO      WS-SUB-RES                           
055600     END-IF.                                                              
055700*                                                                         
055800 1150-99-EXIT.                                                            
055900     EXIT.                                                                
056000************************************************************************  
056100* GRAVA UMA LINHA DE DETALHE DO HISTORICO (INDICE WS-SUB-HIST,   *        
056200* PERCORRIDO DE TRAS PARA FRENTE PELO 3000-00-PROCED-FINAIS,     *        
056300* DE MODO QUE A SAIDA MAIS RECENTE SAIA PRIMEIRO NO RELATORIO).  *        
056400************************************************************************  
056500 1200-00-GRAVACAO-DETALHE    SECTION.                                     
056600************************************************************************  
056700*                                                                         
056800     IF      WS-LINHAS       GREATER 50                                   
056900             PERFORM         1000-00-GRAVACAO-CABECALHO                   
057000     END-IF.                                                              
057100*                                                                         
057200     ADD     001             TO      WS-SR-NUMERO.                        
057300     MOVE    WS-SR-NUMERO    TO      DET-SR.                              
057400*                                                                         
057500     PERFORM 1100-00-BUSCA-NOME-MORADOR.                                  
057600     MOVE    WS-NOME-MORADOR TO      DET-OWNER.                           
057700*                                                                         
057800     MOVE    WS-TH-SLOT-ID(WS-SUB-HIST)                                   
057900                             TO      DET-SLOT.                            
058000     MOVE    WS-TH-VEH-NUMBER(WS-SUB-HIST)                                
058100                             TO      DET-VEH-NUM.                         
058200     MOVE    WS-TH-VEH-BRAND(WS-SUB-HIST)                                 
058300                             TO      DET-BRAND.                           
058400     MOVE    WS-TH-VEH-TYPE(WS-SUB-HIST)                                  
058500                             TO      DET-TYPE.                            
058600*                                                                         
058700     IF      WS-TH-SLOT-ID(WS-SUB-HIST) GREATER 1200                      
058800             MOVE 'GUEST'    TO      WS-TIPO-VAGA                         
058900     ELSE                                                                 
059000             MOVE 'RESIDENT' TO      WS-TIPO-VAGA                         
059100     END-IF.                                                              
059200     MOVE    WS-TIPO-VAGA    TO      DET-PARK-TYPE.                       
059300*                                                                         
059400     MOVE    WS-TH-TIME-IN(WS-SUB-HIST)                                   
059500                             TO      WS-TIME-QUEBRA.                      
059600     PERFORM 1250-00-EDITA-DATA-HORA.                                     
059700     MOVE    WS-TIME-EDT     TO      DET-TIME-IN.                         
059800*                                                                         
059900     MOVE    WS-TH-TIME-OUT(WS-SUB-HIST)                                  
060000                             TO      WS-TIME-QUEBRA.                      
060100     PERFORM 1250-00-EDITA-DATA-HORA.                                     
060200     MOVE    WS-TIME-EDT     TO      DET-TIME-OUT.                        
060300*                                                                         
060400     MOVE    WS-TH-TOTAL-HOURS(WS-SUB-HIST)                               
060500                             TO      DET-TOTAL-HRS.                       
060600     MOVE    WS-TH-CHARGE(WS-SUB-HIST)                                    
060700                             TO      DET-CHARGE.                          
060800*                                                                         
060900     WRITE   REG-HISTRPT     FROM    DETALHE.                             
061000*                                                                         
061100     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.                       
061200     MOVE    005             TO      WS-PTO-ERRO.                         
061300*                                                                         
061400     PERFORM 0310-00-TESTA-FS-HISTRPT.                                    
061500*                                                                         
061600     ADD     001             TO      WS-GRV-HISTRPT.                      
061700     ADD     001             TO      WS-LINHAS.                           
061800*                                                                         
061900 1200-99-EXIT.                                                            
062000     EXIT.                                                                
062100************************************************************************  
062200* DESDOBRA WS-TIME-QUEBRA (AAAAMMDDHHMMSS) EM WS-TIME-EDT, NO    *        
062300* FORMATO AAAA-MM-DD HH:MM:SS.  CHAMADA UMA VEZ PARA CADA UMA    *        
062400* DAS COLUNAS TIME IN E TIME OUT (VIDE 1200).                    *        
062500************************************************************************  
062600 1250-00-EDITA-DATA-HORA     SECTION.                                     
062700************************************************************************  
062800*                                                                         
062900     MOVE    WS-TMQ-ANO      TO      WS-TME-ANO.                          
063000     MOVE    WS-TMQ-MES      TO      WS-TME-MES.                          
063100     MOVE    WS-TMQ-DIA      TO      WS-TME-DIA.                          
063200     MOVE    WS-TMQ-HORA     TO      WS-TME-HORA.                         
063300     MOVE    WS-TMQ-MINUTO   TO      WS-TME-MINUTO.                       
063400     MOVE    WS-TMQ-SEGUNDO  TO      WS-TME-SEGUNDO.                      
063500*                                                                         
063600 1250-99-EXIT.                                                            
063700     EXIT.                                                                
063800************************************************************************  
063900* GRAVA O RODAPE DE ENCERRAMENTO DO RELATORIO.                   *        
064000************************************************************************  
064100 1500-00-GRAVACAO-RODAPE     SECTION.                                     
064200************************************************************************  
064300*                                                                         
064400     WRITE   REG-HISTRPT     FROM    ESPACOS.                             
064500     WRITE   REG-HISTRPT     FROM    RODAPE.                              
064600*                                                                         
064700     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.                       
064800     MOVE    006             TO      WS-PTO-ERRO.                         
064900*                                                                         
065000     PERFORM 0310-00-TESTA-FS-HISTRPT.                                    
065100*                                                                         
065200     ADD     002             TO      WS-GRV-HISTRPT.                      
065300*                                                                         
065400 1500-99-EXIT.                                                            
065500     EXIT.                                                                
065600************************************************************************  
065700* PERCORRE A TABELA DE HISTORICO DE TRAS PARA FRENTE (DA ULTIMA  *        
065800* LINHA CARREGADA - SAIDA MAIS RECENTE - ATE A PRIMEIRA), PARA   *        
065900* QUE O RELATORIO SAIA COM A SAIDA MAIS RECENTE PRIMEIRO.        *        
066000************************************************************************  
066100 3000-00-PROCED-FINAIS       SECTION.                                     
066200************************************************************************  
066300*                                                                         
066400     IF      WS-QTDE-HISTORICO GREATER ZERO                               
066500             PERFORM 1200-00-GRAVACAO-DETALHE                             
066600               VARYING WS-SUB-HIST FROM WS-QTDE-HISTORICO BY -1           
066700                 UNTIL WS-SUB-HIST LESS 1                                 
066800             PERFORM 1500-00-GRAVACAO-RODAPE                              
066900     END-IF.                                                              
067000*                                                                         
067100     CLOSE   RESMST                                                       
067200             HISTMST                                                      
067300             HISTRPT.                                                     
067400*                                                                         
067500     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.                       
067600     MOVE    007             TO      WS-PTO-ERRO.                         
067700*                                                                         
067800     PERFORM 0200-00-TESTA-FILE-STATUS.                                   
067900*                                                                         
068000     PERFORM 3100-00-MONTA-ESTATISTICA.                                   
068100*                                                                         
068200 3000-99-EXIT.                                                            
068300     EXIT.                                                                
068400************************************************************************  
068500* ESTATISTICA DE PROCESSAMENTO - INCLUI UMA CONFERENCIA DA       *        
068600* QUANTIDADE DE HISTORICO CARREGADA DIGITO A DIGITO (WS-QTDE-    *        
068700* HIST-EDT-R) E O AVISO DE TABELA CHEIA, SE HOUVE (VIDE 0510).   *        
068800************************************************************************  
068900 3100-00-MONTA-ESTATISTICA   SECTION.                                     
069000************************************************************************  
069100*                                                                         
069200     MOVE    WS-QTDE-HISTORICO                                            
069300                             TO      WS-QTDE-HIST-EDT.                    
069400*                                                                         
069500     DISPLAY '******************* APXPB007 ******************'.           
069600     DISPLAY '*                                             *'.           
069700     DISPLAY '*        ESTATISTICA DE PROCESSAMENTO         *'.           
069800     DISPLAY '*                                             *'.           
069900     DISPLAY '******************* APXPB007 ******************'.           
070000     DISPLAY '*                                             *'.           
070100     DISPLAY '* MORADORES CARREGADOS......: ' WS-QTDE-RESIDENTES.         
070200     DISPLAY '* HISTORICO LIDO............: ' WS-LID-HISTMST.             
070300     DISPLAY '* HISTORICO CARREGADO.......: ' WS-QTDE-HISTORICO.          
070400     DISPLAY '* LINHAS DE DETALHE GRAVADAS: ' WS-SR-NUMERO.               
070500     DISPLAY '* PAGINAS EMITIDAS..........: ' WS-PAGI.                    
070600     DISPLAY '* LINHAS GRAVADAS - HISTRPT.: ' WS-GRV-HISTRPT.             
070700     DISPLAY '*                                             *'.           
070800     IF      WS-TABELA-HIST-JA-AVISADA                                    
070900             DISPLAY '* ATENCAO - TABELA DE HISTORICO CHEIA -'            
071000             DISPLAY '* VIDE AVISO ACIMA *'                               
071100     END-IF.                                                              
071200     DISPLAY '*                                             *'.           
071300     DISPLAY 'APXPB007 - HISTORICO CARREGADO - MIL/CEN/DEZ/UNI: '         
071400             WS-QHE-MILHAR '/' WS-QHE-CENTENA '/'                         
071500             WS-QHE-DEZENA '/' WS-QHE-UNIDADE.                            
071600     DISPLAY '******************* APXPB007 ******************'.           
071700*                                                                         
071800 3100-99-EXIT.                                                            
071900     EXIT.                                                                
072000************************************************************************  
072100 0999-00-ABEND-ARQ           SECTION.                                     
072200************************************************************************  
072300*                                                                         
072400     MOVE    12              TO      RETURN-CODE.                         
072500*                                                                         
072600     DISPLAY '******************* APXPB007 ******************'.           
072700     DISPLAY '*                                             *'.           
072800     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.           
072900     DISPLAY '*                                             *'.           
073000     DISPLAY '******************* APXPB007 ******************'.           
073100     DISPLAY '*                                             *'.           
073200     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '                  
073300             WS-DDNAME-ARQ ' *'.                                          
073400     DISPLAY '*                                             *'.           
073500     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ                  
073600             '             *'.                                            
073700     DISPLAY '*                                             *'.           
073800     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO                
073900             '            *'.                                             
074000     DISPLAY '*                                             *'.           
074100     DISPLAY '******************* APXPB007 ******************'.           
074200     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.           
074300     DISPLAY '******************* APXPB007 ******************'.           
074400*                                                                         
074500     GOBACK.                                                              
074600*                                                                         
074700 0999-99-EXIT.                                                            
074800     EXIT.                                                                
074900************************************************************************  
075000*                   FIM DO PROGRAMA - APXPB007                  *         
075100************************************************************************  
