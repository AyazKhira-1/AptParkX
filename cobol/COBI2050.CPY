000100*****************************************************************         
000200* COBI2050 - ARQUIVO DE TRANSACOES DE ESTACIONAMENTO (PARK-TXN) *         
000300*            LRECL = 060                                        *         
000400*****************************************************************         
000500* EQUIVALENTE EM LOTE DAS SOLICITACOES INTERATIVAS DE PARK/     *         
000600* UNPARK.  TXN-CODE = 'P' MORADOR, 'G' CONVIDADO, 'R' REMOCAO.  *         
000700* SEQUENCIA DO ARQUIVO...........: CRONOLOGICA (TXN-TIMESTAMP)  *         
000800*****************************************************************         
000900*                                                                         
001000 01      REG-PARK-TXN.                                                    
001100     05  TXN-CODE            PIC     X(001).                              
001200         88  TXN-PARK-MORADOR         VALUE 'P'.                          
001300         88  TXN-PARK-CONVIDADO       VALUE 'G'.                          
001400         88  TXN-REMOCAO              VALUE 'R'.                          
001500     05  TXN-RES-ID          PIC     X(006).                              
001600     05  TXN-VEH-NUMBER      PIC     X(010).                              
001700     05  TXN-SLOT-ID         PIC     9(004).                              
001800     05  TXN-TIMESTAMP       PIC     9(014).                              
001900     05  TXN-VEH-TYPE        PIC     X(009).                              
002000     05  TXN-VEH-BRAND       PIC     X(012).                              
002100     05  FILLER              PIC     X(004).                              
002200*                                                                         
