000100*****************************************************************         
000200 IDENTIFICATION              DIVISION.                                    
000300*****************************************************************         
000400*                                                                         
000500 PROGRAM-ID.                 APXPB002.                                    
000600 AUTHOR.                     R DESHMUKH.                                  
000700 INSTALLATION.               APTPARKX RESIDENT SERVICES.                  
000800 DATE-WRITTEN.               22/04/1991.                                  
000900 DATE-COMPILED.                                                           
001000 SECURITY.                   CONFIDENCIAL - USO INTERNO.                  
001100*                                                                         
001200*****************************************************************         
001300* SISTEMA......: APTPARKX - CONTROLE DE ESTACIONAMENTO DE       *         
001400*                CONDOMINIO                                     *         
001500*****************************************************************         
001600* ANALISTA.....: R DESHMUKH                                     *         
001700* LINGUAGEM....: COBOL/BATCH                                    *         
001800* PROGRAMADOR..: R DESHMUKH                                     *         
001900* DATA.........: 22/04/1991                                     *         
002000*****************************************************************         
002100* OBJETIVO.....: CASAR O CADASTRO DE MORADORES COM O ARQUIVO DE *         
002200*                SOLICITACOES DE MANUTENCAO (EDICAO/BAIXA),     *         
002300*                RE-DERIVANDO USUARIO/SENHA NA EDICAO E         *         
002400*                ELIMINANDO OS VEICULOS DO MORADOR NA BAIXA.    *         
002500*****************************************************************         
002600*                                                                         
002700*****************************************************************         
002800*                     HISTORICO DE ALTERACOES                   *         
002900*****************************************************************         
003000* DATA       PROGRAMADOR      RFC/OS       DESCRICAO                      
003100* ---------- ---------------- ------------ ---------------------          
003200* 22/04/1991 R DESHMUKH       OS-1991-0177 VERSAO INICIAL.                
003300* 30/11/1991 R DESHMUKH       OS-1991-0398 INCLUIDA BAIXA EM              
003400*                             CASCATA DOS VEICULOS DO MORADOR.            
003500* 09/05/1994 S KULKARNI       OS-1994-0061 CORRIGIDA RE-DERIVACAO         
003600*                             DE SENHA NA EDICAO - ALA/CASA SAO           
003700*                             IMUTAVEIS, SO NOME E CONTATO MUDAM.         
003800* 30/11/1998 A PATIL          OS-1998-0411 REVISAO PARA VIRADA DO         
003900*                             SECULO - SEM IMPACTO NESTE PROGRAMA.        
004000* 12/02/2003 A PATIL          OS-2003-0018 PADRONIZADA ROTINA DE          
004100*                             TESTE DE FILE STATUS.                       
004200* 17/10/2009 M FERREIRA       OS-2009-0134 INCLUIDO LOG DE                
004300*                             ACEITE/REJEICAO POR SOLICITACAO.            
004400*****************************************************************         
004500*                                                                         
004600*****************************************************************         
004700 ENVIRONMENT                 DIVISION.                                    
004800*****************************************************************         
004900 CONFIGURATION               SECTION.                                     
005000*****************************************************************         
005100 INPUT-OUTPUT                SECTION.                                     
005200*****************************************************************         
005300 FILE-CONTROL.                                                            
005400*****************************************************************         
005500*                                                                         
005600     SELECT  RESMST   ASSIGN  TO  UT-S-RESMST                             
005700             FILE     STATUS  IS  WS-FS-RESMST.                           
005800*                                                                         
005900     SELECT  RESNOVO  ASSIGN  TO  UT-S-RESNOVO                            
006000             FILE     STATUS  IS  WS-FS-RESNOVO.                          
006100*                                                                         
006200     SELECT  MNTREQ   ASSIGN  TO  UT-S-MNTREQ                             
006300             FILE     STATUS  IS  WS-FS-MNTREQ.                           
006400*                                                                         
006500     SELECT  VEHMST   ASSIGN  TO  UT-S-VEHMST                             
006600             FILE     STATUS  IS  WS-FS-VEHMST.                           
006700*                                                                         
006800     SELECT  VEHNOVO  ASSIGN  TO  UT-S-VEHNOVO                            
006900             FILE     STATUS  IS  WS-FS-VEHNOVO.                          
007000*                                                                         
007100     SELECT  MNTLOG   ASSIGN  TO  UT-S-MNTLOG                             
007200             FILE     STATUS  IS  WS-FS-MNTLOG.                           
007300*                                                                         
007400*****************************************************************         
007500 DATA                        DIVISION.                                    
007600*****************************************************************         
007700 FILE                        SECTION.                                     
007800*****************************************************************         
007900*                                                                         
008000 FD  RESMST                                                               
008100     RECORDING  MODE      IS  F                                           
008200     LABEL      RECORD    IS  STANDARD                                    
008300     BLOCK      CONTAINS  0   RECORDS.                                    
008400*                                                                         
008500 01      REG-RESMST          PIC     X(128).                              
008600*                                                                         
008700 FD  RESNOVO                                                              
008800     RECORDING  MODE      IS  F                                           
008900     LABEL      RECORD    IS  STANDARD                                    
009000     BLOCK      CONTAINS  0   RECORDS.                                    
009100*                                                                         
009200 01      REG-RESNOVO         PIC     X(128).                              
009300*                                                                         
009400 FD  MNTREQ                                                               
009500     RECORDING  MODE      IS  F                                           
009600     LABEL      RECORD    IS  STANDARD                                    
009700     BLOCK      CONTAINS  0   RECORDS.                                    
009800*                                                                         
009900 01      REG-MNTREQ          PIC     X(048).                              
010000*                                                                         
010100 FD  VEHMST                                                               
010200     RECORDING  MODE      IS  F                                           
010300     LABEL      RECORD    IS  STANDARD                                    
010400     BLOCK      CONTAINS  0   RECORDS.                                    
010500*                                                                         
010600 01      REG-VEHMST          PIC     X(050).                              
010700*                                                                         
010800 FD  VEHNOVO                                                              
010900     RECORDING  MODE      IS  F                                           
011000     LABEL      RECORD    IS  STANDARD                                    
011100     BLOCK      CONTAINS  0   RECORDS.                                    
011200*                                                                         
011300 01      REG-VEHNOVO         PIC     X(050).                              
011400*                                                                         
011500 FD  MNTLOG                                                               
011600     RECORDING  MODE      IS  F                                           
011700     LABEL      RECORD    IS  STANDARD                                    
011800     BLOCK      CONTAINS  0   RECORDS.                                    
011900*                                                                         
012000 01      REG-MNTLOG          PIC     X(132).                              
012100*                                                                         
012200*****************************************************************         
012300 WORKING-STORAGE             SECTION.                                     
012400*****************************************************************         
012500*                                                                         
012600 77      WS-FS-RESMST        PIC     9(002) VALUE ZEROS.                  
012700 77      WS-FS-RESNOVO       PIC     9(002) VALUE ZEROS.                  
012800 77      WS-FS-MNTREQ        PIC     9(002) VALUE ZEROS.                  
012900 77      WS-FS-VEHMST        PIC     9(002) VALUE ZEROS.                  
013000 77      WS-FS-VEHNOVO       PIC     9(002) VALUE ZEROS.                  
013100 77      WS-FS-MNTLOG        PIC     9(002) VALUE ZEROS.                  
013200*                                                                         
013300 77      WS-LID-RESMST       PIC     9(005) COMP VALUE ZERO.              
013400 77      WS-GRV-RESNOVO      PIC     9(005) COMP VALUE ZERO.              
013500 77      WS-LID-MNTREQ       PIC     9(005) COMP VALUE ZERO.              
013600 77      WS-LID-VEHMST       PIC     9(005) COMP VALUE ZERO.              
013700 77      WS-GRV-VEHNOVO      PIC     9(005) COMP VALUE ZERO.              
013800 77      WS-QTD-EDITADOS     PIC     9(005) COMP VALUE ZERO.              
013900 77      WS-QTD-EXCLUIDOS    PIC     9(005) COMP VALUE ZERO.              
014000 77      WS-QTD-REJEITADOS   PIC     9(005) COMP VALUE ZERO.              
014100*                                                                         
014200 77      WS-CHAVE-ALTA       PIC     X(001) VALUE 'N'.                    
014300     88  WS-FIM-RESMST                VALUE 'S'.                          
014400 77      WS-CHAVE-ALTA-REQ   PIC     X(001) VALUE 'N'.                    
014500     88  WS-FIM-MNTREQ                VALUE 'S'.                          
014600*                                                                         
014700*****************************************************************         
014800* TABELA DE MATRICULAS DE MORADORES EXCLUIDOS NESTA RODADA -    *         
014900* USADA PARA DESCARTAR OS VEICULOS DO MORADOR NA SEGUNDA PASSADA*         
015000*****************************************************************         
015100*                                                                         
015200 01      WS-TAB-EXCLUIDOS-AREA.                                           
015300     05  WS-TAB-EXCLUIDOS   OCCURS 150 TIMES                              
015400                            PIC     X(006).                               
015500     05  FILLER              PIC     X(001) VALUE SPACE.                  
015600*                                                                         
015700 77      WS-QTD-TAB-EXCL     PIC     9(003) COMP VALUE ZERO.              
015800 77      WS-SUB-EXCL         PIC     9(003) COMP VALUE ZERO.              
015900 77      WS-ACHOU-EXCL       PIC     X(001) VALUE 'N'.                    
016000     88  WS-VEICULO-DO-EXCLUIDO      VALUE 'S'.                           
016100*                                                                         
016200 01      WS-PRIMEIRO-NOME-MIN PIC    X(015)  VALUE SPACES.                
016300*                                                                         
016400 01      WS-CONTATO-ATUAL    PIC     X(010).                              
016500 01      WS-CONTATO-R        REDEFINES WS-CONTATO-ATUAL.                  
016600     05  WS-CTT-PREFIXO      PIC     X(006).                              
016700     05  WS-CTT-ULTIMO-4     PIC     X(004).                              
016800*                                                                         
016900 016900*    NUMERO DA CASA EDITADO SEM ZERO A ESQUERDA, PARA COMPOSICAO   
017000*    DE USUARIO/SENHA (REGRA "IDENTIFIER / CREDENTIAL DERIVATION"         
017100*    - O NUMERO NAO PODE SER PRECEDIDO DE ZERO NA MATRICULA).             
017200 01      WS-HOUSE-NO-EDT     PIC     ZZ9.                                 
017300 01      WS-HOUSE-NO-EDT-R   REDEFINES WS-HOUSE-NO-EDT.                   
017400     05  WS-HNE-CENTENA      PIC     X(001).                              
017500     05  WS-HNE-DEZ-UNI      PIC     X(002).                              
017600         10  WS-HNE-DEZENA   PIC     X(001).                              
017700         10  WS-HNE-UNIDADE  PIC     X(001).                              
017800*                                                                         
017900*    CONTADOR DE EXCLUIDOS EM FORMATO EDITADO PARA A MENSAGEM             
018000*    DE CONTROLE APOS CADA EXCLUSAO DE MORADOR (SEGUNDA PASSADA).         
018100*                                                                         
018200 01      WS-QTD-TAB-EXCL-EDT PIC     9(003) VALUE ZERO.                   
018300 01      WS-QTD-TAB-EXCL-R   REDEFINES WS-QTD-TAB-EXCL-EDT.               
018400     05  WS-QTE-CENTENA      PIC     9(001).                              
018500     05  WS-QTE-DEZ-UNI      PIC     9(002).                              
018600*                                                                         
018700 01      WS-EDICAO           PIC     ZZ.ZZ9.                              
018800*                                                                         
018900*****************************************************************         
019000*        VARIAVEIS PARA TRATAMENTO DE ABEND                     *         
019100*****************************************************************         
019200*                                                                         
019300 01      WS-ACESSO-ARQ       PIC     X(013) VALUE SPACES.                 
019400 01      WS-DDNAME-ARQ       PIC     X(008) VALUE SPACES.                 
019500 01      WS-FS-ARQ           PIC     9(002) VALUE ZEROS.                  
019600*                                                                         
019700 01      WS-PTO-ERRO         PIC     9(003) VALUE ZEROS.                  
019800*                                                                         
019900*****************************************************************         
020000* LOG DE ACEITE/REJEICAO DE SOLICITACAO DE MANUTENCAO           *         
020100*****************************************************************         
020200*                                                                         
020300 01      WS-LINHA-LOG.                                                    
020400     05  LOG-RES-ID          PIC     X(006).                              
020500     05  FILLER              PIC     X(002) VALUE SPACES.                 
020600     05  LOG-ACAO            PIC     X(009).                              
020700     05  FILLER              PIC     X(002) VALUE SPACES.                 
020800     05  LOG-SITUACAO        PIC     X(009).                              
020900     05  FILLER              PIC     X(002) VALUE SPACES.                 
021000     05  LOG-MOTIVO          PIC     X(030).                              
021100     05  FILLER              PIC     X(072) VALUE SPACES.                 
021200*                                                                         
021300     COPY    COBI2001.                                                    
021400     COPY    COBO2002.                                                    
021500     COPY    COBI2061.                                                    
021600     COPY    COBI2010.                                                    
021700     COPY    COBO2010.                                                    
021800*                                                                         
021900*****************************************************************         
022000 LINKAGE                     SECTION.                                     
022100*****************************************************************         
022200 PROCEDURE                   DIVISION.                                    
022300*****************************************************************         
022400*                                                                         
022500     PERFORM 0100-00-PROCED-INICIAIS.                                     
022600                                                                          
022700     PERFORM 1000-00-PROCED-PRINCIPAIS                                    
022800       UNTIL WS-FIM-RESMST.                                               
022900                                                                          
023000     PERFORM 2000-00-PROCED-VEICULOS                                      
023100       UNTIL WS-FS-VEHMST   EQUAL 10.                                     
023200                                                                          
023300     PERFORM 3000-00-PROCED-FINAIS.                                       
023400                                                                          
023500     GOBACK.                                                              
023600*                                                                         
023700*****************************************************************         
023800 0100-00-PROCED-INICIAIS     SECTION.                                     
023900*****************************************************************         
024000*                                                                         
024100     OPEN    INPUT   RESMST                                               
024200                      MNTREQ                                              
024300                      VEHMST                                              
024400             OUTPUT  RESNOVO                                              
024500                      VEHNOVO                                             
024600                      MNTLOG.                                             
024700                                                                          
024800     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.                       
024900     MOVE    001             TO      WS-PTO-ERRO.                         
025000                                                                          
025100     PERFORM 0200-00-TESTA-FILE-STATUS.                                   
025200                                                                          
025300     PERFORM 0500-00-LEITURA-RESMST.                                      
025400     PERFORM 0600-00-LEITURA-MNTREQ.                                      
025500*                                                                         
025600 0100-99-EXIT.                                                            
025700     EXIT.                                                                
025800*                                                                         
025900*****************************************************************         
026000 0200-00-TESTA-FILE-STATUS   SECTION.                                     
026100*****************************************************************         
026200*                                                                         
026300     PERFORM 0300-00-TESTA-FS-RESMST.                                     
026400     PERFORM 0310-00-TESTA-FS-RESNOVO.                                    
026500     PERFORM 0320-00-TESTA-FS-MNTREQ.                                     
026600     PERFORM 0330-00-TESTA-FS-VEHMST.                                     
026700     PERFORM 0340-00-TESTA-FS-VEHNOVO.                                    
026800     PERFORM 0350-00-TESTA-FS-MNTLOG.                                     
026900*                                                                         
027000 0200-99-EXIT.                                                            
027100     EXIT.                                                                
027200*                                                                         
027300*****************************************************************         
027400 0300-00-TESTA-FS-RESMST     SECTION.                                     
027500*****************************************************************         
027600*                                                                         
027700     IF      WS-FS-RESMST  NOT EQUAL 00 AND 10                            
027800             MOVE 'RESMST'   TO      WS-DDNAME-ARQ                        
027900             MOVE  WS-FS-RESMST                                           
028000                             TO      WS-FS-ARQ                            
028100             PERFORM         0999-00-ABEND-ARQ                            
028200     END-IF.                                                              
028300*                                                                         
028400 0300-99-EXIT.                                                            
028500     EXIT.                                                                
028600*                                                                         
028700*****************************************************************         
028800 0310-00-TESTA-FS-RESNOVO    SECTION.                                     
028900*****************************************************************         
029000*                                                                         
029100     IF      WS-FS-RESNOVO NOT EQUAL 00                                   
029200             MOVE 'RESNOVO'  TO      WS-DDNAME-ARQ                        
029300             MOVE  WS-FS-RESNOVO                                          
029400                             TO      WS-FS-ARQ                            
029500             PERFORM         0999-00-ABEND-ARQ                            
029600     END-IF.                                                              
029700*                                                                         
029800 0310-99-EXIT.                                                            
029900     EXIT.                                                                
030000*                                                                         
030100*****************************************************************         
030200 0320-00-TESTA-FS-MNTREQ     SECTION.                                     
030300*****************************************************************         
030400*                                                                         
030500     IF      WS-FS-MNTREQ  NOT EQUAL 00 AND 10                            
030600             MOVE 'MNTREQ'   TO      WS-DDNAME-ARQ                        
030700             MOVE  WS-FS-MNTREQ                                           
030800                             TO      WS-FS-ARQ                            
030900             PERFORM         0999-00-ABEND-ARQ                            
031000     END-IF.                                                              
031100*                                                                         
031200 0320-99-EXIT.                                                            
031300     EXIT.                                                                
031400*                                                                         
031500*****************************************************************         
031600 0330-00-TESTA-FS-VEHMST     SECTION.                                     
031700*****************************************************************         
031800*                                                                         
031900     IF      WS-FS-VEHMST  NOT EQUAL 00 AND 10                            
032000             MOVE 'VEHMST'   TO      WS-DDNAME-ARQ                        
032100             MOVE  WS-FS-VEHMST                                           
032200                             TO      WS-FS-ARQ                            
032300             PERFORM         0999-00-ABEND-ARQ                            
032400     END-IF.                                                              
032500*                                                                         
032600 0330-99-EXIT.                                                            
032700     EXIT.                                                                
032800*                                                                         
032900*****************************************************************         
033000 0340-00-TESTA-FS-VEHNOVO    SECTION.                                     
033100*****************************************************************         
033200*                                                                         
033300     IF      WS-FS-VEHNOVO NOT EQUAL 00                                   
033400             MOVE 'VEHNOVO'  TO      WS-DDNAME-ARQ                        
033500             MOVE  WS-FS-VEHNOVO                                          
033600                             TO      WS-FS-ARQ                            
033700             PERFORM         0999-00-ABEND-ARQ                            
033800     END-IF.                                                              
033900*                                                                         
034000 0340-99-EXIT.                                                            
034100     EXIT.                                                                
034200*                                                                         
034300*****************************************************************         
034400 0350-00-TESTA-FS-MNTLOG     SECTION.                                     
034500*****************************************************************         
034600*                                                                         
034700     IF      WS-FS-MNTLOG  NOT EQUAL 00                                   
034800             MOVE 'MNTLOG'   TO      WS-DDNAME-ARQ                        
034900             MOVE  WS-FS-MNTLOG                                           
035000                             TO      WS-FS-ARQ                            
035100             PERFORM         0999-00-ABEND-ARQ                            
035200     END-IF.                                                              
035300*                                                                         
035400 0350-99-EXIT.                                                            
035500     EXIT.                                                                
035600*                                                                         
035700*****************************************************************         
035800 0500-00-LEITURA-RESMST      SECTION.                                     
035900*****************************************************************         
036000*                                                                         
036100     READ    RESMST          INTO    REG-RESIDENT.                        
036200                                                                          
036300     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.                       
036400     MOVE    002             TO      WS-PTO-ERRO.                         
036500                                                                          
036600     PERFORM 0300-00-TESTA-FS-RESMST.                                     
036700                                                                          
036800     IF      WS-FS-RESMST    EQUAL   00                                   
036900             ADD 001         TO      WS-LID-RESMST                        
037000     ELSE                                                                 
037100             MOVE 'S'        TO      WS-CHAVE-ALTA                        
037200     END-IF.                                                              
037300*                                                                         
037400 0500-99-EXIT.                                                            
037500     EXIT.                                                                
037600*                                                                         
037700*****************************************************************         
037800 0600-00-LEITURA-MNTREQ      SECTION.                                     
037900*****************************************************************         
038000*                                                                         
038100     READ    MNTREQ          INTO    REG-MNT-REQ.                         
038200                                                                          
038300     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.                       
038400     MOVE    003             TO      WS-PTO-ERRO.                         
038500                                                                          
038600     PERFORM 0320-00-TESTA-FS-MNTREQ.                                     
038700                                                                          
038800     IF      WS-FS-MNTREQ    EQUAL   00                                   
038900             ADD 001         TO      WS-LID-MNTREQ                        
039000     ELSE                                                                 
039100             MOVE 'S'        TO      WS-CHAVE-ALTA-REQ                    
039200     END-IF.                                                              
039300*                                                                         
039400 0600-99-EXIT.                                                            
039500     EXIT.                                                                
039600*                                                                         
039700*****************************************************************         
039800 0700-00-LEITURA-VEHMST      SECTION.                                     
039900*****************************************************************         
040000*                                                                         
040100     READ    VEHMST          INTO    REG-VEHICLE.                         
040200                                                                          
040300     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.                       
040400     MOVE    004             TO      WS-PTO-ERRO.                         
040500                                                                          
040600     PERFORM 0330-00-TESTA-FS-VEHMST.                                     
040700                                                                          
040800     IF      WS-FS-VEHMST    EQUAL   00                                   
040900             ADD 001         TO      WS-LID-VEHMST                        
041000     END-IF.                                                              
041100*                                                                         
041200 0700-99-EXIT.                                                            
041300     EXIT.                                                                
041400*                                                                         
041500*****************************************************************         
041600* CASAMENTO RESMST X MNTREQ POR RES-ID (AMBOS EM ORDEM           *        
041700* ASCENDENTE) - PADRAO ALT-EXC / INC / SMOV DA CELULA DE        *         
041800* MANUTENCAO DE ARQUIVOS-MESTRE.                                *         
041900*****************************************************************         
042000 1000-00-PROCED-PRINCIPAIS   SECTION.                                     
042100*****************************************************************         
042200*                                                                         
042300     IF      WS-FIM-MNTREQ                                                
042400             PERFORM 0750-00-RES-SMOV                                     
042500     ELSE                                                                 
042600         IF  RES-ID          EQUAL   MNT-RES-ID                           
042700             PERFORM 0650-00-RES-ALT-EXC                                  
042800         ELSE                                                             
042900         IF  RES-ID          LESS    MNT-RES-ID                           
043000             PERFORM 0750-00-RES-SMOV                                     
043100         ELSE                                                             
043200             PERFORM 0700-00-RES-INC-REJEITADO                            
043300         END-IF                                                           
043400         END-IF                                                           
043500     END-IF.                                                              
043600*                                                                         
043700 1000-99-EXIT.                                                            
043800     EXIT.                                                                
043900*                                                                         
044000*****************************************************************         
044100 0650-00-RES-ALT-EXC         SECTION.                                     
044200*****************************************************************         
044300*                                                                         
044400     IF      MNT-EDITA                                                    
044500             PERFORM 0660-00-EDITA-MORADOR                                
044600             PERFORM 1600-00-GRAVACAO-LOG-ACEITO                          
044700             ADD 001         TO      WS-QTD-EDITADOS                      
044800     ELSE                                                                 
044900     IF      MNT-EXCLUI                                                   
045000             ADD 001         TO      WS-QTD-TAB-EXCL                      
045100             MOVE RES-ID     TO      WS-TAB-EXCLUIDOS                     
045200                                     (WS-QTD-TAB-EXCL)                    
045300             MOVE    WS-QTD-TAB-EXCL TO      WS-QTD-TAB-EXCL-EDT          
045400             DISPLAY 'APXPB002 - MORADOR EXCLUIDO - TOTAL: '              
045500                     WS-QTE-CENTENA WS-QTE-DEZ-UNI                        
045600             PERFORM 1600-00-GRAVACAO-LOG-ACEITO                          
045700             ADD 001         TO      WS-QTD-EXCLUIDOS                     
045800     ELSE                                                                 
045900             PERFORM 1100-00-GRAVACAO-RESNOVO                             
046000             PERFORM 1700-00-GRAVACAO-LOG-REJEITADO                       
046100             ADD 001         TO      WS-QTD-REJEITADOS                    
046200     END-IF                                                               
046300     END-IF.                                                              
046400                                                                          
046500     PERFORM 0500-00-LEITURA-RESMST.                                      
046600     PERFORM 0600-00-LEITURA-MNTREQ.                                      
046700*                                                                         
046800 0650-99-EXIT.                                                            
046900     EXIT.                                                                
047000*                                                                         
047100*****************************************************************         
047200 0660-00-EDITA-MORADOR       SECTION.                                     
047300*****************************************************************         
047400*                                                                         
047500     MOVE    SPACES          TO      REG-RMNTMASTER.                      
047600     MOVE    RES-ID          TO      RMNT-ID.                             
047700     MOVE    MNT-FIRST-NAME  TO      RMNT-FIRST-NAME.                     
047800     MOVE    MNT-LAST-NAME   TO      RMNT-LAST-NAME.                      
047900     MOVE    MNT-CONTACT     TO      RMNT-CONTACT.                        
048000     MOVE    RES-WING        TO      RMNT-WING.                           
048100     MOVE    RES-HOUSE-NO    TO      RMNT-HOUSE-NO.                       
048200     MOVE    RES-SUB-TIER    TO      RMNT-SUB-TIER.                       
048300     MOVE    RES-SUB-COST    TO      RMNT-SUB-COST.                       
048400     MOVE    RES-SUB-START   TO      RMNT-SUB-START.                      
048500     MOVE    RES-SUB-VALID-UNTIL                                          
048600                             TO      RMNT-SUB-VALID-UNTIL.                
048700     MOVE    RES-VEHICLE-COUNT                                            
048800                             TO      RMNT-VEHICLE-COUNT.                  
048900                                                                          
049000     MOVE    SPACES          TO      WS-PRIMEIRO-NOME-MIN.                
049100     MOVE    MNT-FIRST-NAME  TO      WS-PRIMEIRO-NOME-MIN.                
049200     INSPECT WS-PRIMEIRO-NOME-MIN                                         
049300             CONVERTING                                                   
049400             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                 
049500             TO                                                           
049600             'abcdefghijklmnopqrstuvwxyz'.                                
049700                                                                          
049800     MOVE    MNT-CONTACT     TO      WS-CONTATO-ATUAL.                    
049900     MOVE    RES-HOUSE-NO    TO      WS-HOUSE-NO-EDT.                     
050000*                                                                         
050100     IF      RES-HOUSE-NO            LESS    10                           
050200             STRING  WS-PRIMEIRO-NOME-MIN    DELIMITED BY SPACE           
050300                     WS-HNE-UNIDADE          DELIMITED BY SIZE            
050400                     INTO    RMNT-USERNAME                                
050500     ELSE                                                                 
050600     IF      RES-HOUSE-NO            LESS    100                          
050700             STRING  WS-PRIMEIRO-NOME-MIN    DELIMITED BY SPACE           
050800                     WS-HNE-DEZ-UNI          DELIMITED BY SIZE            
050900                     INTO    RMNT-USERNAME                                
051000     ELSE                                                                 
051100             STRING  WS-PRIMEIRO-NOME-MIN    DELIMITED BY SPACE           
051200                     WS-HOUSE-NO-EDT-R       DELIMITED BY SIZE            
051300                     INTO    RMNT-USERNAME                                
051400     END-IF                                                               
051500     END-IF.                                                              
051600*                                                                         
051700     IF      RES-HOUSE-NO            LESS    10                           
051800             STRING  WS-CTT-ULTIMO-4         DELIMITED BY SIZE            
051900                     '@'                     DELIMITED BY SIZE            
052000                     RES-WING                DELIMITED BY SIZE            
052100                     '#'                     DELIMITED BY SIZE            
052200                     WS-HNE-UNIDADE          DELIMITED BY SIZE            
052300                     INTO    RMNT-PASSWORD                                
052400     ELSE                                                                 
052500     IF      RES-HOUSE-NO            LESS    100                          
052600             STRING  WS-CTT-ULTIMO-4         DELIMITED BY SIZE            
052700                     '@'                     DELIMITED BY SIZE            
052800                     RES-WING                DELIMITED BY SIZE            
052900                     '#'                     DELIMITED BY SIZE            
053000                     WS-HNE-DEZ-UNI          DELIMITED BY SIZE            
053100                     INTO    RMNT-PASSWORD                                
053200     ELSE                                                                 
053300             STRING  WS-CTT-ULTIMO-4         DELIMITED BY SIZE            
053400                     '@'                     DELIMITED BY SIZE            
053500                     RES-WING                DELIMITED BY SIZE            
053600                     '#'                     DELIMITED BY SIZE            
053700                     WS-HOUSE-NO-EDT-R       DELIMITED BY SIZE            
053800                     INTO    RMNT-PASSWORD                                
053900     END-IF                                                               
054000     END-IF.                                                              
054100                                                                          
054200     WRITE   REG-RESNOVO     FROM    REG-RMNTMASTER.                      
054300                                                                          
054400     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.                       
054500     MOVE    005             TO      WS-PTO-ERRO.                         
054600                                                                          
054700     PERFORM 0310-00-TESTA-FS-RESNOVO.                                    
054800                                                                          
054900     ADD     001             TO      WS-GRV-RESNOVO.                      
055000*                                                                         
055100 0660-99-EXIT.                                                            
055200     EXIT.                                                                
055300*                                                                         
055400*****************************************************************         
055500 0700-00-RES-INC-REJEITADO   SECTION.                                     
055600*****************************************************************         
055700*                                                                         
055800     PERFORM 1700-00-GRAVACAO-LOG-REJEITADO.                              
055900                                                                          
056000     ADD     001             TO      WS-QTD-REJEITADOS.                   
056100                                                                          
056200     PERFORM 0600-00-LEITURA-MNTREQ.                                      
056300*                                                                         
056400 0700-99-EXIT.                                                            
056500     EXIT.                                                                
056600*                                                                         
056700*****************************************************************         
056800 0750-00-RES-SMOV            SECTION.                                     
056900*****************************************************************         
057000*                                                                         
057100     PERFORM 1100-00-GRAVACAO-RESNOVO.                                    
057200                                                                          
057300     PERFORM 0500-00-LEITURA-RESMST.                                      
057400*                                                                         
057500 0750-99-EXIT.                                                            
057600     EXIT.                                                                
057700*                                                                         
057800*****************************************************************         
057900 1100-00-GRAVACAO-RESNOVO    SECTION.                                     
058000*****************************************************************         
058100*                                                                         
058200     MOVE    SPACES          TO      REG-RMNTMASTER.                      
058300     MOVE    RES-ID          TO      RMNT-ID.                             
058400     MOVE    RES-FIRST-NAME  TO      RMNT-FIRST-NAME.                     
058500     MOVE    RES-LAST-NAME   TO      RMNT-LAST-NAME.                      
058600     MOVE    RES-CONTACT     TO      RMNT-CONTACT.                        
058700     MOVE    RES-WING        TO      RMNT-WING.                           
058800     MOVE    RES-HOUSE-NO    TO      RMNT-HOUSE-NO.                       
058900     MOVE    RES-SUB-TIER    TO      RMNT-SUB-TIER.                       
059000     MOVE    RES-SUB-COST    TO      RMNT-SUB-COST.                       
059100     MOVE    RES-SUB-START   TO      RMNT-SUB-START.                      
059200     MOVE    RES-SUB-VALID-UNTIL                                          
059300                             TO      RMNT-SUB-VALID-UNTIL.                
059400     MOVE    RES-VEHICLE-COUNT                                            
059500                             TO      RMNT-VEHICLE-COUNT.                  
059600     MOVE    RES-USERNAME    TO      RMNT-USERNAME.                       
059700     MOVE    RES-PASSWORD    TO      RMNT-PASSWORD.                       
059800                                                                          
059900     WRITE   REG-RESNOVO     FROM    REG-RMNTMASTER.                      
060000                                                                          
060100     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.                       
060200     MOVE    006             TO      WS-PTO-ERRO.                         
060300                                                                          
060400     PERFORM 0310-00-TESTA-FS-RESNOVO.                                    
060500                                                                          
060600     ADD     001             TO      WS-GRV-RESNOVO.                      
060700*                                                                         
060800 1100-99-EXIT.                                                            
060900     EXIT.                                                                
061000*                                                                         
061100*****************************************************************         
061200* PASSO 2 - REPASSA O CADASTRO DE VEICULOS, DESCARTANDO OS      *         
061300* VEICULOS DOS MORADORES EXCLUIDOS NESTA RODADA.                *         
061400*****************************************************************         
061500 2000-00-PROCED-VEICULOS     SECTION.                                     
061600*****************************************************************         
061700*                                                                         
061800     MOVE    'N'             TO      WS-ACHOU-EXCL.                       
061900     MOVE    1               TO      WS-SUB-EXCL.                         
062000                                                                          
062100     PERFORM 2100-00-VERIFICA-VEICULO-EXCL                                
062200             UNTIL WS-SUB-EXCL GREATER WS-QTD-TAB-EXCL                    
062300                                                                          
062400     IF      WS-VEICULO-DO-EXCLUIDO                                       
062500             CONTINUE                                                     
062600     ELSE                                                                 
062700             MOVE    SPACES  TO      REG-VMNTVEIC                         
062800             MOVE VEH-NUMBER TO      VMNT-NUMBER                          
062900             MOVE VEH-RES-ID TO      VMNT-RES-ID                          
063000             MOVE VEH-TYPE   TO      VMNT-TYPE                            
063100             MOVE VEH-BRAND  TO      VMNT-BRAND                           
063200             MOVE VEH-OWNER-TYPE                                          
063300                             TO      VMNT-OWNER-TYPE                      
063400             WRITE   REG-VEHNOVO     FROM    REG-VMNTVEIC                 
063500             MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ                
063600             MOVE    007             TO      WS-PTO-ERRO                  
063700             PERFORM 0340-00-TESTA-FS-VEHNOVO                             
063800             ADD     001     TO      WS-GRV-VEHNOVO                       
063900     END-IF.                                                              
064000                                                                          
064100     PERFORM 0700-00-LEITURA-VEHMST.                                      
064200*                                                                         
064300 2000-99-EXIT.                                                            
064400     EXIT.                                                                
064500*                                                                         
064600*****************************************************************         
064700 2100-00-VERIFICA-VEICULO-EXCL SECTION.                                   
064800*****************************************************************         
064900*                                                                         
065000     IF      WS-TAB-EXCLUIDOS(WS-SUB-EXCL)                                
065100                             EQUAL   VEH-RES-ID                           
065200             MOVE 'S'        TO      WS-ACHOU-EXCL                        
065300     END-IF.                                                              
065400                                                                          
065500     ADD     001             TO      WS-SUB-EXCL.                         
065600*                                                                         
065700 2100-99-EXIT.                                                            
065800     EXIT.                                                                
065900*                                                                         
066000*****************************************************************         
066100 1600-00-GRAVACAO-LOG-ACEITO SECTION.                                     
066200*****************************************************************         
066300*                                                                         
066400     MOVE    SPACES          TO      WS-LINHA-LOG.                        
066500     MOVE    RES-ID          TO      LOG-RES-ID.                          
066600     IF      MNT-EDITA                                                    
066700             MOVE 'EDICAO   ' TO     LOG-ACAO                             
066800     ELSE                                                                 
066900             MOVE 'BAIXA    ' TO     LOG-ACAO                             
067000     END-IF.                                                              
067100     MOVE    'ACEITO   '     TO      LOG-SITUACAO.                        
067200     MOVE    SPACES          TO      LOG-MOTIVO.                          
067300                                                                          
067400     WRITE   REG-MNTLOG      FROM    WS-LINHA-LOG.                        
067500                                                                          
067600     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.                       
067700     MOVE    008             TO      WS-PTO-ERRO.                         
067800                                                                          
067900     PERFORM 0350-00-TESTA-FS-MNTLOG.                                     
068000*                                                                         
068100 1600-99-EXIT.                                                            
068200     EXIT.                                                                
068300*                                                                         
068400*****************************************************************         
068500 1700-00-GRAVACAO-LOG-REJEITADO SECTION.                                  
068600*****************************************************************         
068700*                                                                         
068800     MOVE    SPACES          TO      WS-LINHA-LOG.                        
068900     MOVE    MNT-RES-ID      TO      LOG-RES-ID.                          
069000     MOVE    MNT-ACTION      TO      LOG-ACAO.                            
069100     MOVE    'REJEITADO'     TO      LOG-SITUACAO.                        
069200     MOVE    'MORADOR NAO ENCONTRADO NO CADASTRO'                         
069300                             TO      LOG-MOTIVO.                          
069400                                                                          
069500     WRITE   REG-MNTLOG      FROM    WS-LINHA-LOG.                        
069600                                                                          
069700     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.                       
069800     MOVE    009             TO      WS-PTO-ERRO.                         
069900                                                                          
070000     PERFORM 0350-00-TESTA-FS-MNTLOG.                                     
070100*                                                                         
070200 1700-99-EXIT.                                                            
070300     EXIT.                                                                
070400*                                                                         
070500*****************************************************************         
070600 3000-00-PROCED-FINAIS       SECTION.                                     
070700*****************************************************************         
070800*                                                                         
070900     CLOSE   RESMST                                                       
071000             RESNOVO                                                      
071100             MNTREQ                                                       
071200             VEHMST                                                       
071300             VEHNOVO                                                      
071400             MNTLOG.                                                      
071500                                                                          
071600     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.                       
071700     MOVE    010             TO      WS-PTO-ERRO.                         
071800                                                                          
071900     PERFORM 0200-00-TESTA-FILE-STATUS.                                   
072000                                                                          
072100     PERFORM 3100-00-MONTA-ESTATISTICA.                                   
072200*                                                                         
072300 3000-99-EXIT.                                                            
072400     EXIT.                                                                
072500*                                                                         
072600*****************************************************************         
072700 3100-00-MONTA-ESTATISTICA   SECTION.                                     
072800*****************************************************************         
072900*                                                                         
073000     DISPLAY '******************* APXPB002 ******************'.           
073100     DISPLAY '*                                             *'.           
073200     DISPLAY '*      ESTATISTICA DE PROCESSAMENTO - MNT     *'.           
073300     DISPLAY '*                                             *'.           
073400     DISPLAY '******************* APXPB002 ******************'.           
073500     MOVE    WS-LID-RESMST   TO      WS-EDICAO.                           
073600     DISPLAY '* MORADORES LIDOS......- RESMST...: ' WS-EDICAO             
073700     ' *'.                                                                
073800     MOVE    WS-LID-MNTREQ   TO      WS-EDICAO.                           
073900     DISPLAY '* SOLICITACOES LIDAS...- MNTREQ...: ' WS-EDICAO             
074000     ' *'.                                                                
074100     MOVE    WS-QTD-EDITADOS TO      WS-EDICAO.                           
074200     DISPLAY '* MORADORES EDITADOS...............: ' WS-EDICAO            
074300     ' *'.                                                                
074400     MOVE    WS-QTD-EXCLUIDOS                                             
074500                             TO      WS-EDICAO.                           
074600     DISPLAY '* MORADORES EXCLUIDOS..............: ' WS-EDICAO            
074700     ' *'.                                                                
074800     MOVE    WS-QTD-REJEITADOS                                            
074900                             TO      WS-EDICAO.                           
075000     DISPLAY '* SOLICITACOES REJEITADAS..........: ' WS-EDICAO            
075100     ' *'.                                                                
075200     MOVE    WS-LID-VEHMST   TO      WS-EDICAO.                           
075300     DISPLAY '* VEICULOS LIDOS.......- VEHMST...: ' WS-EDICAO             
075400     ' *'.                                                                
075500     MOVE    WS-GRV-VEHNOVO  TO      WS-EDICAO.                           
075600     DISPLAY '* VEICULOS GRAVADOS....- VEHNOVO..: ' WS-EDICAO             
075700     ' *'.                                                                
075800     DISPLAY '******************* APXPB002 ******************'.           
075900*                                                                         
076000 3100-99-EXIT.                                                            
076100     EXIT.                                                                
076200*                                                                         
076300*****************************************************************         
076400 0999-00-ABEND-ARQ           SECTION.                                     
076500*****************************************************************         
076600*                                                                         
076700     MOVE    12              TO      RETURN-CODE.                         
076800                                                                          
076900     DISPLAY '******************* APXPB002 ******************'.           
077000     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.           
077100     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '                  
077200     WS-DDNAME-ARQ ' *'.                                                  
077300     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ                  
077400     '             *'.                                                    
077500     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO                
077600     '            *'.                                                     
077700     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.           
077800     DISPLAY '******************* APXPB002 ******************'.           
077900                                                                          
078000     GOBACK.                                                              
078100*                                                                         
078200 0999-99-EXIT.                                                            
078300     EXIT.                                                                
078400*                                                                         
078500*****************************************************************         
078600*                   FIM DO PROGRAMA - APXPB002                  *         
078700*****************************************************************         
