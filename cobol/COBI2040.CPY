000100*****************************************************************         
000200* COBI2040 - ARQUIVO HISTORICO DE ESTACIONAMENTO (ARCHIVE)      *         
000300*            LRECL = 098                                        *         
000400*****************************************************************         
000500* REGISTRO GRAVADO A CADA SAIDA DE VEICULO (REMOCAO).  ARQUIVO  *         
000600* SOMENTE PARA INCLUSAO (EXTEND) - GRAVADO PELO APXPB004 (BAIXA *         
000700* DE VEICULO ESTACIONADO) E PELO APXPB005 (REMOCAO NORMAL).     *         
000800* SEQUENCIA DO ARQUIVO...........: ASCENDENTE POR HIS-RECORD-ID *         
000900*****************************************************************         
001000*                                                                         
001100 01      REG-HISTORY.                                                     
001200     05  HIS-RECORD-ID       PIC     9(006).                              
001300     05  HIS-SLOT-ID         PIC     9(004).                              
001400     05  HIS-VEH-NUMBER      PIC     X(010).                              
001500     05  HIS-RES-ID          PIC     X(006).                              
001600     05  HIS-VEH-BRAND       PIC     X(012).                              
001700     05  HIS-VEH-TYPE        PIC     X(009).                              
001800     05  HIS-TIME-IN         PIC     9(014).                              
001900     05  HIS-TIME-OUT        PIC     9(014).                              
002000     05  HIS-TOTAL-HOURS     PIC     S9(005)V99.                          
002100     05  HIS-CHARGE          PIC     S9(007)V99.                          
002200     05  FILLER              PIC     X(007).                              
002300*                                                                         
