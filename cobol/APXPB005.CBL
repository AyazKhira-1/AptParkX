000100************************************************************************  
000200 IDENTIFICATION              DIVISION.                                    
000300************************************************************************  
000400*                                                                         
000500 PROGRAM-ID.                 APXPB005.                                    
000600 AUTHOR.                     S KULKARNI.                                  
000700 INSTALLATION.               APTPARKX RESIDENT SERVICES.                  
000800 DATE-WRITTEN.               15/01/1991.                                  
000900 DATE-COMPILED.                                                           
001000 SECURITY.                   CONFIDENCIAL - USO INTERNO.                  
001100*                                                                         
001200************************************************************************  
001300* SISTEMA......: APTPARKX - CONTROLE DE ESTACIONAMENTO DE       *         
001400*                CONDOMINIO                                     *         
001500************************************************************************  
001600* ANALISTA.....: S KULKARNI                                     *         
001700* LINGUAGEM....: COBOL/BATCH                                    *         
001800* PROGRAMADOR..: S KULKARNI                                     *         
001900* DATA.........: 15/01/1991                                     *         
002000************************************************************************  
002100* OBJETIVO.....: MOTOR PRINCIPAL DE ESTACIONAMENTO - PROCESSA   *         
002200*                O ARQUIVO DE TRANSACOES DE PARK (MORADOR E     *         
002300*                CONVIDADO) E DE REMOCAO, MANTENDO A OCUPACAO   *         
002400*                DAS VAGAS, O CADASTRO DE VEICULOS DE CONVIDADO,*         
002500*                A FILA DE ESPERA DE CONVIDADOS E O HISTORICO   *         
002600*                DE PERMANENCIA COM O CALCULO DA TARIFA.        *         
002700************************************************************************  
002800*                                                                         
002900************************************************************************  
003000*                     HISTORICO DE ALTERACOES                   *         
003100************************************************************************  
003200* DATA       PROGRAMADOR      RFC/OS       DESCRICAO                      
003300* ---------- ---------------- ------------ ---------------------          
003400* 15/01/1991 S KULKARNI       OS-1991-0002 VERSAO INICIAL - PROCESSA-     
003500*                             MENTO DE PARK/REMOCAO EM LOTE.              
003600* 04/03/1993 R DESHMUKH       OS-1993-0011 INCLUIDA FILA DE ESPERA DE     
003700*                             CONVIDADOS (APXSB001) QUANDO AS VAGAS       
003800*                             DE CONVIDADO ESTIVEREM ESGOTADAS.           
003900* 22/08/1995 S KULKARNI       OS-1995-0166 CALCULO DE PERMANENCIA E       
004000*                             TARIFA DELEGADO AO SUBPROGRAMA              
004100*                             APXSB003 (ROTINA UNICA COM APXPB004).       
004200* 30/11/1998 A PATIL          OS-1998-0413 REVISAO PARA VIRADA DO         
004300*                             SECULO - JANELA DE SECULO NA DATA           
004400*                             DE REFERENCIA DAS TRANSACOES.               
004500* 12/02/2003 A PATIL          OS-2003-0020 PADRONIZADA ROTINA DE          
004600*                             TESTE DE FILE STATUS.                       
004700* 19/05/2013 M FERREIRA       OS-2013-0058 INCLUIDO ARQUIVO DE LOG        
004800*                             DE ACEITE/REJEICAO POR TRANSACAO.           
004900************************************************************************  
005000*                                                                         
005100************************************************************************  
005200 ENVIRONMENT                 DIVISION.                                    
005300************************************************************************  
005400 CONFIGURATION               SECTION.                                     
005500************************************************************************  
005600 INPUT-OUTPUT                SECTION.                                     
005700************************************************************************  
005800 FILE-CONTROL.                                                            
005900************************************************************************  
006000*                                                                         
006100     SELECT  RESMST   ASSIGN  TO  UT-S-RESMST                             
006200             FILE     STATUS  IS  WS-FS-RESMST.                           
006300*                                                                         
006400     SELECT  RESNOVO  ASSIGN  TO  UT-S-RESNOVO                            
006500             FILE     STATUS  IS  WS-FS-RESNOVO.                          
006600*                                                                         
006700     SELECT  VEHMST   ASSIGN  TO  UT-S-VEHMST                             
006800             FILE     STATUS  IS  WS-FS-VEHMST.                           
006900*                                                                         
007000     SELECT  VEHNOVO  ASSIGN  TO  UT-S-VEHNOVO                            
007100             FILE     STATUS  IS  WS-FS-VEHNOVO.                          
007200*                                                                         
007300     SELECT  OCUPMST  ASSIGN  TO  UT-S-OCUPMST                            
007400             FILE     STATUS  IS  WS-FS-OCUPMST.                          
007500*                                                                         
007600     SELECT  OCUPNOVO ASSIGN  TO  UT-S-OCUPNOVO                           
007700             FILE     STATUS  IS  WS-FS-OCUPNOVO.                         
007800*                                                                         
007900     SELECT  WAITMST  ASSIGN  TO  UT-S-WAITMST                            
008000             FILE     STATUS  IS  WS-FS-WAITMST.                          
008100*                                                                         
008200     SELECT  WAITNOVO ASSIGN  TO  UT-S-WAITNOVO                           
008300             FILE     STATUS  IS  WS-FS-WAITNOVO.                         
008400*                                                                         
008500     SELECT  PARKTXN  ASSIGN  TO  UT-S-PARKTXN                            
008600             FILE     STATUS  IS  WS-FS-PARKTXN.                          
008700*                                                                         
008800     SELECT  HISTMST  ASSIGN  TO  UT-S-HISTMST                            
008900             FILE     STATUS  IS  WS-FS-HISTMST.                          
009000*                                                                         
009100     SELECT  PRKLOG   ASSIGN  TO  UT-S-PRKLOG                             
009200             FILE     STATUS  IS  WS-FS-PRKLOG.                           
009300*                                                                         
009400************************************************************************  
009500 DATA                        DIVISION.                                    
009600************************************************************************  
009700 FILE                        SECTION.                                     
009800************************************************************************  
009900*                                                                         
010000 FD  RESMST                                                               
010100     RECORDING  MODE      IS  F                                           
010200     LABEL      RECORD    IS  STANDARD                                    
010300     BLOCK      CONTAINS  0   RECORDS.                                    
010400*                                                                         
010500 01      REG-RESMST          PIC     X(128).                              
010600*                                                                         
010700 FD  RESNOVO                                                              
010800     RECORDING  MODE      IS  F                                           
010900     LABEL      RECORD    IS  STANDARD                                    
011000     BLOCK      CONTAINS  0   RECORDS.                                    
011100*                                                                         
011200 01      REG-RESNOVO         PIC     X(128).                              
011300*                                                                         
011400 FD  VEHMST                                                               
011500     RECORDING  MODE      IS  F                                           
011600     LABEL      RECORD    IS  STANDARD                                    
011700     BLOCK      CONTAINS  0   RECORDS.                                    
011800*                                                                         
011900 01      REG-VEHMST          PIC     X(050).                              
012000*                                                                         
012100 FD  VEHNOVO                                                              
012200     RECORDING  MODE      IS  F                                           
012300     LABEL      RECORD    IS  STANDARD                                    
012400     BLOCK      CONTAINS  0   RECORDS.                                    
012500*                                                                         
012600 01      REG-VEHNOVO         PIC     X(050).                              
012700*                                                                         
012800 FD  OCUPMST                                                              
012900     RECORDING  MODE      IS  F                                           
013000     LABEL      RECORD    IS  STANDARD                                    
013100     BLOCK      CONTAINS  0   RECORDS.                                    
013200*                                                                         
013300 01      REG-OCUPMST         PIC     X(040).                              
013400*                                                                         
013500 FD  OCUPNOVO                                                             
013600     RECORDING  MODE      IS  F                                           
013700     LABEL      RECORD    IS  STANDARD                                    
013800     BLOCK      CONTAINS  0   RECORDS.                                    
013900*                                                                         
014000 01      REG-OCUPNOVO        PIC     X(040).                              
014100*                                                                         
014200 FD  WAITMST                                                              
014300     RECORDING  MODE      IS  F                                           
014400     LABEL      RECORD    IS  STANDARD                                    
014500     BLOCK      CONTAINS  0   RECORDS.                                    
014600*                                                                         
014700 01      REG-WAITMST         PIC     X(060).                              
014800*                                                                         
014900 FD  WAITNOVO                                                             
015000     RECORDING  MODE      IS  F                                           
015100     LABEL      RECORD    IS  STANDARD                                    
015200     BLOCK      CONTAINS  0   RECORDS.                                    
015300*                                                                         
015400 01      REG-WAITNOVO        PIC     X(060).                              
015500*                                                                         
015600 FD  PARKTXN                                                              
015700     RECORDING  MODE      IS  F                                           
015800     LABEL      RECORD    IS  STANDARD                                    
015900     BLOCK      CONTAINS  0   RECORDS.                                    
016000*                                                                         
016100 01      REG-PARKTXN         PIC     X(060).                              
016200*                                                                         
016300 FD  HISTMST                                                              
016400     RECORDING  MODE      IS  F                                           
016500     LABEL      RECORD    IS  STANDARD                                    
016600     BLOCK      CONTAINS  0   RECORDS.                                    
016700*                                                                         
016800 01      REG-HISTMST         PIC     X(098).                              
016900*                                                                         
017000 FD  PRKLOG                                                               
017100     RECORDING  MODE      IS  F                                           
017200     LABEL      RECORD    IS  STANDARD                                    
017300     BLOCK      CONTAINS  0   RECORDS.                                    
017400*                                                                         
017500 01      REG-PRKLOG          PIC     X(132).                              
017600*                                                                         
017700************************************************************************  
017800 WORKING-STORAGE             SECTION.                                     
017900************************************************************************  
018000*                                                                         
018100 77      WS-FS-RESMST        PIC     9(002) VALUE ZEROS.                  
018200 77      WS-FS-RESNOVO       PIC     9(002) VALUE ZEROS.                  
018300 77      WS-FS-VEHMST        PIC     9(002) VALUE ZEROS.                  
018400 77      WS-FS-VEHNOVO       PIC     9(002) VALUE ZEROS.                  
018500 77      WS-FS-OCUPMST       PIC     9(002) VALUE ZEROS.                  
018600 77      WS-FS-OCUPNOVO      PIC     9(002) VALUE ZEROS.                  
018700 77      WS-FS-WAITMST       PIC     9(002) VALUE ZEROS.                  
018800 77      WS-FS-WAITNOVO      PIC     9(002) VALUE ZEROS.                  
018900 77      WS-FS-PARKTXN       PIC     9(002) VALUE ZEROS.                  
019000 77      WS-FS-HISTMST       PIC     9(002) VALUE ZEROS.                  
019100 77      WS-FS-PRKLOG        PIC     9(002) VALUE ZEROS.                  
019200*                                                                         
019300 77      WS-LID-RESMST       PIC     9(005) COMP VALUE ZERO.              
019400 77      WS-LID-VEHMST       PIC     9(005) COMP VALUE ZERO.              
019500 77      WS-LID-OCUPMST      PIC     9(005) COMP VALUE ZERO.              
019600 77      WS-LID-WAITMST      PIC     9(005) COMP VALUE ZERO.              
019700 77      WS-LID-PARKTXN      PIC     9(005) COMP VALUE ZERO.              
019800 77      WS-GRV-RESNOVO      PIC     9(005) COMP VALUE ZERO.              
019900 77      WS-GRV-VEHNOVO      PIC     9(005) COMP VALUE ZERO.              
020000 77      WS-GRV-OCUPNOVO     PIC     9(005) COMP VALUE ZERO.              
020100 77      WS-GRV-WAITNOVO     PIC     9(005) COMP VALUE ZERO.              
020200 77      WS-GRV-HISTMST      PIC     9(005) COMP VALUE ZERO.              
020300*                                                                         
020400 77      WS-QTD-ACEITOS      PIC     9(005) COMP VALUE ZERO.              
020500 77      WS-QTD-REJEITADOS   PIC     9(005) COMP VALUE ZERO.              
020600 77      WS-QTD-PARK-MORADOR PIC     9(005) COMP VALUE ZERO.              
020700 77      WS-QTD-PARK-CONVID  PIC     9(005) COMP VALUE ZERO.              
020800 77      WS-QTD-REMOCOES     PIC     9(005) COMP VALUE ZERO.              
020900 01      WS-TOTAL-TARIFAS    PIC     S9(009)V99 VALUE ZERO.               
021000*                                                                         
021100 77      WS-QTDE-RESIDENTES  PIC     9(003) COMP VALUE ZERO.              
021200 77      WS-QTDE-VEICULOS    PIC     9(003) COMP VALUE ZERO.              
021300 77      WS-SUB-RES          PIC     9(003) COMP VALUE ZERO.              
021400 77      WS-SUB-VEH          PIC     9(003) COMP VALUE ZERO.              
021500 77      WS-SUB-SLOT         PIC     9(004) COMP VALUE ZERO.              
021600 77      WS-SUB-FILA         PIC     9(002) COMP VALUE ZERO.              
021700*                                                                         
021800 77      WS-CHAVE-ALTA       PIC     X(001) VALUE 'N'.                    
021900     88  WS-FIM-PARKTXN               VALUE 'S'.                          
022000*                                                                         
022100 77      WS-SOLIC-ACEITA     PIC     X(001) VALUE 'S'.                    
022200     88  WS-SOLICITACAO-ACEITA        VALUE 'S'.                          
022300 01      WS-MOTIVO-REJEICAO  PIC     X(036) VALUE SPACES.                 
022400*                                                                         
022500 77      WS-ACHOU-RES        PIC     X(001) VALUE 'N'.                    
022600     88  WS-RESIDENTE-ENCONTRADO      VALUE 'S'.                          
022700 77      WS-ACHOU-VEH        PIC     X(001) VALUE 'N'.                    
022800     88  WS-VEICULO-ENCONTRADO        VALUE 'S'.                          
022900 77      WS-ACHOU-OCU        PIC     X(001) VALUE 'N'.                    
023000     88  WS-OCUPACAO-ENCONTRADA       VALUE 'S'.                          
023100*                                                                         
023200 77      WS-QTDE-VAGAS-TORRE PIC     9(003) COMP VALUE ZERO.              
023300 77      WS-QTDE-VAGAS-CONV  PIC     9(003) COMP VALUE ZERO.              
023400*                                                                         
023500 01      WS-WING-SOLICITANTE PIC     X(001) VALUE SPACES.                 
023600*                                                                         
023700************************************************************************  
023800* TABELA DE MORADORES EM MEMORIA - SOMENTE OS CAMPOS NECESSARIOS *        
023900* A CRITICA DE VAGA (ID E TORRE).  O CADASTRO DE MORADOR NAO E   *        
024000* ALTERADO POR ESTE PROGRAMA - O RESMST E COPIADO PARA O RESNOVO *        
024100* REGISTRO A REGISTRO NA PROPRIA CARGA (0500-00-CARGA-RESIDENTES)*        
024200************************************************************************  
024300*                                                                         
024400 01      WS-TAB-RESIDENTES.                                               
024500     05  WS-TR-LINHA         OCCURS 150 TIMES.                            
024600         10  WS-TR-ID            PIC X(006).                              
024700         10  WS-TR-WING          PIC X(001).                              
024800*                                                                         
024900************************************************************************  
025000* TABELA DE VEICULOS EM MEMORIA - CARREGADA DO VEHMST, ATUALIZADA*        
025100* COM O CADASTRO/BAIXA DE VEICULO DE CONVIDADO E REGRAVADA NO    *        
025200* VEHNOVO (SOMENTE AS LINHAS ATIVAS) NO ENCERRAMENTO.            *        
025300************************************************************************  
025400*                                                                         
025500 01      WS-TAB-VEICULOS.                                                 
025600     05  WS-TV-LINHA         OCCURS 500 TIMES.                            
025700         10  WS-TV-NUMBER        PIC X(010).                              
025800         10  WS-TV-RES-ID        PIC X(006).                              
025900         10  WS-TV-TYPE          PIC X(009).                              
026000         10  WS-TV-BRAND         PIC X(012).                              
026100         10  WS-TV-OWNER-TYPE    PIC X(008).                              
026200         10  WS-TV-ATIVO         PIC X(001).                              
026300             88  WS-TV-VEICULO-ATIVO      VALUE 'S'.                      
026400*                                                                         
026500************************************************************************  
026600* TABELA DE OCUPACAO EM MEMORIA - INDEXADA DIRETAMENTE PELO      *        
026700* NUMERO DA VAGA (1 A 1350).  CARREGADA DO OCUPMST NA ABERTURA,  *        
026800* MANTIDA PELAS TRANSACOES DE PARK/REMOCAO E REGRAVADA NO        *        
026900* OCUPNOVO NO ENCERRAMENTO.  A TORRE E GRAVADA JUNTO COM A VAGA  *        
027000* DE MORADOR PARA EVITAR NOVA PESQUISA NA CRITICA DE LIMITE.     *        
027100************************************************************************  
027200*                                                                         
027300 01      WS-TAB-OCUPACAO.                                                 
027400     05  WS-TO-LINHA         OCCURS 1350 TIMES.                           
027500         10  WS-TO-VEH-NUMBER    PIC X(010).                              
027600         10  WS-TO-TIME-IN       PIC 9(014).                              
027700         10  WS-TO-WING          PIC X(001).                              
027800         10  WS-TO-OCUPADA       PIC X(001) VALUE 'N'.                    
027900             88  WS-TO-VAGA-OCUPADA       VALUE 'S'.                      
028000*                                                                         
028100************************************************************************  
028200* AREA DE CALCULO DE PERMANENCIA/TARIFA (APXSB003) E DE FILA DE  *        
028300* ESPERA DE CONVIDADOS (APXSB001) - A TABELA DE ESPERA (WRQ-     *        
028400* TABELA) E MANTIDA AQUI, POIS O SUBPROGRAMA SO A MANIPULA POR   *        
028500* REFERENCIA (VIDE COMENTARIO DA RUCWSQ01).                      *        
028600************************************************************************  
028700*                                                                         
028800     COPY    RUCWSC01.                                                    
028900     COPY    RUCWSQ01.                                                    
029000*                                                                         
029100************************************************************************  
029200* DATA/HORA DE REFERENCIA DO LOTE.                               *        
029300************************************************************************  
029400*                                                                         
029500 01      WS-DATA-SISTEMA     PIC     9(006).                              
029600 01      WS-DATA-SISTEMA-R   REDEFINES WS-DATA-SISTEMA.                   
029700     05  WS-DSA-ANO-2D           PIC 9(002).                              
029800     05  WS-DSA-MES              PIC 9(002).                              
029900     05  WS-DSA-DIA              PIC 9(002).                              
030000*                                                                         
030100 77      WS-PROX-HIST-ID     PIC     9(006) COMP VALUE ZERO.              
030200*                                                                         
030300************************************************************************  
030400* AREA DE EDICAO PARA A MENSAGEM DE CONFERENCIA DO REGISTRO DE   *        
030500* HISTORICO GRAVADO (FAIXA E SEQUENCIAL DESDOBRADOS).            *        
030600************************************************************************  
030700*                                                                         
030800 01      WS-HIST-ID-EDT      PIC     9(006) VALUE ZERO.                   
030900 01      WS-HIST-ID-EDT-R    REDEFINES WS-HIST-ID-EDT.                    
031000     05  WS-HIE-FAIXA            PIC 9(003).                              
031100     05  WS-HIE-SEQ              PIC 9(003).                              
031200*                                                                         
031300 01      WS-EDICAO           PIC     ZZ.ZZ9.                              
031400 01      WS-EDICAO-VALOR     PIC     Z,ZZZ,ZZ9.99.                        
031500*                                                                         
031600************************************************************************  
031700* AREA DE EDICAO PARA MENSAGENS DE DIAGNOSTICO DA FILA DE ESPERA *        
031800* (VALOR CORRENTE DE WRQ-QTDE-FILA DESDOBRADO EM DEZ/UNI).       *        
031900************************************************************************  
032000*                                                                         
032100 01      WS-QTDE-FILA-EDT    PIC     9(002) VALUE ZERO.                   
032200 01      WS-QTDE-FILA-EDT-R  REDEFINES WS-QTDE-FILA-EDT.                  
032300     05  WS-QFE-DEZENA           PIC 9(001).                              
032400     05  WS-QFE-UNIDADE          PIC 9(001).                              
032500*                                                                         
032600************************************************************************  
032700*        VARIAVEIS PARA TRATAMENTO DE ABEND                     *         
032800************************************************************************  
032900*                                                                         
033000 01      WS-ACESSO-ARQ       PIC     X(013) VALUE SPACES.                 
033100 01      WS-DDNAME-ARQ       PIC     X(008) VALUE SPACES.                 
033200 01      WS-FS-ARQ           PIC     9(002) VALUE ZEROS.                  
033300*                                                                         
033400 01      WS-PTO-ERRO         PIC     9(003) VALUE ZEROS.                  
033500*                                                                         
033600************************************************************************  
033700* LOG DE ACEITE/REJEICAO/ENFILEIRAMENTO POR TRANSACAO            *        
033800************************************************************************  
033900*                                                                         
034000 01      WS-LINHA-LOG.                                                    
034100     05  LOG-TXN-CODE        PIC     X(001).                              
034200     05  FILLER              PIC     X(002) VALUE SPACES.                 
034300     05  LOG-RES-ID          PIC     X(006).                              
034400     05  FILLER              PIC     X(002) VALUE SPACES.                 
034500     05  LOG-VEH-NUMBER      PIC     X(010).                              
034600     05  FILLER              PIC     X(002) VALUE SPACES.                 
034700     05  LOG-ACAO            PIC     X(009).                              
034800     05  FILLER              PIC     X(002) VALUE SPACES.                 
034900     05  LOG-SITUACAO        PIC     X(011).                              
035000     05  FILLER              PIC     X(002) VALUE SPACES.                 
035100     05  LOG-MOTIVO          PIC     X(036).                              
035200     05  FILLER              PIC     X(049) VALUE SPACES.                 
035300*                                                                         
035400     COPY    COBI2001.                                                    
035500     COPY    COBI2010.                                                    
035600     COPY    COBO2012.                                                    
035700     COPY    COBI2020.                                                    
035800     COPY    COBI2030.                                                    
035900     COPY    COBI2040.                                                    
036000     COPY    COBI2050.                                                    
036100*                                                                         
036200************************************************************************  
036300 LINKAGE                     SECTION.                                     
036400************************************************************************  
036500 PROCEDURE                   DIVISION.                                    
036600************************************************************************  
036700*                                                                         
036800     PERFORM 0100-00-PROCED-INICIAIS.                                     
036900*                                                                         
037000     PERFORM 1000-00-PROCED-PRINCIPAIS                                    
037100       UNTIL WS-FIM-PARKTXN.                                              
037200*                                                                         
037300     PERFORM 3000-00-PROCED-FINAIS.                                       
037400*                                                                         
037500     GOBACK.                                                              
037600*                                                                         
037700************************************************************************  
037800 0100-00-PROCED-INICIAIS     SECTION.                                     
037900************************************************************************  
038000*                                                                         
038100     OPEN    INPUT   RESMST                                               
038200                      VEHMST                                              
038300                      OCUPMST                                             
038400                      WAITMST                                             
038500                      PARKTXN                                             
038600             OUTPUT  RESNOVO                                              
038700                      VEHNOVO                                             
038800                      OCUPNOVO                                            
038900                      WAITNOVO                                            
039000                      HISTMST                                             
039100                      PRKLOG.                                             
039200*                                                                         
039300     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.                       
039400     MOVE    001             TO      WS-PTO-ERRO.                         
039500*                                                                         
039600     PERFORM 0200-00-TESTA-FILE-STATUS.                                   
039700*                                                                         
039800     ACCEPT  WS-DATA-SISTEMA FROM    DATE.                                
039900*                                                                         
040000     MOVE    ZERO            TO      WRQ-QTDE-FILA                        
040100                                     WRQ-ULTIMO-ID.                       
040200*                                                                         
040300     PERFORM 0500-00-CARGA-RESIDENTES                                     
040400             UNTIL WS-FS-RESMST EQUAL 10.                                 
040500*                                                                         
040600     PERFORM 0510-00-CARGA-VEICULOS                                       
040700             UNTIL WS-FS-VEHMST EQUAL 10.                                 
040800*                                                                         
040900     PERFORM 0520-00-CARGA-OCUPACAO                                       
041000             UNTIL WS-FS-OCUPMST EQUAL 10.                                
041100*                                                                         
041200     PERFORM 0530-00-CARGA-ESPERA                                         
041300             UNTIL WS-FS-WAITMST EQUAL 10.                                
041400*                                                                         
041500     PERFORM 0600-00-LEITURA-PARKTXN.                                     
041600*                                                                         
041700 0100-99-EXIT.                                                            
041800     EXIT.                                                                
041900************************************************************************  
042000 0200-00-TESTA-FILE-STATUS   SECTION.                                     
042100************************************************************************  
042200*                                                                         
042300     PERFORM 0300-00-TESTA-FS-RESMST.                                     
042400     PERFORM 0305-00-TESTA-FS-VEHMST.                                     
042500     PERFORM 0310-00-TESTA-FS-OCUPMST.                                    
042600     PERFORM 0315-00-TESTA-FS-WAITMST.                                    
042700     PERFORM 0320-00-TESTA-FS-PARKTXN.                                    
042800     PERFORM 0325-00-TESTA-FS-RESNOVO.                                    
042900     PERFORM 0330-00-TESTA-FS-VEHNOVO.                                    
043000     PERFORM 0335-00-TESTA-FS-OCUPNOVO.                                   
043100     PERFORM 0340-00-TESTA-FS-WAITNOVO.                                   
043200     PERFORM 0345-00-TESTA-FS-HISTMST.                                    
043300     PERFORM 0350-00-TESTA-FS-PRKLOG.                                     
043400*                                                                         
043500 0200-99-EXIT.                                                            
043600     EXIT.                                                                
043700************************************************************************  
043800 0300-00-TESTA-FS-RESMST     SECTION.                                     
043900************************************************************************  
044000*                                                                         
044100     IF      WS-FS-RESMST  NOT EQUAL 00 AND 10                            
044200             MOVE 'RESMST'  TO      WS-DDNAME-ARQ                         
044300             MOVE  WS-FS-RESMST                                           
044400                             TO      WS-FS-ARQ                            
044500             PERFORM         0999-00-ABEND-ARQ                            
044600     END-IF.                                                              
044700*                                                                         
044800 0300-99-EXIT.                                                            
044900     EXIT.                                                                
045000************************************************************************  
045100 0305-00-TESTA-FS-VEHMST     SECTION.                                     
045200************************************************************************  
045300*                                                                         
045400     IF      WS-FS-VEHMST  NOT EQUAL 00 AND 10                            
045500             MOVE 'VEHMST'  TO      WS-DDNAME-ARQ                         
045600             MOVE  WS-FS-VEHMST                                           
045700                             TO      WS-FS-ARQ                            
045800             PERFORM         0999-00-ABEND-ARQ                            
045900     END-IF.                                                              
046000*                                                                         
046100 0305-99-EXIT.                                                            
046200     EXIT.                                                                
046300************************************************************************  
046400 0310-00-TESTA-FS-OCUPMST    SECTION.                                     
046500************************************************************************  
046600*                                                                         
046700     IF      WS-FS-OCUPMST NOT EQUAL 00 AND 10                            
046800             MOVE 'OCUPMST' TO      WS-DDNAME-ARQ                         
046900             MOVE  WS-FS-OCUPMST                                          
047000                             TO      WS-FS-ARQ                            
047100             PERFORM         0999-00-ABEND-ARQ                            
047200     END-IF.                                                              
047300*                                                                         
047400 0310-99-EXIT.                                                            
047500     EXIT.                                                                
047600************************************************************************  
047700 0315-00-TESTA-FS-WAITMST    SECTION.                                     
047800************************************************************************  
047900*                                                                         
048000     IF      WS-FS-WAITMST NOT EQUAL 00 AND 10                            
048100             MOVE 'WAITMST' TO      WS-DDNAME-ARQ                         
048200             MOVE  WS-FS-WAITMST                                          
048300                             TO      WS-FS-ARQ                            
048400             PERFORM         0999-00-ABEND-ARQ                            
048500     END-IF.                                                              
048600*                                                                         
048700 0315-99-EXIT.                                                            
048800     EXIT.                                                                
048900************************************************************************  
049000 0320-00-TESTA-FS-PARKTXN    SECTION.                                     
049100************************************************************************  
049200*                                                                         
049300     IF      WS-FS-PARKTXN NOT EQUAL 00 AND 10                            
049400             MOVE 'PARKTXN' TO      WS-DDNAME-ARQ                         
049500             MOVE  WS-FS-PARKTXN                                          
049600                             TO      WS-FS-ARQ                            
049700             PERFORM         0999-00-ABEND-ARQ                            
049800     END-IF.                                                              
049900*                                                                         
050000 0320-99-EXIT.                                                            
050100     EXIT.                                                                
050200************************************************************************  
050300 0325-00-TESTA-FS-RESNOVO    SECTION.                                     
050400************************************************************************  
050500*                                                                         
050600     IF      WS-FS-RESNOVO NOT EQUAL 00                                   
050700             MOVE 'RESNOVO' TO      WS-DDNAME-ARQ                         
050800             MOVE  WS-FS-RESNOVO                                          
050900                             TO      WS-FS-ARQ                            
051000             PERFORM         0999-00-ABEND-ARQ                            
051100     END-IF.                                                              
051200*                                                                         
051300 0325-99-EXIT.                                                            
051400     EXIT.                                                                
051500************************************************************************  
051600 0330-00-TESTA-FS-VEHNOVO    SECTION.                                     
051700************************************************************************  
051800*                                                                         
051900     IF      WS-FS-VEHNOVO NOT EQUAL 00                                   
052000             MOVE 'VEHNOVO' TO      WS-DDNAME-ARQ                         
052100             MOVE  WS-FS-VEHNOVO                                          
052200                             TO      WS-FS-ARQ                            
052300             PERFORM         0999-00-ABEND-ARQ                            
052400     END-IF.                                                              
052500*                                                                         
052600 0330-99-EXIT.                                                            
052700     EXIT.                                                                
052800************************************************************************  
052900 0335-00-TESTA-FS-OCUPNOVO   SECTION.                                     
053000************************************************************************  
053100*                                                                         
053200     IF      WS-FS-OCUPNOVO NOT EQUAL 00                                  
053300             MOVE 'OCUPNOVO' TO      WS-DDNAME-ARQ                        
053400             MOVE  WS-FS-OCUPNOVO                                         
053500                             TO      WS-FS-ARQ                            
053600             PERFORM         0999-00-ABEND-ARQ                            
053700     END-IF.                                                              
053800*                                                                         
053900 0335-99-EXIT.                                                            
054000     EXIT.                                                                
054100************************************************************************  
054200 0340-00-TESTA-FS-WAITNOVO   SECTION.                                     
054300************************************************************************  
054400*                                                                         
054500     IF      WS-FS-WAITNOVO NOT EQUAL 00                                  
054600             MOVE 'WAITNOVO' TO      WS-DDNAME-ARQ                        
054700             MOVE  WS-FS-WAITNOVO                                         
054800                             TO      WS-FS-ARQ                            
054900             PERFORM         0999-00-ABEND-ARQ                            
055000     END-IF.                                                              
055100*                                                                         
055200 0340-99-EXIT.                                                            
055300     EXIT.                                                                
055400************************************************************************  
055500 0345-00-TESTA-FS-HISTMST    SECTION.                                     
055600************************************************************************  
055700*                                                                         
055800     IF      WS-FS-HISTMST NOT EQUAL 00                                   
055900             MOVE 'HISTMST' TO      WS-DDNAME-ARQ                         
056000             MOVE  WS-FS-HISTMST                                          
056100                             TO      WS-FS-ARQ                            
056200             PERFORM         0999-00-ABEND-ARQ                            
056300     END-IF.                                                              
056400*                                                                         
056500 0345-99-EXIT.                                                            
056600     EXIT.                                                                
056700************************************************************************  
056800 0350-00-TESTA-FS-PRKLOG     SECTION.                                     
056900************************************************************************  
057000*                                                                         
057100     IF      WS-FS-PRKLOG  NOT EQUAL 00                                   
057200             MOVE 'PRKLOG'  TO      WS-DDNAME-ARQ                         
057300             MOVE  WS-FS-PRKLOG                                           
057400                             TO      WS-FS-ARQ                            
057500             PERFORM         0999-00-ABEND-ARQ                            
057600     END-IF.                                                              
057700*                                                                         
057800 0350-99-EXIT.                                                            
057900     EXIT.                                                                
058000************************************************************************  
058100* CARGA DO CADASTRO DE MORADORES.  SOMENTE ID E TORRE FICAM     *         
058200* RETIDOS EM MEMORIA (VIDE WS-TAB-RESIDENTES); O REGISTRO       *         
058300* COMPLETO E REGRAVADO IMEDIATAMENTE NO RESNOVO, POIS ESTE      *         
058400* PROGRAMA NAO ALTERA O CADASTRO DE MORADOR.                    *         
058500************************************************************************  
058600 0500-00-CARGA-RESIDENTES    SECTION.                                     
058700************************************************************************  
058800*                                                                         
058900     READ    RESMST          INTO    REG-RESIDENT.                        
059000*                                                                         
059100     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.                       
059200     MOVE    002             TO      WS-PTO-ERRO.                         
059300*                                                                         
059400     PERFORM 0300-00-TESTA-FS-RESMST.                                     
059500*                                                                         
059600     IF      WS-FS-RESMST    EQUAL   00                                   
059700             ADD 001         TO      WS-QTDE-RESIDENTES                   
059800             ADD 001         TO      WS-LID-RESMST                        
059900             MOVE RES-ID     TO   WS-TR-ID(WS-QTDE-RESIDENTES)            
060000             MOVE RES-WING   TO   WS-TR-WING(WS-QTDE-RESIDENTES)          
060100*                                                                         
060200             WRITE   REG-RESNOVO     FROM    REG-RESIDENT                 
060300*                                                                         
060400             MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ                
060500             MOVE    012             TO      WS-PTO-ERRO                  
060600             PERFORM 0325-00-TESTA-FS-RESNOVO                             
060700             ADD     001     TO      WS-GRV-RESNOVO                       
060800     END-IF.                                                              
060900*                                                                         
061000 0500-99-EXIT.                                                            
061100     EXIT.                                                                
061200************************************************************************  
061300* CARGA DO CADASTRO DE VEICULOS (MORADOR E CONVIDADO).           *        
061400************************************************************************  
061500 0510-00-CARGA-VEICULOS      SECTION.                                     
061600************************************************************************  
061700*                                                                         
061800     READ    VEHMST          INTO    REG-VEHICLE.                         
061900*                                                                         
062000     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.                       
062100     MOVE    003             TO      WS-PTO-ERRO.                         
062200*                                                                         
062300     PERFORM 0305-00-TESTA-FS-VEHMST.                                     
062400*                                                                         
062500     IF      WS-FS-VEHMST    EQUAL   00                                   
062600             ADD 001         TO      WS-QTDE-VEICULOS                     
062700             ADD 001         TO      WS-LID-VEHMST                        
062800             MOVE VEH-NUMBER TO   WS-TV-NUMBER(WS-QTDE-VEICULOS)          
062900             MOVE VEH-RES-ID TO   WS-TV-RES-ID(WS-QTDE-VEICULOS)          
063000             MOVE VEH-TYPE   TO   WS-TV-TYPE(WS-QTDE-VEICULOS)            
063100             MOVE VEH-BRAND  TO   WS-TV-BRAND(WS-QTDE-VEICULOS)           
063200             MOVE VEH-OWNER-TYPE                                          
063300                       TO   WS-TV-OWNER-TYPE(WS-QTDE-VEICULOS)            
063400             MOVE 'S'        TO   WS-TV-ATIVO(WS-QTDE-VEICULOS)           
063500     END-IF.                                                              
063600*                                                                         
063700 0510-99-EXIT.                                                            
063800     EXIT.                                                                
063900************************************************************************  
064000* CARGA DA OCUPACAO CORRENTE, INDEXADA PELO NUMERO DA VAGA.      *        
064100* PARA VAGA DE MORADOR (1-1200), A TORRE DO PROPRIETARIO E       *        
064200* OBTIDA VIA VEICULO/MORADOR E GRAVADA JUNTO NA TABELA.          *        
064300************************************************************************  
064400 0520-00-CARGA-OCUPACAO      SECTION.                                     
064500************************************************************************  
064600*                                                                         
064700     READ    OCUPMST         INTO    REG-PARKED.                          
064800*                                                                         
064900     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.                       
065000     MOVE    004             TO      WS-PTO-ERRO.                         
065100*                                                                         
065200     PERFORM 0310-00-TESTA-FS-OCUPMST.                                    
065300*                                                                         
065400     IF      WS-FS-OCUPMST   EQUAL   00                                   
065500             ADD 001         TO      WS-LID-OCUPMST                       
065600             MOVE PKD-VEH-NUMBER                                          
065700                     TO  WS-TO-VEH-NUMBER(PKD-SLOT-ID)                    
065800             MOVE PKD-TIME-IN                                             
065900                     TO  WS-TO-TIME-IN(PKD-SLOT-ID)                       
066000             MOVE 'S'        TO  WS-TO-OCUPADA(PKD-SLOT-ID)               
066100             IF      PKD-SLOT-ID LESS OR EQUAL 1200                       
066200                     PERFORM 0525-00-DESCOBRE-TORRE-VAGA                  
066300             END-IF                                                       
066400     END-IF.                                                              
066500*                                                                         
066600 0520-99-EXIT.                                                            
066700     EXIT.                                                                
066800************************************************************************  
066900* LOCALIZA O VEICULO OCUPANTE E O MORADOR DONO PARA GRAVAR A     *        
067000* TORRE NA LINHA DA TABELA DE OCUPACAO (USADO SO NA CARGA).      *        
067100************************************************************************  
067200 0525-00-DESCOBRE-TORRE-VAGA SECTION.                                     
067300************************************************************************  
067400*                                                                         
067500     MOVE    'N'             TO      WS-ACHOU-VEH.                        
067600     MOVE    1               TO      WS-SUB-VEH.                          
067700*                                                                         
067800     PERFORM 0526-00-BUSCA-VEICULO-POR-PLACA                              
067900             UNTIL WS-SUB-VEH GREATER WS-QTDE-VEICULOS                    
068000               OR  WS-VEICULO-ENCONTRADO.                                 
068100*                                                                         
068200     IF      WS-VEICULO-ENCONTRADO                                        
068300             MOVE    'N'     TO      WS-ACHOU-RES                         
068400             MOVE    1       TO      WS-SUB-RES                           
068500             PERFORM 0527-00-BUSCA-RESIDENTE-POR-ID                       
068600               UNTIL WS-SUB-RES GREATER WS-QTDE-RESIDENTES                
068700                 OR  WS-RESIDENTE-ENCONTRADO                              
068800             IF      WS-RESIDENTE-ENCONTRADO                              
068900                     MOVE WS-TR-WING(WS-SUB-RES)                          
069000                             TO WS-TO-WING(PKD-SLOT-ID)                   
069100             END-IF                                                       
069200     END-IF.                                                              
069300*                                                                         
069400 0525-99-EXIT.                                                            
069500     EXIT.                                                                
069600************************************************************************  
069700 0526-00-BUSCA-VEICULO-POR-PLACA SECTION.                                 
069800************************************************************************  
069900*                                                                         
070000     IF      WS-TV-NUMBER(WS-SUB-VEH) EQUAL PKD-VEH-NUMBER                
070100             MOVE 'S'        TO      WS-ACHOU-VEH                         
070200     ELSE                                                                 
070300             ADD 001         TO      WS-SUB-VEH                           
070400     END-IF.                                                              
070500*                                                                         
070600 0526-99-EXIT.                                                            
070700     EXIT.                                                                
070800************************************************************************  
070900 0527-00-BUSCA-RESIDENTE-POR-ID SECTION.                                  
071000************************************************************************  
071100*                                                                         
071200     IF      WS-TR-ID(WS-SUB-RES) EQUAL                                   
071300                             WS-TV-RES-ID(WS-SUB-VEH)                     
071400             MOVE 'S'        TO      WS-ACHOU-RES                         
071500     ELSE                                                                 
071600             ADD 001         TO      WS-SUB-RES                           
071700     END-IF.                                                              
071800*                                                                         
071900 0527-99-EXIT.                                                            
072000     EXIT.                                                                
072100************************************************************************  
072200* CARGA DA FILA DE ESPERA DE CONVIDADOS DIRETAMENTE NA AREA DE   *        
072300* LIGACAO DO APXSB001 (WRQ-TABELA), MANTIDA POR ESTE PROGRAMA.   *        
072400************************************************************************  
072500 0530-00-CARGA-ESPERA        SECTION.                                     
072600************************************************************************  
072700*                                                                         
072800     READ    WAITMST         INTO    REG-WAITLIST.                        
072900*                                                                         
073000     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.                       
073100     MOVE    005             TO      WS-PTO-ERRO.                         
073200*                                                                         
073300     PERFORM 0315-00-TESTA-FS-WAITMST.                                    
073400*                                                                         
073500     IF      WS-FS-WAITMST   EQUAL   00                                   
073600             ADD 001         TO      WS-LID-WAITMST                       
073700             ADD 001         TO      WRQ-QTDE-FILA                        
073800             MOVE WL-ID                                                   
073900                     TO      WRQ-T-WL-ID(WRQ-QTDE-FILA)                   
074000             MOVE WL-RES-ID                                               
074100                     TO      WRQ-T-RES-ID(WRQ-QTDE-FILA)                  
074200             MOVE WL-VEH-NUMBER                                           
074300                     TO      WRQ-T-VEH-NUMBER(WRQ-QTDE-FILA)              
074400             MOVE WL-VEH-BRAND                                            
074500                     TO      WRQ-T-VEH-BRAND(WRQ-QTDE-FILA)               
074600             MOVE WL-VEH-TYPE                                             
074700                     TO      WRQ-T-VEH-TYPE(WRQ-QTDE-FILA)                
074800             MOVE WL-TIME-ADDED                                           
074900                     TO      WRQ-T-TIME-ADDED(WRQ-QTDE-FILA)              
075000             IF      WL-ID   GREATER WRQ-ULTIMO-ID                        
075100                     MOVE WL-ID TO   WRQ-ULTIMO-ID                        
075200             END-IF                                                       
075300     END-IF.                                                              
075400*                                                                         
075500 0530-99-EXIT.                                                            
075600     EXIT.                                                                
075700************************************************************************  
075800 0600-00-LEITURA-PARKTXN     SECTION.                                     
075900************************************************************************  
076000*                                                                         
076100     READ    PARKTXN         INTO    REG-PARK-TXN.                        
076200*                                                                         
076300     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.                       
076400     MOVE    006             TO      WS-PTO-ERRO.                         
076500*                                                                         
076600     PERFORM 0320-00-TESTA-FS-PARKTXN.                                    
076700*                                                                         
076800     IF      WS-FS-PARKTXN   EQUAL   00                                   
076900             ADD 001         TO      WS-LID-PARKTXN                       
077000     ELSE                                                                 
077100             MOVE 'S'        TO      WS-CHAVE-ALTA                        
077200     END-IF.                                                              
077300*                                                                         
077400 0600-99-EXIT.                                                            
077500     EXIT.                                                                
077600************************************************************************  
077700 1000-00-PROCED-PRINCIPAIS   SECTION.                                     
077800************************************************************************  
077900*                                                                         
078000     MOVE    'S'             TO      WS-SOLIC-ACEITA.                     
078100     MOVE    SPACES          TO      WS-MOTIVO-REJEICAO.                  
078200*                                                                         
078300     IF      TXN-PARK-MORADOR                                             
078400             PERFORM 1200-00-PROCESSA-PARK-RESIDENTE                      
078500     ELSE                                                                 
078600       IF    TXN-PARK-CONVIDADO                                           
078700             PERFORM 1300-00-PROCESSA-PARK-CONVIDADO                      
078800       ELSE                                                               
078900             PERFORM 1400-00-PROCESSA-REMOCAO                             
079000       END-IF                                                             
079100     END-IF.                                                              
079200*                                                                         
079300     IF      WS-SOLICITACAO-ACEITA                                        
079400             ADD 001         TO      WS-QTD-ACEITOS                       
079500     ELSE                                                                 
079600             ADD 001         TO      WS-QTD-REJEITADOS                    
079700     END-IF.                                                              
079800*                                                                         
079900     PERFORM 1900-00-GRAVACAO-LOG-TXN.                                    
080000*                                                                         
080100     PERFORM 0600-00-LEITURA-PARKTXN.                                     
080200*                                                                         
080300 1000-99-EXIT.                                                            
080400     EXIT.                                                                
080500************************************************************************  
080600* CRITICA DE PARK DE VEICULO DE MORADOR - MORADOR E VEICULO      *        
080700* EXISTENTES, VEICULO NAO ESTACIONADO, LIMITE DE VAGAS DA TORRE  *        
080800* RESPEITADO E VAGA (1-1200) LIVRE.                              *        
080900************************************************************************  
081000 1200-00-PROCESSA-PARK-RESIDENTE SECTION.                                 
081100************************************************************************  
081200*                                                                         
081300     MOVE    'N'             TO      WS-ACHOU-RES.                        
081400     MOVE    1               TO      WS-SUB-RES.                          
081500*                                                                         
081600     PERFORM 1220-00-VERIFICA-RESIDENTE                                   
081700       UNTIL WS-SUB-RES GREATER WS-QTDE-RESIDENTES                        
081800         OR  WS-RESIDENTE-ENCONTRADO.                                     
081900*                                                                         
082000     IF      NOT WS-RESIDENTE-ENCONTRADO                                  
082100             MOVE 'N' TO     WS-SOLIC-ACEITA                              
082200             MOVE 'MORADOR NAO ENCONTRADO'                                
082300                             TO      WS-MOTIVO-REJEICAO                   
082400     END-IF.                                                              
082500*                                                                         
082600     IF      WS-SOLICITACAO-ACEITA                                        
082700             MOVE 'N'        TO      WS-ACHOU-VEH                         
082800             MOVE 1          TO      WS-SUB-VEH                           
082900             PERFORM 1230-00-VERIFICA-VEICULO-MORADOR                     
083000               UNTIL WS-SUB-VEH GREATER WS-QTDE-VEICULOS                  
083100                 OR  WS-VEICULO-ENCONTRADO                                
083200             IF      NOT WS-VEICULO-ENCONTRADO                            
083300                     MOVE 'N' TO     WS-SOLIC-ACEITA                      
083400                     MOVE 'VEICULO NAO CADASTRADO PARA O MORADOR'         
083500                             TO      WS-MOTIVO-REJEICAO                   
083600             END-IF                                                       
083700     END-IF.                                                              
083800*                                                                         
083900     IF      WS-SOLICITACAO-ACEITA                                        
084000             MOVE 'N'        TO      WS-ACHOU-OCU                         
084100             MOVE 1          TO      WS-SUB-SLOT                          
084200             PERFORM 1240-00-VERIFICA-VEICULO-ESTAC                       
084300               UNTIL WS-SUB-SLOT GREATER 1350                             
084400                 OR  WS-OCUPACAO-ENCONTRADA                               
084500             IF      WS-OCUPACAO-ENCONTRADA                               
084600                     MOVE 'N' TO     WS-SOLIC-ACEITA                      
084700                     MOVE 'VEICULO JA ESTACIONADO'                        
084800                             TO      WS-MOTIVO-REJEICAO                   
084900             END-IF                                                       
085000     END-IF.                                                              
085100*                                                                         
085200     IF      WS-SOLICITACAO-ACEITA                                        
085300             MOVE WS-TR-WING(WS-SUB-RES) TO WS-WING-SOLICITANTE           
085400             PERFORM 1250-00-CONTA-VAGAS-TORRE                            
085500             IF      WS-QTDE-VAGAS-TORRE GREATER OR EQUAL 400             
085600                     MOVE 'N' TO     WS-SOLIC-ACEITA                      
085700                     MOVE 'LIMITE DE VAGAS DA TORRE EXCEDIDO'             
085800                             TO      WS-MOTIVO-REJEICAO                   
085900             END-IF                                                       
086000     END-IF.                                                              
086100*                                                                         
086200     IF      WS-SOLICITACAO-ACEITA                                        
086300             IF      TXN-SLOT-ID LESS 1                                   
086400                OR   TXN-SLOT-ID GREATER 1200                             
086500                OR   WS-TO-VAGA-OCUPADA(TXN-SLOT-ID)                      
086600                     MOVE 'N' TO     WS-SOLIC-ACEITA                      
086700                     MOVE 'VAGA DE MORADOR INVALIDA OU OCUPADA'           
086800                             TO      WS-MOTIVO-REJEICAO                   
086900             ELSE                                                         
087000                     MOVE TXN-VEH-NUMBER                                  
087100                             TO      WS-TO-VEH-NUMBER(TXN-SLOT-ID)        
087200                     MOVE TXN-TIMESTAMP                                   
087300                             TO      WS-TO-TIME-IN(TXN-SLOT-ID)           
087400                     MOVE WS-WING-SOLICITANTE                             
087500                             TO      WS-TO-WING(TXN-SLOT-ID)              
087600                     MOVE 'S' TO     WS-TO-OCUPADA(TXN-SLOT-ID)           
087700                     ADD 001  TO     WS-QTD-PARK-MORADOR                  
087800             END-IF                                                       
087900     END-IF.                                                              
088000*                                                                         
088100 1200-99-EXIT.                                                            
088200     EXIT.                                                                
088300************************************************************************  
088400 1220-00-VERIFICA-RESIDENTE  SECTION.                                     
088500************************************************************************  
088600*                                                                         
088700     IF      WS-TR-ID(WS-SUB-RES) EQUAL TXN-RES-ID                        
088800             MOVE 'S'        TO      WS-ACHOU-RES                         
088900     ELSE                                                                 
089000             ADD 001         TO      WS-SUB-RES                           
089100     END-IF.                                                              
089200*                                                                         
089300 1220-99-EXIT.                                                            
089400     EXIT.                                                                
089500************************************************************************  
089600 1230-00-VERIFICA-VEICULO-MORADOR SECTION.                                
089700************************************************************************  
089800*                                                                         
089900     IF      WS-TV-VEICULO-ATIVO(WS-SUB-VEH)                              
090000       AND   WS-TV-NUMBER(WS-SUB-VEH) EQUAL TXN-VEH-NUMBER                
090100       AND   WS-TV-RES-ID(WS-SUB-VEH) EQUAL TXN-RES-ID                    
090200             MOVE 'S'        TO      WS-ACHOU-VEH                         
090300     ELSE                                                                 
090400             ADD 001         TO      WS-SUB-VEH                           
090500     END-IF.                                                              
090600*                                                                         
090700 1230-99-EXIT.                                                            
090800     EXIT.                                                                
090900************************************************************************  
091000 1240-00-VERIFICA-VEICULO-ESTAC SECTION.                                  
091100************************************************************************  
091200*                                                                         
091300     IF      WS-TO-VAGA-OCUPADA(WS-SUB-SLOT)                              
091400       AND   WS-TO-VEH-NUMBER(WS-SUB-SLOT) EQUAL TXN-VEH-NUMBER           
091500             MOVE 'S'        TO      WS-ACHOU-OCU                         
091600     ELSE                                                                 
091700             ADD 001         TO      WS-SUB-SLOT                          
091800     END-IF.                                                              
091900*                                                                         
092000 1240-99-EXIT.                                                            
092100     EXIT.                                                                
092200************************************************************************  
092300* CONTA AS VAGAS DE MORADOR (1-1200) OCUPADAS POR VEICULO DE     *        
092400* MORADOR DA MESMA TORRE DO SOLICITANTE.                         *        
092500************************************************************************  
092600 1250-00-CONTA-VAGAS-TORRE   SECTION.                                     
092700************************************************************************  
092800*                                                                         
092900     MOVE    ZERO            TO      WS-QTDE-VAGAS-TORRE.                 
093000     MOVE    1               TO      WS-SUB-SLOT.                         
093100*                                                                         
093200     PERFORM 1255-00-TESTA-VAGA-TORRE                                     
093300             UNTIL WS-SUB-SLOT GREATER 1200.                              
093400*                                                                         
093500 1250-99-EXIT.                                                            
093600     EXIT.                                                                
093700************************************************************************  
093800 1255-00-TESTA-VAGA-TORRE    SECTION.                                     
093900************************************************************************  
094000*                                                                         
094100     IF      WS-TO-VAGA-OCUPADA(WS-SUB-SLOT)                              
094200       AND   WS-TO-WING(WS-SUB-SLOT) EQUAL WS-WING-SOLICITANTE            
094300             ADD 001         TO      WS-QTDE-VAGAS-TORRE                  
094400     END-IF.                                                              
094500*                                                                         
094600     ADD     001             TO      WS-SUB-SLOT.                         
094700*                                                                         
094800 1255-99-EXIT.                                                            
094900     EXIT.                                                                
095000************************************************************************  
095100* CRITICA DE PARK DE VEICULO DE CONVIDADO.  SE AS 150 VAGAS DE   *        
095200* CONVIDADO ESTIVEREM TODAS OCUPADAS, O VEICULO E ENFILEIRADO NA *        
095300* FILA DE ESPERA (APXSB001) EM VEZ DE ESTACIONADO.  CASO         *        
095400* CONTRARIO, O VEICULO E CADASTRADO E ESTACIONADO DE FORMA       *        
095500* ATOMICA - SE A VAGA FALHAR NA CRITICA, O CADASTRO E DESFEITO.  *        
095600************************************************************************  
095700 1300-00-PROCESSA-PARK-CONVIDADO SECTION.                                 
095800************************************************************************  
095900*                                                                         
096000     MOVE    ZERO            TO      WS-QTDE-VAGAS-CONV.                  
096100     MOVE    1201            TO      WS-SUB-SLOT.                         
096200*                                                                         
096300     PERFORM 1310-00-CONTA-VAGAS-CONVIDADO                                
096400             UNTIL WS-SUB-SLOT GREATER 1350.                              
096500*                                                                         
096600     IF      WS-QTDE-VAGAS-CONV GREATER OR EQUAL 150                      
096700             PERFORM 1350-00-ENFILEIRA-ESPERA                             
096800     ELSE                                                                 
096900             MOVE 'N'        TO      WS-ACHOU-VEH                         
097000             MOVE 1          TO      WS-SUB-VEH                           
097100             PERFORM 1320-00-VERIFICA-PLACA-DUPL                          
097200               UNTIL WS-SUB-VEH GREATER WS-QTDE-VEICULOS                  
097300                 OR  WS-VEICULO-ENCONTRADO                                
097400             IF      WS-VEICULO-ENCONTRADO                                
097500                     MOVE 'N' TO     WS-SOLIC-ACEITA                      
097600                     MOVE 'PLACA JA CADASTRADA'                           
097700                             TO      WS-MOTIVO-REJEICAO                   
097800             ELSE                                                         
097900                     PERFORM 1330-00-REGISTRA-VEICULO-CONV                
098000                     IF      TXN-SLOT-ID LESS 1201                        
098100                        OR   TXN-SLOT-ID GREATER 1350                     
098200                        OR   WS-TO-VAGA-OCUPADA(TXN-SLOT-ID)              
098300                             MOVE 'N' TO WS-SOLIC-ACEITA                  
098400                             MOVE 'VAGA DE CONVIDADO INVALIDA OU '        
098500                                  'OCUPADA (CADASTRO DESFEITO)'           
098600                                     TO WS-MOTIVO-REJEICAO                
098700                             SUBTRACT 1 FROM WS-QTDE-VEICULOS             
098800                     ELSE                                                 
098900                             MOVE TXN-VEH-NUMBER                          
099000                                  TO WS-TO-VEH-NUMBER(TXN-SLOT-ID)        
099100                             MOVE TXN-TIMESTAMP                           
099200                                  TO WS-TO-TIME-IN(TXN-SLOT-ID)           
099300                             MOVE SPACES                                  
099400                                  TO WS-TO-WING(TXN-SLOT-ID)              
099500                             MOVE 'S' TO WS-TO-OCUPADA(TXN-SLOT-ID)       
099600                             ADD 001  TO WS-QTD-PARK-CONVID               
099700                     END-IF                                               
099800             END-IF                                                       
099900     END-IF.                                                              
100000*                                                                         
100100 1300-99-EXIT.                                                            
100200     EXIT.                                                                
100300************************************************************************  
100400 1310-00-CONTA-VAGAS-CONVIDADO SECTION.                                   
100500************************************************************************  
100600*                                                                         
100700     IF      WS-TO-VAGA-OCUPADA(WS-SUB-SLOT)                              
100800             ADD 001         TO      WS-QTDE-VAGAS-CONV                   
100900     END-IF.                                                              
101000*                                                                         
101100     ADD     001             TO      WS-SUB-SLOT.                         
101200*                                                                         
101300 1310-99-EXIT.                                                            
101400     EXIT.                                                                
101500************************************************************************  
101600 1320-00-VERIFICA-PLACA-DUPL SECTION.                                     
101700************************************************************************  
101800*                                                                         
101900     IF      WS-TV-VEICULO-ATIVO(WS-SUB-VEH)                              
102000       AND   WS-TV-NUMBER(WS-SUB-VEH) EQUAL TXN-VEH-NUMBER                
102100             MOVE 'S'        TO      WS-ACHOU-VEH                         
102200     ELSE                                                                 
102300             ADD 001         TO      WS-SUB-VEH                           
102400     END-IF.                                                              
102500*                                                                         
102600 1320-99-EXIT.                                                            
102700     EXIT.                                                                
102800************************************************************************  
102900* CADASTRA O VEICULO DE CONVIDADO NA TABELA - APENDICE PROVISORIO*        
103000* QUE E DESFEITO PELO CHAMADOR (1300) SE A VAGA FOR RECUSADA.    *        
103100************************************************************************  
103200 1330-00-REGISTRA-VEICULO-CONV SECTION.                                   
103300************************************************************************  
103400*                                                                         
103500     ADD     001             TO      WS-QTDE-VEICULOS.                    
103600     MOVE    TXN-VEH-NUMBER  TO   WS-TV-NUMBER(WS-QTDE-VEICULOS).         
103700     MOVE    TXN-RES-ID      TO   WS-TV-RES-ID(WS-QTDE-VEICULOS).         
103800     MOVE    TXN-VEH-TYPE    TO   WS-TV-TYPE(WS-QTDE-VEICULOS).           
103900     MOVE    TXN-VEH-BRAND   TO   WS-TV-BRAND(WS-QTDE-VEICULOS).          
104000     MOVE    'GUEST'         TO   WS-TV-OWNER-TYPE(WS-QTDE-VEICULOS).     
104100     MOVE    'S'             TO   WS-TV-ATIVO(WS-QTDE-VEICULOS).          
104200*                                                                         
104300 1330-99-EXIT.                                                            
104400     EXIT.                                                                
104500************************************************************************  
104600* VAGAS DE CONVIDADO ESGOTADAS - ENFILEIRA O VEICULO NA FILA DE  *        
104700* ESPERA VIA APXSB001.  A FILA TEM LIMITE PROPRIO DE 50 VAGAS.   *        
104800************************************************************************  
104900 1350-00-ENFILEIRA-ESPERA    SECTION.                                     
105000************************************************************************  
105100*                                                                         
105200     MOVE    'E'             TO      WRQ-CODOPE.                          
105300     MOVE    TXN-RES-ID      TO      WRQ-I-RES-ID.                        
105400     MOVE    TXN-VEH-NUMBER  TO      WRQ-I-VEH-NUMBER.                    
105500     MOVE    TXN-VEH-BRAND   TO      WRQ-I-VEH-BRAND.                     
105600     MOVE    TXN-VEH-TYPE    TO      WRQ-I-VEH-TYPE.                      
105700     MOVE    TXN-TIMESTAMP   TO      WRQ-I-TIME-ADDED.                    
105800*                                                                         
105900     CALL    'APXSB001'      USING   WRQ-GRUPO.                           
106000*                                                                         
106100     IF      WRQ-RET-FILA-CHEIA                                           
106200             MOVE 'N'        TO      WS-SOLIC-ACEITA                      
106300             MOVE 'VAGA DE CONVIDADO E FILA DE ESPERA CHEIAS'             
106400                             TO      WS-MOTIVO-REJEICAO                   
106500     ELSE                                                                 
106600             MOVE 'ENFILEIRADO - AGUARDA VAGA DE CONVIDADO'               
106700                             TO      WS-MOTIVO-REJEICAO                   
106800             MOVE WRQ-QTDE-FILA TO   WS-QTDE-FILA-EDT                     
106900             DISPLAY 'APXPB005 - CONVIDADO ENFILEIRADO - QTDE '           
107000                     'FILA: ' WS-QFE-DEZENA WS-QFE-UNIDADE                
107100     END-IF.                                                              
107200*                                                                         
107300 1350-99-EXIT.                                                            
107400     EXIT.                                                                
107500************************************************************************  
107600* CRITICA DE REMOCAO (BAIXA DE ESTACIONAMENTO).  O VEICULO DEVE  *        
107700* ESTAR ESTACIONADO; A FAIXA DA VAGA CLASSIFICA A PERMANENCIA    *        
107800* (MORADOR ATE 1200, CONVIDADO DE 1201 EM DIANTE).  O CALCULO DE *        
107900* HORAS E TARIFA E DELEGADO AO APXSB003.  LIBERADA A VAGA, SE    *        
108000* FOR DE CONVIDADO E A FILA DE ESPERA NAO ESTIVER VAZIA, O       *        
108100* PROXIMO DA FILA E RETIRADO E REPORTADO (NAO HA REESTACIONA-    *        
108200* MENTO AUTOMATICO).                                             *        
108300************************************************************************  
108400 1400-00-PROCESSA-REMOCAO    SECTION.                                     
108500************************************************************************  
108600*                                                                         
108700     MOVE    'N'             TO      WS-ACHOU-OCU.                        
108800     MOVE    1               TO      WS-SUB-SLOT.                         
108900*                                                                         
109000     PERFORM 1240-00-VERIFICA-VEICULO-ESTAC                               
109100             UNTIL WS-SUB-SLOT GREATER 1350                               
109200               OR  WS-OCUPACAO-ENCONTRADA.                                
109300*                                                                         
109400     IF      NOT WS-OCUPACAO-ENCONTRADA                                   
109500             MOVE 'N' TO     WS-SOLIC-ACEITA                              
109600             MOVE 'VEICULO NAO ESTA ESTACIONADO'                          
109700                             TO      WS-MOTIVO-REJEICAO                   
109800     ELSE                                                                 
109900             MOVE 'N'        TO      WS-ACHOU-VEH                         
110000             MOVE 1          TO      WS-SUB-VEH                           
110100             PERFORM 1420-00-VERIFICA-VEICULO-PLACA                       
110200               UNTIL WS-SUB-VEH GREATER WS-QTDE-VEICULOS                  
110300                 OR  WS-VEICULO-ENCONTRADO                                
110400             IF      WS-SUB-SLOT LESS OR EQUAL 1200                       
110500                     MOVE 'M' TO     WRC-TIPO-VAGA                        
110600             ELSE                                                         
110700                     MOVE 'G' TO     WRC-TIPO-VAGA                        
110800             END-IF                                                       
110900             MOVE WS-TV-TYPE(WS-SUB-VEH)                                  
111000                             TO      WRC-TIPO-VEICULO                     
111100             MOVE WS-TO-TIME-IN(WS-SUB-SLOT)                              
111200                             TO      WRC-TIME-IN                          
111300             MOVE TXN-TIMESTAMP                                           
111400                             TO      WRC-TIME-OUT                         
111500             MOVE 'C'        TO      WRC-CODOPE                           
111600*                                                                         
111700             CALL 'APXSB003' USING   WRC-GRUPO                            
111800*                                                                         
111900             IF      WRC-RET-SAIDA-INVALIDA                               
112000                     MOVE 'N' TO     WS-SOLIC-ACEITA                      
112100                     MOVE 'HORARIO DE SAIDA ANTERIOR A ENTRADA'           
112200                             TO      WS-MOTIVO-REJEICAO                   
112300             ELSE                                                         
112400                     PERFORM 1430-00-ARQUIVA-HISTORICO                    
112500                     PERFORM 1440-00-LIBERA-VAGA                          
112600                     ADD 001 TO     WS-QTD-REMOCOES                       
112700             END-IF                                                       
112800     END-IF.                                                              
112900*                                                                         
113000 1400-99-EXIT.                                                            
113100     EXIT.                                                                
113200************************************************************************  
113300 1420-00-VERIFICA-VEICULO-PLACA SECTION.                                  
113400************************************************************************  
113500*                                                                         
113600     IF      WS-TV-NUMBER(WS-SUB-VEH) EQUAL                               
113700                             WS-TO-VEH-NUMBER(WS-SUB-SLOT)                
113800             MOVE 'S'        TO      WS-ACHOU-VEH                         
113900     ELSE                                                                 
114000             ADD 001         TO      WS-SUB-VEH                           
114100     END-IF.                                                              
114200*                                                                         
114300 1420-99-EXIT.                                                            
114400     EXIT.                                                                
114500************************************************************************  
114600 1430-00-ARQUIVA-HISTORICO   SECTION.                                     
114700************************************************************************  
114800*                                                                         
114900     ADD     001             TO      WS-PROX-HIST-ID.                     
115000*                                                                         
115100     MOVE    SPACES          TO      REG-HISTORY.                         
115200     MOVE    WS-PROX-HIST-ID TO      HIS-RECORD-ID.                       
115300     MOVE    TXN-SLOT-ID     TO      HIS-SLOT-ID.                         
115400     MOVE    TXN-VEH-NUMBER  TO      HIS-VEH-NUMBER.                      
115500     MOVE    WS-TV-RES-ID(WS-SUB-VEH)                                     
115600                             TO      HIS-RES-ID.                          
115700     MOVE    WS-TV-BRAND(WS-SUB-VEH)                                      
115800                             TO      HIS-VEH-BRAND.                       
115900     MOVE    WS-TV-TYPE(WS-SUB-VEH)                                       
116000                             TO      HIS-VEH-TYPE.                        
116100     MOVE    WS-TO-TIME-IN(WS-SUB-SLOT)                                   
116200                             TO      HIS-TIME-IN.                         
116300     MOVE    TXN-TIMESTAMP   TO      HIS-TIME-OUT.                        
116400     MOVE    WRC-TOTAL-HORAS TO      HIS-TOTAL-HOURS.                     
116500     MOVE    WRC-TARIFA      TO      HIS-CHARGE.                          
116600*                                                                         
116700     WRITE   REG-HISTMST     FROM    REG-HISTORY.                         
116800*                                                                         
116900     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.                       
117000     MOVE    013             TO      WS-PTO-ERRO.                         
117100     PERFORM 0345-00-TESTA-FS-HISTMST.                                    
117200*                                                                         
117300     ADD     001             TO      WS-GRV-HISTMST.                      
117400     ADD     WRC-TARIFA      TO      WS-TOTAL-TARIFAS.                    
117500*                                                                         
117600     MOVE    WS-PROX-HIST-ID TO      WS-HIST-ID-EDT.                      
117700     DISPLAY 'APXPB005 - HISTORICO GRAVADO - FAIXA/SEQ: '                 
117800             WS-HIE-FAIXA '/' WS-HIE-SEQ.                                 
117900*                                                                         
118000 1430-99-EXIT.                                                            
118100     EXIT.                                                                
118200************************************************************************  
118300* LIBERA A VAGA E, SE FOR DE CONVIDADO, ELIMINA O VEICULO DO     *        
118400* CADASTRO (TRANSITORIO) E DESENFILEIRA O PROXIMO DA ESPERA.     *        
118500************************************************************************  
118600 1440-00-LIBERA-VAGA         SECTION.                                     
118700************************************************************************  
118800*                                                                         
118900     MOVE    SPACES          TO      WS-TO-VEH-NUMBER(WS-SUB-SLOT).       
119000     MOVE    ZEROS           TO      WS-TO-TIME-IN(WS-SUB-SLOT).          
119100     MOVE    SPACES          TO      WS-TO-WING(WS-SUB-SLOT).             
119200     MOVE    'N'             TO      WS-TO-OCUPADA(WS-SUB-SLOT).          
119300*                                                                         
119400     IF      WS-SUB-SLOT     GREATER 1200                                 
119500             MOVE 'N'        TO      WS-TV-ATIVO(WS-SUB-VEH)              
119600             IF      WRQ-QTDE-FILA GREATER ZERO                           
119700                     PERFORM 1450-00-DESENFILEIRA-ESPERA                  
119800             END-IF                                                       
119900     END-IF.                                                              
120000*                                                                         
120100 1440-99-EXIT.                                                            
120200     EXIT.                                                                
120300************************************************************************  
120400* RETIRA O PROXIMO DA FILA DE ESPERA E APENAS REPORTA O EVENTO - *        
120500* O REESTACIONAMENTO EM SI NAO E FEITO AUTOMATICAMENTE, CABENDO  *        
120600* A UMA NOVA TRANSACAO 'G' NO PROXIMO LOTE.                      *        
120700************************************************************************  
120800 1450-00-DESENFILEIRA-ESPERA SECTION.                                     
120900************************************************************************  
121000*                                                                         
121100     MOVE    'D'             TO      WRQ-CODOPE.                          
121200*                                                                         
121300     CALL    'APXSB001'      USING   WRQ-GRUPO.                           
121400*                                                                         
121500     IF      WRQ-RET-OK                                                   
121600             DISPLAY 'APXPB005 - VAGA DE CONVIDADO LIBERADA - '           
121700                     'PROXIMO DA ESPERA: ' WRQ-I-RES-ID '/'               
121800                     WRQ-I-VEH-NUMBER                                     
121900     END-IF.                                                              
122000*                                                                         
122100 1450-99-EXIT.                                                            
122200     EXIT.                                                                
122300************************************************************************  
122400* GRAVA UMA LINHA DE LOG PARA CADA TRANSACAO LIDA, REGISTRANDO   *        
122500* ACEITE, REJEICAO (COM MOTIVO) OU ENFILEIRAMENTO NA ESPERA.     *        
122600************************************************************************  
122700 1900-00-GRAVACAO-LOG-TXN    SECTION.                                     
122800************************************************************************  
122900*                                                                         
123000     MOVE    SPACES          TO      WS-LINHA-LOG.                        
123100     MOVE    TXN-CODE        TO      LOG-TXN-CODE.                        
123200     MOVE    TXN-RES-ID      TO      LOG-RES-ID.                          
123300     MOVE    TXN-VEH-NUMBER  TO      LOG-VEH-NUMBER.                      
123400*                                                                         
123500     IF      TXN-PARK-MORADOR                                             
123600             MOVE 'PARK-RESID' TO    LOG-ACAO                             
123700     ELSE                                                                 
123800     IF      TXN-PARK-CONVIDADO                                           
123900             MOVE 'PARK-CONVI' TO    LOG-ACAO                             
124000     ELSE                                                                 
124100             MOVE 'REMOCAO   ' TO    LOG-ACAO                             
124200     END-IF                                                               
124300     END-IF.                                                              
124400*                                                                         
124500     IF      WS-SOLICITACAO-ACEITA                                        
124600             MOVE 'ACEITA     ' TO   LOG-SITUACAO                         
124700     ELSE                                                                 
124800             MOVE 'REJEITADA  ' TO   LOG-SITUACAO                         
124900     END-IF.                                                              
125000*                                                                         
125100     MOVE    WS-MOTIVO-REJEICAO TO   LOG-MOTIVO.                          
125200*                                                                         
125300     WRITE   REG-PRKLOG      FROM    WS-LINHA-LOG.                        
125400*                                                                         
125500     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.                       
125600     MOVE    014             TO      WS-PTO-ERRO.                         
125700     PERFORM 0350-00-TESTA-FS-PRKLOG.                                     
125800*                                                                         
125900 1900-99-EXIT.                                                            
126000     EXIT.                                                                
126100************************************************************************  
126200* ENCERRAMENTO DO LOTE - REGRAVA OS MESTRES DE VEICULO, OCUPACAO*         
126300* E FILA DE ESPERA A PARTIR DAS TABELAS EM MEMORIA, EMITE A     *         
126400* ESTATISTICA DE FECHAMENTO E FECHA TODOS OS ARQUIVOS.          *         
126500************************************************************************  
126600 3000-00-PROCED-FINAIS       SECTION.                                     
126700************************************************************************  
126800*                                                                         
126900     PERFORM 3010-00-GRAVACAO-VEHNOVO.                                    
127000     PERFORM 3020-00-GRAVACAO-OCUPNOVO.                                   
127100     PERFORM 3030-00-GRAVACAO-WAITNOVO.                                   
127200     PERFORM 3100-00-MONTA-ESTATISTICA.                                   
127300*                                                                         
127400     CLOSE   RESMST  RESNOVO  VEHMST  VEHNOVO  OCUPMST  OCUPNOVO          
127500             WAITMST WAITNOVO PARKTXN HISTMST  PRKLOG.                    
127600*                                                                         
127700 3000-99-EXIT.                                                            
127800     EXIT.                                                                
127900************************************************************************  
128000* SOMENTE OS VEICULOS AINDA ATIVOS (MORADOR OU CONVIDADO AINDA   *        
128100* ESTACIONADO/EM ESPERA) SAO REGRAVADOS - O VEICULO DE CONVIDADO*         
128200* CUJA SAIDA JA FOI PROCESSADA DEIXA DE EXISTIR NO CADASTRO.     *        
128300************************************************************************  
128400 3010-00-GRAVACAO-VEHNOVO    SECTION.                                     
128500************************************************************************  
128600*                                                                         
128700     MOVE    1               TO      WS-SUB-VEH.                          
128800*                                                                         
128900     PERFORM 3015-00-GRAVA-1-VEICULO                                      
129000             UNTIL WS-SUB-VEH GREATER WS-QTDE-VEICULOS.                   
129100*                                                                         
129200 3010-99-EXIT.                                                            
129300     EXIT.                                                                
129400************************************************************************  
129500 3015-00-GRAVA-1-VEICULO     SECTION.                                     
129600************************************************************************  
129700*                                                                         
129800     IF      WS-TV-VEICULO-ATIVO(WS-SUB-VEH)                              
129900             MOVE SPACES     TO      REG-VPRKVEIC                         
130000             MOVE WS-TV-NUMBER(WS-SUB-VEH)                                
130100                             TO      VPRK-NUMBER                          
130200             MOVE WS-TV-RES-ID(WS-SUB-VEH)                                
130300                             TO      VPRK-RES-ID                          
130400             MOVE WS-TV-TYPE(WS-SUB-VEH)                                  
130500                             TO      VPRK-TYPE                            
130600             MOVE WS-TV-BRAND(WS-SUB-VEH)                                 
130700                             TO      VPRK-BRAND                           
130800             MOVE WS-TV-OWNER-TYPE(WS-SUB-VEH)                            
130900                             TO      VPRK-OWNER-TYPE                      
131000*                                                                         
131100             WRITE   REG-VEHNOVO     FROM    REG-VPRKVEIC                 
131200*                                                                         
131300             MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ                
131400             MOVE    007             TO      WS-PTO-ERRO                  
131500             PERFORM 0330-00-TESTA-FS-VEHNOVO                             
131600*                                                                         
131700             ADD 001         TO      WS-GRV-VEHNOVO                       
131800     END-IF.                                                              
131900*                                                                         
132000     ADD     001             TO      WS-SUB-VEH.                          
132100*                                                                         
132200 3015-99-EXIT.                                                            
132300     EXIT.                                                                
132400************************************************************************  
132500 3020-00-GRAVACAO-OCUPNOVO   SECTION.                                     
132600************************************************************************  
132700*                                                                         
132800     MOVE    1               TO      WS-SUB-SLOT.                         
132900*                                                                         
133000     PERFORM 3025-00-GRAVA-1-OCUPACAO                                     
133100             UNTIL WS-SUB-SLOT GREATER 1350.                              
133200*                                                                         
133300 3020-99-EXIT.                                                            
133400     EXIT.                                                                
133500************************************************************************  
133600 3025-00-GRAVA-1-OCUPACAO    SECTION.                                     
133700************************************************************************  
133800*                                                                         
133900     IF      WS-TO-VAGA-OCUPADA(WS-SUB-SLOT)                              
134000             MOVE SPACES     TO      REG-PARKED                           
134100             MOVE WS-SUB-SLOT                                             
134200                             TO      PKD-SLOT-ID                          
134300             MOVE WS-TO-VEH-NUMBER(WS-SUB-SLOT)                           
134400                             TO      PKD-VEH-NUMBER                       
134500             MOVE WS-TO-TIME-IN(WS-SUB-SLOT)                              
134600                             TO      PKD-TIME-IN                          
134700*                                                                         
134800             WRITE   REG-OCUPNOVO    FROM    REG-PARKED                   
134900*                                                                         
135000             MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ                
135100             MOVE    009             TO      WS-PTO-ERRO                  
135200             PERFORM 0335-00-TESTA-FS-OCUPNOVO                            
135300*                                                                         
135400             ADD 001         TO      WS-GRV-OCUPNOVO                      
135500     END-IF.                                                              
135600*                                                                         
135700     ADD     001             TO      WS-SUB-SLOT.                         
135800*                                                                         
135900 3025-99-EXIT.                                                            
136000     EXIT.                                                                
136100************************************************************************  
136200* A FILA DE ESPERA (WRQ-TABELA), MANTIDA POR REFERENCIA PELO     *        
136300* APXSB001, E REGRAVADA INTEGRALMENTE NO WAITNOVO.               *        
136400************************************************************************  
136500 3030-00-GRAVACAO-WAITNOVO   SECTION.                                     
136600************************************************************************  
136700*                                                                         
136800     MOVE    1               TO      WS-SUB-FILA.                         
136900*                                                                         
137000     PERFORM 3035-00-GRAVA-1-ESPERA                                       
137100             UNTIL WS-SUB-FILA GREATER WRQ-QTDE-FILA.                     
137200*                                                                         
137300 3030-99-EXIT.                                                            
137400     EXIT.                                                                
137500************************************************************************  
137600 3035-00-GRAVA-1-ESPERA      SECTION.                                     
137700************************************************************************  
137800*                                                                         
137900     MOVE    SPACES          TO      REG-WAITLIST.                        
138000     MOVE    WRQ-T-WL-ID(WS-SUB-FILA)                                     
138100                             TO      WL-ID.                               
138200     MOVE    WRQ-T-RES-ID(WS-SUB-FILA)                                    
138300                             TO      WL-RES-ID.                           
138400     MOVE    WRQ-T-VEH-NUMBER(WS-SUB-FILA)                                
138500                             TO      WL-VEH-NUMBER.                       
138600     MOVE    WRQ-T-VEH-BRAND(WS-SUB-FILA)                                 
138700                             TO      WL-VEH-BRAND.                        
138800     MOVE    WRQ-T-VEH-TYPE(WS-SUB-FILA)                                  
138900                             TO      WL-VEH-TYPE.                         
139000     MOVE    WRQ-T-TIME-ADDED(WS-SUB-FILA)                                
139100                             TO      WL-TIME-ADDED.                       
139200*                                                                         
139300     WRITE   REG-WAITNOVO    FROM    REG-WAITLIST.                        
139400*                                                                         
139500     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.                       
139600     MOVE    011             TO      WS-PTO-ERRO.                         
139700     PERFORM 0340-00-TESTA-FS-WAITNOVO.                                   
139800*                                                                         
139900     ADD     001             TO      WS-GRV-WAITNOVO.                     
140000     ADD     001             TO      WS-SUB-FILA.                         
140100*                                                                         
140200 3035-99-EXIT.                                                            
140300     EXIT.                                                                
140400************************************************************************  
140500* MAPA DE CONTROLE DO LOTE (RUN CONTROL REPORT) - EMITIDO NO     *        
140600* CONSOLE/SYSOUT AO FINAL DO PROCESSAMENTO.                      *        
140700************************************************************************  
140800 3100-00-MONTA-ESTATISTICA   SECTION.                                     
140900************************************************************************  
141000*                                                                         
141100*                                                                         
141200     DISPLAY '******************* APXPB005 ******************'.           
141300     DISPLAY '*                                             *'.           
141400     DISPLAY '*  ESTATISTICA DE PROCESSAMENTO - PARKING     *'.           
141500     DISPLAY '*                                             *'.           
141600     DISPLAY '******************* APXPB005 ******************'.           
141700     MOVE    WS-LID-PARKTXN  TO      WS-EDICAO.                           
141800     DISPLAY '* TRANSACOES LIDAS.................: ' WS-EDICAO            
141900     ' *'.                                                                
142000     MOVE    WS-QTD-ACEITOS  TO      WS-EDICAO.                           
142100     DISPLAY '* TRANSACOES ACEITAS...............: ' WS-EDICAO            
142200     ' *'.                                                                
142300     MOVE    WS-QTD-REJEITADOS TO    WS-EDICAO.                           
142400     DISPLAY '* TRANSACOES REJEITADAS............: ' WS-EDICAO            
142500     ' *'.                                                                
142600     MOVE    WS-QTD-PARK-MORADOR TO  WS-EDICAO.                           
142700     DISPLAY '* ESTACIONAMENTOS DE MORADOR.......: ' WS-EDICAO            
142800     ' *'.                                                                
142900     MOVE    WS-QTD-PARK-CONVID TO   WS-EDICAO.                           
143000     DISPLAY '* ESTACIONAMENTOS DE CONVIDADO.....: ' WS-EDICAO            
143100     ' *'.                                                                
143200     MOVE    WS-QTD-REMOCOES TO      WS-EDICAO.                           
143300     DISPLAY '* REMOCOES PROCESSADAS.............: ' WS-EDICAO            
143400     ' *'.                                                                
143500     MOVE    WRQ-QTDE-FILA   TO      WS-EDICAO.                           
143600     DISPLAY '* FILA DE ESPERA AO FINAL DO LOTE..: ' WS-EDICAO            
143700     ' *'.                                                                
143800     MOVE    WS-TOTAL-TARIFAS TO     WS-EDICAO-VALOR.                     
143900     DISPLAY '* TOTAL DE TARIFAS DE CONVIDADO....: ' WS-EDICAO-VALOR.     
144000     DISPLAY '******************* APXPB005 ******************'.           
144100*                                                                         
144200 3100-99-EXIT.                                                            
144300     EXIT.                                                                
144400************************************************************************  
144500* ROTINA COMUM DE ABEND POR ERRO DE ARQUIVO - EXIBE O PONTO DE   *        
144600* ERRO, O ACESSO E O FILE STATUS E ENCERRA O PROGRAMA.           *        
144700************************************************************************  
144800 0999-00-ABEND-ARQ           SECTION.                                     
144900*****************************************************************         
145000*                                                                         
145100     MOVE    12              TO      RETURN-CODE.                         
145200*                                                                         
145300     DISPLAY '******************* APXPB005 ******************'.           
145400     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.           
145500     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '                  
145600     WS-DDNAME-ARQ ' *'.                                                  
145700     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ                  
145800     '             *'.                                                    
145900     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO                
146000     '            *'.                                                     
146100     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.           
146200     DISPLAY '******************* APXPB005 ******************'.           
146300*                                                                         
146400     GOBACK.                                                              
146500*                                                                         
146600 0999-99-EXIT.                                                            
146700     EXIT.                                                                
