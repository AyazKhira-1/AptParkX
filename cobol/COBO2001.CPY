000100*****************************************************************         
000200* COBO2001 - CADASTRO DE MORADORES (RESIDENT MASTER) - GRAVACAO *         
000300*            APOS ADMISSAO DE NOVO MORADOR (APXPB001)                     
000400*            LRECL = 128                                        *         
000500*****************************************************************         
000600* REGISTRO MESTRE DE MORADOR APOS ADMISSAO.  MESMO LAYOUT   *             
000700* FISICO DE COBI2001, PREFIXO PROPRIO DESTE PROGRAMA DE GRAVACAO*         
000800*****************************************************************         
000900*                                                                         
001000 01      REG-RADMMASTER.                                                  
001100     05  RADM-ID              PIC     X(006).                             
001200     05  RADM-FIRST-NAME      PIC     X(015).                             
001300     05  RADM-LAST-NAME       PIC     X(015).                             
001400     05  RADM-CONTACT         PIC     X(010).                             
001500     05  RADM-WING            PIC     X(001).                             
001600     05  RADM-HOUSE-NO        PIC     9(003).                             
001700     05  RADM-SUB-TIER        PIC     X(008).                             
001800     05  RADM-SUB-COST        PIC     S9(005)V99.                         
001900     05  RADM-SUB-START       PIC     9(008).                             
002000     05  RADM-SUB-VALID-UNTIL PIC     9(008).                             
002100     05  RADM-VEHICLE-COUNT   PIC     9(002).                             
002200     05  RADM-USERNAME        PIC     X(020).                             
002300     05  RADM-PASSWORD        PIC     X(020).                             
002400     05  FILLER              PIC     X(005).                              
002500*                                                                         
