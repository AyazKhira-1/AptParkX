000100*****************************************************************         
000200* RUCWSD01 - AREA DE LIGACAO (LINKAGE) DO SUBPROGRAMA APXSB002  *         
000300*            CALCULO DE VIGENCIA DE 6 MESES (UPGRADE DE PLANO)  *         
000400*****************************************************************         
000500* WRD-DATA-INI E' A DATA DE INICIO (AAAAMMDD); O SUBPROGRAMA    *         
000600* DEVOLVE EM WRD-DATA-FIM A MESMA DATA SOMADA A 6 MESES DE      *         
000700* CALENDARIO, AJUSTANDO PARA O ULTIMO DIA DO MES QUANDO O MES   *         
000800* DESTINO FOR MAIS CURTO (REGRA DE NEGOCIO DE VIGENCIA).        *         
000900*****************************************************************         
001000*                                                                         
001100 01      WRD-GRUPO.                                                       
001200     05  WRD-CODOPE          PIC     X(001).                              
001300         88  WRD-OPER-CALCULA         VALUE 'C'.                          
001400     05  WRD-CODRET          PIC     X(001).                              
001500         88  WRD-RET-OK               VALUE '0'.                          
001600         88  WRD-RET-DATA-INVALIDA     VALUE '1'.                         
001700     05  WRD-DATA-INI        PIC     9(008).                              
001800     05  WRD-DATA-FIM        PIC     9(008).                              
001900     05  WRD-DATA-INI-R      REDEFINES WRD-DATA-INI.                      
002000         10  WRD-INI-AAAA        PIC 9(004).                              
002100         10  WRD-INI-MM          PIC 9(002).                              
002200         10  WRD-INI-DD          PIC 9(002).                              
002300     05  WRD-DATA-FIM-R      REDEFINES WRD-DATA-FIM.                      
002400         10  WRD-FIM-AAAA        PIC 9(004).                              
002500         10  WRD-FIM-MM          PIC 9(002).                              
002600         10  WRD-FIM-DD          PIC 9(002).                              
002700*                                                                         
