000100*****************************************************************         
000200* IDENTIFICATION              DIVISION.                                   
000300*****************************************************************         
000400*                                                                         
000500 IDENTIFICATION              DIVISION.                                    
000600*                                                                         
000700 PROGRAM-ID.                 APXSB001.                                    
000800 AUTHOR.                     R DESHMUKH.                                  
000900 INSTALLATION.               APTPARKX RESIDENT SERVICES.                  
001000 DATE-WRITTEN.               04/03/1993.                                  
001100 DATE-COMPILED.                                                           
001200 SECURITY.                   CONFIDENCIAL - USO INTERNO.                  
001300*                                                                         
001400*****************************************************************         
001500* SISTEMA......: APTPARKX - CONTROLE DE ESTACIONAMENTO DE                 
001600*                CONDOMINIO                                               
001700*****************************************************************         
001800* ANALISTA.....: R DESHMUKH                                               
001900* LINGUAGEM....: COBOL/BATCH                                              
002000* PROGRAMADOR..: R DESHMUKH                                               
002100* DATA.........: 04/03/1993                                               
002200*****************************************************************         
002300* OBJETIVO.....: SUB-ROTINA QUE MANTEM A FILA DE ESPERA DE                
002400*                CONVIDADOS QUANDO O PATIO DE VISITANTES ESTA             
002500*                LOTADO. A TABELA (WRQ-TABELA) E O CONTADOR DE            
002600*                ENTRADAS (WRQ-QTDE-FILA) FICAM NA MEMORIA DO             
002700*                PROGRAMA CHAMADOR (APXPB005) E SAO MANIPULADOS           
002800*                AQUI POR REFERENCIA - ESTA ROTINA NAO ABRE               
002900*                ARQUIVO NENHUM. OPERACOES: ENFILEIRAR (E),               
003000*                DESENFILEIRAR (D) E LISTAGEM (L).                        
003100*****************************************************************         
003200*                                                                         
003300*****************************************************************         
003400*                     HISTORICO DE ALTERACOES                             
003500*****************************************************************         
003600* DATA       PROGRAMADOR      RFC/OS       DESCRICAO                      
003700* ---------- ---------------- ------------ ---------------------          
003800* 04/03/1993 R DESHMUKH       OS-1993-0052 VERSAO INICIAL -               
003900*                             OPERACOES DE ENFILEIRAR E                   
004000*                             DESENFILEIRAR.                              
004100* 17/09/1994 R DESHMUKH       OS-1994-0121 INCLUIDA OPERACAO DE           
004200*                             LISTAGEM (L) PARA O RELATORIO DE            
004300*                             CONTROLE DE VAGAS.                          
004400* 30/11/1998 A PATIL          OS-1998-0414 REVISAO PARA VIRADA            
004500*                             DO SECULO - CAMPO WRQ-I-TIME-ADDED          
004600*                             AMPLIADO PARA 4 DIGITOS DE ANO.             
004700* 21/06/2007 A PATIL          OS-2007-0033 PADRONIZADO CODIGO DE          
004800*                             RETORNO PARA O PADRAO DO SETOR.             
004900* 08/07/2011 M FERREIRA       OS-2011-0088 CORRIGIDO REALINHA-            
005000*                             MENTO DA TABELA APOS DESENFILEIRAR          
005100*                             (LINHA DEIXAVA LIXO NA ULTIMA VAGA).        
005200*****************************************************************         
005300*                                                                         
005400*****************************************************************         
005500 ENVIRONMENT                 DIVISION.                                    
005600*****************************************************************         
005700 CONFIGURATION               SECTION.                                     
005800*****************************************************************         
005900 DATA                        DIVISION.                                    
006000*****************************************************************         
006100 WORKING-STORAGE             SECTION.                                     
006200*****************************************************************         
006300*                                                                         
006400 01      WS-AREA-TRABALHO.                                                
006500     05  WS-SUB-FILA         PIC     9(002) COMP VALUE ZERO.              
006600     05  WS-SUB-FILA-PROX    PIC     9(002) COMP VALUE ZERO.              
006700*                                                                         
006800*    AREA DE RETORNO DA OPERACAO DE DESENFILEIRAR - GUARDA O              
006900*    ITEM REMOVIDO DA FRENTE DA FILA ANTES DO REALINHAMENTO.              
007000*                                                                         
007100 01      WS-ITEM-REMOVIDO.                                                
007200     05  WS-IR-WL-ID         PIC     9(005).                              
007300     05  WS-IR-RES-ID        PIC     X(006).                              
007400     05  WS-IR-VEH-NUMBER    PIC     X(010).                              
007500     05  WS-IR-VEH-BRAND     PIC     X(012).                              
007600     05  WS-IR-VEH-TYPE      PIC     X(009).                              
007700     05  WS-IR-TIME-ADDED    PIC     9(014).                              
007800*                                                                         
007900 01      WS-ITEM-REMOVIDO-R   REDEFINES WS-ITEM-REMOVIDO.                 
008000     05  WS-IRR-CHAVE        PIC     X(011).                              
008100     05  WS-IRR-DADOS-VEIC   PIC     X(031).                              
008200     05  WS-IRR-TIME-ADDED   PIC     9(014).                              
008300*                                                                         
008400*    QTDE ATUAL DA FILA EM FORMATO EDITADO (DEZENA/UNIDADE)               
008500*    PARA A MENSAGEM DE CONTROLE APOS CADA OPERACAO.                      
008600*                                                                         
008700 01      WS-CONTADOR-EDT     PIC     9(002).                              
008800*                                                                         
008900 01      WS-CONTADOR-EDT-R   REDEFINES WS-CONTADOR-EDT.                   
009000     05  WS-CE-DEZENA        PIC     9(001).                              
009100     05  WS-CE-UNIDADE       PIC     9(001).                              
009200*                                                                         
009300*    COPIA LOCAL DO ULTIMO ID GERADO (WRQ-ULTIMO-ID E' ITEM DE            
009400*    LIGACAO - REDEFINES NAO ATRAVESSA SECAO) PARA COMPOR A               
009500*    MENSAGEM DE CONTROLE COM O ID EM MILHAR/CENTENA/DEZ-UNI.             
009600*                                                                         
009700 01      WS-ULTIMO-ID-EDT    PIC     9(005) VALUE ZERO.                   
009800 01      WS-ULTIMO-ID-EDT-R  REDEFINES WS-ULTIMO-ID-EDT.                  
009900     05  WS-UIE-MILHAR       PIC     9(003).                              
010000     05  WS-UIE-DEZ-UNI      PIC     9(002).                              
010100*****************************************************************         
010200 LINKAGE                     SECTION.                                     
010300*****************************************************************         
010400*                                                                         
010500     COPY    RUCWSQ01.                                                    
010600*                                                                         
010700*****************************************************************         
010800 PROCEDURE                   DIVISION USING WRQ-GRUPO.                    
010900*****************************************************************         
011000*                                                                         
011100 0000-00-CONTROLE-GERAL      SECTION.                                     
011200*****************************************************************         
011300*                                                                         
011400     MOVE    '0'             TO      WRQ-CODRET.                          
011500*                                                                         
011600     IF      WRQ-OPER-ENFILEIRA                                           
011700             PERFORM 0100-00-ENFILEIRA                                    
011800     ELSE                                                                 
011900       IF    WRQ-OPER-DESENFILEIRA                                        
012000             PERFORM 0200-00-DESENFILEIRA                                 
012100       ELSE                                                               
012200             CONTINUE                                                     
012300       END-IF                                                             
012400     END-IF.                                                              
012500*                                                                         
012600 0000-99-EXIT.                                                            
012700     EXIT PROGRAM.                                                        
012800*                                                                         
012900*****************************************************************         
013000* ACRESCENTA O CONTEUDO DE WRQ-ITEM AO FIM DA FILA, GERANDO O             
013100* PROXIMO NUMERO SEQUENCIAL DE ESPERA (WRQ-ULTIMO-ID). REJEITA            
013200* QUANDO A FILA JA ESTA NO LIMITE DE 50 POSICOES.                         
013300*****************************************************************         
013400 0100-00-ENFILEIRA           SECTION.                                     
013500*****************************************************************         
013600*                                                                         
013700     IF      WRQ-QTDE-FILA   GREATER OR EQUAL 50                          
013800             MOVE '1'        TO      WRQ-CODRET                           
013900     ELSE                                                                 
014000             ADD     1       TO      WRQ-QTDE-FILA                        
014100             ADD     1       TO      WRQ-ULTIMO-ID                        
014200             MOVE    WRQ-ULTIMO-ID   TO      WRQ-I-WL-ID                  
014300*                                                                         
014400             MOVE    WRQ-I-WL-ID                                          
014500                     TO      WRQ-T-WL-ID(WRQ-QTDE-FILA)                   
014600             MOVE    WRQ-I-RES-ID                                         
014700                     TO      WRQ-T-RES-ID(WRQ-QTDE-FILA)                  
014800             MOVE    WRQ-I-VEH-NUMBER                                     
014900                     TO      WRQ-T-VEH-NUMBER(WRQ-QTDE-FILA)              
015000             MOVE    WRQ-I-VEH-BRAND                                      
015100                     TO      WRQ-T-VEH-BRAND(WRQ-QTDE-FILA)               
015200             MOVE    WRQ-I-VEH-TYPE                                       
015300                     TO      WRQ-T-VEH-TYPE(WRQ-QTDE-FILA)                
015400             MOVE    WRQ-I-TIME-ADDED                                     
015500                     TO      WRQ-T-TIME-ADDED(WRQ-QTDE-FILA)              
015600*                                                                         
015700             MOVE    WRQ-ULTIMO-ID   TO      WS-ULTIMO-ID-EDT             
015800             DISPLAY 'APXSB001 - ENFILEIRADO - ULTIMO ID: '               
015900                     WS-UIE-MILHAR WS-UIE-DEZ-UNI                         
016000             MOVE    WRQ-QTDE-FILA   TO      WS-CONTADOR-EDT              
016100             DISPLAY 'APXSB001 - ENFILEIRADO - QTDE FILA: '               
016200                     WS-CE-DEZENA WS-CE-UNIDADE                           
016300     END-IF.                                                              
016400*                                                                         
016500 0100-99-EXIT.                                                            
016600     EXIT.                                                                
016700*                                                                         
016800*****************************************************************         
016900* DEVOLVE EM WRQ-ITEM A ENTRADA MAIS ANTIGA (FRENTE DA FILA) E            
017000* DESLOCA AS DEMAIS ENTRADAS UMA POSICAO PARA A FRENTE, PARA              
017100* MANTER A ORDEM DE CHEGADA SEM DEIXAR BURACO NA TABELA.                  
017200*****************************************************************         
017300 0200-00-DESENFILEIRA        SECTION.                                     
017400*****************************************************************         
017500*                                                                         
017600     IF      WRQ-QTDE-FILA   EQUAL   ZERO                                 
017700             MOVE '2'        TO      WRQ-CODRET                           
017800     ELSE                                                                 
017900             MOVE    WRQ-T-WL-ID(1)      TO      WS-IR-WL-ID              
018000             MOVE    WRQ-T-RES-ID(1)     TO      WS-IR-RES-ID             
018100             MOVE    WRQ-T-VEH-NUMBER(1) TO      WS-IR-VEH-NUMBER         
018200             MOVE    WRQ-T-VEH-BRAND(1)  TO      WS-IR-VEH-BRAND          
018300             MOVE    WRQ-T-VEH-TYPE(1)   TO      WS-IR-VEH-TYPE           
018400             MOVE    WRQ-T-TIME-ADDED(1) TO      WS-IR-TIME-ADDED         
018500*                                                                         
018600             DISPLAY 'APXSB001 - RETIRADO DA FILA - CHAVE: '              
018700                     WS-IRR-CHAVE                                         
018800*                                                                         
018900             PERFORM 0210-00-REALINHA-TABELA                              
019000                     VARYING WS-SUB-FILA FROM 1 BY 1                      
019100                     UNTIL   WS-SUB-FILA GREATER OR EQUAL                 
019200                                          WRQ-QTDE-FILA                   
019300*                                                                         
019400             SUBTRACT 1      FROM    WRQ-QTDE-FILA                        
019500             MOVE    WRQ-QTDE-FILA   TO      WS-SUB-FILA-PROX             
019600             ADD     1               TO      WS-SUB-FILA-PROX             
019700*                                                                         
019800             MOVE    SPACES  TO      WRQ-T-RES-ID                         
019900                                         (WS-SUB-FILA-PROX)               
020000             MOVE    ZEROS   TO      WRQ-T-WL-ID                          
020100                                         (WS-SUB-FILA-PROX)               
020200             MOVE    ZEROS   TO      WRQ-T-TIME-ADDED                     
020300                                         (WS-SUB-FILA-PROX)               
020400             MOVE    SPACES  TO      WRQ-T-VEH-NUMBER                     
020500                                         (WS-SUB-FILA-PROX)               
020600             MOVE    SPACES  TO      WRQ-T-VEH-BRAND                      
020700                                         (WS-SUB-FILA-PROX)               
020800             MOVE    SPACES  TO      WRQ-T-VEH-TYPE                       
020900                                         (WS-SUB-FILA-PROX)               
021000*                                                                         
021100             MOVE    WS-IR-WL-ID     TO      WRQ-I-WL-ID                  
021200             MOVE    WS-IR-RES-ID    TO      WRQ-I-RES-ID                 
021300             MOVE    WS-IR-VEH-NUMBER TO     WRQ-I-VEH-NUMBER             
021400             MOVE    WS-IR-VEH-BRAND TO      WRQ-I-VEH-BRAND              
021500             MOVE    WS-IR-VEH-TYPE  TO      WRQ-I-VEH-TYPE               
021600             MOVE    WS-IR-TIME-ADDED TO     WRQ-I-TIME-ADDED             
021700*                                                                         
021800             MOVE    WRQ-QTDE-FILA   TO      WS-CONTADOR-EDT              
021900             DISPLAY 'APXSB001 - DESENFILEIRADO - QTDE FILA: '            
022000                     WS-CE-DEZENA WS-CE-UNIDADE                           
022100     END-IF.                                                              
022200*                                                                         
022300 0200-99-EXIT.                                                            
022400     EXIT.                                                                
022500*                                                                         
022600*****************************************************************         
022700* DESLOCA A ENTRADA WS-SUB-FILA+1 PARA A POSICAO WS-SUB-FILA,             
022800* FECHANDO O ESPACO DEIXADO PELA ENTRADA REMOVIDA NA FRENTE.              
022900*****************************************************************         
023000 0210-00-REALINHA-TABELA     SECTION.                                     
023100*****************************************************************         
023200*                                                                         
023300     COMPUTE WS-SUB-FILA-PROX = WS-SUB-FILA + 1.                          
023400*                                                                         
023500     MOVE    WRQ-T-WL-ID(WS-SUB-FILA-PROX)                                
023600                     TO      WRQ-T-WL-ID(WS-SUB-FILA).                    
023700     MOVE    WRQ-T-RES-ID(WS-SUB-FILA-PROX)                               
023800                     TO      WRQ-T-RES-ID(WS-SUB-FILA).                   
023900     MOVE    WRQ-T-VEH-NUMBER(WS-SUB-FILA-PROX)                           
024000                     TO      WRQ-T-VEH-NUMBER(WS-SUB-FILA).               
024100     MOVE    WRQ-T-VEH-BRAND(WS-SUB-FILA-PROX)                            
024200                     TO      WRQ-T-VEH-BRAND(WS-SUB-FILA).                
024300     MOVE    WRQ-T-VEH-TYPE(WS-SUB-FILA-PROX)                             
024400                     TO      WRQ-T-VEH-TYPE(WS-SUB-FILA).                 
024500     MOVE    WRQ-T-TIME-ADDED(WS-SUB-FILA-PROX)                           
024600                     TO      WRQ-T-TIME-ADDED(WS-SUB-FILA).               
024700*                                                                         
024800 0210-99-EXIT.                                                            
024900     EXIT.                                                                
